000100* 14/11/1989 VBC - CREATED - REQUISITION LINES, ANY ORDER.                
000200 SELECT PB-REQ-FILE                                                       
000300     ASSIGN TO "PBREQ"                                                    
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-REQ-STATUS.                                       

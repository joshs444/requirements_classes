000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE BOM COMPONENT FILE    *                     
000400*      GROUPED BY PARENT, CHILD ORDER SIGNIFICANT   *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 50 BYTES.                                                  
000800*                                                                         
000900* 14/11/1989 VBC - CREATED.                                               
001000* 08/02/1995 VBC - NOTE - QTY-PER LE ZERO OR NON-NUMERIC DROPPED          
001100*                  BY PB005 AT LOAD, SEE ZZ010-LOAD-BOM-TABLE.            
001200*                                                                         
001300 FD  PB-BOM-FILE                                                          
001400     LABEL RECORD IS STANDARD.                                            
001500*                                                                         
001600 01  PB-BOM-RECORD.                                                       
001700     03  PB-BOM-PARENT-ITEM       PIC X(20).                              
001800     03  PB-BOM-CHILD-ITEM        PIC X(20).                              
001900     03  PB-BOM-QTY-PER           PIC S9(5)V9(4).                         
002000     03  FILLER                   PIC X(1).                               

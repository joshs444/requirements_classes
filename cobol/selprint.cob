000100* 14/11/1989 VBC - CREATED - SHARED 132-COLUMN PRINT FILE SELECT.         
000200 SELECT PRINT-FILE                                                        
000300     ASSIGN TO "PBPRINT"                                                  
000400     ORGANIZATION IS LINE SEQUENTIAL                                      
000500     FILE STATUS  IS PB-PRINT-STATUS.                                     

000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE EXPLODED BOM FILE     *                     
000400*      WRITTEN BY PB005, EMISSION ORDER             *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 94 BYTES.                                                  
000800*                                                                         
000900* 20/03/1990 VBC - CREATED.                                               
001000* 19/09/2025 VBC - PADDED FILLER TO ALLOW FOR FUTURE EXPANSION.           
001100*                                                                         
001200 FD  PB-BOMX-FILE                                                         
001300     LABEL RECORD IS STANDARD.                                            
001400*                                                                         
001500 01  PB-BOMX-RECORD.                                                      
001600     03  PB-BOMX-ORDER            PIC 9(7).                               
001700     03  PB-BOMX-TOP-ITEM         PIC X(20).                              
001800     03  PB-BOMX-LEVEL            PIC 9(2).                               
001900     03  PB-BOMX-PARENT-ITEM      PIC X(20).                              
002000     03  PB-BOMX-CHILD-ITEM       PIC X(20).                              
002100     03  PB-BOMX-QTY-PER          PIC S9(5)V9(4).                         
002200     03  PB-BOMX-TOTAL-QTY        PIC 9(7)V9(4).                          
002300     03  FILLER                   PIC X(5).                               

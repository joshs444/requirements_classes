000100*****************************************************                     
000200*                                                    *                    
000300*   COMMON ERROR / DIAGNOSTIC MESSAGES FOR THE      *                     
000400*      PB (PURCHASING/BOM) SUITE                    *                     
000500*                                                    *                    
000600*****************************************************                     
000700* 14/11/1989 VBC - CREATED, HOUSE STYLE PER ACAS                          
000800*                  ERROR-MESSAGES GROUP (SEE PYRGSTR).                    
000900* 02/05/1994 VBC - ADDED PB008-PB011 FOR THE U3/U4/U5/U6/U7/U8            
001000*                  FILE-OPEN GUARDS (LEDGR, PURCH, REQ, INV).             
001100*                                                                         
001200 01  PB-ERROR-MESSAGES.                                                   
001300     03  PB001     PIC X(40) VALUE                                        
001400         "PB001 PARM FILE NOT FOUND - ABORTING RUN".                      
001500     03  PB002     PIC X(34) VALUE                                        
001600         "PB002 READ PARM RECORD ERROR = ".                               
001700     03  PB003     PIC X(32) VALUE                                        
001800         "PB003 ITEM MASTER NOT FOUND -".                                 
001900     03  PB004     PIC X(34) VALUE                                        
002000         "PB004 VENDOR MASTER NOT FOUND -".                               
002100     03  PB005     PIC X(38) VALUE                                        
002200         "PB005 NO BOM DATA FOUND - NOTHING TO DO".                       
002300     03  PB006     PIC X(40) VALUE                                        
002400         "PB006 ITEM NOT ON MASTER - RECORD SKIPPED -".                   
002500     03  PB007     PIC X(46) VALUE                                        
002600         "PB007 BOM CYCLE GUARD FIRED FOR ITEM - LOGGED -".               
002700     03  PB008     PIC X(30) VALUE                                        
002800         "PB008 LEDGER FILE NOT FOUND -".                                 
002900     03  PB009     PIC X(32) VALUE                                        
003000         "PB009 PURCHASE FILE NOT FOUND -".                               
003100     03  PB010     PIC X(36) VALUE                                        
003200         "PB010 REQUISITION FILE NOT FOUND -".                            
003300     03  PB011     PIC X(34) VALUE                                        
003400         "PB011 INVENTORY FILE NOT FOUND -".                              
003500     03  FILLER    PIC X(1).                                              

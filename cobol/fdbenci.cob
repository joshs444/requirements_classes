000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE PER-ITEM COST         *                     
000400*      BENCHMARK FILE WRITTEN BY PB020 (U4/U5)      *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 115 BYTES.                                                 
000800*                                                                         
000900* 02/05/1994 VBC - CREATED.                                               
001000* 17/09/1996 VBC - ADDED PB-BENCHI-MULTI-CTRY (U5 MULTI-SOURCE).          
001100* 11/01/1999 VBC - Y2K - PB-BENCHI-LAST-DATE CONFIRMED CCYYMMDD.          
001200*                                                                         
001300 FD  PB-BENCHI-FILE                                                       
001400     LABEL RECORD IS STANDARD.                                            
001500*                                                                         
001600 01  PB-BENCHI-RECORD.                                                    
001700     03  PB-BENCHI-ITEM-NO        PIC X(20).                              
001800*    WEIGHTED AVG UNIT COST, TRAILING 365 DAYS, TYPE-ITEM LINES.          
001900     03  PB-BENCHI-AVG-COST-1YR   PIC S9(7)V9(4).                         
002000     03  PB-BENCHI-AVG-1YR-FLAG   PIC X(1).                               
002100         88  PB-BENCHI-AVG-1YR-SET     VALUE "Y".                         
002200*    BEST (LOWEST AVERAGE COST) VENDOR OVER THE TRAILING 2 YEARS.         
002300     03  PB-BENCHI-BEST-VEND-NO   PIC X(10).                              
002400     03  PB-BENCHI-BEST-VEND-NM   PIC X(30).                              
002500     03  PB-BENCHI-BEST-VEND-CY   PIC X(2).                               
002600     03  PB-BENCHI-BEST-VEND-AVG  PIC S9(7)V9(4).                         
002700     03  PB-BENCHI-BEST-VEND-FLG  PIC X(1).                               
002800         88  PB-BENCHI-BEST-VEND-SET   VALUE "Y".                         
002900*    Y WHEN BOUGHT FROM MORE THAN ONE COUNTRY, INC. THE TARGET.           
003000     03  PB-BENCHI-MULTI-CTRY     PIC X(1).                               
003100         88  PB-BENCHI-MULTI-CTRY-YES  VALUE "Y".                         
003200*    MOST RECENT PURCHASE OF THE ITEM, ANY VENDOR.                        
003300     03  PB-BENCHI-LAST-DATE      PIC 9(8).                               
003400     03  PB-BENCHI-LAST-COST      PIC S9(7)V9(4).                         
003500     03  PB-BENCHI-LAST-USER      PIC X(10).                              
003600     03  PB-BENCHI-LAST-COST-CTR  PIC X(6).                               
003700     03  FILLER                   PIC X(5).                               

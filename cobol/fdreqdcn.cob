000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE U7 ENRICHED REQ       *                     
000400*      DETAIL FILE, TARGET COUNTRY (CN/HK) SUBSET,  *                     
000500*      WRITTEN BY PB040                             *                     
000600*                                                    *                    
000700*****************************************************                     
000800*  RECORD SIZE 182 BYTES - SAME LAYOUT AS PBREQD.                         
000900*                                                                         
001000* 02/05/1994 VBC - CREATED.                                               
001100*                                                                         
001200 FD  PB-REQDCN-FILE                                                       
001300     LABEL RECORD IS STANDARD.                                            
001400*                                                                         
001500 01  PB-REQDCN-RECORD.                                                    
001600     03  PB-REQDCN-ITEM-NO        PIC X(20).                              
001700     03  PB-REQDCN-QTY            PIC S9(7)V99.                           
001800     03  PB-REQDCN-UNIT-PRICE     PIC S9(7)V9(4).                         
001900     03  PB-REQDCN-VEND-NO        PIC X(10).                              
002000     03  PB-REQDCN-VEND-NAME      PIC X(30).                              
002100     03  PB-REQDCN-VEND-COUNTRY   PIC X(2).                               
002200     03  PB-REQDCN-SUBMIT-USER    PIC X(10).                              
002300     03  PB-REQDCN-SUBMIT-DATE    PIC 9(8).                               
002400     03  PB-REQDCN-HTS-CODE       PIC X(12).                              
002500     03  PB-REQDCN-ITEM-AVG-1YR   PIC S9(7)V9(4).                         
002600     03  PB-REQDCN-ITEM-AVG-FLAG  PIC X(1).                               
002700         88  PB-REQDCN-ITEM-AVG-SET    VALUE "Y".                         
002800     03  PB-REQDCN-BEST-VEND-NO   PIC X(10).                              
002900     03  PB-REQDCN-BEST-VEND-NM   PIC X(30).                              
003000     03  PB-REQDCN-BEST-VEND-CY   PIC X(2).                               
003100     03  PB-REQDCN-BEST-VEND-AVG  PIC S9(7)V9(4).                         
003200     03  PB-REQDCN-BEST-VEND-FLG  PIC X(1).                               
003300         88  PB-REQDCN-BEST-VEND-SET   VALUE "Y".                         
003400     03  FILLER                   PIC X(4).                               

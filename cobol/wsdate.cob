000100*****************************************************                     
000200*                                                    *                    
000300*   COMMON RUN-DATE / CUT-OFF DATE WORKING STORAGE  *                     
000400*      PAST-YEAR, PAST-2-YEAR AND 9-MONTH WINDOWS   *                     
000500*                                                    *                    
000600*****************************************************                     
000700* 14/11/1989 VBC - CREATED, ADAPTED FROM MAPS04 DATE BLOCK IDIOM.         
000800* 19/06/1991 VBC - ADDED WS-CUTOFF-270 FOR 9-MONTH LEDGER WINDOW.         
000900* 11/01/1999 VBC - Y2K - CCYYMMDD CONFIRMED, NO WINDOWING NEEDED.         
001000*                                                                         
001100 01  WS-RUN-DATE-BLOCK.                                                   
001200     03  WS-RUN-DATE              PIC 9(8).                               
001300     03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                             
001400         05  WS-RUN-CC            PIC 99.                                 
001500         05  WS-RUN-YY            PIC 99.                                 
001600         05  WS-RUN-MM            PIC 99.                                 
001700         05  WS-RUN-DD            PIC 99.                                 
001800     03  WS-RUN-DAYNO             PIC 9(7)      COMP.                     
001900*    GREGORIAN DAY NUMBER OF THE RUN DATE, VIA CALL "PBDATE".             
002000     03  FILLER                   PIC X(1).                               
002100*                                                                         
002200 01  WS-CUTOFF-BLOCK.                                                     
002300     03  WS-CUTOFF-270-DAYNO      PIC 9(7)      COMP.                     
002400     03  WS-CUTOFF-270            PIC 9(8).                               
002500*    NINE-MONTHS-AGO CUT-OFF, RUN-DATE LESS 270 DAYS.                     
002600     03  WS-CUTOFF-365-DAYNO      PIC 9(7)      COMP.                     
002700     03  WS-CUTOFF-365            PIC 9(8).                               
002800*    PAST-YEAR CUT-OFF, RUN-DATE LESS 365 DAYS.                           
002900     03  WS-CUTOFF-730-DAYNO      PIC 9(7)      COMP.                     
003000     03  WS-CUTOFF-730            PIC 9(8).                               
003100*    PAST-2-YEARS CUT-OFF, RUN-DATE LESS 730 DAYS.                        
003200     03  WS-WORK-DAYNO            PIC 9(7)      COMP.                     
003300     03  WS-WORK-DATE             PIC 9(8).                               
003400     03  FILLER                   PIC X(1).                               

000100*****************************************************                     
000200*                                                    *                    
000300*   40 PERCENT HTS-PREFIX LIST - RULE R5            *                     
000400*      AN HTS CODE IS TARIFF-EXCLUDED WHEN IT       *                     
000500*      STARTS WITH ANY ENTRY IN THIS TABLE          *                     
000600*                                                    *                    
000700*****************************************************                     
000800* 02/05/1994 VBC - CREATED, ADAPTED FROM WSPYCALX                         
000900*                  RATE-CODE OCCURS TABLE IDIOM.                          
001000*                                                                         
001100 01  WS-HTS40-TABLE.                                                      
001200     03  FILLER  PIC X(12)   VALUE "8517.13.00  ".                        
001300     03  FILLER  PIC X(12)   VALUE "8471        ".                        
001400     03  FILLER  PIC X(12)   VALUE "8517.62.00  ".                        
001500     03  FILLER  PIC X(12)   VALUE "8473.30     ".                        
001600     03  FILLER  PIC X(12)   VALUE "8528.52.00  ".                        
001700     03  FILLER  PIC X(12)   VALUE "8542        ".                        
001800     03  FILLER  PIC X(12)   VALUE "8486        ".                        
001900     03  FILLER  PIC X(12)   VALUE "8524        ".                        
002000     03  FILLER  PIC X(12)   VALUE "8523.51.00  ".                        
002100     03  FILLER  PIC X(12)   VALUE "8541.10.00  ".                        
002200     03  FILLER  PIC X(12)   VALUE "8541.21.00  ".                        
002300     03  FILLER  PIC X(12)   VALUE "8541.29.00  ".                        
002400     03  FILLER  PIC X(12)   VALUE "8541.30.00  ".                        
002500     03  FILLER  PIC X(12)   VALUE "8541.49.10  ".                        
002600     03  FILLER  PIC X(12)   VALUE "8541.49.70  ".                        
002700     03  FILLER  PIC X(12)   VALUE "8541.49.80  ".                        
002800     03  FILLER  PIC X(12)   VALUE "8541.49.95  ".                        
002900     03  FILLER  PIC X(12)   VALUE "8541.51.00  ".                        
003000     03  FILLER  PIC X(12)   VALUE "8541.59.00  ".                        
003100     03  FILLER  PIC X(12)   VALUE "8541.90.00  ".                        
003200 01  WS-HTS40-TABLE-R REDEFINES WS-HTS40-TABLE.                           
003300     03  WS-HTS40-PREFIX           PIC X(12)                              
003400                                   OCCURS 20                              
003500                                   INDEXED BY WS-HTS40-IX.                
003600 01  WS-HTS40-COUNT                PIC 99      VALUE 20.                  

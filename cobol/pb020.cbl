000100*****************************************************************         
000200*                                                                *        
000300*               PURCHASE COST BENCHMARKS - NIGHTLY RUN           *        
000400*                                                                *        
000500*        FILE-ONLY OUTPUT - NO PRINTED REPORT                   *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 IDENTIFICATION          DIVISION.                                        
001000*================================                                         
001100*                                                                         
001200     PROGRAM-ID.         PB020.                                           
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.                      
001400     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.            
001500     DATE-WRITTEN.       02/05/1994.                                      
001600     DATE-COMPILED.                                                       
001700     SECURITY.           COPYRIGHT (C) 1994-2026, V B COEN.               
001800*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC         
001900*                        LICENSE.  SEE FILE COPYING FOR DETAILS.          
002000*                                                                         
002100*    REMARKS.            BUILDS THE WEIGHTED-AVERAGE-COST AND             
002200*                        BEST-VENDOR BENCHMARKS FROM THE PURCHASE         
002300*                        ORDER FILE - ONE RECORD PER ITEM                 
002400*                        (PBBENCHI,                                       
002500*                        365-DAY WINDOW) AND ONE PER ITEM+VENDOR          
002600*                        (PBBENCV, 730-DAY WINDOW) - PLUS THE             
002700*                        MULTI-COUNTRY SOURCING FLAG.  FEEDS THE          
002800*                        U6 VENDOR-EXPOSURE AND U7                        
002900*                        REQ-SAVINGS RUNS.                                
003000*                                                                         
003100*    VERSION.            SEE PROG-NAME IN WS.                             
003200*                                                                         
003300*    CALLED MODULES.     PBDATE.                                          
003400*                                                                         
003500*    FUNCTIONS USED.     NONE.                                            
003600*                                                                         
003700*    FILES USED.                                                          
003800*                        PBPARM.   RUN DATE, TARGET COUNTRY.              
003900*                        PBPURCH.  PURCHASE ORDER LINES.                  
004000*                        PBBENCHI. PER-ITEM BENCHMARK OUTPUT.             
004100*                        PBBENCV.  PER-ITEM+VENDOR BENCHMARK FILE.        
004200*                                                                         
004300*    ERROR MESSAGES USED.                                                 
004400*                        PB001, PB002, PB009.                             
004500*                                                                         
004600* CHANGES:                                                                
004700* 02/05/1994 VBC - 1.00 CREATED.                                          
004800* 17/09/1996 VBC -    .01 ADDED MULTI-COUNTRY FLAG (U5).                  
004900* 11/01/1999 VBC - 1.01   Y2K - WINDOW ARITHMETIC NOW VIA PBDATE.         
005000* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.                
005100*                                                                         
005200*****************************************************************         
005300*                                                                         
005400* COPYRIGHT NOTICE.                                                       
005500* ****************                                                        
005600*                                                                         
005700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND          
005800* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026            
005900* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE        
006000* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.         
006100*                                                                         
006200*****************************************************************         
006300*                                                                         
006400 ENVIRONMENT             DIVISION.                                        
006500*================================                                         
006600*                                                                         
006700 COPY "ENVDIV.COB".                                                       
006800 COPY "SELPARM.COB".                                                      
006900 COPY "SELPURCH.COB".                                                     
007000 COPY "SELBENCI.COB".                                                     
007100 COPY "SELBENCV.COB".                                                     
007200*                                                                         
007300 DATA                    DIVISION.                                        
007400*================================                                         
007500*                                                                         
007600 FILE SECTION.                                                            
007700*-------------                                                            
007800*                                                                         
007900 COPY "FDPARM.COB".                                                       
008000 COPY "FDPURCH.COB".                                                      
008100 COPY "FDBENCI.COB".                                                      
008200 COPY "FDBENCV.COB".                                                      
008300*                                                                         
008400 WORKING-STORAGE SECTION.                                                 
008500*------------------------                                                 
008600*                                                                         
008700 77  PROG-NAME               PIC X(17) VALUE "PB020 (1.01)".              
008800*                                                                         
008900 COPY "WSDATE.COB".                                                       
009000 COPY "WSMSGS.COB".                                                       
009100 COPY "WSFSTAT.COB".                                                      
009200*                                                                         
009300 01  WS-SWITCHES.                                                         
009400     03  WS-PURCH-EOF         PIC X     VALUE "N".                        
009500         88  PURCH-EOF            VALUE "Y".                              
009600     03  FILLER               PIC X(1).                                   
009700*                                                                         
009800 01  WS-TARGET-COUNTRY        PIC X(2)  VALUE "CN".                       
009900*                                                                         
010000*    ONE ROW PER ITEM SEEN ON A TYPE-ITEM PURCHASE LINE, HELD IN          
010100*    ITEM-NUMBER ORDER.  CARRIES THE 365-DAY COST ACCUMULATORS,           
010200*    THE DISTINCT-COUNTRY LIST (U5), THE MOST-RECENT PURCHASE OF          
010300*    THE ITEM FROM ANY VENDOR, AND THE BEST-VENDOR RESULT FILLED          
010400*    IN BY THE SECOND PASS OVER WS-ITEMVEND-TABLE.                        
010500*                                                                         
010600 01  WS-ITEM-TABLE.                                                       
010700     03  WS-IA-ROWS           PIC 9(7)   COMP   VALUE ZERO.               
010800     03  WS-IA-ENTRY          OCCURS 1 TO 5000 TIMES                      
010900                              DEPENDING ON WS-IA-ROWS                     
011000                              INDEXED BY WS-IA-IX                         
011100                              ASCENDING KEY IS WS-IA-ITEM-NO.             
011200         05  WS-IA-ITEM-NO         PIC X(20).                             
011300         05  WS-IA-SUM-COSTQTY-1YR PIC S9(11)V9(4).                       
011400         05  WS-IA-SUM-QTY-1YR     PIC S9(9)V99.                          
011500         05  WS-IA-CTRY-CNT        PIC 9(2)   COMP.                       
011600         05  WS-IA-CTRY-LIST       PIC X(2)   OCCURS 10 TIMES.            
011700         05  WS-IA-BOUGHT-TARGET   PIC X      VALUE "N".                  
011800             88  WS-IA-BOUGHT-TARGET-YES  VALUE "Y".                      
011900         05  WS-IA-LAST-DAYNO      PIC 9(7)   COMP   VALUE ZERO.          
012000         05  WS-IA-LAST-DATE       PIC 9(8)   VALUE ZERO.                 
012100         05  WS-IA-LAST-COST       PIC S9(7)V9(4) VALUE ZERO.             
012200         05  WS-IA-LAST-USER       PIC X(10).                             
012300         05  WS-IA-LAST-COST-CTR   PIC X(6).                              
012400         05  WS-IA-BEST-VEND-NO    PIC X(10).                             
012500         05  WS-IA-BEST-VEND-NM    PIC X(30).                             
012600         05  WS-IA-BEST-VEND-CY    PIC X(2).                              
012700         05  WS-IA-BEST-VEND-AVG   PIC S9(7)V9(4).                        
012800         05  WS-IA-BEST-VEND-FLG   PIC X      VALUE "N".                  
012900             88  WS-IA-BEST-VEND-SET      VALUE "Y".                      
013000*                                                                         
013100*    ONE ROW PER ITEM+VENDOR SEEN, HELD IN ITEM-THEN-VENDOR ORDER         
013200*    SO THE BEST-VENDOR PASS CAN WALK BOTH TABLES TOGETHER - IT           
013300*    CARRIES THE 730-DAY COST ACCUMULATORS AND THE MOST-RECENT            
013400*    PURCHASE OF THE ITEM FROM THIS VENDOR.                               
013500*                                                                         
013600 01  WS-ITEMVEND-TABLE.                                                   
013700     03  WS-IV-ROWS           PIC 9(7)   COMP   VALUE ZERO.               
013800     03  WS-IV-ENTRY          OCCURS 1 TO 10000 TIMES                     
013900                              DEPENDING ON WS-IV-ROWS                     
014000                              INDEXED BY WS-IV-IX                         
014100                              ASCENDING KEY IS WS-IV-KEY.                 
014200         05  WS-IV-KEY.                                                   
014300             07  WS-IV-ITEM-NO     PIC X(20).                             
014400             07  WS-IV-VEND-NO     PIC X(10).                             
014500         05  WS-IV-VEND-NAME       PIC X(30).                             
014600         05  WS-IV-VEND-CTRY       PIC X(2).                              
014700         05  WS-IV-SUM-COSTQTY-2YR PIC S9(11)V9(4).                       
014800         05  WS-IV-SUM-QTY-2YR     PIC S9(9)V99.                          
014900         05  WS-IV-LAST-DAYNO      PIC 9(7)   COMP   VALUE ZERO.          
015000         05  WS-IV-LAST-DATE       PIC 9(8)   VALUE ZERO.                 
015100         05  WS-IV-LAST-COST       PIC S9(7)V9(4) VALUE ZERO.             
015200         05  WS-IV-LAST-USER       PIC X(10).                             
015300         05  WS-IV-LAST-COST-CTR   PIC X(6).                              
015400*                                                                         
015500 01  WS-MISC.                                                             
015600     03  WS-CUR-ITEM-KEY      PIC X(20).                                  
015700     03  WS-CUR-ITEM-KEY-R REDEFINES WS-CUR-ITEM-KEY.                     
015800*        ALTERNATE PREFIX/SUFFIX VIEW OF THE SEARCH KEY, CARRIED          
015900*        OVER FROM THE MANUAL TRUNCATED-KEY SORT IDIOM ON MAPS09.         
016000         05  WS-CUR-ITEM-PFX      PIC X(10).                              
016100         05  WS-CUR-ITEM-SFX      PIC X(10).                              
016200     03  WS-CUR-IV-KEY.                                                   
016300         05  WS-CUR-IV-ITEM-NO    PIC X(20).                              
016400         05  WS-CUR-IV-VEND-NO    PIC X(10).                              
016500     03  WS-FOUND-SW          PIC X      VALUE "N".                       
016600         88  ROW-FOUND            VALUE "Y".                              
016700     03  WS-CTRY-FOUND-SW     PIC X      VALUE "N".                       
016800         88  CTRY-FOUND           VALUE "Y".                              
016900     03  WS-LOW               PIC 9(7)   COMP.                            
017000     03  WS-HIGH              PIC 9(7)   COMP.                            
017100     03  WS-MID               PIC 9(7)   COMP.                            
017200     03  WS-LINE-DAYNO        PIC 9(7)   COMP.                            
017300     03  WS-LINE-COSTQTY      PIC S9(11)V9(4).                            
017400     03  WS-LINE-COSTQTY-R REDEFINES WS-LINE-COSTQTY.                     
017500*        WHOLE/DECIMAL SPLIT OF THE EXTENDED LINE COST, USED WHEN         
017600*        CHECKING A SUSPECT LINE DURING RECONCILIATION.                   
017700         05  WS-LINE-COSTQTY-WHOLE PIC S9(11).                            
017800         05  WS-LINE-COSTQTY-FRAC  PIC 9(4).                              
017900     03  WS-IV-SCAN-PTR       PIC 9(7)   COMP   VALUE 1.                  
018000     03  WS-CTRY-IX           PIC 9(2)   COMP.                            
018100     03  WS-VEND-AVG-SCRATCH  PIC S9(7)V9(4).                             
018200     03  FILLER               PIC X(1).                                   
018300*                                                                         
018400 01  PB-DATE-LINKAGE-WORK.                                                
018500     03  PB-DW-FUNC           PIC 9.                                      
018600     03  PB-DW-CCYYMMDD       PIC 9(8).                                   
018700     03  PB-DW-ABSDAYS        PIC 9(7)   COMP.                            
018800     03  FILLER               PIC X(1).                                   
018900*                                                                         
019000 PROCEDURE DIVISION.                                                      
019100*===================                                                      
019200*                                                                         
019300 AA000-MAIN SECTION.                                                      
019400*******************                                                       
019500*                                                                         
019600     PERFORM  AA010-OPEN-FILES.                                           
019700     PERFORM  AA020-ACCUM-PURCHASES.                                      
019800     PERFORM  AA030-SELECT-BEST-VENDORS.                                  
019900     PERFORM  AA040-WRITE-BENCHI.                                         
020000     PERFORM  AA050-WRITE-BENCV.                                          
020100     PERFORM  AA060-CLOSE-FILES.                                          
020200     GOBACK.                                                              
020300*                                                                         
020400 AA000-EXIT.  EXIT SECTION.                                               
020500*                                                                         
020600 AA010-OPEN-FILES SECTION.                                                
020700**************************                                                
020800*                                                                         
020900     OPEN     INPUT  PB-PARM-FILE.                                        
021000     IF       PB-PARM-STATUS NOT = "00"                                   
021100              DISPLAY  PB001                                              
021200              MOVE     16 TO RETURN-CODE                                  
021300              STOP     RUN.                                               
021400     READ     PB-PARM-FILE                                                
021500              AT END                                                      
021600                       DISPLAY  PB002                                     
021700                       MOVE     16 TO RETURN-CODE                         
021800                       STOP     RUN                                       
021900     END-READ.                                                            
022000     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.                            
022100     IF       PB-PARM-TARGET-CTRY NOT = SPACES                            
022200              MOVE PB-PARM-TARGET-CTRY TO WS-TARGET-COUNTRY               
022300     END-IF.                                                              
022400     CLOSE    PB-PARM-FILE.                                               
022500*                                                                         
022600     MOVE     1 TO PB-DW-FUNC.                                            
022700     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.                              
022800     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD                    
022900              PB-DW-ABSDAYS.                                              
023000     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.                              
023100     COMPUTE  WS-CUTOFF-365-DAYNO = WS-RUN-DAYNO - 365.                   
023200     COMPUTE  WS-CUTOFF-730-DAYNO = WS-RUN-DAYNO - 730.                   
023300*                                                                         
023400     OPEN     INPUT  PB-PURCH-FILE.                                       
023500     IF       PB-PURCH-STATUS NOT = "00"                                  
023600              DISPLAY  PB009                                              
023700              MOVE     16 TO RETURN-CODE                                  
023800              STOP     RUN.                                               
023900*                                                                         
024000     OPEN     OUTPUT PB-BENCHI-FILE                                       
024100              PB-BENCV-FILE.                                              
024200*                                                                         
024300 AA010-EXIT.  EXIT SECTION.                                               
024400*                                                                         
024500 AA020-ACCUM-PURCHASES SECTION.                                           
024600*******************************                                           
024700*                                                                         
024800*    ONE PASS OVER THE PURCHASE FILE - ONLY TYPE-ITEM LINES CARRY         
024900*    A VALID ITEM NUMBER AND PARTICIPATE IN THE COST BENCHMARKS.          
025000*                                                                         
025100     PERFORM  BB010-READ-ONE-PURCH UNTIL PURCH-EOF.                       
025200     CLOSE    PB-PURCH-FILE.                                              
025300*                                                                         
025400 AA020-EXIT.  EXIT SECTION.                                               
025500*                                                                         
025600 BB010-READ-ONE-PURCH SECTION.                                            
025700******************************                                            
025800*                                                                         
025900     READ     PB-PURCH-FILE                                               
026000              AT END                                                      
026100                       MOVE "Y" TO WS-PURCH-EOF                           
026200              NOT AT END                                                  
026300                  IF       PB-PURCH-TYPE-ITEM                             
026400                           PERFORM  CC010-PROCESS-PURCH-LINE              
026500                  END-IF                                                  
026600     END-READ.                                                            
026700*                                                                         
026800 BB010-EXIT.  EXIT SECTION.                                               
026900*                                                                         
027000 CC010-PROCESS-PURCH-LINE SECTION.                                        
027100**********************************                                        
027200*                                                                         
027300     MOVE     1 TO PB-DW-FUNC.                                            
027400     MOVE     PB-PURCH-ORDER-DATE TO PB-DW-CCYYMMDD.                      
027500     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD                    
027600              PB-DW-ABSDAYS.                                              
027700     MOVE     PB-DW-ABSDAYS TO WS-LINE-DAYNO.                             
027800     COMPUTE  WS-LINE-COSTQTY = PB-PURCH-UNIT-COST * PB-PURCH-QTY.        
027900*                                                                         
028000     MOVE     PB-PURCH-ITEM-NO TO WS-CUR-ITEM-KEY.                        
028100     PERFORM  DD010-FIND-OR-ADD-ITEM-ACC.                                 
028200     PERFORM  DD030-TRACK-COUNTRY.                                        
028300     IF       PB-PURCH-VEND-COUNTRY = WS-TARGET-COUNTRY                   
028400              SET  WS-IA-BOUGHT-TARGET-YES (WS-IA-IX) TO TRUE             
028500     END-IF.                                                              
028600     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-365-DAYNO                     
028700              ADD  WS-LINE-COSTQTY TO                                     
028800                   WS-IA-SUM-COSTQTY-1YR (WS-IA-IX)                       
028900              ADD  PB-PURCH-QTY TO WS-IA-SUM-QTY-1YR (WS-IA-IX)           
029000     END-IF.                                                              
029100     IF       WS-LINE-DAYNO > WS-IA-LAST-DAYNO (WS-IA-IX)                 
029200              MOVE WS-LINE-DAYNO         TO                               
029300                   WS-IA-LAST-DAYNO (WS-IA-IX)                            
029400              MOVE PB-PURCH-ORDER-DATE   TO                               
029500                   WS-IA-LAST-DATE (WS-IA-IX)                             
029600              MOVE PB-PURCH-UNIT-COST    TO                               
029700                   WS-IA-LAST-COST (WS-IA-IX)                             
029800              MOVE PB-PURCH-ASSIGNED-USER TO                              
029900                   WS-IA-LAST-USER (WS-IA-IX)                             
030000              MOVE PB-PURCH-COST-CENTER  TO                               
030100                   WS-IA-LAST-COST-CTR (WS-IA-IX)                         
030200     END-IF.                                                              
030300*                                                                         
030400     MOVE     PB-PURCH-ITEM-NO TO WS-CUR-IV-ITEM-NO.                      
030500     MOVE     PB-PURCH-VEND-NO TO WS-CUR-IV-VEND-NO.                      
030600     PERFORM  DD020-FIND-OR-ADD-ITEMVEND-ACC.                             
030700     MOVE     PB-PURCH-VEND-NAME    TO WS-IV-VEND-NAME (WS-IV-IX).        
030800     MOVE     PB-PURCH-VEND-COUNTRY TO WS-IV-VEND-CTRY (WS-IV-IX).        
030900     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-730-DAYNO                     
031000              ADD  WS-LINE-COSTQTY TO                                     
031100                   WS-IV-SUM-COSTQTY-2YR (WS-IV-IX)                       
031200              ADD  PB-PURCH-QTY TO WS-IV-SUM-QTY-2YR (WS-IV-IX)           
031300     END-IF.                                                              
031400     IF       WS-LINE-DAYNO > WS-IV-LAST-DAYNO (WS-IV-IX)                 
031500              MOVE WS-LINE-DAYNO         TO                               
031600                   WS-IV-LAST-DAYNO (WS-IV-IX)                            
031700              MOVE PB-PURCH-ORDER-DATE   TO                               
031800                   WS-IV-LAST-DATE (WS-IV-IX)                             
031900              MOVE PB-PURCH-UNIT-COST    TO                               
032000                   WS-IV-LAST-COST (WS-IV-IX)                             
032100              MOVE PB-PURCH-ASSIGNED-USER TO                              
032200                   WS-IV-LAST-USER (WS-IV-IX)                             
032300              MOVE PB-PURCH-COST-CENTER  TO                               
032400                   WS-IV-LAST-COST-CTR (WS-IV-IX)                         
032500     END-IF.                                                              
032600*                                                                         
032700 CC010-EXIT.  EXIT SECTION.                                               
032800*                                                                         
032900 DD010-FIND-OR-ADD-ITEM-ACC SECTION.                                      
033000************************************                                      
033100*                                                                         
033200*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-CUR-ITEM-KEY; APPENDS A         
033300*    NEW ZERO ROW WHEN THE ITEM HAS NOT BEEN SEEN BEFORE.                 
033400*                                                                         
033500     MOVE     "N" TO WS-FOUND-SW.                                         
033600     IF       WS-IA-ROWS = ZERO                                           
033700              GO TO    DD011-APPEND-ITEM-ROW.                             
033800     MOVE     1 TO WS-LOW.                                                
033900     MOVE     WS-IA-ROWS TO WS-HIGH.                                      
034000     PERFORM  EE010-PROBE-ITEM-MIDPOINT                                   
034100              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
034200     IF       ROW-FOUND                                                   
034300              GO TO    DD010-EXIT.                                        
034400*                                                                         
034500 DD011-APPEND-ITEM-ROW.                                                   
034600     ADD      1 TO WS-IA-ROWS.                                            
034700     SET      WS-IA-IX TO WS-IA-ROWS.                                     
034800     MOVE     WS-CUR-ITEM-KEY TO WS-IA-ITEM-NO (WS-IA-IX).                
034900     MOVE     ZERO  TO WS-IA-SUM-COSTQTY-1YR (WS-IA-IX)                   
035000                        WS-IA-SUM-QTY-1YR     (WS-IA-IX)                  
035100                        WS-IA-CTRY-CNT        (WS-IA-IX)                  
035200                        WS-IA-LAST-DAYNO      (WS-IA-IX)                  
035300                        WS-IA-LAST-DATE       (WS-IA-IX)                  
035400                        WS-IA-LAST-COST       (WS-IA-IX).                 
035500     MOVE     SPACES TO WS-IA-LAST-USER     (WS-IA-IX)                    
035600                         WS-IA-LAST-COST-CTR (WS-IA-IX)                   
035700                         WS-IA-BEST-VEND-NO  (WS-IA-IX)                   
035800                         WS-IA-BEST-VEND-NM  (WS-IA-IX)                   
035900                         WS-IA-BEST-VEND-CY  (WS-IA-IX).                  
036000     MOVE     "N" TO WS-IA-BOUGHT-TARGET (WS-IA-IX)                       
036100                      WS-IA-BEST-VEND-FLG (WS-IA-IX).                     
036200*                                                                         
036300 DD010-EXIT.  EXIT SECTION.                                               
036400*                                                                         
036500 EE010-PROBE-ITEM-MIDPOINT SECTION.                                       
036600***********************************                                       
036700*                                                                         
036800     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
036900     SET      WS-IA-IX TO WS-MID.                                         
037000     IF       WS-IA-ITEM-NO (WS-IA-IX) = WS-CUR-ITEM-KEY                  
037100              MOVE "Y" TO WS-FOUND-SW                                     
037200     ELSE                                                                 
037300         IF   WS-IA-ITEM-NO (WS-IA-IX) < WS-CUR-ITEM-KEY                  
037400              COMPUTE WS-LOW  = WS-MID + 1                                
037500         ELSE                                                             
037600              COMPUTE WS-HIGH = WS-MID - 1                                
037700         END-IF                                                           
037800     END-IF.                                                              
037900*                                                                         
038000 EE010-EXIT.  EXIT SECTION.                                               
038100*                                                                         
038200 DD020-FIND-OR-ADD-ITEMVEND-ACC SECTION.                                  
038300****************************************                                  
038400*                                                                         
038500*    BINARY SEARCH OF WS-ITEMVEND-TABLE ON WS-CUR-IV-KEY (ITEM-NO         
038600*    THEN VEND-NO), SO ROWS SHARING AN ITEM STAY TOGETHER FOR THE         
038700*    BEST-VENDOR SCAN IN AA030.                                           
038800*                                                                         
038900     MOVE     "N" TO WS-FOUND-SW.                                         
039000     IF       WS-IV-ROWS = ZERO                                           
039100              GO TO    DD021-APPEND-IV-ROW.                               
039200     MOVE     1 TO WS-LOW.                                                
039300     MOVE     WS-IV-ROWS TO WS-HIGH.                                      
039400     PERFORM  EE020-PROBE-IV-MIDPOINT                                     
039500              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
039600     IF       ROW-FOUND                                                   
039700              GO TO    DD020-EXIT.                                        
039800*                                                                         
039900 DD021-APPEND-IV-ROW.                                                     
040000     ADD      1 TO WS-IV-ROWS.                                            
040100     SET      WS-IV-IX TO WS-IV-ROWS.                                     
040200     MOVE     WS-CUR-IV-KEY TO WS-IV-KEY (WS-IV-IX).                      
040300     MOVE     ZERO  TO WS-IV-SUM-COSTQTY-2YR (WS-IV-IX)                   
040400                        WS-IV-SUM-QTY-2YR     (WS-IV-IX)                  
040500                        WS-IV-LAST-DAYNO      (WS-IV-IX)                  
040600                        WS-IV-LAST-DATE       (WS-IV-IX)                  
040700                        WS-IV-LAST-COST       (WS-IV-IX).                 
040800     MOVE     SPACES TO WS-IV-LAST-USER     (WS-IV-IX)                    
040900                         WS-IV-LAST-COST-CTR (WS-IV-IX).                  
041000*                                                                         
041100 DD020-EXIT.  EXIT SECTION.                                               
041200*                                                                         
041300 EE020-PROBE-IV-MIDPOINT SECTION.                                         
041400*********************************                                         
041500*                                                                         
041600     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
041700     SET      WS-IV-IX TO WS-MID.                                         
041800     IF       WS-IV-KEY (WS-IV-IX) = WS-CUR-IV-KEY                        
041900              MOVE "Y" TO WS-FOUND-SW                                     
042000     ELSE                                                                 
042100         IF   WS-IV-KEY (WS-IV-IX) < WS-CUR-IV-KEY                        
042200              COMPUTE WS-LOW  = WS-MID + 1                                
042300         ELSE                                                             
042400              COMPUTE WS-HIGH = WS-MID - 1                                
042500         END-IF                                                           
042600     END-IF.                                                              
042700*                                                                         
042800 EE020-EXIT.  EXIT SECTION.                                               
042900*                                                                         
043000 DD030-TRACK-COUNTRY SECTION.                                             
043100*****************************                                             
043200*                                                                         
043300*    RECORDS PB-PURCH-VEND-COUNTRY AGAINST THE CURRENT ITEM ROW'S         
043400*    DISTINCT-COUNTRY LIST (RULE R5 U5 MULTI-SOURCE), UP TO 10            
043500*    DISTINCT COUNTRIES PER ITEM - AMPLY SUFFICIENT IN PRACTICE.          
043600*                                                                         
043700     MOVE     "N" TO WS-CTRY-FOUND-SW.                                    
043800     PERFORM  EE030-PROBE-COUNTRY-LIST                                    
043900              VARYING WS-CTRY-IX FROM 1 BY 1                              
044000              UNTIL WS-CTRY-IX > WS-IA-CTRY-CNT (WS-IA-IX)                
044100                 OR CTRY-FOUND.                                           
044200     IF       NOT CTRY-FOUND                                              
044300         AND  WS-IA-CTRY-CNT (WS-IA-IX) < 10                              
044400              ADD  1 TO WS-IA-CTRY-CNT (WS-IA-IX)                         
044500              MOVE WS-IA-CTRY-CNT (WS-IA-IX) TO WS-CTRY-IX                
044600              MOVE PB-PURCH-VEND-COUNTRY TO                               
044700                   WS-IA-CTRY-LIST (WS-IA-IX WS-CTRY-IX)                  
044800     END-IF.                                                              
044900*                                                                         
045000 DD030-EXIT.  EXIT SECTION.                                               
045100*                                                                         
045200 EE030-PROBE-COUNTRY-LIST SECTION.                                        
045300**********************************                                        
045400*                                                                         
045500     IF       WS-IA-CTRY-LIST (WS-IA-IX WS-CTRY-IX)                       
045600                       = PB-PURCH-VEND-COUNTRY                            
045700              MOVE "Y" TO WS-CTRY-FOUND-SW                                
045800     END-IF.                                                              
045900*                                                                         
046000 EE030-EXIT.  EXIT SECTION.                                               
046100*                                                                         
046200 AA030-SELECT-BEST-VENDORS SECTION.                                       
046300***********************************                                       
046400*                                                                         
046500*    WALKS WS-ITEM-TABLE AND WS-ITEMVEND-TABLE TOGETHER (BOTH             
046600*    SORTED ITEM-NO ASCENDING).  FOR EACH ITEM'S CONTIGUOUS BLOCK         
046700*    OF VENDOR ROWS, KEEPS THE ONE WITH THE LOWEST 2-YEAR AVERAGE         
046800*    COST - FIRST ENCOUNTERED (LOWEST VENDOR NUMBER) WINS TIES.           
046900*                                                                         
047000     MOVE     1 TO WS-IV-SCAN-PTR.                                        
047100     PERFORM  BB030-BEST-VENDOR-FOR-ONE-ITEM                              
047200              VARYING WS-IA-IX FROM 1 BY 1                                
047300              UNTIL WS-IA-IX > WS-IA-ROWS.                                
047400*                                                                         
047500 AA030-EXIT.  EXIT SECTION.                                               
047600*                                                                         
047700 BB030-BEST-VENDOR-FOR-ONE-ITEM SECTION.                                  
047800****************************************                                  
047900*                                                                         
048000     SET      WS-IV-IX TO WS-IV-SCAN-PTR.                                 
048100     PERFORM  CC030-SCAN-ONE-VENDOR-ROW                                   
048200              VARYING WS-IV-IX FROM WS-IV-SCAN-PTR BY 1                   
048300              UNTIL WS-IV-IX > WS-IV-ROWS                                 
048400                 OR WS-IV-ITEM-NO (WS-IV-IX)                              
048500                        NOT = WS-IA-ITEM-NO (WS-IA-IX).                   
048600     SET      WS-IV-SCAN-PTR FROM WS-IV-IX.                               
048700*                                                                         
048800 BB030-EXIT.  EXIT SECTION.                                               
048900*                                                                         
049000 CC030-SCAN-ONE-VENDOR-ROW SECTION.                                       
049100***********************************                                       
049200*                                                                         
049300*    GROUPS WITH NO QUANTITY IN THE 2-YEAR WINDOW ARE UNDEFINED           
049400*    AND TAKE NO PART IN THE BEST-VENDOR COMPARISON (RULE R4).            
049500*                                                                         
049600     IF       WS-IV-SUM-QTY-2YR (WS-IV-IX) NOT = ZERO                     
049700              PERFORM  DD040-COMPARE-VENDOR-AVG                           
049800     END-IF.                                                              
049900*                                                                         
050000 CC030-EXIT.  EXIT SECTION.                                               
050100*                                                                         
050200 DD040-COMPARE-VENDOR-AVG SECTION.                                        
050300**********************************                                        
050400*                                                                         
050500     COMPUTE  WS-VEND-AVG-SCRATCH ROUNDED =                               
050600                   WS-IV-SUM-COSTQTY-2YR (WS-IV-IX) /                     
050700                   WS-IV-SUM-QTY-2YR (WS-IV-IX).                          
050800     IF       NOT WS-IA-BEST-VEND-SET (WS-IA-IX)                          
050900         OR   WS-VEND-AVG-SCRATCH <                                       
051000                   WS-IA-BEST-VEND-AVG (WS-IA-IX)                         
051100              MOVE WS-VEND-AVG-SCRATCH TO                                 
051200                   WS-IA-BEST-VEND-AVG (WS-IA-IX)                         
051300              MOVE WS-IV-VEND-NO  (WS-IV-IX) TO                           
051400                   WS-IA-BEST-VEND-NO (WS-IA-IX)                          
051500              MOVE WS-IV-VEND-NAME (WS-IV-IX) TO                          
051600                   WS-IA-BEST-VEND-NM (WS-IA-IX)                          
051700              MOVE WS-IV-VEND-CTRY (WS-IV-IX) TO                          
051800                   WS-IA-BEST-VEND-CY (WS-IA-IX)                          
051900              SET  WS-IA-BEST-VEND-SET (WS-IA-IX) TO TRUE                 
052000     END-IF.                                                              
052100*                                                                         
052200 DD040-EXIT.  EXIT SECTION.                                               
052300*                                                                         
052400 AA040-WRITE-BENCHI SECTION.                                              
052500****************************                                              
052600*                                                                         
052700     PERFORM  BB040-WRITE-ONE-BENCHI                                      
052800              VARYING WS-IA-IX FROM 1 BY 1                                
052900              UNTIL WS-IA-IX > WS-IA-ROWS.                                
053000*                                                                         
053100 AA040-EXIT.  EXIT SECTION.                                               
053200*                                                                         
053300 BB040-WRITE-ONE-BENCHI SECTION.                                          
053400********************************                                          
053500*                                                                         
053600     MOVE     WS-IA-ITEM-NO (WS-IA-IX) TO PB-BENCHI-ITEM-NO.              
053700     MOVE     "N" TO PB-BENCHI-AVG-1YR-FLAG.                              
053800     IF       WS-IA-SUM-QTY-1YR (WS-IA-IX) NOT = ZERO                     
053900              COMPUTE  PB-BENCHI-AVG-COST-1YR ROUNDED =                   
054000                            WS-IA-SUM-COSTQTY-1YR (WS-IA-IX) /            
054100                            WS-IA-SUM-QTY-1YR (WS-IA-IX)                  
054200              SET      PB-BENCHI-AVG-1YR-SET TO TRUE                      
054300     ELSE                                                                 
054400              MOVE     ZERO TO PB-BENCHI-AVG-COST-1YR                     
054500     END-IF.                                                              
054600*                                                                         
054700     MOVE     "N" TO PB-BENCHI-BEST-VEND-FLG.                             
054800     IF       WS-IA-BEST-VEND-SET (WS-IA-IX)                              
054900              MOVE     WS-IA-BEST-VEND-NO  (WS-IA-IX) TO                  
055000                        PB-BENCHI-BEST-VEND-NO                            
055100              MOVE     WS-IA-BEST-VEND-NM  (WS-IA-IX) TO                  
055200                        PB-BENCHI-BEST-VEND-NM                            
055300              MOVE     WS-IA-BEST-VEND-CY  (WS-IA-IX) TO                  
055400                        PB-BENCHI-BEST-VEND-CY                            
055500              MOVE     WS-IA-BEST-VEND-AVG (WS-IA-IX) TO                  
055600                        PB-BENCHI-BEST-VEND-AVG                           
055700              SET      PB-BENCHI-BEST-VEND-SET TO TRUE                    
055800     ELSE                                                                 
055900              MOVE     SPACES TO PB-BENCHI-BEST-VEND-NO                   
056000                                  PB-BENCHI-BEST-VEND-NM                  
056100                                  PB-BENCHI-BEST-VEND-CY                  
056200              MOVE     ZERO   TO PB-BENCHI-BEST-VEND-AVG                  
056300     END-IF.                                                              
056400*                                                                         
056500     MOVE     "N" TO PB-BENCHI-MULTI-CTRY.                                
056600     IF       WS-IA-CTRY-CNT (WS-IA-IX) > 1                               
056700         AND  WS-IA-BOUGHT-TARGET-YES (WS-IA-IX)                          
056800              SET  PB-BENCHI-MULTI-CTRY-YES TO TRUE                       
056900     END-IF.                                                              
057000*                                                                         
057100     MOVE     WS-IA-LAST-DATE (WS-IA-IX) TO                               
057200              PB-BENCHI-LAST-DATE.                                        
057300     MOVE     WS-IA-LAST-COST (WS-IA-IX) TO                               
057400              PB-BENCHI-LAST-COST.                                        
057500     MOVE     WS-IA-LAST-USER (WS-IA-IX) TO                               
057600              PB-BENCHI-LAST-USER.                                        
057700     MOVE     WS-IA-LAST-COST-CTR (WS-IA-IX) TO                           
057800              PB-BENCHI-LAST-COST-CTR.                                    
057900     WRITE    PB-BENCHI-RECORD.                                           
058000*                                                                         
058100 BB040-EXIT.  EXIT SECTION.                                               
058200*                                                                         
058300 AA050-WRITE-BENCV SECTION.                                               
058400***************************                                               
058500*                                                                         
058600     PERFORM  BB050-WRITE-ONE-BENCV                                       
058700              VARYING WS-IV-IX FROM 1 BY 1                                
058800              UNTIL WS-IV-IX > WS-IV-ROWS.                                
058900*                                                                         
059000 AA050-EXIT.  EXIT SECTION.                                               
059100*                                                                         
059200 BB050-WRITE-ONE-BENCV SECTION.                                           
059300*******************************                                           
059400*                                                                         
059500     MOVE     WS-IV-ITEM-NO (WS-IV-IX) TO PB-BENCV-ITEM-NO.               
059600     MOVE     WS-IV-VEND-NO (WS-IV-IX) TO PB-BENCV-VEND-NO.               
059700     MOVE     "N" TO PB-BENCV-AVG-2YR-FLAG.                               
059800     IF       WS-IV-SUM-QTY-2YR (WS-IV-IX) NOT = ZERO                     
059900              COMPUTE  PB-BENCV-AVG-COST-2YR ROUNDED =                    
060000                            WS-IV-SUM-COSTQTY-2YR (WS-IV-IX) /            
060100                            WS-IV-SUM-QTY-2YR (WS-IV-IX)                  
060200              SET      PB-BENCV-AVG-2YR-SET TO TRUE                       
060300     ELSE                                                                 
060400              MOVE     ZERO TO PB-BENCV-AVG-COST-2YR                      
060500     END-IF.                                                              
060600     MOVE     WS-IV-LAST-DATE (WS-IV-IX) TO                               
060700              PB-BENCV-LAST-DATE.                                         
060800     MOVE     WS-IV-LAST-COST (WS-IV-IX) TO                               
060900              PB-BENCV-LAST-COST.                                         
061000     MOVE     WS-IV-LAST-USER (WS-IV-IX) TO                               
061100              PB-BENCV-LAST-USER.                                         
061200     MOVE     WS-IV-LAST-COST-CTR (WS-IV-IX) TO                           
061300              PB-BENCV-LAST-COST-CTR.                                     
061400     WRITE    PB-BENCV-RECORD.                                            
061500*                                                                         
061600 BB050-EXIT.  EXIT SECTION.                                               
061700*                                                                         
061800 AA060-CLOSE-FILES SECTION.                                               
061900***************************                                               
062000*                                                                         
062100     CLOSE    PB-BENCHI-FILE                                              
062200              PB-BENCV-FILE.                                              
062300*                                                                         
062400 AA060-EXIT.  EXIT SECTION.                                               

000100*****************************************************************         
000200*                                                                *        
000300*               REQUISITION SAVINGS ANALYSIS                    *         
000400*                                                                *        
000500*        PLAIN AND TARIFF-ADJUSTED VARIANTS, PLUS THE           *         
000600*        ENRICHED REQ DETAIL FILES THEY ARE BUILT FROM          *         
000700*                                                                *        
000800*****************************************************************         
000900*                                                                         
001000 IDENTIFICATION          DIVISION.                                        
001100*================================                                         
001200*                                                                         
001300     PROGRAM-ID.         PB040.                                           
001400     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.                      
001500     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.            
001600     DATE-WRITTEN.       14/02/1995.                                      
001700     DATE-COMPILED.                                                       
001800     SECURITY.           COPYRIGHT (C) 1995-2026, V B COEN.               
001900*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC         
002000*                        LICENSE.  SEE FILE COPYING FOR DETAILS.          
002100*                                                                         
002200*    REMARKS.            JOINS EACH REQUISITION LINE TO THE               
002300*                        VENDOR AND ITEM MASTERS AND TO THE PB020         
002400*                        COST BENCHMARKS, WRITING AN ENRICHED             
002500*                        DETAIL RECORD FOR EVERY LINE (PLUS A             
002600*                        SEPARATE DETAIL FILE OF CN/HK-VENDOR             
002700*                        LINES ONLY).  THE LINES ARE THEN GROUPED         
002800*                        BY ITEM+VENDOR+REQUESTOR AND REPORTED IN         
002900*                        TWO VARIANTS - AT FACE VALUE, AND WITH           
003000*                        IMPORT TARIFFS APPLIED TO BOTH SIDES OF          
003100*                        THE COMPARISON - RANKED BY POTENTIAL             
003200*                        SAVINGS.                                         
003300*                                                                         
003400*    VERSION.            SEE PROG-NAME IN WS.                             
003500*                                                                         
003600*    CALLED MODULES.     NONE.                                            
003700*                                                                         
003800*    FUNCTIONS USED.     NONE.                                            
003900*                                                                         
004000*    FILES USED.                                                          
004100*                        PBITEM.   ITEM MASTER (HTS CODE).                
004200*                        PBVEND.   VENDOR MASTER (NAME/COUNTRY).          
004300*                        PBBENCHI. PB020 PER-ITEM BENCHMARKS.             
004400*                        PBREQ.    REQUISITION LINES.                     
004500*                        PBREQD.   ENRICHED REQ DETAIL (OUT).             
004600*                        PBREQDCN. ENRICHED REQ DETAIL, CN/HK             
004700*                                  VENDORS ONLY (OUT).                    
004800*                        PBPRINT.  REQ SAVINGS REPORTS, PLAIN             
004900*                                  AND TARIFF-ADJUSTED.                   
005000*                                                                         
005100*    ERROR MESSAGES USED.                                                 
005200*                        PB003, PB004, PB010.                             
005300*                                                                         
005400* CHANGES:                                                                
005500* 14/02/1995 VBC - 1.00 CREATED.                                          
005600* 23/08/1996 VBC -    .01 ADDED PBREQDCN SPLIT FILE FOR THE               
005700*                         CHINA SOURCING REVIEW TEAM.                     
005800* 11/01/1999 VBC - 1.01   Y2K - PB-REQ-SUBMIT-DATE CONFIRMED              
005900*                         CCYYMMDD ON INPUT, NO WINDOW MATHS HERE.        
006000* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.                
006100*                                                                         
006200*****************************************************************         
006300*                                                                         
006400* COPYRIGHT NOTICE.                                                       
006500* ****************                                                        
006600*                                                                         
006700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND          
006800* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026            
006900* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE        
007000* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.         
007100*                                                                         
007200*****************************************************************         
007300*                                                                         
007400 ENVIRONMENT             DIVISION.                                        
007500*================================                                         
007600*                                                                         
007700 COPY "ENVDIV.COB".                                                       
007800 COPY "SELITEM.COB".                                                      
007900 COPY "SELVEND.COB".                                                      
008000 COPY "SELBENCI.COB".                                                     
008100 COPY "SELREQ.COB".                                                       
008200 COPY "SELREQD.COB".                                                      
008300 COPY "SELREQDCN.COB".                                                    
008400 COPY "SELPRINT.COB".                                                     
008500*                                                                         
008600 DATA                    DIVISION.                                        
008700*================================                                         
008800*                                                                         
008900 FILE SECTION.                                                            
009000*-------------                                                            
009100*                                                                         
009200 COPY "FDITEM.COB".                                                       
009300 COPY "FDVEND.COB".                                                       
009400 COPY "FDBENCI.COB".                                                      
009500 COPY "FDREQ.COB".                                                        
009600 COPY "FDREQD.COB".                                                       
009700 COPY "FDREQDCN.COB".                                                     
009800*                                                                         
009900 FD  PRINT-FILE                                                           
010000     LABEL RECORD IS OMITTED.                                             
010100*                                                                         
010200 01  PRINT-LINE                  PIC X(132).                              
010300*                                                                         
010400 WORKING-STORAGE SECTION.                                                 
010500*------------------------                                                 
010600*                                                                         
010700 77  PROG-NAME               PIC X(17) VALUE "PB040 (1.01)".              
010800*                                                                         
010900 COPY "WSMSGS.COB".                                                       
011000 COPY "WSFSTAT.COB".                                                      
011100 COPY "WSHTS40.COB".                                                      
011200 COPY "WSTARIFF.COB".                                                     
011300*                                                                         
011400 01  WS-SWITCHES.                                                         
011500     03  WS-ITEM-EOF          PIC X     VALUE "N".                        
011600         88  ITEM-EOF             VALUE "Y".                              
011700     03  WS-VEND-EOF          PIC X     VALUE "N".                        
011800         88  VEND-EOF             VALUE "Y".                              
011900     03  WS-BENCHI-EOF        PIC X     VALUE "N".                        
012000         88  BENCHI-EOF           VALUE "Y".                              
012100     03  WS-REQ-EOF           PIC X     VALUE "N".                        
012200         88  REQ-EOF              VALUE "Y".                              
012300     03  FILLER               PIC X(1).                                   
012400*                                                                         
012500*    ITEM MASTER, LOADED ENTIRE - FILE COMES SORTED ASCENDING BY          
012600*    ITEM-NO SO A STRAIGHT LOAD GIVES A BINARY-SEARCHABLE TABLE.          
012700*    ONLY THE HTS CODE IS NEEDED HERE (R5/R6 TARIFF WORK).                
012800*                                                                         
012900 01  WS-ITEM-TABLE.                                                       
013000     03  WS-ITM-ROWS          PIC 9(7)   COMP VALUE ZERO.                 
013100     03  WS-ITM-ENTRY OCCURS 1 TO 20000 TIMES                             
013200                      DEPENDING ON WS-ITM-ROWS                            
013300                      ASCENDING KEY WS-ITM-ITEM-NO                        
013400                      INDEXED BY WS-ITM-IX.                               
013500         05  WS-ITM-ITEM-NO       PIC X(20).                              
013600         05  WS-ITM-HTS           PIC X(12).                              
013700*                                                                         
013800*    VENDOR MASTER, LOADED ENTIRE THE SAME WAY.                           
013900*                                                                         
014000 01  WS-VEND-TABLE.                                                       
014100     03  WS-VND-ROWS          PIC 9(5)   COMP VALUE ZERO.                 
014200     03  WS-VND-ENTRY OCCURS 1 TO 2000 TIMES                              
014300                      DEPENDING ON WS-VND-ROWS                            
014400                      ASCENDING KEY WS-VND-VEND-NO                        
014500                      INDEXED BY WS-VND-IX.                               
014600         05  WS-VND-VEND-NO       PIC X(10).                              
014700         05  WS-VND-NAME          PIC X(30).                              
014800         05  WS-VND-COUNTRY       PIC X(2).                               
014900*                                                                         
015000*    PB020 PER-ITEM BENCHMARK, LOADED ENTIRE - ONLY THE U4/U5             
015100*    FIELDS THIS PROGRAM CONSULTS (1-YEAR ITEM AVERAGE, BEST              
015200*    VENDOR 2-YEAR AVERAGE AND ITS COUNTRY).                              
015300*                                                                         
015400 01  WS-BENCHI-TABLE.                                                     
015500     03  WS-BHI-ROWS          PIC 9(7)   COMP VALUE ZERO.                 
015600     03  WS-BHI-ENTRY OCCURS 1 TO 20000 TIMES                             
015700                      DEPENDING ON WS-BHI-ROWS                            
015800                      ASCENDING KEY WS-BHI-ITEM-NO                        
015900                      INDEXED BY WS-BHI-IX.                               
016000         05  WS-BHI-ITEM-NO       PIC X(20).                              
016100         05  WS-BHI-AVG-1YR       PIC S9(7)V9(4).                         
016200         05  WS-BHI-AVG-1YR-FLAG  PIC X.                                  
016300             88  WS-BHI-AVG-1YR-SET   VALUE "Y".                          
016400         05  WS-BHI-BEST-VEND-NO  PIC X(10).                              
016500         05  WS-BHI-BEST-VEND-NM  PIC X(30).                              
016600         05  WS-BHI-BEST-VEND-CY  PIC X(2).                               
016700         05  WS-BHI-BEST-VEND-AVG PIC S9(7)V9(4).                         
016800         05  WS-BHI-BEST-VEND-FLG PIC X.                                  
016900             88  WS-BHI-BEST-VEND-SET VALUE "Y".                          
017000*                                                                         
017100*    REQUISITION GROUPS - ITEM+VENDOR+REQUESTOR, KEPT IN ASCENDING        
017200*    COMPOUND-KEY ORDER BY BINARY-SEARCH INSERT AS THE REQ FILE IS        
017300*    READ (THE REQ FILE ITSELF CARRIES NO GUARANTEED ORDER).              
017400*                                                                         
017500 01  WS-REQG-TABLE.                                                       
017600     03  WS-RG-ROWS           PIC 9(7)   COMP VALUE ZERO.                 
017700     03  WS-RG-ENTRY OCCURS 1 TO 20000 TIMES                              
017800                     DEPENDING ON WS-RG-ROWS                              
017900                     ASCENDING KEY WS-RG-KEY                              
018000                     INDEXED BY WS-RG-IX.                                 
018100         05  WS-RG-KEY.                                                   
018200             07  WS-RG-ITEM-NO        PIC X(20).                          
018300             07  WS-RG-VEND-NO        PIC X(10).                          
018400             07  WS-RG-USER           PIC X(10).                          
018500         05  WS-RG-TOTAL-QTY      PIC S9(9)V99.                           
018600         05  WS-RG-PRICE-SUM      PIC S9(9)V9(4).                         
018700         05  WS-RG-LINE-COUNT     PIC 9(7)   COMP.                        
018800         05  WS-RG-HTS            PIC X(12).                              
018900         05  WS-RG-VEND-NAME      PIC X(30).                              
019000         05  WS-RG-VEND-COUNTRY   PIC X(2).                               
019100         05  WS-RG-ITEM-AVG-1YR   PIC S9(7)V9(4).                         
019200         05  WS-RG-ITEM-AVG-FLAG  PIC X.                                  
019300             88  WS-RG-ITEM-AVG-SET   VALUE "Y".                          
019400         05  WS-RG-BEST-VEND-NO   PIC X(10).                              
019500         05  WS-RG-BEST-VEND-NM   PIC X(30).                              
019600         05  WS-RG-BEST-VEND-CY   PIC X(2).                               
019700         05  WS-RG-BEST-VEND-AVG  PIC S9(7)V9(4).                         
019800         05  WS-RG-BEST-VEND-FLG  PIC X.                                  
019900             88  WS-RG-BEST-VEND-SET  VALUE "Y".                          
020000*                                                                         
020100*    RANKING TABLE - DESCENDING BY POTENTIAL SAVINGS - BUILT              
020200*    SEPARATELY FOR THE PLAIN AND TARIFF-ADJUSTED REPORTS SINCE           
020300*    TARIFFS CAN RE-ORDER THE LIST.                                       
020400*                                                                         
020500 01  WS-RANK-TABLE.                                                       
020600     03  WS-RANK-ROWS         PIC 9(7)   COMP VALUE ZERO.                 
020700     03  WS-RANK-ENTRY OCCURS 1 TO 20000 TIMES                            
020800                       DEPENDING ON WS-RANK-ROWS                          
020900                       INDEXED BY WS-RANK-IX.                             
021000         05  WS-RANK-GRP-IX       PIC 9(7)   COMP.                        
021100         05  WS-RANK-SORT-KEY     PIC S9(9)V99.                           
021200         05  WS-RANK-SAVINGS      PIC S9(9)V99.                           
021300         05  WS-RANK-FLAG         PIC X(24).                              
021400*                                                                         
021500 01  WS-MISC.                                                             
021600     03  WS-ITEM-KEY-WORK      PIC X(20).                                 
021700     03  WS-VEND-KEY-WORK      PIC X(10).                                 
021800     03  WS-HTS40-CODE-WORK    PIC X(12).                                 
021900     03  WS-VEND-NM-WORK       PIC X(30).                                 
022000     03  WS-VEND-CY-WORK       PIC X(2).                                  
022100     03  WS-FOUND-SW           PIC X      VALUE "N".                      
022200         88  ROW-FOUND             VALUE "Y".                             
022300     03  WS-BHI-FOUND-SW        PIC X      VALUE "N".                     
022400         88  BHI-ROW-FOUND          VALUE "Y".                            
022500     03  WS-LOW                 PIC 9(7)  COMP.                           
022600     03  WS-HIGH                PIC 9(7)  COMP.                           
022700     03  WS-MID                 PIC 9(7)  COMP.                           
022800     03  WS-EXCLUDED-SW         PIC X      VALUE "N".                     
022900         88  HTS-EXCLUDED          VALUE "Y".                             
023000     03  WS-HTS40-TRAIL-SP      PIC 99     COMP.                          
023100     03  WS-HTS40-PFX-LEN       PIC 99     COMP.                          
023200     03  WS-SWAP-RANK-IX        PIC 9(7)   COMP.                          
023300     03  WS-SWAP-SORT-KEY       PIC S9(9)V99.                             
023400     03  WS-SWAP-SAVINGS        PIC S9(9)V99.                             
023500     03  WS-SWAP-FLAG           PIC X(24).                                
023600     03  WS-SWAP-GRP-IX         PIC 9(7)   COMP.                          
023700     03  WS-GRAND-TOTAL         PIC S9(9)V99.                             
023800     03  FILLER                 PIC X(1).                                 
023900*                                                                         
024000*    COUNTRY-RATE LOOKUP WORK AREA - FILLED BY DD025 FOR WHICHEVER        
024100*    COUNTRY IS BEING PRICED, HK NORMALISED TO CN FIRST.                  
024200*                                                                         
024300 01  WS-RATE-WORK.                                                        
024400     03  WS-RATE-CTRY-WORK     PIC X(2).                                  
024500     03  WS-RATE-RESULT        PIC 9V999.                                 
024600     03  FILLER                PIC X(1).                                  
024700*                                                                         
024800*    GENERIC SAVINGS/FLAG CALCULATOR WORK AREA - LOADED ONCE WITH         
024900*    PLAIN FIGURES, ONCE WITH TARIFF-ADJUSTED FIGURES, AND PASSED         
025000*    THROUGH THE SAME R8/STEP-4 ARITHMETIC BOTH TIMES.                    
025100*                                                                         
025200 01  WS-CALC-WORK.                                                        
025300     03  WS-CALC-REQ-PRICE      PIC S9(7)V9(4).                           
025400     03  WS-CALC-ITEM-AVG       PIC S9(7)V9(4).                           
025500     03  WS-CALC-ITEM-AVG-SET   PIC X.                                    
025600         88  CALC-ITEM-AVG-SET     VALUE "Y".                             
025700     03  WS-CALC-BEST-AVG       PIC S9(7)V9(4).                           
025800     03  WS-CALC-BEST-AVG-SET   PIC X.                                    
025900         88  CALC-BEST-AVG-SET     VALUE "Y".                             
026000     03  WS-CALC-BEST-VEND-NO   PIC X(10).                                
026100     03  WS-CALC-BEST-VEND-CY   PIC X(2).                                 
026200     03  WS-CALC-CUR-VEND-NO    PIC X(10).                                
026300     03  WS-CALC-CUR-VEND-CY    PIC X(2).                                 
026400     03  WS-CALC-TOTAL-QTY      PIC S9(9)V99.                             
026500     03  WS-CALC-BENCHMARK      PIC S9(7)V9(4).                           
026600     03  WS-CALC-BENCHMARK-SET  PIC X.                                    
026700         88  CALC-BENCHMARK-SET    VALUE "Y".                             
026800     03  WS-CALC-SAVE-PER-UNIT  PIC S9(7)V9(4).                           
026900     03  WS-CALC-POTENTIAL      PIC S9(9)V99.                             
027000     03  WS-CALC-POTENTIAL-R REDEFINES WS-CALC-POTENTIAL.                 
027100*        WHOLE/DECIMAL SPLIT OF THE POTENTIAL-SAVINGS FIGURE, KEPT        
027200*        FROM THE DAYS WE CHECKED THE PENNIES BY HAND ON A SUSPECT        
027300*        REQUISITION GROUP.                                               
027400         05  WS-CALC-POTENTIAL-WHOLE PIC S9(7).                           
027500         05  WS-CALC-POTENTIAL-FRAC  PIC 99.                              
027600     03  WS-CALC-STATUS-FLAG    PIC X(24).                                
027700     03  WS-CALC-CHEAPER-AVG-SW PIC X.                                    
027800         88  CALC-CHEAPER-AVG      VALUE "Y".                             
027900     03  WS-CALC-CHEAPER-ALT-SW PIC X.                                    
028000         88  CALC-CHEAPER-ALT      VALUE "Y".                             
028100     03  WS-CALC-CHINA-MOVE-SW  PIC X.                                    
028200         88  CALC-CHINA-MOVE       VALUE "Y".                             
028300     03  FILLER                 PIC X(1).                                 
028400     03  WS-CALC-NORM-BEST-CY   PIC X(2).                                 
028500     03  WS-CALC-NORM-CUR-CY    PIC X(2).                                 
028600*                                                                         
028700 01  WS-REPORT-HEAD-1.                                                    
028800     03  FILLER               PIC X(17)  VALUE SPACES.                    
028900     03  WH1-TITLE             PIC X(40).                                 
029000*                                                                         
029100 01  WS-REPORT-HEAD-2.                                                    
029200     03  FILLER               PIC X(1)   VALUE SPACES.                    
029300     03  FILLER               PIC X(20)  VALUE "ITEM".                    
029400     03  FILLER               PIC X(11)  VALUE "VENDOR".                  
029500     03  FILLER               PIC X(11)  VALUE "REQUESTOR".               
029600     03  FILLER               PIC X(9)   VALUE "TOTL QTY".                
029700     03  FILLER               PIC X(10)  VALUE "AVG PRICE".               
029800     03  FILLER               PIC X(10)  VALUE "ITEM AVG".                
029900     03  FILLER               PIC X(10)  VALUE "BEST AVG".                
030000     03  FILLER               PIC X(11)  VALUE "BEST VEND".               
030100     03  FILLER               PIC X(10)  VALUE "SAVE/UNIT".               
030200     03  FILLER               PIC X(11)  VALUE "POTENTIAL".               
030300     03  FILLER               PIC X(20)  VALUE "STATUS".                  
030400*                                                                         
030500 01  WS-REPORT-LINE.                                                      
030600     03  FILLER               PIC X(1)   VALUE SPACES.                    
030700     03  WR-ITEM-NO            PIC X(20).                                 
030800     03  FILLER               PIC X(1)   VALUE SPACES.                    
030900     03  WR-VEND-NO            PIC X(10).                                 
031000     03  FILLER               PIC X(1)   VALUE SPACES.                    
031100     03  WR-USER               PIC X(10).                                 
031200     03  FILLER               PIC X(1)   VALUE SPACES.                    
031300     03  WR-TOTAL-QTY          PIC ZZZZZ9.99.                             
031400     03  FILLER               PIC X(1)   VALUE SPACES.                    
031500     03  WR-AVG-PRICE          PIC ZZZ9.9999.                             
031600     03  FILLER               PIC X(1)   VALUE SPACES.                    
031700     03  WR-ITEM-AVG           PIC ZZZ9.9999.                             
031800     03  FILLER               PIC X(1)   VALUE SPACES.                    
031900     03  WR-BEST-AVG           PIC ZZZ9.9999.                             
032000     03  FILLER               PIC X(1)   VALUE SPACES.                    
032100     03  WR-BEST-VEND          PIC X(10).                                 
032200     03  FILLER               PIC X(1)   VALUE SPACES.                    
032300     03  WR-SAVE-PER-UNIT      PIC -ZZ9.9999.                             
032400     03  FILLER               PIC X(1)   VALUE SPACES.                    
032500     03  WR-POTENTIAL          PIC -ZZZZZ9.99.                            
032600     03  FILLER               PIC X(1)   VALUE SPACES.                    
032700     03  WR-STATUS             PIC X(20).                                 
032800*                                                                         
032900 01  WS-REPORT-TOTAL-LINE.                                                
033000     03  FILLER               PIC X(1)   VALUE SPACES.                    
033100     03  FILLER               PIC X(44)  VALUE                            
033200         "GRAND TOTAL POTENTIAL SAVINGS, FLAGGED ROWS".                   
033300     03  WT-GRAND-TOTAL        PIC -ZZZZZZZ9.99.                          
033400*                                                                         
033500 PROCEDURE DIVISION.                                                      
033600*===================                                                      
033700*                                                                         
033800 AA000-MAIN-LOGIC SECTION.                                                
033900**************************                                                
034000*                                                                         
034100     PERFORM  AA010-OPEN-AND-LOAD-TABLES.                                 
034200     PERFORM  AA020-PROCESS-REQ-LINES.                                    
034300     PERFORM  AA030-PRINT-PLAIN-REPORT.                                   
034400     PERFORM  AA040-PRINT-TARIFF-REPORT.                                  
034500     PERFORM  AA050-CLOSE-FILES.                                          
034600     GOBACK.                                                              
034700*                                                                         
034800 AA010-OPEN-AND-LOAD-TABLES SECTION.                                      
034900************************************                                      
035000*                                                                         
035100     OPEN     INPUT  PB-ITEM-FILE.                                        
035200     IF       PB-ITEM-STATUS NOT = "00"                                   
035300              DISPLAY  PB003                                              
035400              MOVE     16 TO RETURN-CODE                                  
035500              STOP     RUN.                                               
035600     PERFORM  BB011-READ-ONE-ITEM UNTIL ITEM-EOF.                         
035700     CLOSE    PB-ITEM-FILE.                                               
035800*                                                                         
035900     OPEN     INPUT  PB-VEND-FILE.                                        
036000     IF       PB-VEND-STATUS NOT = "00"                                   
036100              DISPLAY  PB004                                              
036200              MOVE     16 TO RETURN-CODE                                  
036300              STOP     RUN.                                               
036400     PERFORM  BB012-READ-ONE-VEND UNTIL VEND-EOF.                         
036500     CLOSE    PB-VEND-FILE.                                               
036600*                                                                         
036700     OPEN     INPUT  PB-BENCHI-FILE.                                      
036800     PERFORM  BB013-READ-ONE-BENCHI UNTIL BENCHI-EOF.                     
036900     CLOSE    PB-BENCHI-FILE.                                             
037000*                                                                         
037100     OPEN     INPUT  PB-REQ-FILE.                                         
037200     IF       PB-REQ-STATUS NOT = "00"                                    
037300              DISPLAY  PB010                                              
037400              MOVE     16 TO RETURN-CODE                                  
037500              STOP     RUN.                                               
037600*                                                                         
037700     OPEN     OUTPUT PB-REQD-FILE.                                        
037800     OPEN     OUTPUT PB-REQDCN-FILE.                                      
037900     OPEN     OUTPUT PRINT-FILE.                                          
038000*                                                                         
038100 AA010-EXIT.  EXIT SECTION.                                               
038200*                                                                         
038300 BB011-READ-ONE-ITEM SECTION.                                             
038400*****************************                                             
038500*                                                                         
038600     READ     PB-ITEM-FILE                                                
038700              AT END                                                      
038800                       MOVE "Y" TO WS-ITEM-EOF                            
038900     END-READ.                                                            
039000     IF       NOT ITEM-EOF                                                
039100              ADD      1 TO WS-ITM-ROWS                                   
039200              SET      WS-ITM-IX TO WS-ITM-ROWS                           
039300              MOVE     PB-ITEM-NO TO WS-ITM-ITEM-NO (WS-ITM-IX)           
039400              MOVE     PB-ITEM-HTS-CODE TO                                
039500                       WS-ITM-HTS (WS-ITM-IX)                             
039600     END-IF.                                                              
039700*                                                                         
039800 BB011-EXIT.  EXIT SECTION.                                               
039900*                                                                         
040000 BB012-READ-ONE-VEND SECTION.                                             
040100*****************************                                             
040200*                                                                         
040300     READ     PB-VEND-FILE                                                
040400              AT END                                                      
040500                       MOVE "Y" TO WS-VEND-EOF                            
040600     END-READ.                                                            
040700     IF       NOT VEND-EOF                                                
040800              ADD      1 TO WS-VND-ROWS                                   
040900              SET      WS-VND-IX TO WS-VND-ROWS                           
041000              MOVE     PB-VEND-NO   TO WS-VND-VEND-NO (WS-VND-IX)         
041100              MOVE     PB-VEND-NAME TO WS-VND-NAME    (WS-VND-IX)         
041200              MOVE     PB-VEND-COUNTRY TO                                 
041300                       WS-VND-COUNTRY (WS-VND-IX)                         
041400     END-IF.                                                              
041500*                                                                         
041600 BB012-EXIT.  EXIT SECTION.                                               
041700*                                                                         
041800 BB013-READ-ONE-BENCHI SECTION.                                           
041900*******************************                                           
042000*                                                                         
042100     READ     PB-BENCHI-FILE                                              
042200              AT END                                                      
042300                       MOVE "Y" TO WS-BENCHI-EOF                          
042400     END-READ.                                                            
042500     IF       NOT BENCHI-EOF                                              
042600              ADD      1 TO WS-BHI-ROWS                                   
042700              SET      WS-BHI-IX TO WS-BHI-ROWS                           
042800              MOVE     PB-BENCHI-ITEM-NO TO                               
042900                       WS-BHI-ITEM-NO (WS-BHI-IX)                         
043000              MOVE     PB-BENCHI-AVG-COST-1YR TO                          
043100                       WS-BHI-AVG-1YR (WS-BHI-IX)                         
043200              MOVE     PB-BENCHI-AVG-1YR-FLAG TO                          
043300                       WS-BHI-AVG-1YR-FLAG (WS-BHI-IX)                    
043400              MOVE     PB-BENCHI-BEST-VEND-NO TO                          
043500                       WS-BHI-BEST-VEND-NO (WS-BHI-IX)                    
043600              MOVE     PB-BENCHI-BEST-VEND-NM TO                          
043700                       WS-BHI-BEST-VEND-NM (WS-BHI-IX)                    
043800              MOVE     PB-BENCHI-BEST-VEND-CY TO                          
043900                       WS-BHI-BEST-VEND-CY (WS-BHI-IX)                    
044000              MOVE     PB-BENCHI-BEST-VEND-AVG TO                         
044100                       WS-BHI-BEST-VEND-AVG (WS-BHI-IX)                   
044200              MOVE     PB-BENCHI-BEST-VEND-FLG TO                         
044300                       WS-BHI-BEST-VEND-FLG (WS-BHI-IX)                   
044400     END-IF.                                                              
044500*                                                                         
044600 BB013-EXIT.  EXIT SECTION.                                               
044700*                                                                         
044800 AA020-PROCESS-REQ-LINES SECTION.                                         
044900*********************************                                         
045000*                                                                         
045100     PERFORM  BB020-READ-ONE-REQ UNTIL REQ-EOF.                           
045200*                                                                         
045300 AA020-EXIT.  EXIT SECTION.                                               
045400*                                                                         
045500 BB020-READ-ONE-REQ SECTION.                                              
045600****************************                                              
045700*                                                                         
045800     READ     PB-REQ-FILE                                                 
045900              AT END                                                      
046000                       MOVE "Y" TO WS-REQ-EOF                             
046100     END-READ.                                                            
046200     IF       NOT REQ-EOF                                                 
046300              PERFORM  CC020-PROCESS-ONE-REQ-LINE                         
046400     END-IF.                                                              
046500*                                                                         
046600 BB020-EXIT.  EXIT SECTION.                                               
046700*                                                                         
046800 CC020-PROCESS-ONE-REQ-LINE SECTION.                                      
046900************************************                                      
047000*                                                                         
047100*    LOOK UP THE THREE MASTER/BENCHMARK SOURCES FOR THIS LINE'S           
047200*    ITEM AND VENDOR, WRITE THE ENRICHED DETAIL RECORD(S), THEN           
047300*    ROLL THE LINE INTO ITS ITEM+VENDOR+REQUESTOR GROUP.                  
047400*                                                                         
047500     MOVE     PB-REQ-ITEM-NO TO WS-ITEM-KEY-WORK.                         
047600     PERFORM  DD021-FIND-ITEM-MASTER.                                     
047700     IF       ROW-FOUND                                                   
047800              MOVE WS-ITM-HTS (WS-ITM-IX) TO WS-HTS40-CODE-WORK           
047900     ELSE                                                                 
048000              MOVE SPACES TO WS-HTS40-CODE-WORK                           
048100     END-IF.                                                              
048200*                                                                         
048300     MOVE     PB-REQ-VEND-NO TO WS-VEND-KEY-WORK.                         
048400     PERFORM  DD022-FIND-VEND-MASTER.                                     
048500     IF       ROW-FOUND                                                   
048600              MOVE WS-VND-NAME    (WS-VND-IX) TO WS-VEND-NM-WORK          
048700              MOVE WS-VND-COUNTRY (WS-VND-IX) TO WS-VEND-CY-WORK          
048800     ELSE                                                                 
048900              MOVE SPACES TO WS-VEND-NM-WORK WS-VEND-CY-WORK              
049000     END-IF.                                                              
049100*                                                                         
049200     MOVE     PB-REQ-ITEM-NO TO WS-ITEM-KEY-WORK.                         
049300     PERFORM  DD023-FIND-BENCHI.                                          
049400     MOVE     WS-FOUND-SW TO WS-BHI-FOUND-SW.                             
049500*                                                                         
049600     PERFORM  DD024-CHECK-HTS40-LIST.                                     
049700*                                                                         
049800     PERFORM  EE020-WRITE-REQD-RECORD.                                    
049900     IF       WS-VEND-CY-WORK = "CN" OR "HK"                              
050000              PERFORM  EE025-WRITE-REQDCN-RECORD                          
050100     END-IF.                                                              
050200*                                                                         
050300     PERFORM  DD025-FIND-OR-ADD-REQ-GROUP.                                
050400     ADD      PB-REQ-QTY TO WS-RG-TOTAL-QTY (WS-RG-IX).                   
050500     ADD      PB-REQ-UNIT-PRICE TO WS-RG-PRICE-SUM (WS-RG-IX).            
050600     ADD      1 TO WS-RG-LINE-COUNT (WS-RG-IX).                           
050700*                                                                         
050800 CC020-EXIT.  EXIT SECTION.                                               
050900*                                                                         
051000 DD021-FIND-ITEM-MASTER SECTION.                                          
051100********************************                                          
051200*                                                                         
051300*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-ITEM-KEY-WORK.  A               
051400*    REQUISITION FOR AN ITEM NOT ON THE MASTER JUST LEAVES THE            
051500*    HTS WORK FIELD AT SPACES - NOTHING IS TARIFF-EXCLUDED AND NO         
051600*    HTS IS CARRIED TO THE DETAIL RECORD.                                 
051700*                                                                         
051800     MOVE     "N" TO WS-FOUND-SW.                                         
051900     IF       WS-ITM-ROWS = ZERO                                          
052000              GO TO    DD021-EXIT.                                        
052100     MOVE     1 TO WS-LOW.                                                
052200     MOVE     WS-ITM-ROWS TO WS-HIGH.                                     
052300     PERFORM  EE021-PROBE-ITEM-MASTER                                     
052400              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
052500*                                                                         
052600 DD021-EXIT.  EXIT SECTION.                                               
052700*                                                                         
052800 EE021-PROBE-ITEM-MASTER SECTION.                                         
052900*********************************                                         
053000*                                                                         
053100     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
053200     SET      WS-ITM-IX TO WS-MID.                                        
053300     IF       WS-ITM-ITEM-NO (WS-ITM-IX) = WS-ITEM-KEY-WORK               
053400              MOVE "Y" TO WS-FOUND-SW                                     
053500     ELSE                                                                 
053600         IF   WS-ITM-ITEM-NO (WS-ITM-IX) < WS-ITEM-KEY-WORK               
053700              COMPUTE WS-LOW  = WS-MID + 1                                
053800         ELSE                                                             
053900              COMPUTE WS-HIGH = WS-MID - 1                                
054000         END-IF                                                           
054100     END-IF.                                                              
054200*                                                                         
054300 EE021-EXIT.  EXIT SECTION.                                               
054400*                                                                         
054500 DD022-FIND-VEND-MASTER SECTION.                                          
054600********************************                                          
054700*                                                                         
054800*    BINARY SEARCH OF WS-VEND-TABLE ON WS-VEND-KEY-WORK.  A               
054900*    REQUISITION AGAINST A VENDOR NOT ON THE MASTER LEAVES THE            
055000*    NAME/COUNTRY WORK FIELDS AT SPACES.                                  
055100*                                                                         
055200     MOVE     "N" TO WS-FOUND-SW.                                         
055300     IF       WS-VND-ROWS = ZERO                                          
055400              GO TO    DD022-EXIT.                                        
055500     MOVE     1 TO WS-LOW.                                                
055600     MOVE     WS-VND-ROWS TO WS-HIGH.                                     
055700     PERFORM  EE022-PROBE-VEND-MASTER                                     
055800              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
055900*                                                                         
056000 DD022-EXIT.  EXIT SECTION.                                               
056100*                                                                         
056200 EE022-PROBE-VEND-MASTER SECTION.                                         
056300*********************************                                         
056400*                                                                         
056500     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
056600     SET      WS-VND-IX TO WS-MID.                                        
056700     IF       WS-VND-VEND-NO (WS-VND-IX) = WS-VEND-KEY-WORK               
056800              MOVE "Y" TO WS-FOUND-SW                                     
056900     ELSE                                                                 
057000         IF   WS-VND-VEND-NO (WS-VND-IX) < WS-VEND-KEY-WORK               
057100              COMPUTE WS-LOW  = WS-MID + 1                                
057200         ELSE                                                             
057300              COMPUTE WS-HIGH = WS-MID - 1                                
057400         END-IF                                                           
057500     END-IF.                                                              
057600*                                                                         
057700 EE022-EXIT.  EXIT SECTION.                                               
057800*                                                                         
057900 DD023-FIND-BENCHI SECTION.                                               
058000***************************                                               
058100*                                                                         
058200*    BINARY SEARCH OF WS-BENCHI-TABLE ON WS-ITEM-KEY-WORK.  NOT           
058300*    FOUND LEAVES ROW-FOUND OFF - CALLER TESTS THE INDIVIDUAL             
058400*    "-SET" 88-LEVELS RATHER THAN ROW-FOUND ITSELF, SINCE EVEN A          
058500*    FOUND ROW MAY HAVE NEITHER AVERAGE SET (NO QUALIFYING LINES          
058600*    WHEN PB020 RAN).                                                     
058700*                                                                         
058800     MOVE     "N" TO WS-FOUND-SW.                                         
058900     IF       WS-BHI-ROWS = ZERO                                          
059000              GO TO    DD023-EXIT.                                        
059100     MOVE     1 TO WS-LOW.                                                
059200     MOVE     WS-BHI-ROWS TO WS-HIGH.                                     
059300     PERFORM  EE023-PROBE-BENCHI                                          
059400              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
059500*                                                                         
059600 DD023-EXIT.  EXIT SECTION.                                               
059700*                                                                         
059800 EE023-PROBE-BENCHI SECTION.                                              
059900****************************                                              
060000*                                                                         
060100     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
060200     SET      WS-BHI-IX TO WS-MID.                                        
060300     IF       WS-BHI-ITEM-NO (WS-BHI-IX) = WS-ITEM-KEY-WORK               
060400              MOVE "Y" TO WS-FOUND-SW                                     
060500     ELSE                                                                 
060600         IF   WS-BHI-ITEM-NO (WS-BHI-IX) < WS-ITEM-KEY-WORK               
060700              COMPUTE WS-LOW  = WS-MID + 1                                
060800         ELSE                                                             
060900              COMPUTE WS-HIGH = WS-MID - 1                                
061000         END-IF                                                           
061100     END-IF.                                                              
061200*                                                                         
061300 EE023-EXIT.  EXIT SECTION.                                               
061400*                                                                         
061500 DD024-CHECK-HTS40-LIST SECTION.                                          
061600********************************                                          
061700*                                                                         
061800*    RULE R5 - ITEM IS TARIFF-EXCLUDED WHEN ITS HTS CODE STARTS           
061900*    WITH ANY PREFIX ON THE 40 PERCENT LIST.                              
062000*                                                                         
062100     MOVE     "N" TO WS-EXCLUDED-SW.                                      
062200     IF       WS-HTS40-CODE-WORK = SPACES                                 
062300              GO TO    DD024-EXIT.                                        
062400     PERFORM  EE024-PROBE-HTS40-ENTRY                                     
062500              VARYING WS-HTS40-IX FROM 1 BY 1                             
062600              UNTIL WS-HTS40-IX > WS-HTS40-COUNT OR HTS-EXCLUDED.         
062700*                                                                         
062800 DD024-EXIT.  EXIT SECTION.                                               
062900*                                                                         
063000 EE024-PROBE-HTS40-ENTRY SECTION.                                         
063100*********************************                                         
063200*                                                                         
063300*    EACH LIST ENTRY IS A PREFIX LEFT-JUSTIFIED IN A 12-BYTE              
063400*    FIELD - THE TRAILING SPACES GIVE US THE PREFIX LENGTH, SO WE         
063500*    COMPARE ONLY THAT MANY LEADING BYTES OF THE ITEM'S HTS CODE.         
063600*                                                                         
063700     IF       WS-HTS40-PREFIX (WS-HTS40-IX) = SPACES                      
063800              GO TO    EE024-EXIT.                                        
063900     MOVE     ZERO TO WS-HTS40-TRAIL-SP.                                  
064000     INSPECT  WS-HTS40-PREFIX (WS-HTS40-IX)                               
064100              TALLYING WS-HTS40-TRAIL-SP FOR TRAILING SPACE.              
064200     COMPUTE  WS-HTS40-PFX-LEN = 12 - WS-HTS40-TRAIL-SP.                  
064300     IF       WS-HTS40-CODE-WORK (1:WS-HTS40-PFX-LEN) =                   
064400              WS-HTS40-PREFIX (WS-HTS40-IX) (1:WS-HTS40-PFX-LEN)          
064500              MOVE "Y" TO WS-EXCLUDED-SW                                  
064600     END-IF.                                                              
064700*                                                                         
064800 EE024-EXIT.  EXIT SECTION.                                               
064900*                                                                         
065000 DD025-FIND-OR-ADD-REQ-GROUP SECTION.                                     
065100*************************************                                     
065200*                                                                         
065300*    BINARY SEARCH OF WS-REQG-TABLE ON ITEM+VENDOR+REQUESTOR;             
065400*    APPENDS A NEW ZERO ROW ON FIRST SIGHT OF THE TRIPLE, COPYING         
065500*    DOWN THE JOINED FIELDS THAT DO NOT CHANGE ACROSS THE GROUP'S         
065600*    LINES.                                                               
065700*                                                                         
065800     MOVE     "N" TO WS-FOUND-SW.                                         
065900     IF       WS-RG-ROWS = ZERO                                           
066000              GO TO    DD025-APPEND.                                      
066100     MOVE     1 TO WS-LOW.                                                
066200     MOVE     WS-RG-ROWS TO WS-HIGH.                                      
066300     PERFORM  EE025-PROBE-REQ-GROUP                                       
066400              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
066500     IF       ROW-FOUND                                                   
066600              GO TO    DD025-EXIT.                                        
066700*                                                                         
066800 DD025-APPEND.                                                            
066900     ADD      1 TO WS-RG-ROWS.                                            
067000     SET      WS-RG-IX TO WS-RG-ROWS.                                     
067100     MOVE     PB-REQ-ITEM-NO      TO WS-RG-ITEM-NO (WS-RG-IX).            
067200     MOVE     PB-REQ-VEND-NO      TO WS-RG-VEND-NO (WS-RG-IX).            
067300     MOVE     PB-REQ-SUBMIT-USER  TO WS-RG-USER    (WS-RG-IX).            
067400     MOVE     ZERO TO WS-RG-TOTAL-QTY  (WS-RG-IX)                         
067500                       WS-RG-PRICE-SUM (WS-RG-IX)                         
067600                       WS-RG-LINE-COUNT (WS-RG-IX).                       
067700     MOVE     WS-HTS40-CODE-WORK  TO WS-RG-HTS         (WS-RG-IX).        
067800     MOVE     WS-VEND-NM-WORK     TO WS-RG-VEND-NAME   (WS-RG-IX).        
067900     MOVE     WS-VEND-CY-WORK     TO                                      
068000              WS-RG-VEND-COUNTRY (WS-RG-IX).                              
068100     IF       BHI-ROW-FOUND                                               
068200              MOVE WS-BHI-AVG-1YR (WS-BHI-IX) TO                          
068300                   WS-RG-ITEM-AVG-1YR (WS-RG-IX)                          
068400              MOVE WS-BHI-AVG-1YR-FLAG (WS-BHI-IX) TO                     
068500                   WS-RG-ITEM-AVG-FLAG (WS-RG-IX)                         
068600              MOVE WS-BHI-BEST-VEND-NO (WS-BHI-IX) TO                     
068700                   WS-RG-BEST-VEND-NO (WS-RG-IX)                          
068800              MOVE WS-BHI-BEST-VEND-NM (WS-BHI-IX) TO                     
068900                   WS-RG-BEST-VEND-NM (WS-RG-IX)                          
069000              MOVE WS-BHI-BEST-VEND-CY (WS-BHI-IX) TO                     
069100                   WS-RG-BEST-VEND-CY (WS-RG-IX)                          
069200              MOVE WS-BHI-BEST-VEND-AVG (WS-BHI-IX) TO                    
069300                   WS-RG-BEST-VEND-AVG (WS-RG-IX)                         
069400              MOVE WS-BHI-BEST-VEND-FLG (WS-BHI-IX) TO                    
069500                   WS-RG-BEST-VEND-FLG (WS-RG-IX)                         
069600     ELSE                                                                 
069700              MOVE ZERO  TO WS-RG-ITEM-AVG-1YR (WS-RG-IX)                 
069800                             WS-RG-BEST-VEND-AVG (WS-RG-IX)               
069900              MOVE "N"   TO WS-RG-ITEM-AVG-FLAG (WS-RG-IX)                
070000                             WS-RG-BEST-VEND-FLG (WS-RG-IX)               
070100              MOVE SPACES TO WS-RG-BEST-VEND-NO (WS-RG-IX)                
070200                              WS-RG-BEST-VEND-NM (WS-RG-IX)               
070300                              WS-RG-BEST-VEND-CY (WS-RG-IX)               
070400     END-IF.                                                              
070500*                                                                         
070600 DD025-EXIT.  EXIT SECTION.                                               
070700*                                                                         
070800 EE025-PROBE-REQ-GROUP SECTION.                                           
070900*******************************                                           
071000*                                                                         
071100     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
071200     SET      WS-RG-IX TO WS-MID.                                         
071300     IF       WS-RG-ITEM-NO (WS-RG-IX) = PB-REQ-ITEM-NO                   
071400         AND  WS-RG-VEND-NO (WS-RG-IX) = PB-REQ-VEND-NO                   
071500         AND  WS-RG-USER    (WS-RG-IX) = PB-REQ-SUBMIT-USER               
071600              MOVE "Y" TO WS-FOUND-SW                                     
071700     ELSE                                                                 
071800         IF   WS-RG-ITEM-NO (WS-RG-IX) < PB-REQ-ITEM-NO                   
071900          OR ( WS-RG-ITEM-NO (WS-RG-IX) = PB-REQ-ITEM-NO                  
072000         AND   WS-RG-VEND-NO (WS-RG-IX) < PB-REQ-VEND-NO )                
072100          OR ( WS-RG-ITEM-NO (WS-RG-IX) = PB-REQ-ITEM-NO                  
072200         AND   WS-RG-VEND-NO (WS-RG-IX) = PB-REQ-VEND-NO                  
072300         AND   WS-RG-USER    (WS-RG-IX) < PB-REQ-SUBMIT-USER )            
072400              COMPUTE WS-LOW  = WS-MID + 1                                
072500         ELSE                                                             
072600              COMPUTE WS-HIGH = WS-MID - 1                                
072700         END-IF                                                           
072800     END-IF.                                                              
072900*                                                                         
073000 EE025-EXIT.  EXIT SECTION.                                               
073100*                                                                         
073200 EE020-WRITE-REQD-RECORD SECTION.                                         
073300*********************************                                         
073400*                                                                         
073500     MOVE     SPACES TO PB-REQD-RECORD.                                   
073600     MOVE     PB-REQ-ITEM-NO      TO PB-REQD-ITEM-NO.                     
073700     MOVE     PB-REQ-QTY          TO PB-REQD-QTY.                         
073800     MOVE     PB-REQ-UNIT-PRICE   TO PB-REQD-UNIT-PRICE.                  
073900     MOVE     PB-REQ-VEND-NO      TO PB-REQD-VEND-NO.                     
074000     MOVE     WS-VEND-NM-WORK     TO PB-REQD-VEND-NAME.                   
074100     MOVE     WS-VEND-CY-WORK     TO PB-REQD-VEND-COUNTRY.                
074200     MOVE     PB-REQ-SUBMIT-USER  TO PB-REQD-SUBMIT-USER.                 
074300     MOVE     PB-REQ-SUBMIT-DATE  TO PB-REQD-SUBMIT-DATE.                 
074400     MOVE     WS-HTS40-CODE-WORK  TO PB-REQD-HTS-CODE.                    
074500     IF       BHI-ROW-FOUND                                               
074600              MOVE "Y" TO PB-REQD-ITEM-AVG-FLAG                           
074700              MOVE WS-BHI-AVG-1YR (WS-BHI-IX) TO                          
074800                   PB-REQD-ITEM-AVG-1YR                                   
074900     ELSE                                                                 
075000              MOVE "N" TO PB-REQD-ITEM-AVG-FLAG                           
075100              MOVE ZERO TO PB-REQD-ITEM-AVG-1YR                           
075200     END-IF.                                                              
075300     IF       BHI-ROW-FOUND AND WS-BHI-BEST-VEND-SET (WS-BHI-IX)          
075400              MOVE "Y" TO PB-REQD-BEST-VEND-FLG                           
075500              MOVE WS-BHI-BEST-VEND-NO (WS-BHI-IX) TO                     
075600                   PB-REQD-BEST-VEND-NO                                   
075700              MOVE WS-BHI-BEST-VEND-NM (WS-BHI-IX) TO                     
075800                   PB-REQD-BEST-VEND-NM                                   
075900              MOVE WS-BHI-BEST-VEND-CY (WS-BHI-IX) TO                     
076000                   PB-REQD-BEST-VEND-CY                                   
076100              MOVE WS-BHI-BEST-VEND-AVG (WS-BHI-IX) TO                    
076200                   PB-REQD-BEST-VEND-AVG                                  
076300     ELSE                                                                 
076400              MOVE "N" TO PB-REQD-BEST-VEND-FLG                           
076500              MOVE SPACES TO PB-REQD-BEST-VEND-NO                         
076600                              PB-REQD-BEST-VEND-NM                        
076700                              PB-REQD-BEST-VEND-CY                        
076800              MOVE ZERO TO PB-REQD-BEST-VEND-AVG                          
076900     END-IF.                                                              
077000     WRITE    PB-REQD-RECORD.                                             
077100*                                                                         
077200 EE020-EXIT.  EXIT SECTION.                                               
077300*                                                                         
077400 EE025-WRITE-REQDCN-RECORD SECTION.                                       
077500***********************************                                       
077600*                                                                         
077700     MOVE     SPACES TO PB-REQDCN-RECORD.                                 
077800     MOVE     PB-REQD-ITEM-NO        TO PB-REQDCN-ITEM-NO.                
077900     MOVE     PB-REQD-QTY            TO PB-REQDCN-QTY.                    
078000     MOVE     PB-REQD-UNIT-PRICE     TO PB-REQDCN-UNIT-PRICE.             
078100     MOVE     PB-REQD-VEND-NO        TO PB-REQDCN-VEND-NO.                
078200     MOVE     PB-REQD-VEND-NAME      TO PB-REQDCN-VEND-NAME.              
078300     MOVE     PB-REQD-VEND-COUNTRY   TO PB-REQDCN-VEND-COUNTRY.           
078400     MOVE     PB-REQD-SUBMIT-USER    TO PB-REQDCN-SUBMIT-USER.            
078500     MOVE     PB-REQD-SUBMIT-DATE    TO PB-REQDCN-SUBMIT-DATE.            
078600     MOVE     PB-REQD-HTS-CODE       TO PB-REQDCN-HTS-CODE.               
078700     MOVE     PB-REQD-ITEM-AVG-1YR   TO PB-REQDCN-ITEM-AVG-1YR.           
078800     MOVE     PB-REQD-ITEM-AVG-FLAG  TO PB-REQDCN-ITEM-AVG-FLAG.          
078900     MOVE     PB-REQD-BEST-VEND-NO   TO PB-REQDCN-BEST-VEND-NO.           
079000     MOVE     PB-REQD-BEST-VEND-NM   TO PB-REQDCN-BEST-VEND-NM.           
079100     MOVE     PB-REQD-BEST-VEND-CY   TO PB-REQDCN-BEST-VEND-CY.           
079200     MOVE     PB-REQD-BEST-VEND-AVG  TO PB-REQDCN-BEST-VEND-AVG.          
079300     MOVE     PB-REQD-BEST-VEND-FLG  TO PB-REQDCN-BEST-VEND-FLG.          
079400     WRITE    PB-REQDCN-RECORD.                                           
079500*                                                                         
079600 EE025-EXIT.  EXIT SECTION.                                               
079700*                                                                         
079800 AA030-PRINT-PLAIN-REPORT SECTION.                                        
079900**********************************                                        
080000*                                                                         
080100     MOVE     ZERO TO WS-RANK-ROWS.                                       
080200     PERFORM  BB031-RANK-ONE-GROUP-PLAIN                                  
080300              VARYING WS-RG-IX FROM 1 BY 1                                
080400              UNTIL WS-RG-IX > WS-RG-ROWS.                                
080500*                                                                         
080600     MOVE     "APPLEWOOD COMPUTERS - REQ SAVINGS (PLAIN)" TO              
080700              WH1-TITLE.                                                  
080800     PERFORM  CC030-WRITE-REPORT-HEADINGS.                                
080900     MOVE     ZERO TO WS-GRAND-TOTAL.                                     
081000     PERFORM  BB032-WRITE-ONE-RANKED-LINE                                 
081100              VARYING WS-RANK-IX FROM 1 BY 1                              
081200              UNTIL WS-RANK-IX > WS-RANK-ROWS.                            
081300     PERFORM  CC031-WRITE-GRAND-TOTAL.                                    
081400*                                                                         
081500 AA030-EXIT.  EXIT SECTION.                                               
081600*                                                                         
081700 BB031-RANK-ONE-GROUP-PLAIN SECTION.                                      
081800************************************                                      
081900*                                                                         
082000     COMPUTE  WS-CALC-REQ-PRICE ROUNDED =                                 
082100                  WS-RG-PRICE-SUM (WS-RG-IX) /                            
082200                  WS-RG-LINE-COUNT (WS-RG-IX).                            
082300     MOVE     WS-RG-ITEM-AVG-1YR   (WS-RG-IX) TO WS-CALC-ITEM-AVG.        
082400     MOVE     WS-RG-ITEM-AVG-FLAG  (WS-RG-IX) TO                          
082500              WS-CALC-ITEM-AVG-SET.                                       
082600     MOVE     WS-RG-BEST-VEND-AVG  (WS-RG-IX) TO WS-CALC-BEST-AVG.        
082700     MOVE     WS-RG-BEST-VEND-FLG  (WS-RG-IX) TO                          
082800              WS-CALC-BEST-AVG-SET.                                       
082900     MOVE     WS-RG-BEST-VEND-NO   (WS-RG-IX) TO                          
083000              WS-CALC-BEST-VEND-NO.                                       
083100     MOVE     WS-RG-BEST-VEND-CY   (WS-RG-IX) TO                          
083200              WS-CALC-BEST-VEND-CY.                                       
083300     MOVE     WS-RG-VEND-NO        (WS-RG-IX) TO                          
083400              WS-CALC-CUR-VEND-NO.                                        
083500     MOVE     WS-RG-VEND-COUNTRY   (WS-RG-IX) TO                          
083600              WS-CALC-CUR-VEND-CY.                                        
083700     MOVE     WS-RG-TOTAL-QTY      (WS-RG-IX) TO                          
083800              WS-CALC-TOTAL-QTY.                                          
083900     PERFORM  FF030-COMPUTE-SAVINGS-AND-FLAG.                             
084000*                                                                         
084100     ADD      1 TO WS-RANK-ROWS.                                          
084200     SET      WS-RANK-IX TO WS-RANK-ROWS.                                 
084300     MOVE     WS-RG-IX            TO WS-RANK-GRP-IX (WS-RANK-IX).         
084400     MOVE     WS-CALC-POTENTIAL   TO                                      
084500              WS-RANK-SORT-KEY (WS-RANK-IX)                               
084600              WS-RANK-SAVINGS  (WS-RANK-IX).                              
084700     MOVE     WS-CALC-STATUS-FLAG TO WS-RANK-FLAG (WS-RANK-IX).           
084800     PERFORM  GG030-BUBBLE-RANK-UP.                                       
084900*                                                                         
085000 BB031-EXIT.  EXIT SECTION.                                               
085100*                                                                         
085200 AA040-PRINT-TARIFF-REPORT SECTION.                                       
085300***********************************                                       
085400*                                                                         
085500     MOVE     ZERO TO WS-RANK-ROWS.                                       
085600     PERFORM  BB041-RANK-ONE-GROUP-TARIFF                                 
085700              VARYING WS-RG-IX FROM 1 BY 1                                
085800              UNTIL WS-RG-IX > WS-RG-ROWS.                                
085900*                                                                         
086000     MOVE     "APPLEWOOD COMPUTERS - REQ SAVINGS (TARIFF)" TO             
086100              WH1-TITLE.                                                  
086200     PERFORM  CC030-WRITE-REPORT-HEADINGS.                                
086300     MOVE     ZERO TO WS-GRAND-TOTAL.                                     
086400     PERFORM  BB032-WRITE-ONE-RANKED-LINE                                 
086500              VARYING WS-RANK-IX FROM 1 BY 1                              
086600              UNTIL WS-RANK-IX > WS-RANK-ROWS.                            
086700     PERFORM  CC031-WRITE-GRAND-TOTAL.                                    
086800*                                                                         
086900 AA040-EXIT.  EXIT SECTION.                                               
087000*                                                                         
087100 BB041-RANK-ONE-GROUP-TARIFF SECTION.                                     
087200*************************************                                     
087300*                                                                         
087400*    RULE R6 - ADJUST THE REQ PRICE AND ITEM AVERAGE BY THE               
087500*    CURRENT VENDOR'S COUNTRY RATE, AND THE BEST-VENDOR AVERAGE BY        
087600*    THE BEST VENDOR'S OWN COUNTRY RATE, THEN RUN THE SAME R8/            
087700*    STEP-4 ARITHMETIC AS THE PLAIN VARIANT.                              
087800*                                                                         
087900     COMPUTE  WS-CALC-REQ-PRICE ROUNDED =                                 
088000                  WS-RG-PRICE-SUM (WS-RG-IX) /                            
088100                  WS-RG-LINE-COUNT (WS-RG-IX).                            
088200     MOVE     WS-RG-VEND-COUNTRY (WS-RG-IX) TO WS-RATE-CTRY-WORK.         
088300     MOVE     WS-RG-HTS (WS-RG-IX) TO WS-HTS40-CODE-WORK.                 
088400     PERFORM  DD024-CHECK-HTS40-LIST.                                     
088500     PERFORM  DD041-FIND-TARIFF-RATE.                                     
088600     COMPUTE  WS-CALC-REQ-PRICE ROUNDED =                                 
088700                  WS-CALC-REQ-PRICE * (1 + WS-RATE-RESULT).               
088800*                                                                         
088900     MOVE     WS-RG-ITEM-AVG-1YR  (WS-RG-IX) TO WS-CALC-ITEM-AVG.         
089000     MOVE     WS-RG-ITEM-AVG-FLAG (WS-RG-IX) TO                           
089100              WS-CALC-ITEM-AVG-SET.                                       
089200     IF       CALC-ITEM-AVG-SET                                           
089300              COMPUTE WS-CALC-ITEM-AVG ROUNDED =                          
089400                      WS-CALC-ITEM-AVG * (1 + WS-RATE-RESULT)             
089500     END-IF.                                                              
089600*                                                                         
089700     MOVE     WS-RG-BEST-VEND-CY (WS-RG-IX) TO WS-RATE-CTRY-WORK.         
089800     PERFORM  DD041-FIND-TARIFF-RATE.                                     
089900     MOVE     WS-RG-BEST-VEND-AVG (WS-RG-IX) TO WS-CALC-BEST-AVG.         
090000     MOVE     WS-RG-BEST-VEND-FLG (WS-RG-IX) TO                           
090100              WS-CALC-BEST-AVG-SET.                                       
090200     IF       CALC-BEST-AVG-SET                                           
090300              COMPUTE WS-CALC-BEST-AVG ROUNDED =                          
090400                      WS-CALC-BEST-AVG * (1 + WS-RATE-RESULT)             
090500     END-IF.                                                              
090600*                                                                         
090700     MOVE     WS-RG-BEST-VEND-NO  (WS-RG-IX) TO                           
090800              WS-CALC-BEST-VEND-NO.                                       
090900     MOVE     WS-RG-BEST-VEND-CY  (WS-RG-IX) TO                           
091000              WS-CALC-BEST-VEND-CY.                                       
091100     MOVE     WS-RG-VEND-NO       (WS-RG-IX) TO                           
091200              WS-CALC-CUR-VEND-NO.                                        
091300     MOVE     WS-RG-VEND-COUNTRY  (WS-RG-IX) TO                           
091400              WS-CALC-CUR-VEND-CY.                                        
091500     MOVE     WS-RG-TOTAL-QTY     (WS-RG-IX) TO WS-CALC-TOTAL-QTY.        
091600     PERFORM  FF030-COMPUTE-SAVINGS-AND-FLAG.                             
091700*                                                                         
091800     ADD      1 TO WS-RANK-ROWS.                                          
091900     SET      WS-RANK-IX TO WS-RANK-ROWS.                                 
092000     MOVE     WS-RG-IX            TO WS-RANK-GRP-IX (WS-RANK-IX).         
092100     MOVE     WS-CALC-POTENTIAL   TO                                      
092200              WS-RANK-SORT-KEY (WS-RANK-IX)                               
092300              WS-RANK-SAVINGS  (WS-RANK-IX).                              
092400     MOVE     WS-CALC-STATUS-FLAG TO WS-RANK-FLAG (WS-RANK-IX).           
092500     PERFORM  GG030-BUBBLE-RANK-UP.                                       
092600*                                                                         
092700 BB041-EXIT.  EXIT SECTION.                                               
092800*                                                                         
092900 DD041-FIND-TARIFF-RATE SECTION.                                          
093000********************************                                          
093100*                                                                         
093200*    RULE R6 - LINEAR SCAN OF THE (UNSORTED) COUNTRY RATE TABLE.          
093300*    HK IS TREATED AS CN BOTH FOR THE LOOKUP AND FOR THE SECTION          
093400*    301 OVERRIDE TEST; AN UNKNOWN COUNTRY DEFAULTS TO 0.000.             
093500*                                                                         
093600     IF       WS-RATE-CTRY-WORK = "HK"                                    
093700              MOVE "CN" TO WS-RATE-CTRY-WORK                              
093800     END-IF.                                                              
093900     MOVE     ZERO TO WS-RATE-RESULT.                                     
094000     PERFORM  EE041-PROBE-TARIFF-ENTRY                                    
094100              VARYING WS-TARIFF-IX FROM 1 BY 1                            
094200              UNTIL WS-TARIFF-IX > WS-TARIFF-COUNT.                       
094300     IF       WS-RATE-CTRY-WORK = "CN" AND HTS-EXCLUDED                   
094400              MOVE WS-TARIFF-SECTION301-RATE TO WS-RATE-RESULT            
094500     END-IF.                                                              
094600*                                                                         
094700 DD041-EXIT.  EXIT SECTION.                                               
094800*                                                                         
094900 EE041-PROBE-TARIFF-ENTRY SECTION.                                        
095000**********************************                                        
095100*                                                                         
095200     IF       WS-TARIFF-CTRY (WS-TARIFF-IX) = WS-RATE-CTRY-WORK           
095300              MOVE WS-TARIFF-RATE (WS-TARIFF-IX) TO WS-RATE-RESULT        
095400     END-IF.                                                              
095500*                                                                         
095600 EE041-EXIT.  EXIT SECTION.                                               
095700*                                                                         
095800 FF030-COMPUTE-SAVINGS-AND-FLAG SECTION.                                  
095900****************************************                                  
096000*                                                                         
096100*    RULE R8 AND U7 STEP 4 - SHARED BY THE PLAIN AND TARIFF               
096200*    VARIANTS, WORKING ENTIRELY OFF THE WS-CALC-xxx FIGURES THE           
096300*    CALLER HAS JUST LOADED (PLAIN OR TARIFF-ADJUSTED, IT MAKES NO        
096400*    DIFFERENCE TO THIS PARAGRAPH).                                       
096500*                                                                         
096600     MOVE     "N" TO WS-CALC-BENCHMARK-SET.                               
096700     IF       CALC-ITEM-AVG-SET AND CALC-BEST-AVG-SET                     
096800              MOVE "Y" TO WS-CALC-BENCHMARK-SET                           
096900              IF WS-CALC-ITEM-AVG < WS-CALC-BEST-AVG                      
097000                 MOVE WS-CALC-ITEM-AVG TO WS-CALC-BENCHMARK               
097100              ELSE                                                        
097200                 MOVE WS-CALC-BEST-AVG TO WS-CALC-BENCHMARK               
097300              END-IF                                                      
097400     ELSE                                                                 
097500         IF   CALC-ITEM-AVG-SET                                           
097600              MOVE "Y" TO WS-CALC-BENCHMARK-SET                           
097700              MOVE WS-CALC-ITEM-AVG TO WS-CALC-BENCHMARK                  
097800         ELSE                                                             
097900             IF  CALC-BEST-AVG-SET                                        
098000                 MOVE "Y" TO WS-CALC-BENCHMARK-SET                        
098100                 MOVE WS-CALC-BEST-AVG TO WS-CALC-BENCHMARK               
098200             END-IF                                                       
098300         END-IF                                                           
098400     END-IF.                                                              
098500*                                                                         
098600     IF       CALC-BENCHMARK-SET                                          
098700              COMPUTE WS-CALC-SAVE-PER-UNIT ROUNDED =                     
098800                      WS-CALC-REQ-PRICE - WS-CALC-BENCHMARK               
098900              COMPUTE WS-CALC-POTENTIAL ROUNDED =                         
099000                      WS-CALC-SAVE-PER-UNIT * WS-CALC-TOTAL-QTY           
099100     ELSE                                                                 
099200              MOVE ZERO TO WS-CALC-SAVE-PER-UNIT                          
099300                            WS-CALC-POTENTIAL                             
099400     END-IF.                                                              
099500*                                                                         
099600     MOVE     "N" TO WS-CALC-CHEAPER-AVG-SW.                              
099700     IF       CALC-ITEM-AVG-SET                                           
099800         AND  WS-CALC-REQ-PRICE > WS-CALC-ITEM-AVG                        
099900              MOVE "Y" TO WS-CALC-CHEAPER-AVG-SW                          
100000     END-IF.                                                              
100100*                                                                         
100200     MOVE     "N" TO WS-CALC-CHEAPER-ALT-SW.                              
100300     IF       CALC-BEST-AVG-SET                                           
100400         AND  WS-CALC-REQ-PRICE > WS-CALC-BEST-AVG                        
100500         AND  WS-CALC-CUR-VEND-NO NOT = WS-CALC-BEST-VEND-NO              
100600              MOVE "Y" TO WS-CALC-CHEAPER-ALT-SW                          
100700     END-IF.                                                              
100800*                                                                         
100900     MOVE     WS-CALC-BEST-VEND-CY TO WS-CALC-NORM-BEST-CY.               
101000     IF       WS-CALC-NORM-BEST-CY = "HK"                                 
101100              MOVE "CN" TO WS-CALC-NORM-BEST-CY                           
101200     END-IF.                                                              
101300     MOVE     WS-CALC-CUR-VEND-CY TO WS-CALC-NORM-CUR-CY.                 
101400     IF       WS-CALC-NORM-CUR-CY = "HK"                                  
101500              MOVE "CN" TO WS-CALC-NORM-CUR-CY                            
101600     END-IF.                                                              
101700     MOVE     "N" TO WS-CALC-CHINA-MOVE-SW.                               
101800     IF       CALC-CHEAPER-ALT                                            
101900         AND  WS-CALC-NORM-BEST-CY = "CN"                                 
102000         AND  WS-CALC-NORM-CUR-CY NOT = "CN"                              
102100              MOVE "Y" TO WS-CALC-CHINA-MOVE-SW                           
102200     END-IF.                                                              
102300*                                                                         
102400     IF       CALC-CHINA-MOVE                                             
102500              MOVE "MOVED FROM CHINA" TO WS-CALC-STATUS-FLAG              
102600     ELSE                                                                 
102700         IF   CALC-CHEAPER-AVG                                            
102800              MOVE "CHEAPER AVERAGE" TO WS-CALC-STATUS-FLAG               
102900         ELSE                                                             
103000             IF  CALC-CHEAPER-ALT                                         
103100                 MOVE "CHEAPER ALTERNATIVE VENDOR" TO                     
103200                      WS-CALC-STATUS-FLAG                                 
103300             ELSE                                                         
103400                 MOVE SPACES TO WS-CALC-STATUS-FLAG                       
103500             END-IF                                                       
103600         END-IF                                                           
103700     END-IF.                                                              
103800*                                                                         
103900     IF       (WS-CALC-STATUS-FLAG = "CHEAPER AVERAGE" OR                 
104000               "CHEAPER ALTERNATIVE VENDOR")                              
104100         AND  (WS-CALC-POTENTIAL < 250.00 AND                             
104200               WS-CALC-POTENTIAL > -250.00)                               
104300              MOVE SPACES TO WS-CALC-STATUS-FLAG                          
104400     END-IF.                                                              
104500     IF       WS-CALC-STATUS-FLAG = SPACES                                
104600         AND  WS-CALC-POTENTIAL NOT < 250.00                              
104700              MOVE "CHEAPER AVERAGE" TO WS-CALC-STATUS-FLAG               
104800     END-IF.                                                              
104900*                                                                         
105000 FF030-EXIT.  EXIT SECTION.                                               
105100*                                                                         
105200 GG030-BUBBLE-RANK-UP SECTION.                                            
105300******************************                                            
105400*                                                                         
105500*    STRAIGHT INSERTION OF THE JUST-ADDED LAST ROW UP THROUGH THE         
105600*    RANK TABLE UNTIL ITS POTENTIAL-SAVINGS SITS IN DESCENDING            
105700*    ORDER - SAME IDIOM AS THE VENDOR RANKING IN PB030.                   
105800*                                                                         
105900     SET      WS-RANK-IX TO WS-RANK-ROWS.                                 
106000     PERFORM  HH030-SWAP-RANK-DOWN-ONE                                    
106100              UNTIL WS-RANK-IX = 1 OR                                     
106200              WS-RANK-SORT-KEY (WS-RANK-IX) NOT >                         
106300              WS-RANK-SORT-KEY (WS-RANK-IX - 1).                          
106400*                                                                         
106500 GG030-EXIT.  EXIT SECTION.                                               
106600*                                                                         
106700 HH030-SWAP-RANK-DOWN-ONE SECTION.                                        
106800**********************************                                        
106900*                                                                         
107000     MOVE     WS-RANK-GRP-IX   (WS-RANK-IX) TO WS-SWAP-GRP-IX.            
107100     MOVE     WS-RANK-SORT-KEY (WS-RANK-IX) TO WS-SWAP-SORT-KEY.          
107200     MOVE     WS-RANK-SAVINGS  (WS-RANK-IX) TO WS-SWAP-SAVINGS.           
107300     MOVE     WS-RANK-FLAG     (WS-RANK-IX) TO WS-SWAP-FLAG.              
107400     MOVE     WS-RANK-GRP-IX   (WS-RANK-IX - 1) TO                        
107500              WS-RANK-GRP-IX   (WS-RANK-IX).                              
107600     MOVE     WS-RANK-SORT-KEY (WS-RANK-IX - 1) TO                        
107700              WS-RANK-SORT-KEY (WS-RANK-IX).                              
107800     MOVE     WS-RANK-SAVINGS  (WS-RANK-IX - 1) TO                        
107900              WS-RANK-SAVINGS  (WS-RANK-IX).                              
108000     MOVE     WS-RANK-FLAG     (WS-RANK-IX - 1) TO                        
108100              WS-RANK-FLAG     (WS-RANK-IX).                              
108200     SET      WS-RANK-IX DOWN BY 1.                                       
108300     MOVE     WS-SWAP-GRP-IX   TO WS-RANK-GRP-IX   (WS-RANK-IX).          
108400     MOVE     WS-SWAP-SORT-KEY TO WS-RANK-SORT-KEY  (WS-RANK-IX).         
108500     MOVE     WS-SWAP-SAVINGS  TO WS-RANK-SAVINGS  (WS-RANK-IX).          
108600     MOVE     WS-SWAP-FLAG     TO WS-RANK-FLAG     (WS-RANK-IX).          
108700     SET      WS-RANK-IX UP BY 1.                                         
108800*                                                                         
108900 HH030-EXIT.  EXIT SECTION.                                               
109000*                                                                         
109100 CC030-WRITE-REPORT-HEADINGS SECTION.                                     
109200*************************************                                     
109300*                                                                         
109400     MOVE     SPACES TO PRINT-LINE.                                       
109500     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-1                            
109600              AFTER ADVANCING PAGE.                                       
109700     MOVE     SPACES TO PRINT-LINE.                                       
109800     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-2                            
109900              AFTER ADVANCING 2.                                          
110000*                                                                         
110100 CC030-EXIT.  EXIT SECTION.                                               
110200*                                                                         
110300 BB032-WRITE-ONE-RANKED-LINE SECTION.                                     
110400*************************************                                     
110500*                                                                         
110600     SET      WS-RG-IX TO WS-RANK-GRP-IX (WS-RANK-IX).                    
110700     MOVE     SPACES TO WS-REPORT-LINE.                                   
110800     MOVE     WS-RG-ITEM-NO     (WS-RG-IX) TO WR-ITEM-NO.                 
110900     MOVE     WS-RG-VEND-NO     (WS-RG-IX) TO WR-VEND-NO.                 
111000     MOVE     WS-RG-USER        (WS-RG-IX) TO WR-USER.                    
111100     MOVE     WS-RG-TOTAL-QTY   (WS-RG-IX) TO WR-TOTAL-QTY.               
111200     COMPUTE  WR-AVG-PRICE ROUNDED =                                      
111300                  WS-RG-PRICE-SUM (WS-RG-IX) /                            
111400                  WS-RG-LINE-COUNT (WS-RG-IX).                            
111500     IF       WS-RG-ITEM-AVG-SET (WS-RG-IX)                               
111600              MOVE WS-RG-ITEM-AVG-1YR (WS-RG-IX) TO WR-ITEM-AVG           
111700     ELSE                                                                 
111800              MOVE ZERO TO WR-ITEM-AVG                                    
111900     END-IF.                                                              
112000     IF       WS-RG-BEST-VEND-SET (WS-RG-IX)                              
112100              MOVE WS-RG-BEST-VEND-AVG (WS-RG-IX) TO WR-BEST-AVG          
112200              MOVE WS-RG-BEST-VEND-NO  (WS-RG-IX) TO WR-BEST-VEND         
112300     ELSE                                                                 
112400              MOVE ZERO   TO WR-BEST-AVG                                  
112500              MOVE SPACES TO WR-BEST-VEND                                 
112600     END-IF.                                                              
112700     MOVE     WS-RANK-SAVINGS (WS-RANK-IX) TO WR-POTENTIAL.               
112800     MOVE     WS-RANK-FLAG    (WS-RANK-IX) TO WR-STATUS.                  
112900     COMPUTE  WR-SAVE-PER-UNIT ROUNDED =                                  
113000                  WS-RANK-SAVINGS (WS-RANK-IX) /                          
113100                  WS-RG-TOTAL-QTY (WS-RG-IX)                              
113200              ON SIZE ERROR MOVE ZERO TO WR-SAVE-PER-UNIT.                
113300     WRITE    PRINT-LINE FROM WS-REPORT-LINE                              
113400              AFTER ADVANCING 1.                                          
113500*                                                                         
113600     IF       WS-RANK-FLAG (WS-RANK-IX) NOT = SPACES                      
113700              ADD WS-RANK-SAVINGS (WS-RANK-IX) TO WS-GRAND-TOTAL          
113800     END-IF.                                                              
113900*                                                                         
114000 BB032-EXIT.  EXIT SECTION.                                               
114100*                                                                         
114200 CC031-WRITE-GRAND-TOTAL SECTION.                                         
114300*********************************                                         
114400*                                                                         
114500     MOVE     SPACES TO WS-REPORT-TOTAL-LINE.                             
114600     MOVE     WS-GRAND-TOTAL TO WT-GRAND-TOTAL.                           
114700     MOVE     SPACES TO PRINT-LINE.                                       
114800     WRITE    PRINT-LINE AFTER ADVANCING 2.                               
114900     WRITE    PRINT-LINE FROM WS-REPORT-TOTAL-LINE                        
115000              AFTER ADVANCING 1.                                          
115100*                                                                         
115200 CC031-EXIT.  EXIT SECTION.                                               
115300*                                                                         
115400 AA050-CLOSE-FILES SECTION.                                               
115500***************************                                               
115600*                                                                         
115700     CLOSE    PB-REQ-FILE.                                                
115800     CLOSE    PB-REQD-FILE.                                               
115900     CLOSE    PB-REQDCN-FILE.                                             
116000     CLOSE    PRINT-FILE.                                                 
116100*                                                                         
116200 AA050-EXIT.  EXIT SECTION.                                               

000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE INVENTORY ON-HAND FILE*                     
000400*                                                    *                    
000500*****************************************************                     
000600*  RECORD SIZE 32 BYTES.                                                  
000700*                                                                         
000800* 14/11/1989 VBC - CREATED.                                               
000900*                                                                         
001000 FD  PB-INV-FILE                                                          
001100     LABEL RECORD IS STANDARD.                                            
001200*                                                                         
001300 01  PB-INV-RECORD.                                                       
001400     03  PB-INV-ITEM-NO           PIC X(20).                              
001500     03  PB-INV-QTY               PIC S9(7)V99.                           
001600     03  FILLER                   PIC X(3).                               

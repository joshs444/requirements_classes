000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE ITEM CLASSIFICATION   *                     
000400*      FILE WRITTEN BY PB010 (U2 ITEM-CLASSIFY)     *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 60 BYTES.                                                  
000800*                                                                         
000900* 08/02/1995 VBC - CREATED.                                               
001000*                                                                         
001100 FD  PB-ICLS-FILE                                                         
001200     LABEL RECORD IS STANDARD.                                            
001300*                                                                         
001400 01  PB-ICLS-RECORD.                                                      
001500     03  PB-ICLS-ITEM-NO          PIC X(20).                              
001600     03  PB-ICLS-ITEM-INDEX       PIC 9(6).                               
001700     03  PB-ICLS-PURCHASE-9M      PIC S9(9)V99.                           
001800     03  PB-ICLS-OUTPUT-9M        PIC S9(9)V99.                           
001900     03  PB-ICLS-OPEN-PURCH       PIC S9(9)V99.                           
002000     03  PB-ICLS-PURCH-OUTPUT     PIC X(1).                               
002100         88  PB-ICLS-IS-PURCHASE      VALUE "P".                          
002200         88  PB-ICLS-IS-OUTPUT        VALUE "O".                          
002300     03  FILLER                   PIC X(1).                               

000100*****************************************************************         
000200*                                                                *        
000300*               INVENTORY ON-HAND AGGREGATION                   *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*================================                                         
000900*                                                                         
001000     PROGRAM-ID.         PB050.                                           
001100     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.                      
001200     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.            
001300     DATE-WRITTEN.       20/02/1995.                                      
001400     DATE-COMPILED.                                                       
001500     SECURITY.           COPYRIGHT (C) 1995-2026, V B COEN.               
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC         
001700*                        LICENSE.  SEE FILE COPYING FOR DETAILS.          
001800*                                                                         
001900*    REMARKS.            SUMS ON-HAND QUANTITY PER ITEM ACROSS ALL        
002000*                        LOCATIONS ON THE INVENTORY FILE AND              
002100*                        ATTACHES EACH ITEM'S SURROGATE INDEX FROM        
002200*                        THE ITEM MASTER (ZERO WHEN THE ITEM IS           
002300*                        NOT ON THE MASTER), PRINTING ONE LINE            
002400*                        PER ITEM.                                        
002500*                                                                         
002600*    VERSION.            SEE PROG-NAME IN WS.                             
002700*                                                                         
002800*    CALLED MODULES.     NONE.                                            
002900*                                                                         
003000*    FUNCTIONS USED.     NONE.                                            
003100*                                                                         
003200*    FILES USED.                                                          
003300*                        PBITEM.   ITEM MASTER (INDEX).                   
003400*                        PBINV.    INVENTORY ON-HAND LINES.               
003500*                        PBPRINT.  INVENTORY AGGREGATE REPORT.            
003600*                                                                         
003700*    ERROR MESSAGES USED.                                                 
003800*                        PB003, PB011.                                    
003900*                                                                         
004000* CHANGES:                                                                
004100* 20/02/1995 VBC - 1.00 CREATED.                                          
004200* 11/01/1999 VBC - 1.01   Y2K - NO DATES CARRIED ON THIS FILE - NO        
004300*                         CHANGE REQUIRED, CONFIRMED ONLY.                
004400* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.                
004500*                                                                         
004600*****************************************************************         
004700*                                                                         
004800* COPYRIGHT NOTICE.                                                       
004900* ****************                                                        
005000*                                                                         
005100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND          
005200* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026            
005300* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE        
005400* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.         
005500*                                                                         
005600*****************************************************************         
005700*                                                                         
005800 ENVIRONMENT             DIVISION.                                        
005900*================================                                         
006000*                                                                         
006100 COPY "ENVDIV.COB".                                                       
006200 COPY "SELITEM.COB".                                                      
006300 COPY "SELINV.COB".                                                       
006400 COPY "SELPRINT.COB".                                                     
006500*                                                                         
006600 DATA                    DIVISION.                                        
006700*================================                                         
006800*                                                                         
006900 FILE SECTION.                                                            
007000*-------------                                                            
007100*                                                                         
007200 COPY "FDITEM.COB".                                                       
007300 COPY "FDINV.COB".                                                        
007400*                                                                         
007500 FD  PRINT-FILE                                                           
007600     LABEL RECORD IS OMITTED.                                             
007700*                                                                         
007800 01  PRINT-LINE                  PIC X(132).                              
007900*                                                                         
008000 WORKING-STORAGE SECTION.                                                 
008100*------------------------                                                 
008200*                                                                         
008300 77  PROG-NAME               PIC X(17) VALUE "PB050 (1.01)".              
008400*                                                                         
008500 COPY "WSMSGS.COB".                                                       
008600 COPY "WSFSTAT.COB".                                                      
008700*                                                                         
008800 01  WS-SWITCHES.                                                         
008900     03  WS-ITEM-EOF          PIC X     VALUE "N".                        
009000         88  ITEM-EOF             VALUE "Y".                              
009100     03  WS-INV-EOF           PIC X     VALUE "N".                        
009200         88  INV-EOF              VALUE "Y".                              
009300     03  FILLER               PIC X(1).                                   
009400*                                                                         
009500*    ITEM MASTER, LOADED ENTIRE - FILE COMES SORTED ASCENDING BY          
009600*    ITEM-NO SO A STRAIGHT LOAD GIVES A BINARY-SEARCHABLE TABLE.          
009700*    ONLY THE SURROGATE INDEX IS NEEDED HERE.                             
009800*                                                                         
009900 01  WS-ITEM-TABLE.                                                       
010000     03  WS-ITM-ROWS          PIC 9(7)   COMP VALUE ZERO.                 
010100     03  WS-ITM-ENTRY OCCURS 1 TO 20000 TIMES                             
010200                      DEPENDING ON WS-ITM-ROWS                            
010300                      ASCENDING KEY WS-ITM-ITEM-NO                        
010400                      INDEXED BY WS-ITM-IX.                               
010500         05  WS-ITM-ITEM-NO       PIC X(20).                              
010600         05  WS-ITM-INDEX         PIC 9(6).                               
010700*                                                                         
010800*    ITEM QUANTITY ACCUMULATOR - ONE ROW PER DISTINCT ITEM-NO SEEN        
010900*    ON PBINV, KEPT IN ASCENDING KEY ORDER BY BINARY-SEARCH INSERT        
011000*    SINCE PBINV ITSELF CAN ARRIVE IN ANY ORDER.                          
011100*                                                                         
011200 01  WS-ACC-TABLE.                                                        
011300     03  WS-ACC-ROWS          PIC 9(7)   COMP VALUE ZERO.                 
011400     03  WS-ACC-ENTRY OCCURS 1 TO 20000 TIMES                             
011500                      DEPENDING ON WS-ACC-ROWS                            
011600                      ASCENDING KEY WS-ACC-ITEM-NO                        
011700                      INDEXED BY WS-ACC-IX.                               
011800         05  WS-ACC-ITEM-NO       PIC X(20).                              
011900         05  WS-ACC-ITEM-NO-R REDEFINES WS-ACC-ITEM-NO.                   
012000*            CATEGORY-PREFIX VIEW, CARRIED OVER FROM THE OLD              
012100*            BIN-LOCATION RECONCILIATION RUN - NOT ACTED ON HERE.         
012200             07  WS-ACC-ITEM-CAT-PFX  PIC X(4).                           
012300             07  WS-ACC-ITEM-SUFFIX   PIC X(16).                          
012400         05  WS-ACC-TOTAL-QTY     PIC S9(9)V99.                           
012500*                                                                         
012600 01  WS-MISC.                                                             
012700     03  WS-ITEM-KEY-WORK      PIC X(20).                                 
012800     03  WS-ITEM-KEY-WORK-R REDEFINES WS-ITEM-KEY-WORK.                   
012900         05  WS-ITEM-KEY-PFX       PIC X(4).                              
013000         05  WS-ITEM-KEY-SFX       PIC X(16).                             
013100     03  WS-FOUND-SW           PIC X      VALUE "N".                      
013200         88  ROW-FOUND             VALUE "Y".                             
013300     03  WS-LOW                PIC 9(7)   COMP.                           
013400     03  WS-HIGH               PIC 9(7)   COMP.                           
013500     03  WS-MID                PIC 9(7)   COMP.                           
013600     03  WS-LINE-COUNT         PIC 9(7)   COMP VALUE ZERO.                
013700     03  WS-GRAND-QTY          PIC S9(9)V99 VALUE ZERO.                   
013800     03  FILLER                PIC X(1).                                  
013900*                                                                         
014000 01  WS-GRAND-QTY-R REDEFINES WS-GRAND-QTY.                               
014100     03  WS-GRAND-QTY-WHOLE    PIC S9(7).                                 
014200     03  WS-GRAND-QTY-FRAC     PIC 99.                                    
014300*                                                                         
014400 01  WS-REPORT-HEAD-1.                                                    
014500     03  FILLER               PIC X(17)  VALUE SPACES.                    
014600     03  FILLER               PIC X(40)  VALUE                            
014700         "APPLEWOOD COMPUTERS - INVENTORY AGGREGATE".                     
014800*                                                                         
014900 01  WS-REPORT-HEAD-2.                                                    
015000     03  FILLER               PIC X(1)   VALUE SPACES.                    
015100     03  FILLER               PIC X(21)  VALUE "ITEM NO".                 
015200     03  FILLER               PIC X(12)  VALUE "ITEM INDEX".              
015300     03  FILLER               PIC X(14)  VALUE "TOTAL ON HAND".           
015400*                                                                         
015500 01  WS-REPORT-LINE.                                                      
015600     03  FILLER               PIC X(1)   VALUE SPACES.                    
015700     03  WR-ITEM-NO            PIC X(20).                                 
015800     03  FILLER               PIC X(2)   VALUE SPACES.                    
015900     03  WR-ITEM-INDEX         PIC ZZZZZ9.                                
016000     03  FILLER               PIC X(5)   VALUE SPACES.                    
016100     03  WR-TOTAL-QTY          PIC -ZZZZZZ9.99.                           
016200*                                                                         
016300 01  WS-REPORT-TOTAL-LINE.                                                
016400     03  FILLER               PIC X(1)   VALUE SPACES.                    
016500     03  FILLER               PIC X(30)  VALUE                            
016600         "GRAND TOTAL ON-HAND QUANTITY".                                  
016700     03  WT-GRAND-QTY          PIC -ZZZZZZZ9.99.                          
016800*                                                                         
016900 PROCEDURE DIVISION.                                                      
017000*===================                                                      
017100*                                                                         
017200 AA000-MAIN-LOGIC SECTION.                                                
017300**************************                                                
017400*                                                                         
017500     PERFORM  AA010-OPEN-AND-LOAD-ITEM.                                   
017600     PERFORM  AA020-ACCUMULATE-INVENTORY.                                 
017700     PERFORM  AA030-PRINT-REPORT.                                         
017800     PERFORM  AA040-CLOSE-FILES.                                          
017900     GOBACK.                                                              
018000*                                                                         
018100 AA010-OPEN-AND-LOAD-ITEM SECTION.                                        
018200**********************************                                        
018300*                                                                         
018400     OPEN     INPUT  PB-ITEM-FILE.                                        
018500     IF       PB-ITEM-STATUS NOT = "00"                                   
018600              DISPLAY  PB003                                              
018700              MOVE     16 TO RETURN-CODE                                  
018800              STOP     RUN.                                               
018900     PERFORM  BB011-READ-ONE-ITEM UNTIL ITEM-EOF.                         
019000     CLOSE    PB-ITEM-FILE.                                               
019100*                                                                         
019200     OPEN     INPUT  PB-INV-FILE.                                         
019300     IF       PB-INV-STATUS NOT = "00"                                    
019400              DISPLAY  PB011                                              
019500              MOVE     16 TO RETURN-CODE                                  
019600              STOP     RUN.                                               
019700     OPEN     OUTPUT PRINT-FILE.                                          
019800*                                                                         
019900 AA010-EXIT.  EXIT SECTION.                                               
020000*                                                                         
020100 BB011-READ-ONE-ITEM SECTION.                                             
020200*****************************                                             
020300*                                                                         
020400     READ     PB-ITEM-FILE                                                
020500              AT END                                                      
020600                       MOVE "Y" TO WS-ITEM-EOF                            
020700     END-READ.                                                            
020800     IF       NOT ITEM-EOF                                                
020900              ADD      1 TO WS-ITM-ROWS                                   
021000              SET      WS-ITM-IX TO WS-ITM-ROWS                           
021100              MOVE     PB-ITEM-NO TO WS-ITM-ITEM-NO (WS-ITM-IX)           
021200              MOVE     PB-ITEM-INDEX TO                                   
021300                       WS-ITM-INDEX (WS-ITM-IX)                           
021400     END-IF.                                                              
021500*                                                                         
021600 BB011-EXIT.  EXIT SECTION.                                               
021700*                                                                         
021800 AA020-ACCUMULATE-INVENTORY SECTION.                                      
021900************************************                                      
022000*                                                                         
022100     PERFORM  BB020-READ-ONE-INV UNTIL INV-EOF.                           
022200*                                                                         
022300 AA020-EXIT.  EXIT SECTION.                                               
022400*                                                                         
022500 BB020-READ-ONE-INV SECTION.                                              
022600****************************                                              
022700*                                                                         
022800     READ     PB-INV-FILE                                                 
022900              AT END                                                      
023000                       MOVE "Y" TO WS-INV-EOF                             
023100     END-READ.                                                            
023200     IF       NOT INV-EOF                                                 
023300              PERFORM  CC020-FIND-OR-ADD-ITEM-ACC                         
023400              ADD      PB-INV-QTY TO                                      
023500                       WS-ACC-TOTAL-QTY (WS-ACC-IX)                       
023600     END-IF.                                                              
023700*                                                                         
023800 BB020-EXIT.  EXIT SECTION.                                               
023900*                                                                         
024000 CC020-FIND-OR-ADD-ITEM-ACC SECTION.                                      
024100************************************                                      
024200*                                                                         
024300*    BINARY SEARCH OF WS-ACC-TABLE ON PB-INV-ITEM-NO, APPENDING A         
024400*    NEW ZERO ROW ON FIRST SIGHT OF THE ITEM - SAME INSERT-OR-FIND        
024500*    IDIOM AS THE VENDOR/ITEM ACCUMULATORS IN PB030/PB040.                
024600*                                                                         
024700     MOVE     "N" TO WS-FOUND-SW.                                         
024800     IF       WS-ACC-ROWS = ZERO                                          
024900              GO TO    CC020-APPEND.                                      
025000     MOVE     1 TO WS-LOW.                                                
025100     MOVE     WS-ACC-ROWS TO WS-HIGH.                                     
025200     PERFORM  DD020-PROBE-ITEM-ACC                                        
025300              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
025400     IF       ROW-FOUND                                                   
025500              GO TO    CC020-EXIT.                                        
025600*                                                                         
025700 CC020-APPEND.                                                            
025800     ADD      1 TO WS-ACC-ROWS.                                           
025900     SET      WS-ACC-IX TO WS-ACC-ROWS.                                   
026000     MOVE     PB-INV-ITEM-NO TO WS-ACC-ITEM-NO (WS-ACC-IX).               
026100     MOVE     ZERO TO WS-ACC-TOTAL-QTY (WS-ACC-IX).                       
026200*                                                                         
026300 CC020-EXIT.  EXIT SECTION.                                               
026400*                                                                         
026500 DD020-PROBE-ITEM-ACC SECTION.                                            
026600******************************                                            
026700*                                                                         
026800     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
026900     SET      WS-ACC-IX TO WS-MID.                                        
027000     IF       WS-ACC-ITEM-NO (WS-ACC-IX) = PB-INV-ITEM-NO                 
027100              MOVE "Y" TO WS-FOUND-SW                                     
027200     ELSE                                                                 
027300         IF   WS-ACC-ITEM-NO (WS-ACC-IX) < PB-INV-ITEM-NO                 
027400              COMPUTE WS-LOW  = WS-MID + 1                                
027500         ELSE                                                             
027600              COMPUTE WS-HIGH = WS-MID - 1                                
027700         END-IF                                                           
027800     END-IF.                                                              
027900*                                                                         
028000 DD020-EXIT.  EXIT SECTION.                                               
028100*                                                                         
028200 AA030-PRINT-REPORT SECTION.                                              
028300****************************                                              
028400*                                                                         
028500     MOVE     SPACES TO PRINT-LINE.                                       
028600     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-1                            
028700              AFTER ADVANCING PAGE.                                       
028800     MOVE     SPACES TO PRINT-LINE.                                       
028900     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-2                            
029000              AFTER ADVANCING 2.                                          
029100     MOVE     ZERO TO WS-GRAND-QTY.                                       
029200     PERFORM  BB030-WRITE-ONE-ITEM-LINE                                   
029300              VARYING WS-ACC-IX FROM 1 BY 1                               
029400              UNTIL WS-ACC-IX > WS-ACC-ROWS.                              
029500     MOVE     SPACES TO WS-REPORT-TOTAL-LINE.                             
029600     MOVE     WS-GRAND-QTY TO WT-GRAND-QTY.                               
029700     MOVE     SPACES TO PRINT-LINE.                                       
029800     WRITE    PRINT-LINE AFTER ADVANCING 2.                               
029900     WRITE    PRINT-LINE FROM WS-REPORT-TOTAL-LINE                        
030000              AFTER ADVANCING 1.                                          
030100*                                                                         
030200 AA030-EXIT.  EXIT SECTION.                                               
030300*                                                                         
030400 BB030-WRITE-ONE-ITEM-LINE SECTION.                                       
030500***********************************                                       
030600*                                                                         
030700     MOVE     WS-ACC-ITEM-NO (WS-ACC-IX) TO WS-ITEM-KEY-WORK.             
030800     PERFORM  CC030-FIND-ITEM-MASTER.                                     
030900     MOVE     SPACES TO WS-REPORT-LINE.                                   
031000     MOVE     WS-ACC-ITEM-NO (WS-ACC-IX) TO WR-ITEM-NO.                   
031100     IF       ROW-FOUND                                                   
031200              MOVE WS-ITM-INDEX (WS-ITM-IX) TO WR-ITEM-INDEX              
031300     ELSE                                                                 
031400              MOVE ZERO TO WR-ITEM-INDEX                                  
031500     END-IF.                                                              
031600     MOVE     WS-ACC-TOTAL-QTY (WS-ACC-IX) TO WR-TOTAL-QTY.               
031700     WRITE    PRINT-LINE FROM WS-REPORT-LINE                              
031800              AFTER ADVANCING 1.                                          
031900     ADD      WS-ACC-TOTAL-QTY (WS-ACC-IX) TO WS-GRAND-QTY.               
032000*                                                                         
032100 BB030-EXIT.  EXIT SECTION.                                               
032200*                                                                         
032300 CC030-FIND-ITEM-MASTER SECTION.                                          
032400********************************                                          
032500*                                                                         
032600*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-ITEM-KEY-WORK.  AN ITEM         
032700*    ON PBINV BUT NOT ON THE MASTER REPORTS WITH INDEX ZERO, PER          
032800*    U8'S OWN RULE.                                                       
032900*                                                                         
033000     MOVE     "N" TO WS-FOUND-SW.                                         
033100     IF       WS-ITM-ROWS = ZERO                                          
033200              GO TO    CC030-EXIT.                                        
033300     MOVE     1 TO WS-LOW.                                                
033400     MOVE     WS-ITM-ROWS TO WS-HIGH.                                     
033500     PERFORM  DD030-PROBE-ITEM-MASTER                                     
033600              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
033700*                                                                         
033800 CC030-EXIT.  EXIT SECTION.                                               
033900*                                                                         
034000 DD030-PROBE-ITEM-MASTER SECTION.                                         
034100*********************************                                         
034200*                                                                         
034300     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
034400     SET      WS-ITM-IX TO WS-MID.                                        
034500     IF       WS-ITM-ITEM-NO (WS-ITM-IX) = WS-ITEM-KEY-WORK               
034600              MOVE "Y" TO WS-FOUND-SW                                     
034700     ELSE                                                                 
034800         IF   WS-ITM-ITEM-NO (WS-ITM-IX) < WS-ITEM-KEY-WORK               
034900              COMPUTE WS-LOW  = WS-MID + 1                                
035000         ELSE                                                             
035100              COMPUTE WS-HIGH = WS-MID - 1                                
035200         END-IF                                                           
035300     END-IF.                                                              
035400*                                                                         
035500 DD030-EXIT.  EXIT SECTION.                                               
035600*                                                                         
035700 AA040-CLOSE-FILES SECTION.                                               
035800***************************                                               
035900*                                                                         
036000     CLOSE    PB-INV-FILE.                                                
036100     CLOSE    PRINT-FILE.                                                 
036200*                                                                         
036300 AA040-EXIT.  EXIT SECTION.                                               

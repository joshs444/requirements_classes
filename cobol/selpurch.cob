000100* 14/11/1989 VBC - CREATED - PO LINES, ANY ORDER ON INPUT.                
000200 SELECT PB-PURCH-FILE                                                     
000300     ASSIGN TO "PBPURCH"                                                  
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-PURCH-STATUS.                                     

000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE REQUISITION LINE FILE *                     
000400*                                                    *                    
000500*****************************************************                     
000600*  RECORD SIZE 90 BYTES.                                                  
000700*                                                                         
000800* 14/11/1989 VBC - CREATED.                                               
000900* 11/01/1999 VBC - Y2K - PB-REQ-SUBMIT-DATE CONFIRMED CCYYMMDD.           
001000*                                                                         
001100 FD  PB-REQ-FILE                                                          
001200     LABEL RECORD IS STANDARD.                                            
001300*                                                                         
001400 01  PB-REQ-RECORD.                                                       
001500     03  PB-REQ-ITEM-NO           PIC X(20).                              
001600     03  PB-REQ-QTY               PIC S9(7)V99.                           
001700     03  PB-REQ-UNIT-PRICE        PIC S9(7)V9(4).                         
001800     03  PB-REQ-VEND-NO           PIC X(10).                              
001900     03  PB-REQ-SUBMIT-USER       PIC X(10).                              
002000     03  PB-REQ-SUBMIT-DATE       PIC 9(8).                               
002100     03  FILLER                   PIC X(22).                              

000100* 14/11/1989 VBC - CREATED - BOM COMPONENT FILE, CHILD ORDER...           
000200 SELECT PB-BOM-FILE                                                       
000300     ASSIGN TO "PBBOM"                                                    
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-BOM-STATUS.                                       

000100* 08/02/1995 VBC - CREATED - U2 CLASSIFICATION OUTPUT, BY ITEM-NO.        
000200 SELECT PB-ICLS-FILE                                                      
000300     ASSIGN TO "PBICLS"                                                   
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-ICLS-STATUS.                                      

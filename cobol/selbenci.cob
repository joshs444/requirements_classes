000100* 02/05/1994 VBC - CREATED - U4/U5 PER-ITEM BENCHMARK, BY ITEM-NO.        
000200 SELECT PB-BENCHI-FILE                                                    
000300     ASSIGN TO "PBBENCHI"                                                 
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-BENCHI-STATUS.                                    

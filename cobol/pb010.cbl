000100*****************************************************************         
000200*                                                                *        
000300*                   ITEM CLASSIFICATION - NIGHTLY RUN            *        
000400*                                                                *        
000500*        FILE-ONLY OUTPUT - NO PRINTED REPORT                   *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 IDENTIFICATION          DIVISION.                                        
001000*================================                                         
001100*                                                                         
001200     PROGRAM-ID.         PB010.                                           
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.                      
001400     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.            
001500     DATE-WRITTEN.       21/11/1989.                                      
001600     DATE-COMPILED.                                                       
001700     SECURITY.           COPYRIGHT (C) 1989-2026, V B COEN.               
001800*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC         
001900*                        LICENSE.  SEE FILE COPYING FOR DETAILS.          
002000*                                                                         
002100*    REMARKS.            DERIVES THE MAKE/BUY CLASSIFICATION FOR          
002200*                        EVERY ITEM FROM NINE MONTHS OF LEDGER            
002300*                        ACTIVITY AND CURRENT OPEN PURCHASE               
002400*                        ORDERS.  FEEDS PB005 (TOP-LEVEL TEST)            
002500*                        AND THE U6/U7 VENDOR/SAVINGS RUNS.               
002600*                                                                         
002700*    VERSION.            SEE PROG-NAME IN WS.                             
002800*                                                                         
002900*    CALLED MODULES.     PBDATE.                                          
003000*                                                                         
003100*    FUNCTIONS USED.     NONE.                                            
003200*                                                                         
003300*    FILES USED.                                                          
003400*                        PBPARM.  RUN DATE.                               
003500*                        PBLEDGR. STOCK LEDGER MOVEMENTS.                 
003600*                        PBPURCH. PURCHASE ORDER LINES.                   
003700*                        PBITEM.  ITEM MASTER.                            
003800*                        PBICLS.  ITEM CLASSIFICATION OUTPUT.             
003900*                                                                         
004000*    ERROR MESSAGES USED.                                                 
004100*                        PB001, PB002, PB003, PB008, PB009.               
004200*                                                                         
004300* CHANGES:                                                                
004400* 21/11/1989 VBC - 1.00 CREATED.                                          
004500* 04/03/1992 VBC -    .01 LEDGER WINDOW CHANGED FROM 6 TO 9 MONTHS        
004600*                         AT REQUEST OF PURCHASING (270 DAYS).            
004700* 11/01/1999 VBC - 1.01   Y2K - CUT-OFF ARITHMETIC NOW VIA PBDATE.        
004800* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.                
004900*                                                                         
005000*****************************************************************         
005100*                                                                         
005200* COPYRIGHT NOTICE.                                                       
005300* ****************                                                        
005400*                                                                         
005500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND          
005600* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026            
005700* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE        
005800* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.         
005900*                                                                         
006000*****************************************************************         
006100*                                                                         
006200 ENVIRONMENT             DIVISION.                                        
006300*================================                                         
006400*                                                                         
006500 COPY "ENVDIV.COB".                                                       
006600 COPY "SELPARM.COB".                                                      
006700 COPY "SELLEDGR.COB".                                                     
006800 COPY "SELPURCH.COB".                                                     
006900 COPY "SELITEM.COB".                                                      
007000 COPY "SELICLS.COB".                                                      
007100*                                                                         
007200 DATA                    DIVISION.                                        
007300*================================                                         
007400*                                                                         
007500 FILE SECTION.                                                            
007600*-------------                                                            
007700*                                                                         
007800 COPY "FDPARM.COB".                                                       
007900 COPY "FDLEDGR.COB".                                                      
008000 COPY "FDPURCH.COB".                                                      
008100 COPY "FDITEM.COB".                                                       
008200 COPY "FDICLS.COB".                                                       
008300*                                                                         
008400 WORKING-STORAGE SECTION.                                                 
008500*------------------------                                                 
008600*                                                                         
008700 77  PROG-NAME               PIC X(17) VALUE "PB010 (1.01)".              
008800*                                                                         
008900 COPY "WSDATE.COB".                                                       
009000 COPY "WSMSGS.COB".                                                       
009100 COPY "WSFSTAT.COB".                                                      
009200*                                                                         
009300 01  WS-SWITCHES.                                                         
009400     03  WS-LEDGR-EOF         PIC X     VALUE "N".                        
009500         88  LEDGR-EOF            VALUE "Y".                              
009600     03  WS-ITEM-EOF          PIC X     VALUE "N".                        
009700         88  ITEM-EOF             VALUE "Y".                              
009800     03  FILLER               PIC X(1).                                   
009900*                                                                         
010000*    ONE ACCUMULATOR ROW PER ITEM, BUILT FROM THE LEDGER AND              
010100*    PURCHASE FILES, HELD IN ITEM-NUMBER ORDER SO THE FINAL PASS          
010200*    AGAINST THE ITEM MASTER CAN WALK BOTH FILES IN STEP.                 
010300*                                                                         
010400 01  WS-ACCUM-TABLE.                                                      
010500     03  WS-ACCUM-ROWS        PIC 9(7)   COMP   VALUE ZERO.               
010600     03  WS-ACCUM-ENTRY       OCCURS 1 TO 20000 TIMES                     
010700                              DEPENDING ON WS-ACCUM-ROWS                  
010800                              INDEXED BY WS-ACCUM-IX                      
010900                              ASCENDING KEY IS WS-ACC-ITEM-NO.            
011000         05  WS-ACC-ITEM-NO   PIC X(20).                                  
011100         05  WS-ACC-PURCH-9M  PIC S9(9)V99.                               
011200         05  WS-ACC-OUTPUT-9M PIC S9(9)V99.                               
011300         05  WS-ACC-OPEN-PO   PIC S9(9)V99.                               
011400*                                                                         
011500 01  WS-MISC.                                                             
011600     03  WS-CUR-KEY           PIC X(20).                                  
011700     03  WS-CUR-KEY-R REDEFINES WS-CUR-KEY.                               
011800*        ALTERNATE PREFIX/SUFFIX VIEW OF THE SEARCH KEY, CARRIED          
011900*        OVER FROM THE MANUAL TRUNCATED-KEY SORT IDIOM ON MAPS09.         
012000         05  WS-CUR-KEY-PFX   PIC X(10).                                  
012100         05  WS-CUR-KEY-SFX   PIC X(10).                                  
012200     03  WS-FOUND-SW          PIC X      VALUE "N".                       
012300         88  ROW-FOUND            VALUE "Y".                              
012400     03  WS-MAIN-CODE         PIC X.                                      
012500         88  MAIN-IS-OUTPUT       VALUE "O".                              
012600         88  MAIN-IS-PURCHASE     VALUE "P".                              
012700     03  WS-LOW               PIC 9(7)   COMP.                            
012800     03  WS-HIGH              PIC 9(7)   COMP.                            
012900     03  WS-MID               PIC 9(7)   COMP.                            
013000     03  WS-ABS-QTY           PIC S9(7)V99.                               
013100     03  WS-ABS-QTY-R REDEFINES WS-ABS-QTY.                               
013200*        WHOLE/DECIMAL SPLIT OF THE ABSOLUTE LEDGER QUANTITY, USED        
013300*        WHEN CHECKING A SUSPECT POSTING DURING RECONCILIATION.           
013400         05  WS-ABS-QTY-WHOLE PIC S9(7).                                  
013500         05  WS-ABS-QTY-FRAC  PIC 99.                                     
013600     03  FILLER               PIC X(1).                                   
013700*                                                                         
013800 01  PB-DATE-LINKAGE-WORK.                                                
013900     03  PB-DW-FUNC           PIC 9.                                      
014000     03  PB-DW-CCYYMMDD       PIC 9(8).                                   
014100     03  PB-DW-ABSDAYS        PIC 9(7)   COMP.                            
014200     03  FILLER               PIC X(1).                                   
014300*                                                                         
014400 PROCEDURE DIVISION.                                                      
014500*===================                                                      
014600*                                                                         
014700 AA000-MAIN SECTION.                                                      
014800*******************                                                       
014900*                                                                         
015000     PERFORM  AA010-OPEN-FILES.                                           
015100     PERFORM  AA020-ACCUM-LEDGER.                                         
015200     PERFORM  AA030-ACCUM-PURCHASES.                                      
015300     PERFORM  AA040-CLASSIFY-ITEMS.                                       
015400     PERFORM  AA050-CLOSE-FILES.                                          
015500     GOBACK.                                                              
015600*                                                                         
015700 AA000-EXIT.  EXIT SECTION.                                               
015800*                                                                         
015900 AA010-OPEN-FILES SECTION.                                                
016000**************************                                                
016100*                                                                         
016200     OPEN     INPUT  PB-PARM-FILE.                                        
016300     IF       PB-PARM-STATUS NOT = "00"                                   
016400              DISPLAY  PB001                                              
016500              MOVE     16 TO RETURN-CODE                                  
016600              STOP     RUN.                                               
016700     READ     PB-PARM-FILE                                                
016800              AT END                                                      
016900                       DISPLAY  PB002                                     
017000                       MOVE     16 TO RETURN-CODE                         
017100                       STOP     RUN                                       
017200     END-READ.                                                            
017300     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.                            
017400     CLOSE    PB-PARM-FILE.                                               
017500*                                                                         
017600     MOVE     1 TO PB-DW-FUNC.                                            
017700     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.                              
017800     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD                    
017900              PB-DW-ABSDAYS.                                              
018000     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.                              
018100     COMPUTE  WS-CUTOFF-270-DAYNO = WS-RUN-DAYNO - 270.                   
018200*                                                                         
018300     OPEN     INPUT  PB-LEDGR-FILE.                                       
018400     IF       PB-LEDGR-STATUS NOT = "00"                                  
018500              DISPLAY  PB008                                              
018600              MOVE     16 TO RETURN-CODE                                  
018700              STOP     RUN.                                               
018800*                                                                         
018900     OPEN     INPUT  PB-PURCH-FILE.                                       
019000     IF       PB-PURCH-STATUS NOT = "00"                                  
019100              DISPLAY  PB009                                              
019200              MOVE     16 TO RETURN-CODE                                  
019300              STOP     RUN.                                               
019400*                                                                         
019500     OPEN     INPUT  PB-ITEM-FILE.                                        
019600     IF       PB-ITEM-STATUS NOT = "00"                                   
019700              DISPLAY  PB003                                              
019800              MOVE     16 TO RETURN-CODE                                  
019900              STOP     RUN.                                               
020000*                                                                         
020100     OPEN     OUTPUT PB-ICLS-FILE.                                        
020200*                                                                         
020300 AA010-EXIT.  EXIT SECTION.                                               
020400*                                                                         
020500 AA020-ACCUM-LEDGER SECTION.                                              
020600****************************                                              
020700*                                                                         
020800*    LEDGER ENTRIES ARE SORTED BY ITEM-NO.  TYPE 0 (PURCHASE) AND         
020900*    TYPE 6 (OUTPUT) POSTINGS WITHIN THE LAST 270 DAYS ARE SUMMED         
021000*    BY ABSOLUTE QUANTITY PER ITEM.                                       
021100*                                                                         
021200     PERFORM  BB005-READ-ONE-LEDGER UNTIL LEDGR-EOF.                      
021300     CLOSE    PB-LEDGR-FILE.                                              
021400*                                                                         
021500 AA020-EXIT.  EXIT SECTION.                                               
021600*                                                                         
021700 BB005-READ-ONE-LEDGER SECTION.                                           
021800*******************************                                           
021900*                                                                         
022000     READ     PB-LEDGR-FILE                                               
022100              AT END                                                      
022200                       MOVE "Y" TO WS-LEDGR-EOF                           
022300              NOT AT END                                                  
022400                  IF       (PB-LEDGR-ENTRY-PURCHASE OR                    
022500                                  PB-LEDGR-ENTRY-OUTPUT)                  
022600                       AND  PB-LEDGR-POSTING-DATE NOT < ZERO              
022700                       PERFORM  BB010-LEDGER-WITHIN-WINDOW                
022800                  END-IF                                                  
022900     END-READ.                                                            
023000*                                                                         
023100 BB005-EXIT.  EXIT SECTION.                                               
023200*                                                                         
023300 BB010-LEDGER-WITHIN-WINDOW SECTION.                                      
023400************************************                                      
023500*                                                                         
023600     MOVE     1 TO PB-DW-FUNC.                                            
023700     MOVE     PB-LEDGR-POSTING-DATE TO PB-DW-CCYYMMDD.                    
023800     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD                    
023900              PB-DW-ABSDAYS.                                              
024000     IF       PB-DW-ABSDAYS < WS-CUTOFF-270-DAYNO                         
024100              GO TO    BB010-EXIT.                                        
024200*                                                                         
024300     IF       PB-LEDGR-QTY < ZERO                                         
024400              COMPUTE  WS-ABS-QTY = PB-LEDGR-QTY * -1                     
024500     ELSE                                                                 
024600              MOVE     PB-LEDGR-QTY TO WS-ABS-QTY                         
024700     END-IF.                                                              
024800*                                                                         
024900     MOVE     PB-LEDGR-ITEM-NO TO WS-CUR-KEY.                             
025000     PERFORM  CC010-FIND-OR-ADD-ACCUM.                                    
025100     IF       PB-LEDGR-ENTRY-PURCHASE                                     
025200              ADD      WS-ABS-QTY TO                                      
025300                       WS-ACC-PURCH-9M (WS-ACCUM-IX)                      
025400     ELSE                                                                 
025500              ADD      WS-ABS-QTY TO                                      
025600                       WS-ACC-OUTPUT-9M (WS-ACCUM-IX)                     
025700     END-IF.                                                              
025800*                                                                         
025900 BB010-EXIT.  EXIT SECTION.                                               
026000*                                                                         
026100 AA030-ACCUM-PURCHASES SECTION.                                           
026200*******************************                                           
026300*                                                                         
026400*    OPEN, TYPE-ITEM PURCHASE LINES ADD THEIR OUTSTANDING QUANTITY        
026500*    TO THE SAME ACCUMULATOR TABLE.                                       
026600*                                                                         
026700     MOVE     "00" TO PB-PURCH-STATUS.                                    
026800     PERFORM  BB015-READ-ONE-PURCH UNTIL PB-PURCH-STATUS = "10".          
026900     CLOSE    PB-PURCH-FILE.                                              
027000*                                                                         
027100 AA030-EXIT.  EXIT SECTION.                                               
027200*                                                                         
027300 BB015-READ-ONE-PURCH SECTION.                                            
027400******************************                                            
027500*                                                                         
027600     READ     PB-PURCH-FILE                                               
027700              AT END                                                      
027800                       MOVE "10" TO PB-PURCH-STATUS                       
027900              NOT AT END                                                  
028000                  IF       PB-PURCH-OPEN AND PB-PURCH-TYPE-ITEM           
028100                           MOVE PB-PURCH-ITEM-NO TO WS-CUR-KEY            
028200                           PERFORM  CC010-FIND-OR-ADD-ACCUM               
028300                           ADD  PB-PURCH-QTY-OUTSTAND TO                  
028400                                WS-ACC-OPEN-PO (WS-ACCUM-IX)              
028500                  END-IF                                                  
028600     END-READ.                                                            
028700*                                                                         
028800 BB015-EXIT.  EXIT SECTION.                                               
028900*                                                                         
029000 CC010-FIND-OR-ADD-ACCUM SECTION.                                         
029100*********************************                                         
029200*                                                                         
029300*    LOCATES (OR CREATES) THE ACCUMULATOR ROW FOR WS-CUR-KEY, BY          
029400*    BINARY SEARCH OF THE TABLE BUILT SO FAR.                             
029500*                                                                         
029600     PERFORM  DD010-LOOKUP-ACCUM.                                         
029700     IF       NOT ROW-FOUND                                               
029800              PERFORM  DD020-INSERT-ACCUM                                 
029900     END-IF.                                                              
030000*                                                                         
030100 CC010-EXIT.  EXIT SECTION.                                               
030200*                                                                         
030300 DD010-LOOKUP-ACCUM SECTION.                                              
030400****************************                                              
030500*                                                                         
030600     MOVE     "N" TO WS-FOUND-SW.                                         
030700     IF       WS-ACCUM-ROWS = ZERO                                        
030800              GO TO    DD010-EXIT.                                        
030900     MOVE     1 TO WS-LOW.                                                
031000     MOVE     WS-ACCUM-ROWS TO WS-HIGH.                                   
031100     PERFORM  DD015-PROBE-MIDPOINT                                        
031200              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
031300*                                                                         
031400 DD010-EXIT.  EXIT SECTION.                                               
031500*                                                                         
031600 DD015-PROBE-MIDPOINT SECTION.                                            
031700******************************                                            
031800*                                                                         
031900     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
032000     SET      WS-ACCUM-IX TO WS-MID.                                      
032100     IF       WS-ACC-ITEM-NO (WS-ACCUM-IX) = WS-CUR-KEY                   
032200              MOVE "Y" TO WS-FOUND-SW                                     
032300     ELSE                                                                 
032400         IF   WS-ACC-ITEM-NO (WS-ACCUM-IX) < WS-CUR-KEY                   
032500              COMPUTE WS-LOW  = WS-MID + 1                                
032600         ELSE                                                             
032700              COMPUTE WS-HIGH = WS-MID - 1                                
032800         END-IF                                                           
032900     END-IF.                                                              
033000*                                                                         
033100 DD015-EXIT.  EXIT SECTION.                                               
033200*                                                                         
033300 DD020-INSERT-ACCUM SECTION.                                              
033400****************************                                              
033500*                                                                         
033600     ADD      1 TO WS-ACCUM-ROWS.                                         
033700     SET      WS-ACCUM-IX TO WS-ACCUM-ROWS.                               
033800     MOVE     WS-CUR-KEY TO WS-ACC-ITEM-NO (WS-ACCUM-IX).                 
033900     MOVE     ZERO TO WS-ACC-PURCH-9M  (WS-ACCUM-IX)                      
034000                       WS-ACC-OUTPUT-9M (WS-ACCUM-IX)                     
034100                       WS-ACC-OPEN-PO   (WS-ACCUM-IX).                    
034200*                                                                         
034300 DD020-EXIT.  EXIT SECTION.                                               
034400*                                                                         
034500 AA040-CLASSIFY-ITEMS SECTION.                                            
034600******************************                                            
034700*                                                                         
034800*    WALK THE ITEM MASTER.  FOR EACH ITEM, DERIVE MAIN FROM               
034900*    ITEM-SOURCE (OR REPLENISH-SYS WHEN SOURCE IS BLANK), THEN            
035000*    APPLY RULE R2 AGAINST THE ACCUMULATED ACTIVITY, IF ANY.              
035100*                                                                         
035200     PERFORM  BB020-CLASSIFY-ONE-ITEM UNTIL ITEM-EOF.                     
035300*                                                                         
035400 AA040-EXIT.  EXIT SECTION.                                               
035500*                                                                         
035600 BB020-CLASSIFY-ONE-ITEM SECTION.                                         
035700*********************************                                         
035800*                                                                         
035900     READ     PB-ITEM-FILE                                                
036000              AT END                                                      
036100                       MOVE "Y" TO WS-ITEM-EOF                            
036200              NOT AT END                                                  
036300                  PERFORM  EE010-DERIVE-MAIN                              
036400                  PERFORM  EE020-LOOKUP-ACCUM-FOR-ITEM                    
036500                  PERFORM  EE030-APPLY-RULE-R2                            
036600                  PERFORM  EE040-WRITE-ICLS                               
036700     END-READ.                                                            
036800*                                                                         
036900 BB020-EXIT.  EXIT SECTION.                                               
037000*                                                                         
037100 EE010-DERIVE-MAIN SECTION.                                               
037200***************************                                               
037300*                                                                         
037400     IF       PB-ITEM-MADE-INHOUSE                                        
037500              MOVE "O" TO WS-MAIN-CODE                                    
037600     ELSE                                                                 
037700         IF   PB-ITEM-THIRD-PARTY OR PB-ITEM-INTERCO                      
037800              MOVE "P" TO WS-MAIN-CODE                                    
037900         ELSE                                                             
038000              IF   PB-ITEM-REPL-OUTPUT                                    
038100                   MOVE "O" TO WS-MAIN-CODE                               
038200              ELSE                                                        
038300                   MOVE "P" TO WS-MAIN-CODE                               
038400              END-IF                                                      
038500         END-IF                                                           
038600     END-IF.                                                              
038700*                                                                         
038800 EE010-EXIT.  EXIT SECTION.                                               
038900*                                                                         
039000 EE020-LOOKUP-ACCUM-FOR-ITEM SECTION.                                     
039100*************************************                                     
039200*                                                                         
039300     MOVE     PB-ITEM-NO TO WS-CUR-KEY.                                   
039400     PERFORM  DD010-LOOKUP-ACCUM.                                         
039500*                                                                         
039600 EE020-EXIT.  EXIT SECTION.                                               
039700*                                                                         
039800 EE030-APPLY-RULE-R2 SECTION.                                             
039900*****************************                                             
040000*                                                                         
040100     IF       ROW-FOUND                                                   
040200              MOVE WS-ACC-PURCH-9M (WS-ACCUM-IX) TO                       
040300                       PB-ICLS-PURCHASE-9M                                
040400              MOVE WS-ACC-OUTPUT-9M (WS-ACCUM-IX) TO                      
040500                       PB-ICLS-OUTPUT-9M                                  
040600              MOVE WS-ACC-OPEN-PO (WS-ACCUM-IX) TO                        
040700                       PB-ICLS-OPEN-PURCH                                 
040800     ELSE                                                                 
040900              MOVE ZERO TO PB-ICLS-PURCHASE-9M                            
041000                            PB-ICLS-OUTPUT-9M                             
041100                            PB-ICLS-OPEN-PURCH                            
041200     END-IF.                                                              
041300*                                                                         
041400     IF       PB-ICLS-OPEN-PURCH > ZERO                                   
041500              MOVE "P" TO PB-ICLS-PURCH-OUTPUT                            
041600     ELSE                                                                 
041700         IF   MAIN-IS-OUTPUT AND                                          
041800                  PB-ICLS-PURCHASE-9M > PB-ICLS-OUTPUT-9M                 
041900              MOVE "P" TO PB-ICLS-PURCH-OUTPUT                            
042000         ELSE                                                             
042100             IF  MAIN-IS-PURCHASE AND                                     
042200                  PB-ICLS-OUTPUT-9M > PB-ICLS-PURCHASE-9M                 
042300                  MOVE "O" TO PB-ICLS-PURCH-OUTPUT                        
042400             ELSE                                                         
042500                  MOVE WS-MAIN-CODE TO PB-ICLS-PURCH-OUTPUT               
042600             END-IF                                                       
042700         END-IF                                                           
042800     END-IF.                                                              
042900*                                                                         
043000 EE030-EXIT.  EXIT SECTION.                                               
043100*                                                                         
043200 EE040-WRITE-ICLS SECTION.                                                
043300**************************                                                
043400*                                                                         
043500     MOVE     PB-ITEM-NO    TO PB-ICLS-ITEM-NO.                           
043600     MOVE     PB-ITEM-INDEX TO PB-ICLS-ITEM-INDEX.                        
043700     WRITE    PB-ICLS-RECORD.                                             
043800*                                                                         
043900 EE040-EXIT.  EXIT SECTION.                                               
044000*                                                                         
044100 AA050-CLOSE-FILES SECTION.                                               
044200***************************                                               
044300*                                                                         
044400     CLOSE    PB-ITEM-FILE                                                
044500              PB-ICLS-FILE.                                               
044600*                                                                         
044700 AA050-EXIT.  EXIT SECTION.                                               

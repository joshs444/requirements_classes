000100*****************************************************                     
000200*                                                    *                    
000300*   COMMON ENVIRONMENT DIVISION ENTRIES             *                     
000400*      USED BY ALL PB (PURCHASING/BOM) PROGRAMS     *                     
000500*                                                    *                    
000600*****************************************************                     
000700* 14/11/1989 VBC - CREATED FOR PB SUITE.                                  
000800* 06/03/1993 VBC - ADDED UPSI-0 FOR TARIFF-DETAIL SUPPRESS SWITCH.        
000900* 11/01/1999 VBC - Y2K - CONFIRMED DATES HEREIN CCYYMMDD ONLY.            
001000*                                                                         
001100 CONFIGURATION SECTION.                                                   
001200*----------------------                                                   
001300 SOURCE-COMPUTER.        ACAS-HOST.                                       
001400 OBJECT-COMPUTER.        ACAS-HOST.                                       
001500 SPECIAL-NAMES.                                                           
001600     C01                 IS TOP-OF-FORM                                   
001700     CLASS PB-NUMERIC    IS "0" THRU "9"                                  
001800     CLASS PB-ALPHA      IS "A" THRU "Z"                                  
001900     UPSI-0              ON STATUS IS PB-SW-TARIFF-DETAIL-ON              
002000                         OFF STATUS IS PB-SW-TARIFF-DETAIL-OFF.           
002100*                                                                         
002200 INPUT-OUTPUT SECTION.                                                    
002300*---------------------                                                    
002400 FILE-CONTROL.                                                            

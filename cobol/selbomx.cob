000100* 14/11/1989 VBC - CREATED - EXPLODED BOM OUTPUT, EMISSION ORDER.         
000200 SELECT PB-BOMX-FILE                                                      
000300     ASSIGN TO "PBBOMX"                                                   
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-BOMX-STATUS.                                      

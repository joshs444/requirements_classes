000100* 14/11/1989 VBC - CREATED - RUN PARAMETER CARD FOR PB SUITE.             
000200 SELECT PB-PARM-FILE                                                      
000300     ASSIGN TO "PBPARM"                                                   
000400     ORGANIZATION IS LINE SEQUENTIAL                                      
000500     FILE STATUS  IS PB-PARM-STATUS.                                      

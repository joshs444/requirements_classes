000100*****************************************************************         
000200*                                                                *        
000300*                   BOM EXPLOSION - NIGHTLY RUN                 *         
000400*                                                                *        
000500*        USES RW (REPORT WRITER FOR PRINTS)                     *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 IDENTIFICATION          DIVISION.                                        
001000*================================                                         
001100*                                                                         
001200     PROGRAM-ID.         PB005.                                           
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.                      
001400     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.            
001500     DATE-WRITTEN.       14/11/1989.                                      
001600     DATE-COMPILED.                                                       
001700     SECURITY.           COPYRIGHT (C) 1989-2026, V B COEN.               
001800*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC         
001900*                        LICENSE.  SEE FILE COPYING FOR DETAILS.          
002000*                                                                         
002100*    REMARKS.            MULTI-LEVEL INDENTED BOM EXPLOSION FOR           
002200*                        EVERY MANUFACTURED ("OUTPUT") ITEM, CYCLE        
002300*                        SAFE, DEPTH-FIRST, PRESERVES BOM FILE            
002400*                        CHILD ORDER.  SEMI-SOURCED FROM PYRGSTR          
002500*                        FOR THE REPORT WRITER LAYOUT.                    
002600*                                                                         
002700*    VERSION.            SEE PROG-NAME IN WS.                             
002800*                                                                         
002900*    CALLED MODULES.     PBDATE.                                          
003000*                                                                         
003100*    FUNCTIONS USED.     NONE.                                            
003200*                                                                         
003300*    FILES USED.                                                          
003400*                        PBPARM.  RUN DATE / TARGET COUNTRY.              
003500*                        PBITEM.  ITEM MASTER.                            
003600*                        PBBOM.   BOM COMPONENT FILE.                     
003700*                        PBBOMX.  EXPLODED BOM OUTPUT.                    
003800*                        PBPRINT. BOM EXPLOSION REPORT.                   
003900*                                                                         
004000*    ERROR MESSAGES USED.                                                 
004100*                        PB001, PB002, PB003, PB005, PB007.               
004200*                                                                         
004300* CHANGES:                                                                
004400* 14/11/1989 VBC - 1.00 CREATED - STARTED CODING FROM PYRGSTR.            
004500* 19/06/1991 VBC -    .01 CYCLE GUARD ADDED (R1) AFTER RECURSION          
004600*                         FAULT FOUND ON A REWORKED SUB-ASSEMBLY.         
004700* 08/02/1995 VBC -    .02 TOP-LEVEL SELECTION CHANGED TO USE THE          
004800*                         U2 ITEMCLS FILE WHEN PRESENT, ELSE FALLS        
004900*                         BACK TO REPLENISH-SYS ON ITEM MASTER.           
005000* 11/01/1999 VBC - 1.01   Y2K - RUN-DATE CONFIRMED CCYYMMDD.              
005100* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.                
005200* 24/09/2025 VBC -    .01 QTY PER COLUMN ON THE EXPLOSION RPT WAS         
005300*                         PRINTING ZERO - STACK NEVER CARRIED THE         
005400*                         EDGE'S OWN QTY-PER, ONLY THE CUMULATIVE         
005500*                         TOTAL.  ADDED WS-STK-QTYPER/CUR-QTYPER.         
005600* 24/09/2025 VBC -    .02 WS-CYCLE-HIT WAS DOING DOUBLE DUTY FOR          
005700*                         TOP-LEVEL ITEM SELECTION AND FOR THE            
005800*                         STACK-POP CYCLE GUARD.  SPLIT OUT A             
005900*                         SEPARATE WS-TOP-LEVEL-SW (BB007/BB010).         
006000*                                                                         
006100*****************************************************************         
006200*                                                                         
006300* COPYRIGHT NOTICE.                                                       
006400* ****************                                                        
006500*                                                                         
006600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND          
006700* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026            
006800* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE        
006900* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.         
007000*                                                                         
007100*****************************************************************         
007200*                                                                         
007300 ENVIRONMENT             DIVISION.                                        
007400*================================                                         
007500*                                                                         
007600 COPY "ENVDIV.COB".                                                       
007700 COPY "SELPARM.COB".                                                      
007800 COPY "SELITEM.COB".                                                      
007900 COPY "SELBOM.COB".                                                       
008000 COPY "SELICLS.COB".                                                      
008100 COPY "SELBOMX.COB".                                                      
008200 COPY "SELPRINT.COB".                                                     
008300*                                                                         
008400 DATA                    DIVISION.                                        
008500*================================                                         
008600*                                                                         
008700 FILE SECTION.                                                            
008800*-------------                                                            
008900*                                                                         
009000 COPY "FDPARM.COB".                                                       
009100 COPY "FDITEM.COB".                                                       
009200 COPY "FDBOM.COB".                                                        
009300 COPY "FDICLS.COB".                                                       
009400 COPY "FDBOMX.COB".                                                       
009500*                                                                         
009600 FD  PRINT-FILE                                                           
009700     REPORT IS BOM-EXPLOSION-REPORT.                                      
009800*                                                                         
009900 WORKING-STORAGE SECTION.                                                 
010000*------------------------                                                 
010100*                                                                         
010200 77  PROG-NAME               PIC X(17) VALUE "PB005 (1.01)".              
010300*                                                                         
010400 COPY "WSDATE.COB".                                                       
010500 COPY "WSMSGS.COB".                                                       
010600 COPY "WSFSTAT.COB".                                                      
010700*                                                                         
010800 01  WS-SWITCHES.                                                         
010900     03  WS-PARM-EOF          PIC X     VALUE "N".                        
011000         88  PARM-EOF             VALUE "Y".                              
011100     03  WS-ITEM-EOF          PIC X     VALUE "N".                        
011200         88  ITEM-EOF             VALUE "Y".                              
011300     03  WS-ICLS-PRESENT      PIC X     VALUE "N".                        
011400         88  ICLS-FILE-PRESENT    VALUE "Y".                              
011500     03  WS-BOM-EOF           PIC X     VALUE "N".                        
011600         88  BOM-EOF              VALUE "Y".                              
011700     03  FILLER               PIC X(1).                                   
011800*                                                                         
011900 01  WS-COUNTS.                                                           
012000     03  WS-BOM-ROWS          PIC 9(7)  COMP   VALUE ZERO.                
012100     03  WS-TOP-COUNT         PIC 9(5)  COMP   VALUE ZERO.                
012200     03  WS-OUT-SEQ           PIC 9(7)  COMP   VALUE ZERO.                
012300     03  WS-STACK-TOP         PIC 9(3)  COMP   VALUE ZERO.                
012400     03  FILLER               PIC X(1).                                   
012500*                                                                         
012600*    IN-MEMORY BOM TABLE - LOADED ONCE, KEPT IN FILE CHILD ORDER.         
012700*    QTY-PER LE ZERO OR NON-NUMERIC IS DROPPED AT LOAD TIME (R1).         
012800*                                                                         
012900 01  WS-BOM-TABLE.                                                        
013000     03  WS-BOM-ENTRY         OCCURS 1 TO 20000 TIMES                     
013100                              DEPENDING ON WS-BOM-ROWS                    
013200                              INDEXED BY WS-BOM-IX.                       
013300         05  WS-BOM-T-PARENT  PIC X(20).                                  
013400         05  WS-BOM-T-CHILD   PIC X(20).                                  
013500         05  WS-BOM-T-QTYPER  PIC S9(5)V9(4).                             
013600*                                                                         
013700*    DEPTH-FIRST (LIFO) STACK OF NODES STILL TO BE WALKED.                
013800*                                                                         
013900 01  WS-EXPLODE-STACK.                                                    
014000     03  WS-STACK-ENTRY       OCCURS 1 TO 500 TIMES                       
014100                              DEPENDING ON WS-STACK-TOP                   
014200                              INDEXED BY WS-STACK-IX.                     
014300         05  WS-STK-PARENT    PIC X(20).                                  
014400         05  WS-STK-CHILD     PIC X(20).                                  
014500         05  WS-STK-LEVEL     PIC 9(2)   COMP.                            
014600         05  WS-STK-TOTALQTY  PIC S9(7)V9(4).                             
014700         05  WS-STK-QTYPER    PIC S9(5)V9(4).                             
014800*                                                                         
014900*    ANCESTRY PATH FOR THE CYCLE GUARD, ONE ENTRY PER STACK LEVEL.        
015000*                                                                         
015100 01  WS-PATH-TABLE.                                                       
015200     03  WS-PATH-ENTRY        OCCURS 100 TIMES                            
015300                              INDEXED BY WS-PATH-IX.                      
015400         05  WS-PATH-ITEM     PIC X(20).                                  
015500*                                                                         
015600 01  WS-MISC.                                                             
015700     03  WS-TOP-ITEM          PIC X(20).                                  
015800     03  WS-TOP-ITEM-R REDEFINES WS-TOP-ITEM.                             
015900*        ALTERNATE PREFIX/SUFFIX VIEW OF THE TOP ITEM KEY, FOR THE        
016000*        SHORT-FORM DISPLAY USED IN OPERATOR CONSOLE MESSAGES.            
016100         05  WS-TOP-ITEM-PFX  PIC X(10).                                  
016200         05  WS-TOP-ITEM-SFX  PIC X(10).                                  
016300     03  WS-CUR-PARENT        PIC X(20).                                  
016400     03  WS-CUR-CHILD         PIC X(20).                                  
016500     03  WS-CUR-LEVEL         PIC 9(2)   COMP.                            
016600     03  WS-CUR-TOTALQTY      PIC S9(7)V9(4).                             
016700     03  WS-CUR-TOTALQTY-R REDEFINES WS-CUR-TOTALQTY.                     
016800*        WHOLE/DECIMAL SPLIT OF THE CUMULATIVE QTY, USED WHEN THE         
016900*        OLD DOT-MATRIX SPOOL COULD NOT HANDLE AN EDITED FIELD.           
017000         05  WS-CUR-TOTALQTY-WHOLE  PIC S9(7).                            
017100         05  WS-CUR-TOTALQTY-FRAC   PIC 9(4).                             
017200     03  WS-CUR-QTYPER        PIC S9(5)V9(4).                             
017300     03  WS-TOP-LEVEL-SW      PIC X      VALUE "N".                       
017400         88  IS-TOP-LEVEL-ITEM    VALUE "Y".                              
017500     03  WS-CYCLE-HIT         PIC X      VALUE "N".                       
017600         88  CYCLE-HIT            VALUE "Y".                              
017700     03  WS-TOP-COMP-CNT      PIC 9(5)   COMP.                            
017800     03  FILLER               PIC X(1).                                   
017900*                                                                         
018000 01  PB-DATE-LINKAGE-WORK.                                                
018100     03  PB-DW-FUNC           PIC 9.                                      
018200     03  PB-DW-CCYYMMDD       PIC 9(8).                                   
018300     03  PB-DW-ABSDAYS        PIC 9(7)   COMP.                            
018400     03  FILLER               PIC X(1).                                   
018500*                                                                         
018600 PROCEDURE DIVISION.                                                      
018700*===================                                                      
018800*                                                                         
018900 AA000-MAIN SECTION.                                                      
019000*******************                                                       
019100*                                                                         
019200     PERFORM  AA010-OPEN-FILES.                                           
019300     PERFORM  AA020-LOAD-BOM-TABLE.                                       
019400     INITIATE BOM-EXPLOSION-REPORT.                                       
019500     PERFORM  AA030-EXPLODE-TOP-ITEMS.                                    
019600     TERMINATE BOM-EXPLOSION-REPORT.                                      
019700     PERFORM  AA040-CLOSE-FILES.                                          
019800     GOBACK.                                                              
019900*                                                                         
020000 AA000-EXIT.  EXIT SECTION.                                               
020100*                                                                         
020200 AA010-OPEN-FILES SECTION.                                                
020300**************************                                                
020400*                                                                         
020500     OPEN     INPUT  PB-PARM-FILE.                                        
020600     IF       PB-PARM-STATUS NOT = "00"                                   
020700              DISPLAY  PB001                                              
020800              MOVE     16 TO RETURN-CODE                                  
020900              STOP     RUN.                                               
021000     READ     PB-PARM-FILE                                                
021100              AT END                                                      
021200                       DISPLAY  PB002                                     
021300                       MOVE     16 TO RETURN-CODE                         
021400                       STOP     RUN                                       
021500     END-READ.                                                            
021600     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.                            
021700     CLOSE    PB-PARM-FILE.                                               
021800*                                                                         
021900     MOVE     1 TO PB-DW-FUNC.                                            
022000     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.                              
022100     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD                    
022200              PB-DW-ABSDAYS.                                              
022300     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.                              
022400*                                                                         
022500     OPEN     INPUT  PB-ITEM-FILE.                                        
022600     IF       PB-ITEM-STATUS NOT = "00"                                   
022700              DISPLAY  PB003                                              
022800              MOVE     16 TO RETURN-CODE                                  
022900              STOP     RUN.                                               
023000*                                                                         
023100     OPEN     INPUT  PB-BOM-FILE.                                         
023200     IF       PB-BOM-STATUS NOT = "00"                                    
023300              DISPLAY  PB005                                              
023400              MOVE     16 TO RETURN-CODE                                  
023500              STOP     RUN.                                               
023600*                                                                         
023700     MOVE     "N" TO WS-ICLS-PRESENT.                                     
023800     OPEN     INPUT  PB-ICLS-FILE.                                        
023900     IF       PB-ICLS-STATUS = "00"                                       
024000              MOVE     "Y" TO WS-ICLS-PRESENT                             
024100     ELSE                                                                 
024200              CLOSE    PB-ICLS-FILE.                                      
024300*                                                                         
024400     OPEN     OUTPUT PB-BOMX-FILE.                                        
024500     OPEN     OUTPUT PRINT-FILE.                                          
024600*                                                                         
024700 AA010-EXIT.  EXIT SECTION.                                               
024800*                                                                         
024900 AA020-LOAD-BOM-TABLE SECTION.                                            
025000******************************                                            
025100*                                                                         
025200*    LOAD THE BOM FILE INTO WS-BOM-TABLE, KEEPING ONLY ROWS WITH          
025300*    QTY-PER GREATER THAN ZERO.  FILE CHILD ORDER IS PRESERVED.           
025400*                                                                         
025500     MOVE     ZERO TO WS-BOM-ROWS.                                        
025600     PERFORM  BB005-LOAD-ONE-BOM-ROW UNTIL BOM-EOF.                       
025700     CLOSE    PB-BOM-FILE.                                                
025800*                                                                         
025900 AA020-EXIT.  EXIT SECTION.                                               
026000*                                                                         
026100 BB005-LOAD-ONE-BOM-ROW SECTION.                                          
026200********************************                                          
026300*                                                                         
026400     READ     PB-BOM-FILE                                                 
026500              AT END                                                      
026600                       MOVE "Y" TO WS-BOM-EOF                             
026700              NOT AT END                                                  
026800                  IF   PB-BOM-QTY-PER > ZERO                              
026900                       ADD  1 TO WS-BOM-ROWS                              
027000                       SET  WS-BOM-IX TO WS-BOM-ROWS                      
027100                       MOVE PB-BOM-PARENT-ITEM TO                         
027200                                       WS-BOM-T-PARENT (WS-BOM-IX)        
027300                       MOVE PB-BOM-CHILD-ITEM  TO                         
027400                                       WS-BOM-T-CHILD  (WS-BOM-IX)        
027500                       MOVE PB-BOM-QTY-PER     TO                         
027600                                       WS-BOM-T-QTYPER (WS-BOM-IX)        
027700                  END-IF                                                  
027800     END-READ.                                                            
027900*                                                                         
028000 BB005-EXIT.  EXIT SECTION.                                               
028100*                                                                         
028200 AA030-EXPLODE-TOP-ITEMS SECTION.                                         
028300*********************************                                         
028400*                                                                         
028500*    WALK THE ITEM MASTER.  FOR EVERY ITEM WHOSE CLASSIFICATION           
028600*    (U2 ITEMCLS WHEN PRESENT, ELSE REPLENISH-SYS) IS OUTPUT,             
028700*    PERFORM A DEPTH-FIRST EXPLOSION OF ITS DIRECT BOM CHILDREN.          
028800*                                                                         
028900     PERFORM  BB007-EXPLODE-ONE-ITEM UNTIL ITEM-EOF.                      
029000*                                                                         
029100 AA030-EXIT.  EXIT SECTION.                                               
029200*                                                                         
029300 BB007-EXPLODE-ONE-ITEM SECTION.                                          
029400********************************                                          
029500*                                                                         
029600     READ     PB-ITEM-FILE                                                
029700              AT END                                                      
029800                       MOVE "Y" TO WS-ITEM-EOF                            
029900              NOT AT END                                                  
030000                  PERFORM  BB010-TEST-TOP-LEVEL                           
030100                  IF       IS-TOP-LEVEL-ITEM                              
030200                           PERFORM  BB020-EXPLODE-ONE-TOP                 
030300                  END-IF                                                  
030400     END-READ.                                                            
030500*                                                                         
030600 BB007-EXIT.  EXIT SECTION.                                               
030700*                                                                         
030800 BB010-TEST-TOP-LEVEL SECTION.                                            
030900******************************                                            
031000*                                                                         
031100     MOVE     "N" TO WS-TOP-LEVEL-SW.                                     
031200     IF       ICLS-FILE-PRESENT                                           
031300              PERFORM  CC010-LOOKUP-ICLS                                  
031400     ELSE                                                                 
031500              IF       PB-ITEM-REPL-OUTPUT                                
031600                       MOVE "Y" TO WS-TOP-LEVEL-SW                        
031700              END-IF                                                      
031800     END-IF.                                                              
031900*                                                                         
032000 BB010-EXIT.  EXIT SECTION.                                               
032100*                                                                         
032200 CC010-LOOKUP-ICLS SECTION.                                               
032300***************************                                               
032400*                                                                         
032500*    THE ITEMCLS FILE IS SORTED BY ITEM-NO, SAME AS THE ITEM              
032600*    MASTER, SO A SEQUENTIAL MATCH IS SUFFICIENT.                         
032700*                                                                         
032800     PERFORM  CC015-ADVANCE-ICLS                                          
032900              UNTIL PB-ICLS-STATUS NOT = "00"                             
033000                 OR PB-ICLS-ITEM-NO NOT < PB-ITEM-NO.                     
033100     IF       PB-ICLS-ITEM-NO = PB-ITEM-NO                                
033200              IF       PB-ICLS-IS-OUTPUT                                  
033300                       MOVE "Y" TO WS-TOP-LEVEL-SW                        
033400              END-IF                                                      
033500     END-IF.                                                              
033600*                                                                         
033700 CC010-EXIT.  EXIT SECTION.                                               
033800*                                                                         
033900 CC015-ADVANCE-ICLS SECTION.                                              
034000****************************                                              
034100*                                                                         
034200     READ     PB-ICLS-FILE                                                
034300              AT END                                                      
034400                       MOVE  HIGH-VALUES TO                               
034500                             PB-ICLS-ITEM-NO                              
034600     END-READ.                                                            
034700*                                                                         
034800 CC015-EXIT.  EXIT SECTION.                                               
034900*                                                                         
035000 BB020-EXPLODE-ONE-TOP SECTION.                                           
035100*******************************                                           
035200*                                                                         
035300     MOVE     PB-ITEM-NO TO WS-TOP-ITEM.                                  
035400     MOVE     ZERO TO WS-STACK-TOP WS-TOP-COMP-CNT.                       
035500     SET      WS-PATH-IX TO 1.                                            
035600     MOVE     WS-TOP-ITEM TO WS-PATH-ITEM (1).                            
035700*                                                                         
035800*    PUSH THE DIRECT CHILDREN OF THE TOP ITEM, IN REVERSE BOM-FILE        
035900*    ORDER, SO THAT THE STACK POPS THEM BACK IN FILE ORDER.               
036000*                                                                         
036100     PERFORM  DD005-PUSH-IF-TOP-CHILD                                     
036200              VARYING WS-BOM-IX FROM WS-BOM-ROWS BY -1                    
036300              UNTIL WS-BOM-IX < 1.                                        
036400*                                                                         
036500     PERFORM  DD020-POP-AND-EMIT UNTIL WS-STACK-TOP = ZERO.               
036600*                                                                         
036700     ADD      1 TO WS-TOP-COUNT.                                          
036800*                                                                         
036900 BB020-EXIT.  EXIT SECTION.                                               
037000*                                                                         
037100 DD005-PUSH-IF-TOP-CHILD SECTION.                                         
037200*********************************                                         
037300*                                                                         
037400     IF       WS-BOM-T-PARENT (WS-BOM-IX) = WS-TOP-ITEM                   
037500              PERFORM  DD010-PUSH-NODE                                    
037600              COMPUTE  WS-STK-TOTALQTY (WS-STACK-TOP) =                   
037700                       WS-BOM-T-QTYPER (WS-BOM-IX) * 1.0                  
037800              MOVE     WS-BOM-T-QTYPER (WS-BOM-IX) TO                     
037900                       WS-STK-QTYPER (WS-STACK-TOP)                       
038000              MOVE     0 TO WS-STK-LEVEL (WS-STACK-TOP)                   
038100     END-IF.                                                              
038200*                                                                         
038300 DD005-EXIT.  EXIT SECTION.                                               
038400*                                                                         
038500 DD010-PUSH-NODE SECTION.                                                 
038600*************************                                                 
038700*                                                                         
038800     ADD      1 TO WS-STACK-TOP.                                          
038900     SET      WS-STACK-IX TO WS-STACK-TOP.                                
039000     MOVE     WS-BOM-T-PARENT (WS-BOM-IX) TO                              
039100                       WS-STK-PARENT (WS-STACK-IX).                       
039200     MOVE     WS-BOM-T-CHILD  (WS-BOM-IX) TO                              
039300                       WS-STK-CHILD  (WS-STACK-IX).                       
039400*                                                                         
039500 DD010-EXIT.  EXIT SECTION.                                               
039600*                                                                         
039700 DD020-POP-AND-EMIT SECTION.                                              
039800****************************                                              
039900*                                                                         
040000     SET      WS-STACK-IX TO WS-STACK-TOP.                                
040100     MOVE     WS-STK-PARENT   (WS-STACK-IX) TO WS-CUR-PARENT.             
040200     MOVE     WS-STK-CHILD    (WS-STACK-IX) TO WS-CUR-CHILD.              
040300     MOVE     WS-STK-LEVEL    (WS-STACK-IX) TO WS-CUR-LEVEL.              
040400     MOVE     WS-STK-TOTALQTY (WS-STACK-IX) TO WS-CUR-TOTALQTY.           
040500     MOVE     WS-STK-QTYPER   (WS-STACK-IX) TO WS-CUR-QTYPER.             
040600     SUBTRACT 1 FROM WS-STACK-TOP.                                        
040700*                                                                         
040800*    CYCLE GUARD - IS WS-CUR-CHILD ALREADY ON THE ROOT-NODE PATH          
040900*    (INDEXED BY LEVEL + 2, SINCE PATH (1) HOLDS THE TOP ITEM) ?          
041000*                                                                         
041100     MOVE     "N" TO WS-CYCLE-HIT.                                        
041200     PERFORM  EE005-SCAN-PATH-FOR-CYCLE                                   
041300              VARYING WS-PATH-IX FROM 1 BY 1                              
041400              UNTIL WS-PATH-IX > WS-CUR-LEVEL + 1.                        
041500     IF       CYCLE-HIT                                                   
041600              DISPLAY  PB007 " " WS-CUR-CHILD                             
041700              GO TO    DD020-EXIT.                                        
041800*                                                                         
041900     SET      WS-PATH-IX TO WS-CUR-LEVEL.                                 
042000     ADD      2 TO WS-PATH-IX.                                            
042100     MOVE     WS-CUR-CHILD TO WS-PATH-ITEM (WS-PATH-IX).                  
042200*                                                                         
042300     ADD      1 TO WS-OUT-SEQ.                                            
042400     MOVE     WS-OUT-SEQ      TO PB-BOMX-ORDER.                           
042500     MOVE     WS-TOP-ITEM     TO PB-BOMX-TOP-ITEM.                        
042600     MOVE     WS-CUR-LEVEL    TO PB-BOMX-LEVEL.                           
042700     MOVE     WS-CUR-PARENT   TO PB-BOMX-PARENT-ITEM.                     
042800     MOVE     WS-CUR-CHILD    TO PB-BOMX-CHILD-ITEM.                      
042900     MOVE     WS-CUR-QTYPER   TO PB-BOMX-QTY-PER.                         
043000     MOVE     WS-CUR-TOTALQTY TO PB-BOMX-TOTAL-QTY.                       
043100     WRITE    PB-BOMX-RECORD.                                             
043200     ADD      1 TO WS-TOP-COMP-CNT.                                       
043300     GENERATE BOMX-DETAIL.                                                
043400*                                                                         
043500*    PUSH THE CHILDREN OF WS-CUR-CHILD, IN REVERSE BOM-FILE ORDER.        
043600*                                                                         
043700     PERFORM  DD030-PUSH-IF-CUR-CHILD                                     
043800              VARYING WS-BOM-IX FROM WS-BOM-ROWS BY -1                    
043900              UNTIL WS-BOM-IX < 1.                                        
044000*                                                                         
044100 DD020-EXIT.  EXIT SECTION.                                               
044200*                                                                         
044300 EE005-SCAN-PATH-FOR-CYCLE SECTION.                                       
044400***********************************                                       
044500*                                                                         
044600     IF       WS-PATH-ITEM (WS-PATH-IX) = WS-CUR-CHILD                    
044700              MOVE "Y" TO WS-CYCLE-HIT                                    
044800     END-IF.                                                              
044900*                                                                         
045000 EE005-EXIT.  EXIT SECTION.                                               
045100*                                                                         
045200 DD030-PUSH-IF-CUR-CHILD SECTION.                                         
045300*********************************                                         
045400*                                                                         
045500     IF       WS-BOM-T-PARENT (WS-BOM-IX) = WS-CUR-CHILD                  
045600              PERFORM  DD010-PUSH-NODE                                    
045700              COMPUTE  WS-STK-TOTALQTY (WS-STACK-TOP)                     
045800                       ROUNDED =                                          
045900                       WS-BOM-T-QTYPER (WS-BOM-IX) *                      
046000                       WS-CUR-TOTALQTY                                    
046100              MOVE     WS-BOM-T-QTYPER (WS-BOM-IX) TO                     
046200                       WS-STK-QTYPER (WS-STACK-TOP)                       
046300              COMPUTE  WS-STK-LEVEL (WS-STACK-TOP) =                      
046400                       WS-CUR-LEVEL + 1                                   
046500     END-IF.                                                              
046600*                                                                         
046700 DD030-EXIT.  EXIT SECTION.                                               
046800*                                                                         
046900 AA040-CLOSE-FILES SECTION.                                               
047000***************************                                               
047100*                                                                         
047200     CLOSE    PB-ITEM-FILE                                                
047300              PB-BOMX-FILE                                                
047400              PRINT-FILE.                                                 
047500     IF       ICLS-FILE-PRESENT                                           
047600              CLOSE    PB-ICLS-FILE.                                      
047700*                                                                         
047800 AA040-EXIT.  EXIT SECTION.                                               
047900*                                                                         
048000 REPORT SECTION.                                                          
048100****************                                                          
048200*                                                                         
048300 RD  BOM-EXPLOSION-REPORT                                                 
048400     CONTROL      WS-TOP-ITEM                                             
048500     PAGE LIMIT   56                                                      
048600     HEADING      1                                                       
048700     FIRST DETAIL 5                                                       
048800     LAST DETAIL  54                                                      
048900     FOOTING      56.                                                     
049000*                                                                         
049100 01  BOMX-PAGE-HEAD  TYPE PAGE HEADING.                                   
049200     03  LINE 1.                                                          
049300         05  COL   1   PIC X(17)   SOURCE PROG-NAME.                      
049400         05  COL  45   PIC X(40)   VALUE                                  
049500             "APPLEWOOD COMPUTERS - BOM EXPLOSION RPT".                   
049600         05  COL 124   PIC X(5)    VALUE "PAGE ".                         
049700         05  COL 129   PIC ZZ9     SOURCE PAGE-COUNTER.                   
049800     03  LINE 3.                                                          
049900         05  COL   1   PIC X(6)    VALUE "ORDER".                         
050000         05  COL   8   PIC X(20)   VALUE "TOP ITEM".                      
050100         05  COL  29   PIC X(3)    VALUE "LVL".                           
050200         05  COL  33   PIC X(20)   VALUE "PARENT ITEM".                   
050300         05  COL  54   PIC X(20)   VALUE "COMPONENT".                     
050400         05  COL  75   PIC X(8)    VALUE "QTY PER".                       
050500         05  COL  88   PIC X(12)   VALUE "TOTAL QTY".                     
050600*                                                                         
050700 01  BOMX-TOP-HEAD  TYPE CONTROL HEADING WS-TOP-ITEM.                     
050800     03  LINE PLUS 1.                                                     
050900         05  COL   1   PIC X(16)   VALUE "TOP LEVEL ITEM -".              
051000         05  COL  18   PIC X(20)   SOURCE WS-TOP-ITEM.                    
051100*                                                                         
051200 01  BOMX-DETAIL  TYPE DETAIL.                                            
051300     03  LINE PLUS 1.                                                     
051400         05  COL   1   PIC 9(7)    SOURCE WS-OUT-SEQ.                     
051500         05  COL  29   PIC Z9      SOURCE WS-CUR-LEVEL.                   
051600         05  COL  33   PIC X(20)   SOURCE WS-CUR-PARENT.                  
051700         05  COL  54   PIC X(20)   SOURCE WS-CUR-CHILD.                   
051800         05  COL  75   PIC ZZZ9.9999  SOURCE PB-BOMX-QTY-PER.             
051900         05  COL  88   PIC ZZZZ9.9999 SOURCE WS-CUR-TOTALQTY.             
052000*                                                                         
052100 01  BOMX-TOP-FOOT  TYPE CONTROL FOOTING WS-TOP-ITEM.                     
052200     03  LINE PLUS 2.                                                     
052300         05  COL   1   PIC X(30)   VALUE                                  
052400             "COMPONENT RECORDS FOR TOP ITEM -".                          
052500         05  COL  35   PIC ZZZZ9   SOURCE WS-TOP-COMP-CNT.                
052600*                                                                         
052700 01  BOMX-GRAND-FOOT  TYPE CONTROL FOOTING FINAL LINE PLUS 3.             
052800     03  COL   1       PIC X(34)   VALUE                                  
052900         "GRAND TOTAL - COMPONENT RECORDS -".                             
053000     03  COL  36       PIC ZZZZZZ9 SOURCE WS-OUT-SEQ.                     

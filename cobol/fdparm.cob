000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE PB RUN-PARAMETER CARD *                     
000400*      ONE RECORD PER NIGHTLY RUN                   *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 20 BYTES.                                                  
000800*                                                                         
000900* 14/11/1989 VBC - CREATED.                                               
001000* 02/05/1994 VBC - ADDED PB-PARM-TARGET-CTRY, DEFAULT "CN".               
001100* 19/09/2025 VBC - PADDED FILLER TO ALLOW FOR FUTURE CARD FIELDS.         
001200*                                                                         
001300 FD  PB-PARM-FILE                                                         
001400     LABEL RECORD IS OMITTED.                                             
001500*                                                                         
001600 01  PB-PARM-RECORD.                                                      
001700*    RUN DATE, CCYYMMDD.                                                  
001800     03  PB-PARM-RUN-DATE        PIC 9(8).                                
001900*    TARGET SOURCING COUNTRY, DEFAULT "CN".                               
002000     03  PB-PARM-TARGET-CTRY     PIC X(2).                                
002100     03  FILLER                  PIC X(10).                               

000100* 14/11/1989 VBC - CREATED - ITEM LEDGER ENTRIES, ANY ORDER.              
000200 SELECT PB-LEDGR-FILE                                                     
000300     ASSIGN TO "PBLEDGR"                                                  
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-LEDGR-STATUS.                                     

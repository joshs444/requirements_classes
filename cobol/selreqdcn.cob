000100* 02/05/1994 VBC - CREATED - U7 ENRICHED REQ DETAIL, TARGET               
000200*                  COUNTRY (CN/HK) SUBSET ONLY, ANY ORDER.                
000300 SELECT PB-REQDCN-FILE                                                    
000400     ASSIGN TO "PBREQDCN"                                                 
000500     ORGANIZATION IS SEQUENTIAL                                           
000600     FILE STATUS  IS PB-REQDCN-STATUS.                                    

000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE U7 ENRICHED REQ       *                     
000400*      DETAIL FILE WRITTEN BY PB040                 *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 182 BYTES.                                                 
000800*                                                                         
000900* 02/05/1994 VBC - CREATED.                                               
001000* 11/01/1999 VBC - Y2K - PB-REQD-SUBMIT-DATE CONFIRMED CCYYMMDD.          
001100*                                                                         
001200 FD  PB-REQD-FILE                                                         
001300     LABEL RECORD IS STANDARD.                                            
001400*                                                                         
001500 01  PB-REQD-RECORD.                                                      
001600     03  PB-REQD-ITEM-NO          PIC X(20).                              
001700     03  PB-REQD-QTY              PIC S9(7)V99.                           
001800     03  PB-REQD-UNIT-PRICE       PIC S9(7)V9(4).                         
001900     03  PB-REQD-VEND-NO          PIC X(10).                              
002000     03  PB-REQD-VEND-NAME        PIC X(30).                              
002100     03  PB-REQD-VEND-COUNTRY     PIC X(2).                               
002200     03  PB-REQD-SUBMIT-USER      PIC X(10).                              
002300     03  PB-REQD-SUBMIT-DATE      PIC 9(8).                               
002400     03  PB-REQD-HTS-CODE         PIC X(12).                              
002500*    ITEM WEIGHTED AVG COST, TRAILING 1 YEAR (FROM PBBENCHI).             
002600     03  PB-REQD-ITEM-AVG-1YR     PIC S9(7)V9(4).                         
002700     03  PB-REQD-ITEM-AVG-FLAG    PIC X(1).                               
002800         88  PB-REQD-ITEM-AVG-SET      VALUE "Y".                         
002900*    BEST (LOWEST AVERAGE COST) VENDOR, TRAILING 2 YEARS.                 
003000     03  PB-REQD-BEST-VEND-NO     PIC X(10).                              
003100     03  PB-REQD-BEST-VEND-NM     PIC X(30).                              
003200     03  PB-REQD-BEST-VEND-CY     PIC X(2).                               
003300     03  PB-REQD-BEST-VEND-AVG    PIC S9(7)V9(4).                         
003400     03  PB-REQD-BEST-VEND-FLG    PIC X(1).                               
003500         88  PB-REQD-BEST-VEND-SET     VALUE "Y".                         
003600     03  FILLER                   PIC X(4).                               

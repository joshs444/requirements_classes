000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE PER-ITEM+VENDOR COST  *                     
000400*      BENCHMARK FILE WRITTEN BY PB020 (U4/U5)      *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 80 BYTES.                                                  
000800*                                                                         
000900* 02/05/1994 VBC - CREATED.                                               
001000* 11/01/1999 VBC - Y2K - PB-BENCV-LAST-DATE CONFIRMED CCYYMMDD.           
001100*                                                                         
001200 FD  PB-BENCV-FILE                                                        
001300     LABEL RECORD IS STANDARD.                                            
001400*                                                                         
001500 01  PB-BENCV-RECORD.                                                     
001600     03  PB-BENCV-ITEM-NO         PIC X(20).                              
001700     03  PB-BENCV-VEND-NO         PIC X(10).                              
001800*    WEIGHTED AVG UNIT COST, TRAILING 730 DAYS, TYPE-ITEM LINES.          
001900     03  PB-BENCV-AVG-COST-2YR    PIC S9(7)V9(4).                         
002000     03  PB-BENCV-AVG-2YR-FLAG    PIC X(1).                               
002100         88  PB-BENCV-AVG-2YR-SET      VALUE "Y".                         
002200*    MOST RECENT PURCHASE OF THE ITEM FROM THIS VENDOR.                   
002300     03  PB-BENCV-LAST-DATE       PIC 9(8).                               
002400     03  PB-BENCV-LAST-COST       PIC S9(7)V9(4).                         
002500     03  PB-BENCV-LAST-USER       PIC X(10).                              
002600     03  PB-BENCV-LAST-COST-CTR   PIC X(6).                               
002700     03  FILLER                   PIC X(2).                               

000100*****************************************************************         
000200*                                                                *        
000300*                 DATE / ABSOLUTE-DAY CONVERSION                *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*================================                                         
000900*                                                                         
001000     PROGRAM-ID.         PBDATE.                                          
001100     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.                      
001200     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING SUITE.          
001300     DATE-WRITTEN.       14/11/1989.                                      
001400     DATE-COMPILED.                                                       
001500     SECURITY.           COPYRIGHT (C) 1989-2026, V B COEN.               
001600*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC         
001700*                        LICENSE.  SEE FILE COPYING FOR DETAILS.          
001800*                                                                         
001900*    REMARKS.            CONVERTS A CCYYMMDD DATE TO AN ABSOLUTE          
002000*                        DAY NO SINCE 31/12/0000 AND BACK,                
002100*                        THAT THE NIGHTLY PB RUN CAN SUBTRACT 270,        
002200*                        365 OR 730 DAYS FROM RUN-DATE WITHOUT ANY        
002300*                        INTRINSIC FUNCTION.  ADAPTED FROM THE            
002400*                        MAPS04 DATE-BLOCK IDIOM.                         
002500*                                                                         
002600*    CALLED MODULES.     NONE.                                            
002700*                                                                         
002800*    FUNCTIONS USED.     NONE - ARITHMETIC ONLY, HOUSE STANDARD.          
002900*                                                                         
003000*    FILES USED.         NONE.                                            
003100*                                                                         
003200* CHANGES:                                                                
003300* 14/11/1989 VBC - 1.00 CREATED FOR PB SUITE, FUNC 1 = DATE TO            
003400*                       ABSOLUTE DAYS, FUNC 2 = ABSDAYS TO DATE.          
003500* 02/05/1994 VBC - 1.01 LEAP-YEAR TEST CORRECTED FOR CENTURY YEARS        
003600*                       (WAS TREATING 1900 AS LEAP YEAR IN ERROR).        
003700* 11/01/1999 VBC - 1.02 Y2K REVIEW - CCYYMMDD CONFIRMED,                  
003800*                       NO WINDOWING LOGIC NEEDED IN THIS MODULE.         
003900* 19/09/2025 VBC - 1.03 VERSION UPDATE, BUILDS RESET FOR V3.3.            
004000*                                                                         
004100*****************************************************************         
004200*                                                                         
004300* COPYRIGHT NOTICE.                                                       
004400* ****************                                                        
004500*                                                                         
004600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND          
004700* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026            
004800* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE        
004900* COPYING FOR DETAILS.                                                    
005000*                                                                         
005100*****************************************************************         
005200*                                                                         
005300 ENVIRONMENT             DIVISION.                                        
005400*================================                                         
005500*                                                                         
005600 COPY "ENVDIV.COB".                                                       
005700*                                                                         
005800 DATA                    DIVISION.                                        
005900*================================                                         
006000*                                                                         
006100 WORKING-STORAGE SECTION.                                                 
006200*------------------------                                                 
006300*                                                                         
006400 01  WS-DAYS-BEFORE-MONTH.                                                
006500     03  FILLER              PIC 9(3)   VALUE 000.                        
006600     03  FILLER              PIC 9(3)   VALUE 031.                        
006700     03  FILLER              PIC 9(3)   VALUE 059.                        
006800     03  FILLER              PIC 9(3)   VALUE 090.                        
006900     03  FILLER              PIC 9(3)   VALUE 120.                        
007000     03  FILLER              PIC 9(3)   VALUE 151.                        
007100     03  FILLER              PIC 9(3)   VALUE 181.                        
007200     03  FILLER              PIC 9(3)   VALUE 212.                        
007300     03  FILLER              PIC 9(3)   VALUE 243.                        
007400     03  FILLER              PIC 9(3)   VALUE 273.                        
007500     03  FILLER              PIC 9(3)   VALUE 304.                        
007600     03  FILLER              PIC 9(3)   VALUE 334.                        
007700 01  WS-DBM-TABLE REDEFINES WS-DAYS-BEFORE-MONTH.                         
007800     03  WS-DBM              PIC 9(3)   OCCURS 12.                        
007900*                                                                         
008000 01  WS-WORK.                                                             
008100     03  WS-YY               PIC 9(4)   COMP.                             
008200     03  WS-MM               PIC 99     COMP.                             
008300     03  WS-DD               PIC 99     COMP.                             
008400     03  WS-CC-REM           PIC 9(4)   COMP.                             
008500     03  WS-QUAD-REM         PIC 9(2)   COMP.                             
008600     03  WS-CENT-REM         PIC 9(2)   COMP.                             
008700     03  WS-LEAP-SW          PIC X      VALUE "N".                        
008800         88  WS-IS-LEAP-YEAR      VALUE "Y".                              
008900     03  WS-DOY              PIC 9(3)   COMP.                             
009000     03  WS-YEAR-START-DAYS  PIC 9(7)   COMP.                             
009100     03  WS-NEXT-START-DAYS  PIC 9(7)   COMP.                             
009200*                                                                         
009300 LINKAGE SECTION.                                                         
009400*----------------                                                         
009500*                                                                         
009600 01  PB-DATE-LINKAGE.                                                     
009700     03  PB-DATE-FUNC        PIC 9.                                       
009800         88  PB-DATE-TO-ABSDAYS   VALUE 1.                                
009900         88  PB-DATE-FROM-ABSDAYS VALUE 2.                                
010000     03  PB-DATE-CCYYMMDD    PIC 9(8).                                    
010100     03  PB-DATE-ABSDAYS     PIC 9(7)     COMP.                           
010200*                                                                         
010300 PROCEDURE DIVISION USING PB-DATE-LINKAGE.                                
010400*=========================================                                
010500*                                                                         
010600 AA000-MAIN SECTION.                                                      
010700*******************                                                       
010800*                                                                         
010900     IF       PB-DATE-TO-ABSDAYS                                          
011000              PERFORM  BB010-DATE-TO-ABSDAYS                              
011100     ELSE                                                                 
011200              PERFORM  BB020-ABSDAYS-TO-DATE                              
011300     END-IF.                                                              
011400     GOBACK.                                                              
011500*                                                                         
011600 AA000-EXIT.  EXIT SECTION.                                               
011700*                                                                         
011800 BB010-DATE-TO-ABSDAYS SECTION.                                           
011900*******************************                                           
012000*                                                                         
012100     DIVIDE   PB-DATE-CCYYMMDD BY 10000 GIVING WS-YY                      
012200                                  REMAINDER WS-CC-REM.                    
012300     DIVIDE   WS-CC-REM BY 100 GIVING WS-MM REMAINDER WS-DD.              
012400     PERFORM  BB030-TEST-LEAP-YEAR.                                       
012500     PERFORM  BB040-YEAR-START-DAYS.                                      
012600     COMPUTE  PB-DATE-ABSDAYS = WS-YEAR-START-DAYS - 1                    
012700              + WS-DBM (WS-MM) + WS-DD.                                   
012800     IF       WS-MM > 2 AND WS-IS-LEAP-YEAR                               
012900              ADD 1 TO PB-DATE-ABSDAYS.                                   
013000*                                                                         
013100 BB010-EXIT.  EXIT SECTION.                                               
013200*                                                                         
013300 BB020-ABSDAYS-TO-DATE SECTION.                                           
013400*******************************                                           
013500*                                                                         
013600*    ESTIMATE THE YEAR FROM THE ABSOLUTE DAY NUMBER THEN WALK             
013700*    BACK OR FORWARD A YEAR AT A TIME UNTIL IT BRACKETS THE DATE.         
013800*                                                                         
013900     COMPUTE  WS-YY = (PB-DATE-ABSDAYS / 365) + 1.                        
014000*                                                                         
014100     PERFORM  BB040-YEAR-START-DAYS.                                      
014200     PERFORM  CC010-STEP-YEAR-BACK                                        
014300              UNTIL WS-YEAR-START-DAYS <= PB-DATE-ABSDAYS.                
014400*                                                                         
014500     ADD      1 TO WS-YY GIVING WS-CC-REM.                                
014600     PERFORM  BB050-NEXT-YEAR-START-DAYS.                                 
014700     PERFORM  CC020-STEP-YEAR-FORWARD                                     
014800              UNTIL WS-NEXT-START-DAYS > PB-DATE-ABSDAYS.                 
014900*                                                                         
015000     PERFORM  BB030-TEST-LEAP-YEAR.                                       
015100     COMPUTE  WS-DOY = PB-DATE-ABSDAYS - WS-YEAR-START-DAYS + 1.          
015200*                                                                         
015300     MOVE     12 TO WS-MM.                                                
015400     PERFORM  CC030-STEP-MONTH-BACK                                       
015500              UNTIL WS-MM = 1                                             
015600                 OR WS-DOY > WS-DBM (WS-MM)                               
015700                 OR (WS-MM = 2 AND WS-IS-LEAP-YEAR                        
015800                     AND WS-DOY > WS-DBM (WS-MM) + 1).                    
015900     COMPUTE  WS-DD = WS-DOY - WS-DBM (WS-MM).                            
016000     IF       WS-MM > 2 AND WS-IS-LEAP-YEAR                               
016100              SUBTRACT 1 FROM WS-DD.                                      
016200*                                                                         
016300     COMPUTE  PB-DATE-CCYYMMDD = (WS-YY * 10000) +                        
016400              (WS-MM * 100) + WS-DD.                                      
016500*                                                                         
016600 BB020-EXIT.  EXIT SECTION.                                               
016700*                                                                         
016800 CC010-STEP-YEAR-BACK SECTION.                                            
016900******************************                                            
017000*                                                                         
017100     SUBTRACT 1 FROM WS-YY.                                               
017200     PERFORM  BB040-YEAR-START-DAYS.                                      
017300*                                                                         
017400 CC010-EXIT.  EXIT SECTION.                                               
017500*                                                                         
017600 CC020-STEP-YEAR-FORWARD SECTION.                                         
017700*********************************                                         
017800*                                                                         
017900     ADD      1 TO WS-YY.                                                 
018000     PERFORM  BB040-YEAR-START-DAYS.                                      
018100     PERFORM  BB050-NEXT-YEAR-START-DAYS.                                 
018200*                                                                         
018300 CC020-EXIT.  EXIT SECTION.                                               
018400*                                                                         
018500 CC030-STEP-MONTH-BACK SECTION.                                           
018600*******************************                                           
018700*                                                                         
018800     SUBTRACT 1 FROM WS-MM.                                               
018900*                                                                         
019000 CC030-EXIT.  EXIT SECTION.                                               
019100*                                                                         
019200 BB030-TEST-LEAP-YEAR SECTION.                                            
019300******************************                                            
019400*                                                                         
019500     MOVE     "N" TO WS-LEAP-SW.                                          
019600     DIVIDE   WS-YY BY 4 GIVING WS-CC-REM REMAINDER WS-QUAD-REM.          
019700     IF       WS-QUAD-REM = ZERO                                          
019800              DIVIDE   WS-YY BY 100 GIVING WS-CC-REM                      
019900                                    REMAINDER WS-CENT-REM                 
020000              IF       WS-CENT-REM NOT = ZERO                             
020100                       MOVE "Y" TO WS-LEAP-SW                             
020200              ELSE                                                        
020300                       DIVIDE WS-YY BY 400 GIVING WS-CC-REM               
020400                                           REMAINDER WS-CENT-REM          
020500                       IF     WS-CENT-REM = ZERO                          
020600                              MOVE "Y" TO WS-LEAP-SW                      
020700              END-IF                                                      
020800     END-IF.                                                              
020900*                                                                         
021000 BB030-EXIT.  EXIT SECTION.                                               
021100*                                                                         
021200 BB040-YEAR-START-DAYS SECTION.                                           
021300*******************************                                           
021400*                                                                         
021500*    DAY NUMBER OF 1 JAN OF YEAR WS-YY, DAY 1 BEING 1 JAN YEAR 1.         
021600*                                                                         
021700     COMPUTE  WS-YEAR-START-DAYS =                                        
021800              (WS-YY - 1) * 365                                           
021900              + (WS-YY - 1) / 4                                           
022000              - (WS-YY - 1) / 100                                         
022100              + (WS-YY - 1) / 400                                         
022200              + 1.                                                        
022300*                                                                         
022400 BB040-EXIT.  EXIT SECTION.                                               
022500*                                                                         
022600 BB050-NEXT-YEAR-START-DAYS SECTION.                                      
022700************************************                                      
022800*                                                                         
022900     COMPUTE  WS-NEXT-START-DAYS =                                        
023000              WS-YY * 365                                                 
023100              + WS-YY / 4                                                 
023200              - WS-YY / 100                                               
023300              + WS-YY / 400                                               
023400              + 1.                                                        
023500*                                                                         
023600 BB050-EXIT.  EXIT SECTION.                                               

000100* 14/11/1989 VBC - CREATED - INVENTORY ON-HAND LINES, ANY ORDER.          
000200 SELECT PB-INV-FILE                                                       
000300     ASSIGN TO "PBINV"                                                    
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-INV-STATUS.                                       

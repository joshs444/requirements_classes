000100* 02/05/1994 VBC - CREATED - U7 ENRICHED REQ DETAIL, ANY ORDER.           
000200 SELECT PB-REQD-FILE                                                      
000300     ASSIGN TO "PBREQD"                                                   
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-REQD-STATUS.                                      

000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE PURCHASE ORDER LINE   *                     
000400*      FILE (PO HEADER + LINE DENORMALISED)         *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 145 BYTES.                                                 
000800*                                                                         
000900* 14/11/1989 VBC - CREATED.                                               
001000* 03/08/1992 VBC - ADDED PB-PURCH-VEND-NAME/COUNTRY, DENORMALISED         
001100*                  TO AVOID A VENDOR-MASTER LOOKUP PASS ON PURCH.         
001200* 11/01/1999 VBC - Y2K - PB-PURCH-ORDER-DATE CONFIRMED CCYYMMDD.          
001300*                                                                         
001400 FD  PB-PURCH-FILE                                                        
001500     LABEL RECORD IS STANDARD.                                            
001600*                                                                         
001700 01  PB-PURCH-RECORD.                                                     
001800     03  PB-PURCH-DOC-NO          PIC X(10).                              
001900     03  PB-PURCH-LINE-NO         PIC 9(5).                               
002000     03  PB-PURCH-STATUS-CD       PIC X.                                  
002100         88  PB-PURCH-OPEN             VALUE "O".                         
002200         88  PB-PURCH-CLOSED           VALUE "C".                         
002300     03  PB-PURCH-TYPE            PIC X.                                  
002400         88  PB-PURCH-TYPE-ITEM        VALUE "I".                         
002500         88  PB-PURCH-TYPE-GL          VALUE "G".                         
002600         88  PB-PURCH-TYPE-FIXED-AST   VALUE "F".                         
002700     03  PB-PURCH-ORDER-DATE      PIC 9(8).                               
002800     03  PB-PURCH-ITEM-NO         PIC X(20).                              
002900     03  PB-PURCH-VEND-NO         PIC X(10).                              
003000     03  PB-PURCH-VEND-NAME       PIC X(30).                              
003100     03  PB-PURCH-VEND-COUNTRY    PIC X(2).                               
003200     03  PB-PURCH-QTY             PIC S9(7)V99.                           
003300     03  PB-PURCH-QTY-DELIVERED   PIC S9(7)V99.                           
003400     03  PB-PURCH-QTY-OUTSTAND    PIC S9(7)V99.                           
003500     03  PB-PURCH-UNIT-COST       PIC S9(7)V9(4).                         
003600     03  PB-PURCH-ASSIGNED-USER   PIC X(10).                              
003700     03  PB-PURCH-COST-CENTER     PIC X(6).                               
003800     03  FILLER                   PIC X(4).                               

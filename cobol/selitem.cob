000100* 14/11/1989 VBC - CREATED - ITEM MASTER, SORTED BY ITEM-NO.              
000200 SELECT PB-ITEM-FILE                                                      
000300     ASSIGN TO "PBITEM"                                                   
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-ITEM-STATUS.                                      

000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE VENDOR MASTER FILE    *                     
000400*      KEY IS PB-VEND-NO, FILE SORTED ASCENDING     *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 60 BYTES.                                                  
000800*                                                                         
000900* 14/11/1989 VBC - CREATED.                                               
001000*                                                                         
001100 FD  PB-VEND-FILE                                                         
001200     LABEL RECORD IS STANDARD.                                            
001300*                                                                         
001400 01  PB-VEND-RECORD.                                                      
001500     03  PB-VEND-NO               PIC X(10).                              
001600     03  PB-VEND-NAME             PIC X(30).                              
001700     03  PB-VEND-COUNTRY          PIC X(2).                               
001800*    ISO COUNTRY CODE - CN, HK, US AND SO ON.                             
001900     03  FILLER                   PIC X(18).                              

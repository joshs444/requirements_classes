000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE ITEM MASTER FILE      *                     
000400*      KEY IS PB-ITEM-NO, FILE SORTED ASCENDING     *                     
000500*                                                    *                    
000600*****************************************************                     
000700*  RECORD SIZE 112 BYTES.                                                 
000800*                                                                         
000900* 14/11/1989 VBC - CREATED.                                               
001000* 19/06/1991 VBC - ADDED PB-ITEM-HTS-CODE FOR TARIFF WORK.                
001100* 11/01/1999 VBC - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.            
001200*                                                                         
001300 FD  PB-ITEM-FILE                                                         
001400     LABEL RECORD IS STANDARD.                                            
001500*                                                                         
001600 01  PB-ITEM-RECORD.                                                      
001700     03  PB-ITEM-NO               PIC X(20).                              
001800     03  PB-ITEM-INDEX            PIC 9(6).                               
001900*    SURROGATE INDEX, UNIQUE AND GREATER THAN ZERO.                       
002000     03  PB-ITEM-DESC             PIC X(30).                              
002100*    SOURCE OF SUPPLY -                                                   
002200*       M = MADE IN-HOUSE, T = THIRD PARTY, I = INTERCO, SP = UNK.        
002300     03  PB-ITEM-SOURCE           PIC X.                                  
002400         88  PB-ITEM-MADE-INHOUSE      VALUE "M".                         
002500         88  PB-ITEM-THIRD-PARTY       VALUE "T".                         
002600         88  PB-ITEM-INTERCO           VALUE "I".                         
002700         88  PB-ITEM-SOURCE-UNKNOWN    VALUE " ".                         
002800*    FALLBACK REPLENISHMENT SYSTEM CODE WHEN SOURCE IS UNKNOWN.           
002900     03  PB-ITEM-REPLENISH-SYS    PIC X.                                  
003000         88  PB-ITEM-REPL-OUTPUT       VALUE "O".                         
003100         88  PB-ITEM-REPL-PURCHASE     VALUE "P".                         
003200     03  PB-ITEM-HTS-CODE         PIC X(12).                              
003300     03  PB-ITEM-CATEGORY         PIC X(10).                              
003400     03  FILLER                   PIC X(32).                              

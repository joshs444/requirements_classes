000100* 14/11/1989 VBC - CREATED - VENDOR MASTER, SORTED BY VEND-NO.            
000200 SELECT PB-VEND-FILE                                                      
000300     ASSIGN TO "PBVEND"                                                   
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-VEND-STATUS.                                      

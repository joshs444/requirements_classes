000100*****************************************************************         
000200*                                                                *        
000300*               VENDOR EXPOSURE AND SOURCING REPORTS            *         
000400*                                                                *        
000500*        REPORTS A-D ON THE SHARED 132-COLUMN PRINT FILE        *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 IDENTIFICATION          DIVISION.                                        
001000*================================                                         
001100*                                                                         
001200     PROGRAM-ID.         PB030.                                           
001300     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.                      
001400     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.            
001500     DATE-WRITTEN.       09/05/1994.                                      
001600     DATE-COMPILED.                                                       
001700     SECURITY.           COPYRIGHT (C) 1994-2026, V B COEN.               
001800*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC         
001900*                        LICENSE.  SEE FILE COPYING FOR DETAILS.          
002000*                                                                         
002100*    REMARKS.            TAKES ITS OWN PASS OVER THE PURCHASE             
002200*                        ORDER FILE TO BUILD LINE AND GROUP SPEND         
002300*                        VALUES (OPEN/DELIVERED), THEN REPORTS            
002400*                        VENDOR EXPOSURE IN THE TARGET SOURCING           
002500*                        COUNTRY FOUR WAYS - BY VENDOR (A), BY            
002600*                        VENDOR X ITEM (B), VENDOR ACTION PLAN            
002700*                        (C, A CONTROL BREAK OVER B) AND                  
002800*                        ALTERNATIVE VENDOR OPTIONS (D).  USES            
002900*                        THE PB020 COST BENCHMARK FILES FOR THE           
003000*                        MULTI-SOURCE FLAG AND FOR RANKING                
003100*                        NON-TARGET-COUNTRY ALTERNATIVES.                 
003200*                                                                         
003300*    VERSION.            SEE PROG-NAME IN WS.                             
003400*                                                                         
003500*    CALLED MODULES.     PBDATE.                                          
003600*                                                                         
003700*    FUNCTIONS USED.     NONE.                                            
003800*                                                                         
003900*    FILES USED.                                                          
004000*                        PBPARM.   RUN DATE, TARGET COUNTRY.              
004100*                        PBITEM.   ITEM MASTER (DESC/HTS/CAT).            
004200*                        PBVEND.   VENDOR MASTER (NAME/COUNTRY).          
004300*                        PBPURCH.  PURCHASE ORDER LINES.                  
004400*                        PBBENCHI. PB020 PER-ITEM BENCHMARKS.             
004500*                        PBBENCV.  PB020 ITEM+VENDOR BENCHMARKS.          
004600*                        PBPRINT.  REPORTS A, B, C, D.                    
004700*                                                                         
004800*    ERROR MESSAGES USED.                                                 
004900*                        PB001, PB002, PB003, PB004, PB009.               
005000*                                                                         
005100* CHANGES:                                                                
005200* 09/05/1994 VBC - 1.00 CREATED.                                          
005300* 14/02/1995 VBC -    .01 ADDED REPORT D, ALTERNATIVE VENDORS.            
005400* 11/01/1999 VBC - 1.01   Y2K - WINDOW ARITHMETIC NOW VIA PBDATE.         
005500* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.                
005600* 24/09/2025 VBC -    .02 REMOVED A STRAY MOVE PAST THE END OF THE        
005700*                         WS-CUSER-ENTRY TABLE IN EE049 - DEAD,           
005800*                         UNREAD, AND THE TABLE ONLY RUNS 1 TO 30.        
005900*                                                                         
006000*****************************************************************         
006100*                                                                         
006200* COPYRIGHT NOTICE.                                                       
006300* ****************                                                        
006400*                                                                         
006500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND          
006600* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026            
006700* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE        
006800* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.         
006900*                                                                         
007000*****************************************************************         
007100*                                                                         
007200 ENVIRONMENT             DIVISION.                                        
007300*================================                                         
007400*                                                                         
007500 COPY "ENVDIV.COB".                                                       
007600 COPY "SELPARM.COB".                                                      
007700 COPY "SELITEM.COB".                                                      
007800 COPY "SELVEND.COB".                                                      
007900 COPY "SELPURCH.COB".                                                     
008000 COPY "SELBENCI.COB".                                                     
008100 COPY "SELBENCV.COB".                                                     
008200 COPY "SELPRINT.COB".                                                     
008300*                                                                         
008400 DATA                    DIVISION.                                        
008500*================================                                         
008600*                                                                         
008700 FILE SECTION.                                                            
008800*-------------                                                            
008900*                                                                         
009000 COPY "FDPARM.COB".                                                       
009100 COPY "FDITEM.COB".                                                       
009200 COPY "FDVEND.COB".                                                       
009300 COPY "FDPURCH.COB".                                                      
009400 COPY "FDBENCI.COB".                                                      
009500 COPY "FDBENCV.COB".                                                      
009600*                                                                         
009700 FD  PRINT-FILE                                                           
009800     LABEL RECORD IS OMITTED.                                             
009900*                                                                         
010000 01  PRINT-LINE                  PIC X(132).                              
010100*                                                                         
010200 WORKING-STORAGE SECTION.                                                 
010300*------------------------                                                 
010400*                                                                         
010500 77  PROG-NAME               PIC X(17) VALUE "PB030 (1.01)".              
010600*                                                                         
010700 COPY "WSDATE.COB".                                                       
010800 COPY "WSMSGS.COB".                                                       
010900 COPY "WSFSTAT.COB".                                                      
011000 COPY "WSHTS40.COB".                                                      
011100*                                                                         
011200 01  WS-SWITCHES.                                                         
011300     03  WS-ITEM-EOF          PIC X     VALUE "N".                        
011400         88  ITEM-EOF             VALUE "Y".                              
011500     03  WS-VEND-EOF          PIC X     VALUE "N".                        
011600         88  VEND-EOF             VALUE "Y".                              
011700     03  WS-BENCHI-EOF        PIC X     VALUE "N".                        
011800         88  BENCHI-EOF           VALUE "Y".                              
011900     03  WS-BENCV-EOF         PIC X     VALUE "N".                        
012000         88  BENCV-EOF            VALUE "Y".                              
012100     03  WS-PURCH-EOF         PIC X     VALUE "N".                        
012200         88  PURCH-EOF            VALUE "Y".                              
012300     03  FILLER               PIC X(1).                                   
012400*                                                                         
012500 01  WS-TARGET-COUNTRY        PIC X(2)  VALUE "CN".                       
012600*                                                                         
012700*    ITEM MASTER, LOADED ENTIRE - FILE COMES SORTED ASCENDING BY          
012800*    ITEM-NO SO A STRAIGHT LOAD GIVES A BINARY-SEARCHABLE TABLE.          
012900*                                                                         
013000 01  WS-ITEM-TABLE.                                                       
013100     03  WS-ITM-ROWS          PIC 9(7)   COMP VALUE ZERO.                 
013200     03  WS-ITM-ENTRY OCCURS 1 TO 20000 TIMES                             
013300                      DEPENDING ON WS-ITM-ROWS                            
013400                      ASCENDING KEY WS-ITM-ITEM-NO                        
013500                      INDEXED BY WS-ITM-IX.                               
013600         05  WS-ITM-ITEM-NO       PIC X(20).                              
013700         05  WS-ITM-DESC          PIC X(30).                              
013800         05  WS-ITM-HTS           PIC X(12).                              
013900         05  WS-ITM-CATEGORY      PIC X(10).                              
014000*                                                                         
014100*    VENDOR MASTER, LOADED ENTIRE THE SAME WAY - NAME/COUNTRY FOR         
014200*    THE VENDORS FOUND ON THE PB020 ITEM+VENDOR BENCHMARK FILE.           
014300*                                                                         
014400 01  WS-VEND-TABLE.                                                       
014500     03  WS-VND-ROWS          PIC 9(5)   COMP VALUE ZERO.                 
014600     03  WS-VND-ENTRY OCCURS 1 TO 2000 TIMES                              
014700                      DEPENDING ON WS-VND-ROWS                            
014800                      ASCENDING KEY WS-VND-VEND-NO                        
014900                      INDEXED BY WS-VND-IX.                               
015000         05  WS-VND-VEND-NO       PIC X(10).                              
015100         05  WS-VND-NAME          PIC X(30).                              
015200         05  WS-VND-COUNTRY       PIC X(2).                               
015300*                                                                         
015400*    PB020 PER-ITEM BENCHMARK, LOADED ENTIRE - ONLY THE FIELDS            
015500*    THIS PROGRAM ACTUALLY CONSULTS (MULTI-COUNTRY FLAG, MOST             
015600*    RECENT ASSIGNED USER/COST CENTER).                                   
015700*                                                                         
015800 01  WS-BENCHI-TABLE.                                                     
015900     03  WS-BHI-ROWS          PIC 9(7)   COMP VALUE ZERO.                 
016000     03  WS-BHI-ENTRY OCCURS 1 TO 20000 TIMES                             
016100                      DEPENDING ON WS-BHI-ROWS                            
016200                      ASCENDING KEY WS-BHI-ITEM-NO                        
016300                      INDEXED BY WS-BHI-IX.                               
016400         05  WS-BHI-ITEM-NO       PIC X(20).                              
016500         05  WS-BHI-MULTI-CTRY    PIC X.                                  
016600             88  WS-BHI-MULTI-CTRY-YES    VALUE "Y".                      
016700         05  WS-BHI-LAST-USER     PIC X(10).                              
016800         05  WS-BHI-LAST-COST-CTR PIC X(6).                               
016900*                                                                         
017000*    PB020 PER-ITEM+VENDOR BENCHMARK, LOADED ENTIRE AND ALREADY IN        
017100*    ITEM-THEN-VENDOR ORDER (SEE PB020) - LETS US FIND ALL VENDORS        
017200*    OF AN ITEM AS ONE CONTIGUOUS BLOCK BY BINARY SEARCH ON THE           
017300*    ITEM-NO PORTION ALONE, THEN EXPANDING LEFT/RIGHT.                    
017400*                                                                         
017500 01  WS-BENCV-TABLE.                                                      
017600     03  WS-BCV-ROWS          PIC 9(7)   COMP VALUE ZERO.                 
017700     03  WS-BCV-ENTRY OCCURS 1 TO 20000 TIMES                             
017800                      DEPENDING ON WS-BCV-ROWS                            
017900                      INDEXED BY WS-BCV-IX.                               
018000         05  WS-BCV-ITEM-NO       PIC X(20).                              
018100         05  WS-BCV-VEND-NO       PIC X(10).                              
018200         05  WS-BCV-LAST-DATE     PIC 9(8).                               
018300         05  WS-BCV-LAST-COST     PIC S9(7)V9(4).                         
018400*                                                                         
018500*    VENDOR-LEVEL SPEND ACCUMULATORS (REPORT A), TARGET-COUNTRY           
018600*    VENDORS ONLY, ALL PO-TYPES, BUILT OFF OUR OWN PURCHASE PASS.         
018700*                                                                         
018800 01  WS-VENDOR-TABLE.                                                     
018900     03  WS-V-ROWS            PIC 9(5)   COMP VALUE ZERO.                 
019000     03  WS-V-ENTRY OCCURS 1 TO 2000 TIMES                                
019100                    DEPENDING ON WS-V-ROWS                                
019200                    ASCENDING KEY WS-V-VEND-NO                            
019300                    INDEXED BY WS-V-IX.                                   
019400         05  WS-V-VEND-NO         PIC X(10).                              
019500         05  WS-V-ALL-OPEN-SPEND  PIC S9(9)V99.                           
019600         05  WS-V-DEL-SPEND-PY    PIC S9(9)V99.                           
019700         05  WS-V-TARIFF-EXCL-OPEN PIC S9(9)V99.                          
019800*                                                                         
019900*    VENDOR+ITEM SPEND ACCUMULATORS (REPORTS B/C/D), VENDOR-MAJOR         
020000*    ORDER SO THE VENDOR CONTROL BREAK IN REPORT C NEEDS NO SORT.         
020100*    TYPE-ITEM LINES ONLY.                                                
020200*                                                                         
020300 01  WS-VENDITEM-TABLE.                                                   
020400     03  WS-VI-ROWS           PIC 9(7)   COMP VALUE ZERO.                 
020500     03  WS-VI-ENTRY OCCURS 1 TO 20000 TIMES                              
020600                     DEPENDING ON WS-VI-ROWS                              
020700                     ASCENDING KEY WS-VI-KEY                              
020800                     INDEXED BY WS-VI-IX.                                 
020900         05  WS-VI-KEY.                                                   
021000             07  WS-VI-VEND-NO        PIC X(10).                          
021100             07  WS-VI-ITEM-NO        PIC X(20).                          
021200         05  WS-VI-ALL-OPEN-SPEND PIC S9(9)V99.                           
021300         05  WS-VI-DEL-SPEND-PY   PIC S9(9)V99.                           
021400*                                                                         
021500*    UP TO 3 CHEAPEST NON-TARGET-COUNTRY ALTERNATIVES FOUND FOR           
021600*    THE ITEM CURRENTLY ON REPORT B, ASCENDING BY LAST UNIT COST -        
021700*    RANK 1 IS THE PREFERRED ALTERNATIVE.                                 
021800*                                                                         
021900 01  WS-ALT-TABLE.                                                        
022000     03  WS-ALT-ROWS          PIC 9     COMP VALUE ZERO.                  
022100     03  WS-ALT-ENTRY OCCURS 3 TIMES INDEXED BY WS-ALT-IX.                
022200         05  WS-ALT-VEND-NO       PIC X(10).                              
022300         05  WS-ALT-VEND-NAME     PIC X(30).                              
022400         05  WS-ALT-VEND-COUNTRY  PIC X(2).                               
022500         05  WS-ALT-LAST-DATE     PIC 9(8).                               
022600         05  WS-ALT-LAST-COST     PIC S9(7)V9(4).                         
022700*                                                                         
022800*    REPORT A RANKING ARRAY - INDEXES INTO WS-VENDOR-TABLE, KEPT          
022900*    BY STRAIGHT INSERTION - THIS SHOP'S PROGRAMS DO NOT USE THE          
023000*    SORT VERB.                                                           
023100*                                                                         
023200 01  WS-ARANK-TABLE.                                                      
023300     03  WS-ARANK-ROWS        PIC 9(5)   COMP VALUE ZERO.                 
023400     03  WS-ARANK-ENTRY OCCURS 1 TO 2000 TIMES                            
023500                        DEPENDING ON WS-ARANK-ROWS                        
023600                        INDEXED BY WS-ARANK-IX.                           
023700         05  WS-ARANK-VEND-IX     PIC 9(5)   COMP.                        
023800         05  WS-ARANK-SORT-KEY    PIC S9(9)V99.                           
023900*                                                                         
024000*    DISTINCT-USER FREQUENCY TABLE FOR REPORT C'S ACTION-OWNER,           
024100*    RESET AT EVERY VENDOR BREAK.                                         
024200*                                                                         
024300 01  WS-CUSER-TABLE.                                                      
024400     03  WS-CUSER-ROWS        PIC 9(2)   COMP VALUE ZERO.                 
024500     03  WS-CUSER-ENTRY OCCURS 1 TO 30 TIMES                              
024600                        DEPENDING ON WS-CUSER-ROWS                        
024700                        INDEXED BY WS-CUSER-IX.                           
024800         05  WS-CUSER-NAME        PIC X(10).                              
024900         05  WS-CUSER-FREQ        PIC 9(5)   COMP.                        
025000*                                                                         
025100*    REPORT C (VENDOR ACTION PLAN) CONTROL-BREAK ACCUMULATORS -           
025200*    RESET AT EVERY VENDOR BREAK, WRITTEN AT THE NEXT BREAK OR AT         
025300*    END OF THE VENDOR+ITEM TABLE.                                        
025400*                                                                         
025500 01  WS-C-ACCUM.                                                          
025600     03  WS-C-CUR-VEND        PIC X(10) VALUE SPACES.                     
025700     03  WS-C-CUR-VEND-NAME   PIC X(30).                                  
025800     03  WS-C-OPEN-SPEND      PIC S9(9)V99.                               
025900     03  WS-C-DEL-SPEND-PY    PIC S9(9)V99.                               
026000     03  WS-C-SNGL-OPEN-SPEND PIC S9(9)V99.                               
026100     03  WS-C-MULT-OPEN-SPEND PIC S9(9)V99.                               
026200     03  WS-C-EXCL-OPEN-SPEND PIC S9(9)V99.                               
026300     03  WS-C-SKU-COUNT       PIC 9(5)   COMP.                            
026400     03  WS-C-SNGL-ROW-COUNT  PIC 9(5)   COMP.                            
026500     03  WS-C-SHIFT-ROW-COUNT PIC 9(5)   COMP.                            
026600     03  WS-C-SAVINGS-SUM     PIC S9(9)V99.                               
026700     03  FILLER               PIC X(1).                                   
026800*                                                                         
026900*    REPORT A GRAND TOTALS, ACCUMULATED AS EACH VENDOR LINE IS            
027000*    WRITTEN AND PRINTED AFTER THE LAST RANKED VENDOR.                    
027100*                                                                         
027200 01  WS-A-GRAND-TOTAL.                                                    
027300     03  WS-A-GRAND-OPEN      PIC S9(9)V99   VALUE ZERO.                  
027400     03  WS-A-GRAND-DEL       PIC S9(9)V99   VALUE ZERO.                  
027500     03  FILLER               PIC X(1).                                   
027600*                                                                         
027700*    COMBINED B/C/D SECTION GRAND TOTALS, ROLLED UP FROM EACH             
027800*    VENDOR'S WS-C-ACCUM FIGURES AT EVERY VENDOR BREAK.                   
027900*                                                                         
028000 01  WS-BCD-GRAND-TOTAL.                                                  
028100     03  WS-BCD-GRAND-OPEN    PIC S9(9)V99   VALUE ZERO.                  
028200     03  WS-BCD-GRAND-DEL     PIC S9(9)V99   VALUE ZERO.                  
028300     03  WS-BCD-GRAND-SAVE    PIC S9(9)V99   VALUE ZERO.                  
028400     03  FILLER               PIC X(1).                                   
028500*                                                                         
028600 01  WS-MISC.                                                             
028700     03  WS-CUR-KEY           PIC X(20).                                  
028800     03  WS-CUR-KEY-R REDEFINES WS-CUR-KEY.                               
028900*        ALTERNATE PREFIX/SUFFIX VIEW OF THE SEARCH KEY, CARRIED          
029000*        OVER FROM THE MANUAL TRUNCATED-KEY SORT IDIOM ON MAPS09.         
029100         05  WS-CUR-KEY-PFX       PIC X(10).                              
029200         05  WS-CUR-KEY-SFX       PIC X(10).                              
029300     03  WS-FOUND-SW          PIC X      VALUE "N".                       
029400         88  ROW-FOUND            VALUE "Y".                              
029500     03  WS-LOW                PIC 9(7)  COMP.                            
029600     03  WS-HIGH               PIC 9(7)  COMP.                            
029700     03  WS-MID                PIC 9(7)  COMP.                            
029800     03  WS-FIRST-IX           PIC 9(7)  COMP.                            
029900     03  WS-LAST-IX            PIC 9(7)  COMP.                            
030000     03  WS-SCAN-IX            PIC 9(7)  COMP.                            
030100     03  WS-LINE-DAYNO         PIC 9(7)  COMP.                            
030200     03  WS-LINE-DEL-VALUE     PIC S9(9)V99.                              
030300     03  WS-LINE-DEL-VALUE-R REDEFINES WS-LINE-DEL-VALUE.                 
030400*        WHOLE/DECIMAL SPLIT OF THE EXTENDED LINE VALUE, USED WHEN        
030500*        CHECKING A SUSPECT LINE DURING RECONCILIATION.                   
030600         05  WS-LINE-DEL-VALUE-WHOLE PIC S9(9).                           
030700         05  WS-LINE-DEL-VALUE-FRAC  PIC 99.                              
030800     03  WS-LINE-OPEN-VALUE    PIC S9(9)V99.                              
030900     03  WS-EXCLUDED-SW        PIC X      VALUE "N".                      
031000         88  HTS-EXCLUDED         VALUE "Y".                              
031100     03  WS-ITEM-HTS-WORK      PIC X(12).                                 
031200     03  WS-ALT-COST           PIC S9(7)V9(4).                            
031300     03  WS-LAST-COST          PIC S9(7)V9(4).                            
031400     03  WS-COST-DELTA-PCT     PIC S9V999.                                
031500     03  WS-COST-DELTA-SET     PIC X      VALUE "N".                      
031600         88  COST-DELTA-IS-SET    VALUE "Y".                              
031700     03  WS-SOURCING-ACTION    PIC X(20).                                 
031800     03  WS-VEND-IS-MULTI-SW   PIC X      VALUE "N".                      
031900         88  VEND-ITEM-MULTI-SRC  VALUE "Y".                              
032000     03  WS-USER-FOR-ROW       PIC X(10).                                 
032100     03  WS-COST-CTR-FOR-ROW   PIC X(6).                                  
032200     03  WS-DESC-FOR-ROW       PIC X(30).                                 
032300     03  WS-HTS-FOR-ROW        PIC X(12).                                 
032400     03  WS-CATEGORY-FOR-ROW   PIC X(10).                                 
032500     03  WS-OPEN-PLUS-DEL      PIC S9(9)V99.                              
032600     03  WS-SWAP-VEND-IX       PIC 9(5)   COMP.                           
032700     03  WS-SWAP-SORT-KEY      PIC S9(9)V99.                              
032800     03  WS-VI-VEND-NO-WORK    PIC X(10).                                 
032900     03  WS-VI-ITEM-NO-WORK    PIC X(20).                                 
033000     03  WS-HTS40-TRAIL-SP     PIC 99     COMP.                           
033100     03  WS-HTS40-PFX-LEN      PIC 99     COMP.                           
033200     03  WS-BENCV-FOUND-DATE   PIC 9(8).                                  
033300     03  WS-BENCV-FOUND-COST   PIC S9(7)V9(4).                            
033400     03  WS-BENCV-WAS-FOUND    PIC X      VALUE "N".                      
033500         88  THIS-VENDOR-BENCV-FOUND VALUE "Y".                           
033600     03  WS-BLOCK-VEND-NO      PIC X(10).                                 
033700     03  FILLER                PIC X(1).                                  
033800*                                                                         
033900 01  WS-ALT-SWAP-ENTRY         PIC X(61).                                 
034000*                                                                         
034100 01  PB-DATE-LINKAGE-WORK.                                                
034200     03  PB-DW-FUNC            PIC 9.                                     
034300     03  PB-DW-CCYYMMDD        PIC 9(8).                                  
034400     03  PB-DW-ABSDAYS         PIC 9(7)   COMP.                           
034500     03  FILLER                PIC X(1).                                  
034600*                                                                         
034700 01  WS-REPORT-A-HEAD-1.                                                  
034800     03  FILLER               PIC X(17)  VALUE SPACES.                    
034900     03  FILLER               PIC X(40)  VALUE                            
035000         "APPLEWOOD COMPUTERS - VENDOR SPEND RPT".                        
035100*                                                                         
035200 01  WS-REPORT-A-HEAD-2.                                                  
035300     03  FILLER               PIC X(1)   VALUE SPACES.                    
035400     03  FILLER               PIC X(11)  VALUE "VENDOR".                  
035500     03  FILLER               PIC X(31)  VALUE "NAME".                    
035600     03  FILLER               PIC X(11)  VALUE "ALL OPEN".                
035700     03  FILLER               PIC X(12)  VALUE "DEL PY".                  
035800     03  FILLER               PIC X(6)   VALUE "ITMS".                    
035900     03  FILLER               PIC X(6)   VALUE "SNGL".                    
036000     03  FILLER               PIC X(6)   VALUE "EXCL%".                   
036100*                                                                         
036200 01  WS-REPORT-A-TOTAL-LINE.                                              
036300     03  FILLER               PIC X(1)   VALUE SPACES.                    
036400     03  FILLER               PIC X(41)  VALUE                            
036500         "GRAND TOTAL, QUALIFYING VENDORS".                               
036600     03  WAT-ALL-OPEN          PIC ZZZZZZZ9.99.                           
036700     03  FILLER               PIC X(1)   VALUE SPACES.                    
036800     03  WAT-DEL-PY            PIC ZZZZZZZ9.99.                           
036900*                                                                         
037000 01  WS-REPORT-A-LINE.                                                    
037100     03  FILLER               PIC X(1)   VALUE SPACES.                    
037200     03  WA-VEND-NO            PIC X(10).                                 
037300     03  FILLER               PIC X(1)   VALUE SPACES.                    
037400     03  WA-VEND-NAME          PIC X(30).                                 
037500     03  WA-ALL-OPEN           PIC ZZZZZZZ9.99.                           
037600     03  FILLER               PIC X(1)   VALUE SPACES.                    
037700     03  WA-DEL-PY             PIC ZZZZZZZ9.99.                           
037800     03  FILLER               PIC X(1)   VALUE SPACES.                    
037900     03  WA-ITEM-CNT           PIC ZZZ9.                                  
038000     03  FILLER               PIC X(1)   VALUE SPACES.                    
038100     03  WA-SNGL-CNT           PIC ZZZ9.                                  
038200     03  FILLER               PIC X(1)   VALUE SPACES.                    
038300     03  WA-EXCL-PCT           PIC Z.999.                                 
038400*                                                                         
038500 01  WS-REPORT-B-LINE.                                                    
038600     03  FILLER               PIC X(1)   VALUE SPACES.                    
038700     03  WB-VEND-NO            PIC X(10).                                 
038800     03  FILLER               PIC X(1)   VALUE SPACES.                    
038900     03  WB-ITEM-NO            PIC X(20).                                 
039000     03  FILLER               PIC X(1)   VALUE SPACES.                    
039100     03  WB-DESC               PIC X(20).                                 
039200     03  FILLER               PIC X(1)   VALUE SPACES.                    
039300     03  WB-HTS                PIC X(12).                                 
039400     03  FILLER               PIC X(1)   VALUE SPACES.                    
039500     03  WB-EXCL-FLAG          PIC X(3).                                  
039600     03  FILLER               PIC X(1)   VALUE SPACES.                    
039700     03  WB-MULTI-FLAG         PIC X(3).                                  
039800     03  FILLER               PIC X(1)   VALUE SPACES.                    
039900     03  WB-LAST-DATE          PIC 9(8).                                  
040000     03  FILLER               PIC X(1)   VALUE SPACES.                    
040100     03  WB-LAST-COST          PIC ZZZ9.9999.                             
040200     03  FILLER               PIC X(1)   VALUE SPACES.                    
040300     03  WB-ALT-COST           PIC ZZZ9.9999.                             
040400     03  FILLER               PIC X(1)   VALUE SPACES.                    
040500     03  WB-DELTA-PCT          PIC -9.999.                                
040600     03  FILLER               PIC X(1)   VALUE SPACES.                    
040700     03  WB-ACTION             PIC X(20).                                 
040800*                                                                         
040900 01  WS-REPORT-C-LINE.                                                    
041000     03  FILLER               PIC X(1)   VALUE SPACES.                    
041100     03  WC-VEND-NO            PIC X(10).                                 
041200     03  FILLER               PIC X(1)   VALUE SPACES.                    
041300     03  WC-VEND-NAME          PIC X(30).                                 
041400     03  WC-OPEN-SPEND         PIC ZZZZZZZ9.99.                           
041500     03  FILLER               PIC X(1)   VALUE SPACES.                    
041600     03  WC-DEL-SPEND          PIC ZZZZZZZ9.99.                           
041700     03  FILLER               PIC X(1)   VALUE SPACES.                    
041800     03  WC-EXCL-RATIO         PIC Z.999.                                 
041900     03  FILLER               PIC X(1)   VALUE SPACES.                    
042000     03  WC-SKU-CNT            PIC ZZZ9.                                  
042100     03  FILLER               PIC X(1)   VALUE SPACES.                    
042200     03  WC-SNGL-CNT           PIC ZZZ9.                                  
042300     03  FILLER               PIC X(1)   VALUE SPACES.                    
042400     03  WC-SHIFT-CNT          PIC ZZZ9.                                  
042500     03  FILLER               PIC X(1)   VALUE SPACES.                    
042600     03  WC-SAVINGS            PIC ZZZZZZZ9.99.                           
042700     03  FILLER               PIC X(1)   VALUE SPACES.                    
042800     03  WC-OWNER              PIC X(10).                                 
042900*                                                                         
043000 01  WS-REPORT-BCD-HEAD-1.                                                
043100     03  FILLER               PIC X(17)  VALUE SPACES.                    
043200     03  FILLER               PIC X(48)  VALUE                            
043300         "APPLEWOOD COMPUTERS - VENDOR ACTION/CANDIDATE RPT".             
043400*                                                                         
043500 01  WS-REPORT-B-HEAD-2.                                                  
043600     03  FILLER               PIC X(1)   VALUE SPACES.                    
043700     03  FILLER               PIC X(11)  VALUE "VENDOR".                  
043800     03  FILLER               PIC X(21)  VALUE "ITEM NO".                 
043900     03  FILLER               PIC X(21)  VALUE "DESCRIPTION".             
044000     03  FILLER               PIC X(13)  VALUE "HTS".                     
044100     03  FILLER               PIC X(4)   VALUE "EXC".                     
044200     03  FILLER               PIC X(4)   VALUE "MLT".                     
044300     03  FILLER               PIC X(9)   VALUE "LST DATE".                
044400     03  FILLER               PIC X(9)   VALUE "LST CST".                 
044500     03  FILLER               PIC X(9)   VALUE "ALT CST".                 
044600     03  FILLER               PIC X(8)   VALUE "PCT".                     
044700     03  FILLER               PIC X(20)  VALUE "ACTION".                  
044800*                                                                         
044900 01  WS-REPORT-C-HEAD-2.                                                  
045000     03  FILLER               PIC X(1)   VALUE SPACES.                    
045100     03  FILLER               PIC X(11)  VALUE "VENDOR".                  
045200     03  FILLER               PIC X(31)  VALUE "NAME".                    
045300     03  FILLER               PIC X(11)  VALUE "OPEN".                    
045400     03  FILLER               PIC X(12)  VALUE "DEL PY".                  
045500     03  FILLER               PIC X(6)   VALUE "RATIO".                   
045600     03  FILLER               PIC X(6)   VALUE "SKUS".                    
045700     03  FILLER               PIC X(6)   VALUE "SNGL".                    
045800     03  FILLER               PIC X(6)   VALUE "SHFT".                    
045900     03  FILLER               PIC X(11)  VALUE "SAVINGS".                 
046000     03  FILLER               PIC X(10)  VALUE "OWNER".                   
046100*                                                                         
046200 01  WS-REPORT-BCD-TOTAL-LINE.                                            
046300     03  FILLER               PIC X(1)   VALUE SPACES.                    
046400     03  FILLER               PIC X(41)  VALUE                            
046500         "GRAND TOTAL, ALL VENDORS REPORTED ABOVE".                       
046600     03  WBCDT-OPEN            PIC ZZZZZZZ9.99.                           
046700     03  FILLER               PIC X(1)   VALUE SPACES.                    
046800     03  WBCDT-DEL             PIC ZZZZZZZ9.99.                           
046900     03  FILLER               PIC X(1)   VALUE SPACES.                    
047000     03  WBCDT-SAVE            PIC ZZZZZZZ9.99.                           
047100*                                                                         
047200 01  WS-REPORT-D-LINE.                                                    
047300     03  FILLER               PIC X(3)   VALUE SPACES.                    
047400     03  WD-RANK               PIC 9.                                     
047500     03  FILLER               PIC X(1)   VALUE SPACES.                    
047600     03  WD-ITEM-NO            PIC X(20).                                 
047700     03  FILLER               PIC X(1)   VALUE SPACES.                    
047800     03  WD-VEND-NO            PIC X(10).                                 
047900     03  FILLER               PIC X(1)   VALUE SPACES.                    
048000     03  WD-VEND-NAME          PIC X(30).                                 
048100     03  FILLER               PIC X(1)   VALUE SPACES.                    
048200     03  WD-LAST-DATE          PIC 9(8).                                  
048300     03  FILLER               PIC X(1)   VALUE SPACES.                    
048400     03  WD-LAST-COST          PIC ZZZ9.9999.                             
048500     03  FILLER               PIC X(1)   VALUE SPACES.                    
048600     03  WD-PCT-DIFF           PIC -9.999.                                
048700*                                                                         
048800 PROCEDURE DIVISION.                                                      
048900*===================                                                      
049000*                                                                         
049100 AA000-MAIN-LOGIC SECTION.                                                
049200**************************                                                
049300*                                                                         
049400     PERFORM  AA010-OPEN-AND-LOAD-TABLES.                                 
049500     PERFORM  AA020-ACCUM-PURCH-LINES.                                    
049600     PERFORM  AA030-PRINT-REPORT-A.                                       
049700     PERFORM  AA040-PRINT-REPORTS-B-C-D.                                  
049800     PERFORM  AA050-CLOSE-FILES.                                          
049900     GOBACK.                                                              
050000*                                                                         
050100 AA000-EXIT.  EXIT SECTION.                                               
050200*                                                                         
050300 AA010-OPEN-AND-LOAD-TABLES SECTION.                                      
050400************************************                                      
050500*                                                                         
050600     OPEN     INPUT  PB-PARM-FILE.                                        
050700     IF       PB-PARM-STATUS NOT = "00"                                   
050800              DISPLAY  PB001                                              
050900              MOVE     16 TO RETURN-CODE                                  
051000              STOP     RUN.                                               
051100     READ     PB-PARM-FILE                                                
051200              AT END                                                      
051300                       DISPLAY  PB002                                     
051400                       MOVE     16 TO RETURN-CODE                         
051500                       STOP     RUN                                       
051600     END-READ.                                                            
051700     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.                            
051800     IF       PB-PARM-TARGET-CTRY NOT = SPACES                            
051900              MOVE PB-PARM-TARGET-CTRY TO WS-TARGET-COUNTRY               
052000     END-IF.                                                              
052100     CLOSE    PB-PARM-FILE.                                               
052200*                                                                         
052300     MOVE     1 TO PB-DW-FUNC.                                            
052400     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.                              
052500     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD                    
052600              PB-DW-ABSDAYS.                                              
052700     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.                              
052800     COMPUTE  WS-CUTOFF-365-DAYNO = WS-RUN-DAYNO - 365.                   
052900*                                                                         
053000     OPEN     INPUT  PB-ITEM-FILE.                                        
053100     IF       PB-ITEM-STATUS NOT = "00"                                   
053200              DISPLAY  PB003                                              
053300              MOVE     16 TO RETURN-CODE                                  
053400              STOP     RUN.                                               
053500     PERFORM  BB011-READ-ONE-ITEM UNTIL ITEM-EOF.                         
053600     CLOSE    PB-ITEM-FILE.                                               
053700*                                                                         
053800     OPEN     INPUT  PB-VEND-FILE.                                        
053900     IF       PB-VEND-STATUS NOT = "00"                                   
054000              DISPLAY  PB004                                              
054100              MOVE     16 TO RETURN-CODE                                  
054200              STOP     RUN.                                               
054300     PERFORM  BB012-READ-ONE-VEND UNTIL VEND-EOF.                         
054400     CLOSE    PB-VEND-FILE.                                               
054500*                                                                         
054600     OPEN     INPUT  PB-BENCHI-FILE.                                      
054700     PERFORM  BB013-READ-ONE-BENCHI UNTIL BENCHI-EOF.                     
054800     CLOSE    PB-BENCHI-FILE.                                             
054900*                                                                         
055000     OPEN     INPUT  PB-BENCV-FILE.                                       
055100     PERFORM  BB014-READ-ONE-BENCV UNTIL BENCV-EOF.                       
055200     CLOSE    PB-BENCV-FILE.                                              
055300*                                                                         
055400     OPEN     INPUT  PB-PURCH-FILE.                                       
055500     IF       PB-PURCH-STATUS NOT = "00"                                  
055600              DISPLAY  PB009                                              
055700              MOVE     16 TO RETURN-CODE                                  
055800              STOP     RUN.                                               
055900*                                                                         
056000     OPEN     OUTPUT PRINT-FILE.                                          
056100*                                                                         
056200 AA010-EXIT.  EXIT SECTION.                                               
056300*                                                                         
056400 BB011-READ-ONE-ITEM SECTION.                                             
056500*****************************                                             
056600*                                                                         
056700     READ     PB-ITEM-FILE                                                
056800              AT END                                                      
056900                       MOVE "Y" TO WS-ITEM-EOF                            
057000     END-READ.                                                            
057100     IF       NOT ITEM-EOF                                                
057200              ADD      1 TO WS-ITM-ROWS                                   
057300              SET      WS-ITM-IX TO WS-ITM-ROWS                           
057400              MOVE     PB-ITEM-NO   TO WS-ITM-ITEM-NO (WS-ITM-IX)         
057500              MOVE     PB-ITEM-DESC TO WS-ITM-DESC    (WS-ITM-IX)         
057600              MOVE     PB-ITEM-HTS-CODE TO                                
057700                       WS-ITM-HTS (WS-ITM-IX)                             
057800              MOVE     PB-ITEM-CATEGORY TO                                
057900                       WS-ITM-CATEGORY (WS-ITM-IX)                        
058000     END-IF.                                                              
058100*                                                                         
058200 BB011-EXIT.  EXIT SECTION.                                               
058300*                                                                         
058400 BB012-READ-ONE-VEND SECTION.                                             
058500*****************************                                             
058600*                                                                         
058700     READ     PB-VEND-FILE                                                
058800              AT END                                                      
058900                       MOVE "Y" TO WS-VEND-EOF                            
059000     END-READ.                                                            
059100     IF       NOT VEND-EOF                                                
059200              ADD      1 TO WS-VND-ROWS                                   
059300              SET      WS-VND-IX TO WS-VND-ROWS                           
059400              MOVE     PB-VEND-NO   TO WS-VND-VEND-NO (WS-VND-IX)         
059500              MOVE     PB-VEND-NAME TO WS-VND-NAME    (WS-VND-IX)         
059600              MOVE     PB-VEND-COUNTRY TO                                 
059700                       WS-VND-COUNTRY (WS-VND-IX)                         
059800     END-IF.                                                              
059900*                                                                         
060000 BB012-EXIT.  EXIT SECTION.                                               
060100*                                                                         
060200 BB013-READ-ONE-BENCHI SECTION.                                           
060300*******************************                                           
060400*                                                                         
060500     READ     PB-BENCHI-FILE                                              
060600              AT END                                                      
060700                       MOVE "Y" TO WS-BENCHI-EOF                          
060800     END-READ.                                                            
060900     IF       NOT BENCHI-EOF                                              
061000              ADD      1 TO WS-BHI-ROWS                                   
061100              SET      WS-BHI-IX TO WS-BHI-ROWS                           
061200              MOVE     PB-BENCHI-ITEM-NO TO                               
061300                       WS-BHI-ITEM-NO (WS-BHI-IX)                         
061400              MOVE     PB-BENCHI-MULTI-CTRY TO                            
061500                       WS-BHI-MULTI-CTRY (WS-BHI-IX)                      
061600              MOVE     PB-BENCHI-LAST-USER TO                             
061700                       WS-BHI-LAST-USER (WS-BHI-IX)                       
061800              MOVE     PB-BENCHI-LAST-COST-CTR TO                         
061900                       WS-BHI-LAST-COST-CTR (WS-BHI-IX)                   
062000     END-IF.                                                              
062100*                                                                         
062200 BB013-EXIT.  EXIT SECTION.                                               
062300*                                                                         
062400 BB014-READ-ONE-BENCV SECTION.                                            
062500******************************                                            
062600*                                                                         
062700     READ     PB-BENCV-FILE                                               
062800              AT END                                                      
062900                       MOVE "Y" TO WS-BENCV-EOF                           
063000     END-READ.                                                            
063100     IF       NOT BENCV-EOF                                               
063200              ADD      1 TO WS-BCV-ROWS                                   
063300              SET      WS-BCV-IX TO WS-BCV-ROWS                           
063400              MOVE     PB-BENCV-ITEM-NO TO                                
063500                       WS-BCV-ITEM-NO (WS-BCV-IX)                         
063600              MOVE     PB-BENCV-VEND-NO TO                                
063700                       WS-BCV-VEND-NO (WS-BCV-IX)                         
063800              MOVE     PB-BENCV-LAST-DATE TO                              
063900                       WS-BCV-LAST-DATE (WS-BCV-IX)                       
064000              MOVE     PB-BENCV-LAST-COST TO                              
064100                       WS-BCV-LAST-COST (WS-BCV-IX)                       
064200     END-IF.                                                              
064300*                                                                         
064400 BB014-EXIT.  EXIT SECTION.                                               
064500*                                                                         
064600 AA020-ACCUM-PURCH-LINES SECTION.                                         
064700*********************************                                         
064800*                                                                         
064900*    ONE PASS OVER THE PURCHASE FILE BUILDING THE RULE R3 LINE            
065000*    VALUES AND ROLLING THEM INTO THE VENDOR (A) AND VENDOR+ITEM          
065100*    (B/C/D) ACCUMULATORS - TARGET-COUNTRY VENDORS ONLY.                  
065200*                                                                         
065300     PERFORM  BB020-READ-ONE-PURCH UNTIL PURCH-EOF.                       
065400     CLOSE    PB-PURCH-FILE.                                              
065500*                                                                         
065600 AA020-EXIT.  EXIT SECTION.                                               
065700*                                                                         
065800 BB020-READ-ONE-PURCH SECTION.                                            
065900******************************                                            
066000*                                                                         
066100     READ     PB-PURCH-FILE                                               
066200              AT END                                                      
066300                       MOVE "Y" TO WS-PURCH-EOF                           
066400     END-READ.                                                            
066500     IF       NOT PURCH-EOF                                               
066600              PERFORM  CC020-PROCESS-PURCH-LINE                           
066700     END-IF.                                                              
066800*                                                                         
066900 BB020-EXIT.  EXIT SECTION.                                               
067000*                                                                         
067100 CC020-PROCESS-PURCH-LINE SECTION.                                        
067200**********************************                                        
067300*                                                                         
067400     IF       PB-PURCH-VEND-COUNTRY NOT = WS-TARGET-COUNTRY               
067500              GO TO    CC020-EXIT.                                        
067600*                                                                         
067700     COMPUTE  WS-LINE-DEL-VALUE ROUNDED =                                 
067800                   PB-PURCH-UNIT-COST * PB-PURCH-QTY-DELIVERED.           
067900     IF       PB-PURCH-OPEN                                               
068000              COMPUTE WS-LINE-OPEN-VALUE ROUNDED =                        
068100                   PB-PURCH-UNIT-COST * PB-PURCH-QTY-OUTSTAND             
068200     ELSE                                                                 
068300              MOVE    ZERO TO WS-LINE-OPEN-VALUE                          
068400     END-IF.                                                              
068500*                                                                         
068600     MOVE     1 TO PB-DW-FUNC.                                            
068700     MOVE     PB-PURCH-ORDER-DATE TO PB-DW-CCYYMMDD.                      
068800     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD                    
068900              PB-DW-ABSDAYS.                                              
069000     MOVE     PB-DW-ABSDAYS TO WS-LINE-DAYNO.                             
069100*                                                                         
069200     MOVE     PB-PURCH-VEND-NO TO WS-CUR-KEY-PFX.                         
069300     PERFORM  DD021-FIND-OR-ADD-VENDOR-ACC.                               
069400     ADD      WS-LINE-OPEN-VALUE TO                                       
069500              WS-V-ALL-OPEN-SPEND (WS-V-IX).                              
069600     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-365-DAYNO                     
069700              ADD WS-LINE-DEL-VALUE TO                                    
069800                  WS-V-DEL-SPEND-PY (WS-V-IX)                             
069900     END-IF.                                                              
070000*                                                                         
070100     IF       NOT PB-PURCH-TYPE-ITEM                                      
070200              GO TO    CC020-EXIT.                                        
070300*                                                                         
070400     MOVE     "N" TO WS-EXCLUDED-SW.                                      
070500     MOVE     PB-PURCH-ITEM-NO TO WS-CUR-KEY.                             
070600     PERFORM  DD022-FIND-ITEM-MASTER.                                     
070700     IF       ROW-FOUND                                                   
070800              MOVE     WS-ITM-HTS (WS-ITM-IX) TO WS-ITEM-HTS-WORK         
070900              PERFORM  DD023-CHECK-HTS40-LIST                             
071000     END-IF.                                                              
071100     IF       HTS-EXCLUDED                                                
071200              ADD      WS-LINE-OPEN-VALUE TO                              
071300                       WS-V-TARIFF-EXCL-OPEN (WS-V-IX)                    
071400     END-IF.                                                              
071500*                                                                         
071600     MOVE     PB-PURCH-VEND-NO TO WS-VI-VEND-NO-WORK.                     
071700     MOVE     PB-PURCH-ITEM-NO TO WS-VI-ITEM-NO-WORK.                     
071800     PERFORM  DD024-FIND-OR-ADD-VENDITEM-ACC.                             
071900     ADD      WS-LINE-OPEN-VALUE TO                                       
072000              WS-VI-ALL-OPEN-SPEND (WS-VI-IX).                            
072100     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-365-DAYNO                     
072200              ADD WS-LINE-DEL-VALUE TO                                    
072300                  WS-VI-DEL-SPEND-PY (WS-VI-IX)                           
072400     END-IF.                                                              
072500*                                                                         
072600 CC020-EXIT.  EXIT SECTION.                                               
072700*                                                                         
072800 DD021-FIND-OR-ADD-VENDOR-ACC SECTION.                                    
072900**************************************                                    
073000*                                                                         
073100*    BINARY SEARCH OF WS-VENDOR-TABLE ON WS-CUR-KEY-PFX (VENDOR           
073200*    NUMBER); APPENDS A NEW ZERO ROW ON FIRST SIGHT OF A VENDOR.          
073300*                                                                         
073400     MOVE     "N" TO WS-FOUND-SW.                                         
073500     IF       WS-V-ROWS = ZERO                                            
073600              GO TO    DD021-APPEND.                                      
073700     MOVE     1 TO WS-LOW.                                                
073800     MOVE     WS-V-ROWS TO WS-HIGH.                                       
073900     PERFORM  EE021-PROBE-VENDOR-ACC                                      
074000              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
074100     IF       ROW-FOUND                                                   
074200              GO TO    DD021-EXIT.                                        
074300*                                                                         
074400 DD021-APPEND.                                                            
074500     ADD      1 TO WS-V-ROWS.                                             
074600     SET      WS-V-IX TO WS-V-ROWS.                                       
074700     MOVE     WS-CUR-KEY-PFX TO WS-V-VEND-NO (WS-V-IX).                   
074800     MOVE     ZERO TO WS-V-ALL-OPEN-SPEND  (WS-V-IX)                      
074900                       WS-V-DEL-SPEND-PY   (WS-V-IX)                      
075000                       WS-V-TARIFF-EXCL-OPEN (WS-V-IX).                   
075100*                                                                         
075200 DD021-EXIT.  EXIT SECTION.                                               
075300*                                                                         
075400 EE021-PROBE-VENDOR-ACC SECTION.                                          
075500********************************                                          
075600*                                                                         
075700     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
075800     SET      WS-V-IX TO WS-MID.                                          
075900     IF       WS-V-VEND-NO (WS-V-IX) = WS-CUR-KEY-PFX                     
076000              MOVE "Y" TO WS-FOUND-SW                                     
076100     ELSE                                                                 
076200         IF   WS-V-VEND-NO (WS-V-IX) < WS-CUR-KEY-PFX                     
076300              COMPUTE WS-LOW  = WS-MID + 1                                
076400         ELSE                                                             
076500              COMPUTE WS-HIGH = WS-MID - 1                                
076600         END-IF                                                           
076700     END-IF.                                                              
076800*                                                                         
076900 EE021-EXIT.  EXIT SECTION.                                               
077000*                                                                         
077100 DD022-FIND-ITEM-MASTER SECTION.                                          
077200********************************                                          
077300*                                                                         
077400*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-CUR-KEY (ITEM NUMBER).          
077500*    SEARCH ONLY - A PURCHASE LINE FOR AN ITEM NOT ON THE MASTER          
077600*    JUST LEAVES THE HTS/DESC/CATEGORY WORK FIELDS AT SPACES.             
077700*                                                                         
077800     MOVE     "N" TO WS-FOUND-SW.                                         
077900     IF       WS-ITM-ROWS = ZERO                                          
078000              GO TO    DD022-EXIT.                                        
078100     MOVE     1 TO WS-LOW.                                                
078200     MOVE     WS-ITM-ROWS TO WS-HIGH.                                     
078300     PERFORM  EE022-PROBE-ITEM-MASTER                                     
078400              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
078500*                                                                         
078600 DD022-EXIT.  EXIT SECTION.                                               
078700*                                                                         
078800 EE022-PROBE-ITEM-MASTER SECTION.                                         
078900*********************************                                         
079000*                                                                         
079100     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
079200     SET      WS-ITM-IX TO WS-MID.                                        
079300     IF       WS-ITM-ITEM-NO (WS-ITM-IX) = WS-CUR-KEY                     
079400              MOVE "Y" TO WS-FOUND-SW                                     
079500     ELSE                                                                 
079600         IF   WS-ITM-ITEM-NO (WS-ITM-IX) < WS-CUR-KEY                     
079700              COMPUTE WS-LOW  = WS-MID + 1                                
079800         ELSE                                                             
079900              COMPUTE WS-HIGH = WS-MID - 1                                
080000         END-IF                                                           
080100     END-IF.                                                              
080200*                                                                         
080300 EE022-EXIT.  EXIT SECTION.                                               
080400*                                                                         
080500 DD023-CHECK-HTS40-LIST SECTION.                                          
080600********************************                                          
080700*                                                                         
080800*    RULE R5 - ITEM IS TARIFF-EXCLUDED WHEN ITS HTS CODE STARTS           
080900*    WITH ANY PREFIX ON THE 40 PERCENT LIST.                              
081000*                                                                         
081100     MOVE     "N" TO WS-EXCLUDED-SW.                                      
081200     IF       WS-ITEM-HTS-WORK = SPACES                                   
081300              GO TO    DD023-EXIT.                                        
081400     SET      WS-HTS40-IX TO 1.                                           
081500     PERFORM  EE023-PROBE-HTS40-ENTRY                                     
081600              VARYING WS-HTS40-IX FROM 1 BY 1                             
081700              UNTIL WS-HTS40-IX > WS-HTS40-COUNT OR HTS-EXCLUDED.         
081800*                                                                         
081900 DD023-EXIT.  EXIT SECTION.                                               
082000*                                                                         
082100 EE023-PROBE-HTS40-ENTRY SECTION.                                         
082200*********************************                                         
082300*                                                                         
082400*    EACH LIST ENTRY IS A PREFIX LEFT-JUSTIFIED IN A 12-BYTE              
082500*    FIELD - THE TRAILING SPACES GIVE US THE PREFIX LENGTH, SO WE         
082600*    COMPARE ONLY THAT MANY LEADING BYTES OF THE ITEM'S HTS CODE.         
082700*                                                                         
082800     IF       WS-HTS40-PREFIX (WS-HTS40-IX) = SPACES                      
082900              GO TO    EE023-EXIT.                                        
083000     MOVE     ZERO TO WS-HTS40-TRAIL-SP.                                  
083100     INSPECT  WS-HTS40-PREFIX (WS-HTS40-IX)                               
083200              TALLYING WS-HTS40-TRAIL-SP FOR TRAILING SPACE.              
083300     COMPUTE  WS-HTS40-PFX-LEN = 12 - WS-HTS40-TRAIL-SP.                  
083400     IF       WS-ITEM-HTS-WORK (1:WS-HTS40-PFX-LEN) =                     
083500              WS-HTS40-PREFIX (WS-HTS40-IX) (1:WS-HTS40-PFX-LEN)          
083600              MOVE "Y" TO WS-EXCLUDED-SW                                  
083700     END-IF.                                                              
083800*                                                                         
083900 EE023-EXIT.  EXIT SECTION.                                               
084000*                                                                         
084100 DD024-FIND-OR-ADD-VENDITEM-ACC SECTION.                                  
084200****************************************                                  
084300*                                                                         
084400*    BINARY SEARCH OF WS-VENDITEM-TABLE ON WS-VI-KEY (VENDOR THEN         
084500*    ITEM); APPENDS A NEW ZERO ROW ON FIRST SIGHT OF THE PAIR.            
084600*                                                                         
084700     MOVE     "N" TO WS-FOUND-SW.                                         
084800     IF       WS-VI-ROWS = ZERO                                           
084900              GO TO    DD024-APPEND.                                      
085000     MOVE     1 TO WS-LOW.                                                
085100     MOVE     WS-VI-ROWS TO WS-HIGH.                                      
085200     PERFORM  EE024-PROBE-VENDITEM-ACC                                    
085300              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
085400     IF       ROW-FOUND                                                   
085500              GO TO    DD024-EXIT.                                        
085600*                                                                         
085700 DD024-APPEND.                                                            
085800     ADD      1 TO WS-VI-ROWS.                                            
085900     SET      WS-VI-IX TO WS-VI-ROWS.                                     
086000     MOVE     WS-VI-VEND-NO-WORK TO WS-VI-VEND-NO (WS-VI-IX).             
086100     MOVE     WS-VI-ITEM-NO-WORK TO WS-VI-ITEM-NO (WS-VI-IX).             
086200     MOVE     ZERO TO WS-VI-ALL-OPEN-SPEND (WS-VI-IX)                     
086300                       WS-VI-DEL-SPEND-PY  (WS-VI-IX).                    
086400*                                                                         
086500 DD024-EXIT.  EXIT SECTION.                                               
086600*                                                                         
086700 EE024-PROBE-VENDITEM-ACC SECTION.                                        
086800**********************************                                        
086900*                                                                         
087000     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
087100     SET      WS-VI-IX TO WS-MID.                                         
087200     IF       WS-VI-VEND-NO (WS-VI-IX) = WS-VI-VEND-NO-WORK               
087300         AND  WS-VI-ITEM-NO (WS-VI-IX) = WS-VI-ITEM-NO-WORK               
087400              MOVE "Y" TO WS-FOUND-SW                                     
087500     ELSE                                                                 
087600         IF   WS-VI-VEND-NO (WS-VI-IX) < WS-VI-VEND-NO-WORK               
087700          OR ( WS-VI-VEND-NO (WS-VI-IX) = WS-VI-VEND-NO-WORK              
087800         AND   WS-VI-ITEM-NO (WS-VI-IX) < WS-VI-ITEM-NO-WORK )            
087900              COMPUTE WS-LOW  = WS-MID + 1                                
088000         ELSE                                                             
088100              COMPUTE WS-HIGH = WS-MID - 1                                
088200         END-IF                                                           
088300     END-IF.                                                              
088400*                                                                         
088500 EE024-EXIT.  EXIT SECTION.                                               
088600*                                                                         
088700 AA030-PRINT-REPORT-A SECTION.                                            
088800******************************                                            
088900*                                                                         
089000*    RULE R9 THRESHOLD AND DESCENDING-SPEND RANK OVER THE VENDOR          
089100*    ACCUMULATORS, THEN ONE DETAIL LINE PER SURVIVING VENDOR.             
089200*                                                                         
089300     MOVE     SPACES TO PRINT-LINE.                                       
089400     WRITE    PRINT-LINE FROM WS-REPORT-A-HEAD-1                          
089500              AFTER ADVANCING PAGE.                                       
089600     MOVE     SPACES TO PRINT-LINE.                                       
089700     WRITE    PRINT-LINE FROM WS-REPORT-A-HEAD-2                          
089800              AFTER ADVANCING 2.                                          
089900*                                                                         
090000     MOVE     ZERO TO WS-A-GRAND-OPEN WS-A-GRAND-DEL.                     
090100*                                                                         
090200     PERFORM  BB031-RANK-ONE-VENDOR                                       
090300              VARYING WS-V-IX FROM 1 BY 1                                 
090400              UNTIL WS-V-IX > WS-V-ROWS.                                  
090500*                                                                         
090600     PERFORM  BB032-WRITE-ONE-REPORT-A-LINE                               
090700              VARYING WS-ARANK-IX FROM 1 BY 1                             
090800              UNTIL WS-ARANK-IX > WS-ARANK-ROWS.                          
090900*                                                                         
091000     MOVE     SPACES TO WS-REPORT-A-TOTAL-LINE.                           
091100     MOVE     WS-A-GRAND-OPEN TO WAT-ALL-OPEN.                            
091200     MOVE     WS-A-GRAND-DEL  TO WAT-DEL-PY.                              
091300     MOVE     SPACES TO PRINT-LINE.                                       
091400     WRITE    PRINT-LINE AFTER ADVANCING 1.                               
091500     WRITE    PRINT-LINE FROM WS-REPORT-A-TOTAL-LINE                      
091600              AFTER ADVANCING 1.                                          
091700*                                                                         
091800 AA030-EXIT.  EXIT SECTION.                                               
091900*                                                                         
092000 BB031-RANK-ONE-VENDOR SECTION.                                           
092100*******************************                                           
092200*                                                                         
092300     COMPUTE  WS-OPEN-PLUS-DEL =                                          
092400                  WS-V-ALL-OPEN-SPEND (WS-V-IX) +                         
092500                  WS-V-DEL-SPEND-PY   (WS-V-IX).                          
092600     IF       WS-OPEN-PLUS-DEL < 1000.00                                  
092700              GO TO    BB031-EXIT.                                        
092800     ADD      1 TO WS-ARANK-ROWS.                                         
092900     SET      WS-ARANK-IX TO WS-ARANK-ROWS.                               
093000     MOVE     WS-V-IX TO WS-ARANK-VEND-IX (WS-ARANK-IX).                  
093100     MOVE     WS-OPEN-PLUS-DEL TO WS-ARANK-SORT-KEY (WS-ARANK-IX).        
093200     PERFORM  CC031-BUBBLE-NEW-ENTRY-UP.                                  
093300*                                                                         
093400 BB031-EXIT.  EXIT SECTION.                                               
093500*                                                                         
093600 CC031-BUBBLE-NEW-ENTRY-UP SECTION.                                       
093700***********************************                                       
093800*                                                                         
093900*    STRAIGHT INSERTION, DESCENDING - THE NEW LAST ROW SWAPS              
094000*    LEFTWARD UNTIL ITS SORT KEY IS NOT GREATER THAN ITS LEFT             
094100*    NEIGHBOUR'S.  THE RANK TABLE IS SMALL (ONE ROW PER QUALIFYING        
094200*    VENDOR) SO A PLAIN BUBBLE IS CHEAP ENOUGH.                           
094300*                                                                         
094400     MOVE     WS-ARANK-ROWS TO WS-SCAN-IX.                                
094500*                                                                         
094600 CC031-SWAP-LOOP.                                                         
094700     IF       WS-SCAN-IX = 1                                              
094800              GO TO    CC031-EXIT.                                        
094900     SET      WS-ARANK-IX TO WS-SCAN-IX.                                  
095000     IF       WS-ARANK-SORT-KEY (WS-ARANK-IX) >                           
095100              WS-ARANK-SORT-KEY (WS-ARANK-IX - 1)                         
095200              MOVE WS-ARANK-VEND-IX (WS-ARANK-IX) TO                      
095300                   WS-SWAP-VEND-IX                                        
095400              MOVE WS-ARANK-SORT-KEY (WS-ARANK-IX) TO                     
095500                   WS-SWAP-SORT-KEY                                       
095600              MOVE WS-ARANK-VEND-IX  (WS-ARANK-IX - 1) TO                 
095700                   WS-ARANK-VEND-IX  (WS-ARANK-IX)                        
095800              MOVE WS-ARANK-SORT-KEY (WS-ARANK-IX - 1) TO                 
095900                   WS-ARANK-SORT-KEY (WS-ARANK-IX)                        
096000              MOVE WS-SWAP-VEND-IX   TO                                   
096100                   WS-ARANK-VEND-IX  (WS-ARANK-IX - 1)                    
096200              MOVE WS-SWAP-SORT-KEY  TO                                   
096300                   WS-ARANK-SORT-KEY (WS-ARANK-IX - 1)                    
096400              SUBTRACT 1 FROM WS-SCAN-IX                                  
096500              GO TO    CC031-SWAP-LOOP                                    
096600     END-IF.                                                              
096700*                                                                         
096800 CC031-EXIT.  EXIT SECTION.                                               
096900*                                                                         
097000 BB032-WRITE-ONE-REPORT-A-LINE SECTION.                                   
097100***************************************                                   
097200*                                                                         
097300     SET      WS-V-IX TO WS-ARANK-VEND-IX (WS-ARANK-IX).                  
097400     MOVE     SPACES TO WS-REPORT-A-LINE.                                 
097500     MOVE     WS-V-VEND-NO (WS-V-IX) TO WA-VEND-NO.                       
097600     MOVE     WS-V-VEND-NO (WS-V-IX) TO WS-CUR-KEY-PFX.                   
097700     PERFORM  DD031-FIND-VEND-MASTER.                                     
097800     IF       ROW-FOUND                                                   
097900              MOVE     WS-VND-NAME (WS-VND-IX) TO WA-VEND-NAME            
098000     ELSE                                                                 
098100              MOVE     SPACES TO WA-VEND-NAME                             
098200     END-IF.                                                              
098300     MOVE     WS-V-ALL-OPEN-SPEND (WS-V-IX) TO WA-ALL-OPEN.               
098400     MOVE     WS-V-DEL-SPEND-PY   (WS-V-IX) TO WA-DEL-PY.                 
098500     ADD      WS-V-ALL-OPEN-SPEND (WS-V-IX) TO WS-A-GRAND-OPEN.           
098600     ADD      WS-V-DEL-SPEND-PY   (WS-V-IX) TO WS-A-GRAND-DEL.            
098700     PERFORM  CC032-COUNT-VENDOR-ITEMS.                                   
098800     MOVE     WS-SCAN-IX TO WA-ITEM-CNT.                                  
098900     MOVE     WS-FIRST-IX TO WA-SNGL-CNT.                                 
099000     IF       WS-V-ALL-OPEN-SPEND (WS-V-IX) = ZERO                        
099100              MOVE ZERO TO WA-EXCL-PCT                                    
099200     ELSE                                                                 
099300              COMPUTE WA-EXCL-PCT ROUNDED =                               
099400                   WS-V-TARIFF-EXCL-OPEN (WS-V-IX) /                      
099500                   WS-V-ALL-OPEN-SPEND   (WS-V-IX)                        
099600     END-IF.                                                              
099700     WRITE    PRINT-LINE FROM WS-REPORT-A-LINE                            
099800              AFTER ADVANCING 1.                                          
099900*                                                                         
100000 BB032-EXIT.  EXIT SECTION.                                               
100100*                                                                         
100200 CC032-COUNT-VENDOR-ITEMS SECTION.                                        
100300**********************************                                        
100400*                                                                         
100500*    WALKS THE CONTIGUOUS BLOCK OF WS-VENDITEM-TABLE ROWS FOR THIS        
100600*    VENDOR (THE TABLE IS VENDOR-MAJOR SO THEY ARE CONTIGUOUS) TO         
100700*    COUNT DISTINCT ITEMS (INTO WS-SCAN-IX) AND SINGLE-SOURCE             
100800*    ITEMS, I.E. THOSE WHOSE PB020 MULTI-COUNTRY FLAG IS NOT SET          
100900*    (INTO WS-FIRST-IX).                                                  
101000*                                                                         
101100     MOVE     ZERO TO WS-SCAN-IX WS-FIRST-IX.                             
101200     MOVE     WS-CUR-KEY-PFX TO WS-BLOCK-VEND-NO.                         
101300     MOVE     "N" TO WS-FOUND-SW.                                         
101400     IF       WS-VI-ROWS = ZERO                                           
101500              GO TO    CC032-EXIT.                                        
101600     MOVE     1 TO WS-LOW.                                                
101700     MOVE     WS-VI-ROWS TO WS-HIGH.                                      
101800     PERFORM  EE032-PROBE-VENDOR-BLOCK                                    
101900              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
102000     IF       NOT ROW-FOUND                                               
102100              GO TO    CC032-EXIT.                                        
102200*                                                                         
102300     MOVE     WS-VI-IX TO WS-LAST-IX.                                     
102400     SET      WS-VI-IX TO WS-LAST-IX.                                     
102500*                                                                         
102600 CC032-EXPAND-LEFT.                                                       
102700     IF       WS-LAST-IX > 1                                              
102800              SET WS-VI-IX DOWN BY 1                                      
102900              IF WS-VI-VEND-NO (WS-VI-IX) = WS-BLOCK-VEND-NO              
103000                 SUBTRACT 1 FROM WS-LAST-IX                               
103100                 GO TO CC032-EXPAND-LEFT                                  
103200              END-IF                                                      
103300     END-IF.                                                              
103400*                                                                         
103500     MOVE     WS-LAST-IX TO WS-FIRST-IX.                                  
103600     SET      WS-VI-IX TO WS-FIRST-IX.                                    
103700*                                                                         
103800 CC032-SCAN-BLOCK.                                                        
103900     ADD      1 TO WS-SCAN-IX.                                            
104000     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-CUR-KEY.                     
104100     PERFORM  DD032-FIND-BENCHI.                                          
104200     IF       NOT ROW-FOUND                                               
104300         OR   NOT WS-BHI-MULTI-CTRY-YES (WS-BHI-IX)                       
104400              ADD 1 TO WS-FIRST-IX                                        
104500     END-IF.                                                              
104600     SET      WS-VI-IX UP BY 1.                                           
104700     IF       WS-VI-IX <= WS-VI-ROWS                                      
104800         AND  WS-VI-VEND-NO (WS-VI-IX) = WS-BLOCK-VEND-NO                 
104900              GO TO CC032-SCAN-BLOCK.                                     
105000*                                                                         
105100*    WS-FIRST-IX WAS BORROWED AS THE SINGLE-SOURCE COUNTER ABOVE -        
105200*    RENAME NOTWITHSTANDING, IT NOW HOLDS THE RIGHT VALUE FOR             
105300*    WA-SNGL-CNT AND WS-SCAN-IX HOLDS THE UNIQUE ITEM COUNT.              
105400*                                                                         
105500 CC032-EXIT.  EXIT SECTION.                                               
105600*                                                                         
105700 EE032-PROBE-VENDOR-BLOCK SECTION.                                        
105800**********************************                                        
105900*                                                                         
106000     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
106100     SET      WS-VI-IX TO WS-MID.                                         
106200     IF       WS-VI-VEND-NO (WS-VI-IX) = WS-BLOCK-VEND-NO                 
106300              MOVE "Y" TO WS-FOUND-SW                                     
106400     ELSE                                                                 
106500         IF   WS-VI-VEND-NO (WS-VI-IX) < WS-BLOCK-VEND-NO                 
106600              COMPUTE WS-LOW  = WS-MID + 1                                
106700         ELSE                                                             
106800              COMPUTE WS-HIGH = WS-MID - 1                                
106900         END-IF                                                           
107000     END-IF.                                                              
107100*                                                                         
107200 EE032-EXIT.  EXIT SECTION.                                               
107300*                                                                         
107400 DD031-FIND-VEND-MASTER SECTION.                                          
107500********************************                                          
107600*                                                                         
107700     MOVE     "N" TO WS-FOUND-SW.                                         
107800     IF       WS-VND-ROWS = ZERO                                          
107900              GO TO    DD031-EXIT.                                        
108000     MOVE     1 TO WS-LOW.                                                
108100     MOVE     WS-VND-ROWS TO WS-HIGH.                                     
108200     PERFORM  EE031-PROBE-VEND-MASTER                                     
108300              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
108400*                                                                         
108500 DD031-EXIT.  EXIT SECTION.                                               
108600*                                                                         
108700 EE031-PROBE-VEND-MASTER SECTION.                                         
108800*********************************                                         
108900*                                                                         
109000     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
109100     SET      WS-VND-IX TO WS-MID.                                        
109200     IF       WS-VND-VEND-NO (WS-VND-IX) = WS-CUR-KEY-PFX                 
109300              MOVE "Y" TO WS-FOUND-SW                                     
109400     ELSE                                                                 
109500         IF   WS-VND-VEND-NO (WS-VND-IX) < WS-CUR-KEY-PFX                 
109600              COMPUTE WS-LOW  = WS-MID + 1                                
109700         ELSE                                                             
109800              COMPUTE WS-HIGH = WS-MID - 1                                
109900         END-IF                                                           
110000     END-IF.                                                              
110100*                                                                         
110200 EE031-EXIT.  EXIT SECTION.                                               
110300*                                                                         
110400 DD032-FIND-BENCHI SECTION.                                               
110500***************************                                               
110600*                                                                         
110700     MOVE     "N" TO WS-FOUND-SW.                                         
110800     IF       WS-BHI-ROWS = ZERO                                          
110900              GO TO    DD032-EXIT.                                        
111000     MOVE     1 TO WS-LOW.                                                
111100     MOVE     WS-BHI-ROWS TO WS-HIGH.                                     
111200     PERFORM  EE033-PROBE-BENCHI                                          
111300              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
111400*                                                                         
111500 DD032-EXIT.  EXIT SECTION.                                               
111600*                                                                         
111700 EE033-PROBE-BENCHI SECTION.                                              
111800****************************                                              
111900*                                                                         
112000     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
112100     SET      WS-BHI-IX TO WS-MID.                                        
112200     IF       WS-BHI-ITEM-NO (WS-BHI-IX) = WS-CUR-KEY                     
112300              MOVE "Y" TO WS-FOUND-SW                                     
112400     ELSE                                                                 
112500         IF   WS-BHI-ITEM-NO (WS-BHI-IX) < WS-CUR-KEY                     
112600              COMPUTE WS-LOW  = WS-MID + 1                                
112700         ELSE                                                             
112800              COMPUTE WS-HIGH = WS-MID - 1                                
112900         END-IF                                                           
113000     END-IF.                                                              
113100*                                                                         
113200 EE033-EXIT.  EXIT SECTION.                                               
113300*                                                                         
113400 AA040-PRINT-REPORTS-B-C-D SECTION.                                       
113500***********************************                                       
113600*                                                                         
113700*    WS-VENDITEM-TABLE IS ALREADY VENDOR-MAJOR, ITEM-MINOR, SO            
113800*    REPORT C'S VENDOR CONTROL BREAK NEEDS NO SEPARATE SORT PASS -        
113900*    IT FIRES WHENEVER WS-VI-VEND-NO CHANGES DURING THE WALK.             
114000*                                                                         
114100     MOVE     ZERO TO WS-BCD-GRAND-OPEN WS-BCD-GRAND-DEL                  
114200                       WS-BCD-GRAND-SAVE.                                 
114300     MOVE     SPACES TO PRINT-LINE.                                       
114400     WRITE    PRINT-LINE FROM WS-REPORT-BCD-HEAD-1                        
114500              AFTER ADVANCING PAGE.                                       
114600     MOVE     SPACES TO PRINT-LINE.                                       
114700     WRITE    PRINT-LINE FROM WS-REPORT-B-HEAD-2                          
114800              AFTER ADVANCING 2.                                          
114900     MOVE     SPACES TO PRINT-LINE.                                       
115000     WRITE    PRINT-LINE FROM WS-REPORT-C-HEAD-2                          
115100              AFTER ADVANCING 1.                                          
115200*                                                                         
115300     PERFORM  BB041-PROCESS-ONE-VENDITEM-ROW                              
115400              VARYING WS-VI-IX FROM 1 BY 1                                
115500              UNTIL WS-VI-IX > WS-VI-ROWS.                                
115600     IF       WS-C-CUR-VEND NOT = SPACES                                  
115700              PERFORM CC041-WRITE-REPORT-C-FOOTING                        
115800     END-IF.                                                              
115900*                                                                         
116000     MOVE     SPACES TO WS-REPORT-BCD-TOTAL-LINE.                         
116100     MOVE     WS-BCD-GRAND-OPEN TO WBCDT-OPEN.                            
116200     MOVE     WS-BCD-GRAND-DEL  TO WBCDT-DEL.                             
116300     MOVE     WS-BCD-GRAND-SAVE TO WBCDT-SAVE.                            
116400     MOVE     SPACES TO PRINT-LINE.                                       
116500     WRITE    PRINT-LINE AFTER ADVANCING 1.                               
116600     WRITE    PRINT-LINE FROM WS-REPORT-BCD-TOTAL-LINE                    
116700              AFTER ADVANCING 1.                                          
116800*                                                                         
116900 AA040-EXIT.  EXIT SECTION.                                               
117000*                                                                         
117100 BB041-PROCESS-ONE-VENDITEM-ROW SECTION.                                  
117200****************************************                                  
117300*                                                                         
117400     IF       WS-VI-VEND-NO (WS-VI-IX) NOT = WS-C-CUR-VEND                
117500              IF WS-C-CUR-VEND NOT = SPACES                               
117600                 PERFORM CC041-WRITE-REPORT-C-FOOTING                     
117700              END-IF                                                      
117800              PERFORM CC042-START-NEW-VENDOR-BREAK                        
117900     END-IF.                                                              
118000*                                                                         
118100     COMPUTE  WS-OPEN-PLUS-DEL =                                          
118200                  WS-VI-ALL-OPEN-SPEND (WS-VI-IX) +                       
118300                  WS-VI-DEL-SPEND-PY   (WS-VI-IX).                        
118400     IF       WS-OPEN-PLUS-DEL < 1000.00                                  
118500              GO TO    BB041-EXIT.                                        
118600*                                                                         
118700     PERFORM  CC043-BUILD-AND-WRITE-REPORT-B-ROW.                         
118800     PERFORM  CC044-ACCUM-REPORT-C-TOTALS.                                
118900     IF       WS-SOURCING-ACTION NOT = "DEVELOP ALT SOURCE"               
119000              PERFORM CC045-WRITE-REPORT-D-ROWS                           
119100     END-IF.                                                              
119200*                                                                         
119300 BB041-EXIT.  EXIT SECTION.                                               
119400*                                                                         
119500 CC042-START-NEW-VENDOR-BREAK SECTION.                                    
119600**************************************                                    
119700*                                                                         
119800     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WS-C-CUR-VEND.                  
119900     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WS-CUR-KEY-PFX.                 
120000     PERFORM  DD031-FIND-VEND-MASTER.                                     
120100     IF       ROW-FOUND                                                   
120200              MOVE WS-VND-NAME (WS-VND-IX) TO WS-C-CUR-VEND-NAME          
120300     ELSE                                                                 
120400              MOVE SPACES TO WS-C-CUR-VEND-NAME                           
120500     END-IF.                                                              
120600     MOVE     ZERO TO WS-C-OPEN-SPEND      WS-C-DEL-SPEND-PY              
120700                       WS-C-SNGL-OPEN-SPEND WS-C-MULT-OPEN-SPEND          
120800                       WS-C-EXCL-OPEN-SPEND WS-C-SKU-COUNT                
120900                       WS-C-SNGL-ROW-COUNT  WS-C-SHIFT-ROW-COUNT          
121000                       WS-C-SAVINGS-SUM.                                  
121100     MOVE     ZERO TO WS-CUSER-ROWS.                                      
121200*                                                                         
121300 CC042-EXIT.  EXIT SECTION.                                               
121400*                                                                         
121500 CC043-BUILD-AND-WRITE-REPORT-B-ROW SECTION.                              
121600********************************************                              
121700*                                                                         
121800*    ASSEMBLES ONE REPORT B DETAIL LINE - ITEM MASTER, PB020              
121900*    BENCHMARK AND ALTERNATIVE-VENDOR LOOKUPS, THEN RULE R7'S             
122000*    SOURCING ACTION.                                                     
122100*                                                                         
122200     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-CUR-KEY.                     
122300     PERFORM  DD022-FIND-ITEM-MASTER.                                     
122400     IF       ROW-FOUND                                                   
122500              MOVE WS-ITM-DESC     (WS-ITM-IX) TO WS-DESC-FOR-ROW         
122600              MOVE WS-ITM-HTS      (WS-ITM-IX) TO WS-HTS-FOR-ROW          
122700              MOVE WS-ITM-CATEGORY (WS-ITM-IX) TO                         
122800                   WS-CATEGORY-FOR-ROW                                    
122900     ELSE                                                                 
123000              MOVE SPACES TO WS-DESC-FOR-ROW WS-HTS-FOR-ROW               
123100                              WS-CATEGORY-FOR-ROW                         
123200     END-IF.                                                              
123300     MOVE     WS-HTS-FOR-ROW TO WS-ITEM-HTS-WORK.                         
123400     PERFORM  DD023-CHECK-HTS40-LIST.                                     
123500*                                                                         
123600     PERFORM  DD032-FIND-BENCHI.                                          
123700     IF       ROW-FOUND                                                   
123800              MOVE WS-BHI-MULTI-CTRY (WS-BHI-IX) TO                       
123900                   WS-VEND-IS-MULTI-SW                                    
124000              MOVE WS-BHI-LAST-USER (WS-BHI-IX) TO                        
124100                   WS-USER-FOR-ROW                                        
124200              MOVE WS-BHI-LAST-COST-CTR (WS-BHI-IX) TO                    
124300                   WS-COST-CTR-FOR-ROW                                    
124400     ELSE                                                                 
124500              MOVE "N" TO WS-VEND-IS-MULTI-SW                             
124600              MOVE SPACES TO WS-USER-FOR-ROW WS-COST-CTR-FOR-ROW          
124700     END-IF.                                                              
124800     IF       WS-USER-FOR-ROW = SPACES                                    
124900              MOVE "UNASSIGNED" TO WS-USER-FOR-ROW                        
125000     END-IF.                                                              
125100*                                                                         
125200     PERFORM  DD041-FIND-THIS-VENDOR-BENCV.                               
125300     IF       THIS-VENDOR-BENCV-FOUND                                     
125400              MOVE WS-BENCV-FOUND-COST TO WS-LAST-COST                    
125500     ELSE                                                                 
125600              MOVE ZERO TO WS-LAST-COST                                   
125700     END-IF.                                                              
125800*                                                                         
125900     PERFORM  DD042-BUILD-ALT-VENDOR-LIST.                                
126000     MOVE     "N" TO WS-COST-DELTA-SET.                                   
126100     IF       WS-ALT-ROWS > ZERO                                          
126200              MOVE WS-ALT-LAST-COST (1) TO WS-ALT-COST                    
126300              IF   WS-LAST-COST NOT = ZERO                                
126400                   COMPUTE WS-COST-DELTA-PCT ROUNDED =                    
126500                        (WS-ALT-COST - WS-LAST-COST) /                    
126600                        WS-LAST-COST                                      
126700                   MOVE "Y" TO WS-COST-DELTA-SET                          
126800              END-IF                                                      
126900     END-IF.                                                              
127000*                                                                         
127100     PERFORM  DD043-SOURCING-ACTION.                                      
127200*                                                                         
127300     MOVE     SPACES TO WS-REPORT-B-LINE.                                 
127400     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WB-VEND-NO.                     
127500     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WB-ITEM-NO.                     
127600     MOVE     WS-DESC-FOR-ROW (1:20) TO WB-DESC.                          
127700     MOVE     WS-HTS-FOR-ROW TO WB-HTS.                                   
127800     IF       HTS-EXCLUDED                                                
127900              MOVE "YES" TO WB-EXCL-FLAG                                  
128000     ELSE                                                                 
128100              MOVE "NO " TO WB-EXCL-FLAG                                  
128200     END-IF.                                                              
128300     IF       VEND-ITEM-MULTI-SRC                                         
128400              MOVE "YES" TO WB-MULTI-FLAG                                 
128500     ELSE                                                                 
128600              MOVE "NO " TO WB-MULTI-FLAG                                 
128700     END-IF.                                                              
128800     IF       THIS-VENDOR-BENCV-FOUND                                     
128900              MOVE WS-BENCV-FOUND-DATE TO WB-LAST-DATE                    
129000              MOVE WS-BENCV-FOUND-COST TO WB-LAST-COST                    
129100     ELSE                                                                 
129200              MOVE ZERO TO WB-LAST-DATE WB-LAST-COST                      
129300     END-IF.                                                              
129400     IF       WS-ALT-ROWS > ZERO                                          
129500              MOVE WS-ALT-COST TO WB-ALT-COST                             
129600     ELSE                                                                 
129700              MOVE ZERO TO WB-ALT-COST                                    
129800     END-IF.                                                              
129900     IF       COST-DELTA-IS-SET                                           
130000              MOVE WS-COST-DELTA-PCT TO WB-DELTA-PCT                      
130100     ELSE                                                                 
130200              MOVE ZERO TO WB-DELTA-PCT                                   
130300     END-IF.                                                              
130400     MOVE     WS-SOURCING-ACTION TO WB-ACTION.                            
130500     WRITE    PRINT-LINE FROM WS-REPORT-B-LINE                            
130600              AFTER ADVANCING 1.                                          
130700*                                                                         
130800 CC043-EXIT.  EXIT SECTION.                                               
130900*                                                                         
131000 DD041-FIND-THIS-VENDOR-BENCV SECTION.                                    
131100**************************************                                    
131200*                                                                         
131300*    BINARY SEARCH OF WS-BENCV-TABLE ON THE EXACT ITEM+VENDOR             
131400*    PAIR CURRENTLY BEING REPORTED (COMPOUND KEY, NO OCCURS KEY           
131500*    CLAUSE ON THIS TABLE SO THE SEARCH IS CODED OUT LONGHAND).           
131600*                                                                         
131700     MOVE     "N" TO WS-FOUND-SW.                                         
131800     MOVE     "N" TO WS-BENCV-WAS-FOUND.                                  
131900     MOVE     ZERO TO WS-BENCV-FOUND-DATE WS-BENCV-FOUND-COST.            
132000     IF       WS-BCV-ROWS = ZERO                                          
132100              GO TO    DD041-EXIT.                                        
132200     MOVE     1 TO WS-LOW.                                                
132300     MOVE     WS-BCV-ROWS TO WS-HIGH.                                     
132400     PERFORM  EE041-PROBE-BENCV-EXACT                                     
132500              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
132600     IF       ROW-FOUND                                                   
132700              MOVE "Y" TO WS-BENCV-WAS-FOUND                              
132800              MOVE WS-BCV-LAST-DATE (WS-BCV-IX) TO                        
132900                   WS-BENCV-FOUND-DATE                                    
133000              MOVE WS-BCV-LAST-COST (WS-BCV-IX) TO                        
133100                   WS-BENCV-FOUND-COST                                    
133200     END-IF.                                                              
133300*                                                                         
133400 DD041-EXIT.  EXIT SECTION.                                               
133500*                                                                         
133600 EE041-PROBE-BENCV-EXACT SECTION.                                         
133700*********************************                                         
133800*                                                                         
133900     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
134000     SET      WS-BCV-IX TO WS-MID.                                        
134100     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-VI-ITEM-NO-WORK.             
134200     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WS-VI-VEND-NO-WORK.             
134300     IF       WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK             
134400         AND  WS-BCV-VEND-NO (WS-BCV-IX) = WS-VI-VEND-NO-WORK             
134500              MOVE "Y" TO WS-FOUND-SW                                     
134600     ELSE                                                                 
134700         IF   WS-BCV-ITEM-NO (WS-BCV-IX) < WS-VI-ITEM-NO-WORK             
134800          OR  (WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK            
134900         AND   WS-BCV-VEND-NO (WS-BCV-IX) < WS-VI-VEND-NO-WORK)           
135000              COMPUTE WS-LOW  = WS-MID + 1                                
135100         ELSE                                                             
135200              COMPUTE WS-HIGH = WS-MID - 1                                
135300         END-IF                                                           
135400     END-IF.                                                              
135500*                                                                         
135600 EE041-EXIT.  EXIT SECTION.                                               
135700*                                                                         
135800 DD042-BUILD-ALT-VENDOR-LIST SECTION.                                     
135900*************************************                                     
136000*                                                                         
136100*    FINDS THE CONTIGUOUS BLOCK OF WS-BENCV-TABLE ROWS FOR THIS           
136200*    ITEM (ANY VENDOR) BY BINARY SEARCH ON THE ITEM-NO PORTION,           
136300*    THEN KEEPS THE UP-TO-3 CHEAPEST WHOSE VENDOR'S COUNTRY IS            
136400*    NOT THE TARGET COUNTRY, ASCENDING BY LAST UNIT COST.                 
136500*                                                                         
136600     MOVE     ZERO TO WS-ALT-ROWS.                                        
136700     MOVE     "N" TO WS-FOUND-SW.                                         
136800     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-VI-ITEM-NO-WORK.             
136900     IF       WS-BCV-ROWS = ZERO                                          
137000              GO TO    DD042-EXIT.                                        
137100     MOVE     1 TO WS-LOW.                                                
137200     MOVE     WS-BCV-ROWS TO WS-HIGH.                                     
137300     PERFORM  EE042-PROBE-BENCV-BY-ITEM                                   
137400              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.                        
137500     IF       NOT ROW-FOUND                                               
137600              GO TO    DD042-EXIT.                                        
137700*                                                                         
137800     MOVE     WS-BCV-IX TO WS-FIRST-IX.                                   
137900     SET      WS-BCV-IX TO WS-FIRST-IX.                                   
138000*                                                                         
138100 DD042-EXPAND-LEFT.                                                       
138200     IF       WS-FIRST-IX > 1                                             
138300              SET WS-BCV-IX DOWN BY 1                                     
138400              IF WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK          
138500                 SUBTRACT 1 FROM WS-FIRST-IX                              
138600                 GO TO DD042-EXPAND-LEFT                                  
138700              END-IF                                                      
138800     END-IF.                                                              
138900*                                                                         
139000     SET      WS-BCV-IX TO WS-FIRST-IX.                                   
139100*                                                                         
139200 DD042-SCAN-BLOCK.                                                        
139300     MOVE     WS-BCV-VEND-NO (WS-BCV-IX) TO WS-CUR-KEY-PFX.               
139400     PERFORM  DD031-FIND-VEND-MASTER.                                     
139500     IF       ROW-FOUND                                                   
139600         AND  WS-VND-COUNTRY (WS-VND-IX) NOT = WS-TARGET-COUNTRY          
139700              PERFORM CC046-INSERT-ALT-CANDIDATE                          
139800     END-IF.                                                              
139900     SET      WS-BCV-IX UP BY 1.                                          
140000     IF       WS-BCV-IX <= WS-BCV-ROWS                                    
140100         AND  WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK             
140200              GO TO DD042-SCAN-BLOCK.                                     
140300*                                                                         
140400 DD042-EXIT.  EXIT SECTION.                                               
140500*                                                                         
140600 EE042-PROBE-BENCV-BY-ITEM SECTION.                                       
140700***********************************                                       
140800*                                                                         
140900     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.                            
141000     SET      WS-BCV-IX TO WS-MID.                                        
141100     IF       WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK             
141200              MOVE "Y" TO WS-FOUND-SW                                     
141300     ELSE                                                                 
141400         IF   WS-BCV-ITEM-NO (WS-BCV-IX) < WS-VI-ITEM-NO-WORK             
141500              COMPUTE WS-LOW  = WS-MID + 1                                
141600         ELSE                                                             
141700              COMPUTE WS-HIGH = WS-MID - 1                                
141800         END-IF                                                           
141900     END-IF.                                                              
142000*                                                                         
142100 EE042-EXIT.  EXIT SECTION.                                               
142200*                                                                         
142300 CC046-INSERT-ALT-CANDIDATE SECTION.                                      
142400************************************                                      
142500*                                                                         
142600*    KEEPS AT MOST THE 3 CHEAPEST ALTERNATIVES SEEN SO FAR,               
142700*    ASCENDING BY LAST UNIT COST - A NEW CANDIDATE EITHER FILLS A         
142800*    FREE SLOT OR BUMPS THE CURRENT MOST EXPENSIVE OF THE 3.              
142900*                                                                         
143000     IF       WS-ALT-ROWS < 3                                             
143100              ADD  1 TO WS-ALT-ROWS                                       
143200              SET  WS-ALT-IX TO WS-ALT-ROWS                               
143300     ELSE                                                                 
143400         IF   WS-BCV-LAST-COST (WS-BCV-IX) NOT <                          
143500              WS-ALT-LAST-COST (3)                                        
143600              GO TO CC046-EXIT                                            
143700         ELSE                                                             
143800              SET  WS-ALT-IX TO 3                                         
143900         END-IF                                                           
144000     END-IF.                                                              
144100     MOVE     WS-BCV-VEND-NO (WS-BCV-IX) TO                               
144200              WS-ALT-VEND-NO (WS-ALT-IX)                                  
144300     MOVE     WS-VND-NAME     (WS-VND-IX) TO                              
144400              WS-ALT-VEND-NAME (WS-ALT-IX)                                
144500     MOVE     WS-VND-COUNTRY  (WS-VND-IX) TO                              
144600              WS-ALT-VEND-COUNTRY (WS-ALT-IX)                             
144700     MOVE     WS-BCV-LAST-DATE (WS-BCV-IX) TO                             
144800              WS-ALT-LAST-DATE (WS-ALT-IX)                                
144900     MOVE     WS-BCV-LAST-COST (WS-BCV-IX) TO                             
145000              WS-ALT-LAST-COST (WS-ALT-IX).                               
145100     PERFORM  CC047-BUBBLE-ALT-UP.                                        
145200*                                                                         
145300 CC046-EXIT.  EXIT SECTION.                                               
145400*                                                                         
145500 CC047-BUBBLE-ALT-UP SECTION.                                             
145600*****************************                                             
145700*                                                                         
145800*    STRAIGHT INSERTION, ASCENDING BY LAST UNIT COST - THE NEW ROW        
145900*    SWAPS LEFTWARD UNTIL NOT CHEAPER THAN ITS LEFT NEIGHBOUR.            
146000*                                                                         
146100     MOVE     WS-ALT-IX TO WS-SCAN-IX.                                    
146200*                                                                         
146300 CC047-SWAP-LOOP.                                                         
146400     IF       WS-SCAN-IX = 1                                              
146500              GO TO    CC047-EXIT.                                        
146600     SET      WS-ALT-IX TO WS-SCAN-IX.                                    
146700     IF       WS-ALT-LAST-COST (WS-ALT-IX) <                              
146800              WS-ALT-LAST-COST (WS-ALT-IX - 1)                            
146900              MOVE WS-ALT-ENTRY (WS-ALT-IX) TO WS-ALT-SWAP-ENTRY          
147000              MOVE WS-ALT-ENTRY (WS-ALT-IX - 1) TO                        
147100                   WS-ALT-ENTRY (WS-ALT-IX)                               
147200              MOVE WS-ALT-SWAP-ENTRY TO                                   
147300                   WS-ALT-ENTRY (WS-ALT-IX - 1)                           
147400              SUBTRACT 1 FROM WS-SCAN-IX                                  
147500              GO TO    CC047-SWAP-LOOP                                    
147600     END-IF.                                                              
147700*                                                                         
147800 CC047-EXIT.  EXIT SECTION.                                               
147900*                                                                         
148000 DD043-SOURCING-ACTION SECTION.                                           
148100*******************************                                           
148200*                                                                         
148300*    RULE R7.                                                             
148400*                                                                         
148500     IF       NOT VEND-ITEM-MULTI-SRC                                     
148600              MOVE "DEVELOP ALT SOURCE" TO WS-SOURCING-ACTION             
148700     ELSE                                                                 
148800         IF   NOT COST-DELTA-IS-SET                                       
148900              MOVE "ANALYSE" TO WS-SOURCING-ACTION                        
149000         ELSE                                                             
149100             IF  WS-COST-DELTA-PCT NOT > 0.500                            
149200                 MOVE "SHIFT NOW" TO WS-SOURCING-ACTION                   
149300             ELSE                                                         
149400                 MOVE "MONITOR" TO WS-SOURCING-ACTION                     
149500             END-IF                                                       
149600         END-IF                                                           
149700     END-IF.                                                              
149800*                                                                         
149900 DD043-EXIT.  EXIT SECTION.                                               
150000*                                                                         
150100 CC044-ACCUM-REPORT-C-TOTALS SECTION.                                     
150200*************************************                                     
150300*                                                                         
150400     ADD      WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO WS-C-OPEN-SPEND.         
150500     ADD      WS-VI-DEL-SPEND-PY (WS-VI-IX) TO                            
150600              WS-C-DEL-SPEND-PY.                                          
150700     ADD      1 TO WS-C-SKU-COUNT.                                        
150800     IF       HTS-EXCLUDED                                                
150900              ADD WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO                      
151000                  WS-C-EXCL-OPEN-SPEND                                    
151100     END-IF.                                                              
151200     IF       VEND-ITEM-MULTI-SRC                                         
151300              ADD WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO                      
151400                  WS-C-MULT-OPEN-SPEND                                    
151500     ELSE                                                                 
151600              ADD 1 TO WS-C-SNGL-ROW-COUNT                                
151700              ADD WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO                      
151800                  WS-C-SNGL-OPEN-SPEND                                    
151900     END-IF.                                                              
152000     IF       WS-SOURCING-ACTION = "SHIFT NOW"                            
152100              ADD 1 TO WS-C-SHIFT-ROW-COUNT                               
152200     END-IF.                                                              
152300     IF       COST-DELTA-IS-SET AND WS-COST-DELTA-PCT < ZERO              
152400              COMPUTE WS-C-SAVINGS-SUM ROUNDED =                          
152500                   WS-C-SAVINGS-SUM +                                     
152600                   (WS-COST-DELTA-PCT * WS-OPEN-PLUS-DEL)                 
152700     END-IF.                                                              
152800     PERFORM  CC048-TALLY-ACTION-OWNER.                                   
152900*                                                                         
153000 CC044-EXIT.  EXIT SECTION.                                               
153100*                                                                         
153200 CC048-TALLY-ACTION-OWNER SECTION.                                        
153300**********************************                                        
153400*                                                                         
153500     MOVE     "N" TO WS-FOUND-SW.                                         
153600     IF       WS-CUSER-ROWS = ZERO                                        
153700              GO TO    CC048-APPEND.                                      
153800     PERFORM  EE048-PROBE-CUSER                                           
153900              VARYING WS-CUSER-IX FROM 1 BY 1                             
154000              UNTIL WS-CUSER-IX > WS-CUSER-ROWS OR ROW-FOUND.             
154100     IF       ROW-FOUND                                                   
154200              ADD 1 TO WS-CUSER-FREQ (WS-CUSER-IX)                        
154300              GO TO    CC048-EXIT.                                        
154400*                                                                         
154500 CC048-APPEND.                                                            
154600     IF       WS-CUSER-ROWS < 30                                          
154700              ADD  1 TO WS-CUSER-ROWS                                     
154800              SET  WS-CUSER-IX TO WS-CUSER-ROWS                           
154900              MOVE WS-USER-FOR-ROW TO WS-CUSER-NAME (WS-CUSER-IX)         
155000              MOVE 1 TO WS-CUSER-FREQ (WS-CUSER-IX)                       
155100     END-IF.                                                              
155200*                                                                         
155300 CC048-EXIT.  EXIT SECTION.                                               
155400*                                                                         
155500 EE048-PROBE-CUSER SECTION.                                               
155600***************************                                               
155700*                                                                         
155800     IF       WS-CUSER-NAME (WS-CUSER-IX) = WS-USER-FOR-ROW               
155900              MOVE "Y" TO WS-FOUND-SW                                     
156000     END-IF.                                                              
156100*                                                                         
156200 EE048-EXIT.  EXIT SECTION.                                               
156300*                                                                         
156400 CC045-WRITE-REPORT-D-ROWS SECTION.                                       
156500***********************************                                       
156600*                                                                         
156700     PERFORM  DD045-WRITE-ONE-ALT-ROW                                     
156800              VARYING WS-ALT-IX FROM 1 BY 1                               
156900              UNTIL WS-ALT-IX > WS-ALT-ROWS.                              
157000*                                                                         
157100 CC045-EXIT.  EXIT SECTION.                                               
157200*                                                                         
157300 DD045-WRITE-ONE-ALT-ROW SECTION.                                         
157400*********************************                                         
157500*                                                                         
157600     MOVE     SPACES TO WS-REPORT-D-LINE.                                 
157700     MOVE     WS-ALT-IX TO WD-RANK.                                       
157800     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WD-ITEM-NO.                     
157900     MOVE     WS-ALT-VEND-NO   (WS-ALT-IX) TO WD-VEND-NO.                 
158000     MOVE     WS-ALT-VEND-NAME (WS-ALT-IX) TO WD-VEND-NAME.               
158100     MOVE     WS-ALT-LAST-DATE (WS-ALT-IX) TO WD-LAST-DATE.               
158200     MOVE     WS-ALT-LAST-COST (WS-ALT-IX) TO WD-LAST-COST.               
158300     IF       WS-LAST-COST NOT = ZERO                                     
158400              COMPUTE WD-PCT-DIFF ROUNDED =                               
158500                   (WS-ALT-LAST-COST (WS-ALT-IX) - WS-LAST-COST) /        
158600                   WS-LAST-COST                                           
158700     ELSE                                                                 
158800              MOVE ZERO TO WD-PCT-DIFF                                    
158900     END-IF.                                                              
159000     WRITE    PRINT-LINE FROM WS-REPORT-D-LINE                            
159100              AFTER ADVANCING 1.                                          
159200*                                                                         
159300 DD045-EXIT.  EXIT SECTION.                                               
159400*                                                                         
159500 CC041-WRITE-REPORT-C-FOOTING SECTION.                                    
159600**************************************                                    
159700*                                                                         
159800     MOVE     SPACES TO WS-REPORT-C-LINE.                                 
159900     MOVE     WS-C-CUR-VEND TO WC-VEND-NO.                                
160000     MOVE     WS-C-CUR-VEND-NAME TO WC-VEND-NAME.                         
160100     MOVE     WS-C-OPEN-SPEND TO WC-OPEN-SPEND.                           
160200     MOVE     WS-C-DEL-SPEND-PY TO WC-DEL-SPEND.                          
160300     IF       WS-C-OPEN-SPEND = ZERO                                      
160400              MOVE ZERO TO WC-EXCL-RATIO                                  
160500     ELSE                                                                 
160600              COMPUTE WC-EXCL-RATIO ROUNDED =                             
160700                   WS-C-EXCL-OPEN-SPEND / WS-C-OPEN-SPEND                 
160800     END-IF.                                                              
160900     MOVE     WS-C-SKU-COUNT TO WC-SKU-CNT.                               
161000     MOVE     WS-C-SNGL-ROW-COUNT TO WC-SNGL-CNT.                         
161100     MOVE     WS-C-SHIFT-ROW-COUNT TO WC-SHIFT-CNT.                       
161200     IF       WS-C-SAVINGS-SUM < ZERO                                     
161300              COMPUTE WC-SAVINGS = WS-C-SAVINGS-SUM * -1                  
161400     ELSE                                                                 
161500              MOVE WS-C-SAVINGS-SUM TO WC-SAVINGS                         
161600     END-IF.                                                              
161700     PERFORM  EE049-FIND-MAX-FREQ-USER.                                   
161800     MOVE     WS-USER-FOR-ROW TO WC-OWNER.                                
161900     WRITE    PRINT-LINE FROM WS-REPORT-C-LINE                            
162000              AFTER ADVANCING 2.                                          
162100*                                                                         
162200     ADD      WS-C-OPEN-SPEND    TO WS-BCD-GRAND-OPEN.                    
162300     ADD      WS-C-DEL-SPEND-PY  TO WS-BCD-GRAND-DEL.                     
162400     ADD      WS-C-SAVINGS-SUM   TO WS-BCD-GRAND-SAVE.                    
162500*                                                                         
162600 CC041-EXIT.  EXIT SECTION.                                               
162700*                                                                         
162800 EE049-FIND-MAX-FREQ-USER SECTION.                                        
162900**********************************                                        
163000*                                                                         
163100*    FIRST-ON-TIES WINNER OF THE DISTINCT-USER FREQUENCY TABLE -          
163200*    A PLAIN LEFT-TO-RIGHT SCAN KEEPING THE BEST SEEN SO FAR.             
163300*                                                                         
163400     MOVE     "UNASSIGNED" TO WS-USER-FOR-ROW.                            
163500     IF       WS-CUSER-ROWS = ZERO                                        
163600              GO TO    EE049-EXIT.                                        
163700     MOVE     ZERO TO WS-MID.                                             
163800     PERFORM  FF049-CHECK-ONE-CUSER                                       
163900              VARYING WS-CUSER-IX FROM 1 BY 1                             
164000              UNTIL WS-CUSER-IX > WS-CUSER-ROWS.                          
164100*                                                                         
164200 EE049-EXIT.  EXIT SECTION.                                               
164300*                                                                         
164400 FF049-CHECK-ONE-CUSER SECTION.                                           
164500*******************************                                           
164600*                                                                         
164700     IF       WS-CUSER-FREQ (WS-CUSER-IX) > WS-MID                        
164800              MOVE WS-CUSER-FREQ (WS-CUSER-IX) TO WS-MID                  
164900              MOVE WS-CUSER-NAME (WS-CUSER-IX) TO WS-USER-FOR-ROW         
165000     END-IF.                                                              
165100*                                                                         
165200 FF049-EXIT.  EXIT SECTION.                                               
165300*                                                                         
165400 AA050-CLOSE-FILES SECTION.                                               
165500***************************                                               
165600*                                                                         
165700     CLOSE    PRINT-FILE.                                                 
165800*                                                                         
165900 AA050-EXIT.  EXIT SECTION.                                               
166000*                                                                         

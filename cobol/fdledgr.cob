000100*****************************************************                     
000200*                                                    *                    
000300*   RECORD DEFINITION FOR THE ITEM LEDGER FILE      *                     
000400*                                                    *                    
000500*****************************************************                     
000600*  RECORD SIZE 50 BYTES.                                                  
000700*                                                                         
000800* 14/11/1989 VBC - CREATED.                                               
000900* 11/01/1999 VBC - Y2K - PB-LEDGR-POSTING-DATE CONFIRMED CCYYMMDD.        
001000*                                                                         
001100 FD  PB-LEDGR-FILE                                                        
001200     LABEL RECORD IS STANDARD.                                            
001300*                                                                         
001400 01  PB-LEDGR-RECORD.                                                     
001500     03  PB-LEDGR-ITEM-NO         PIC X(20).                              
001600     03  PB-LEDGR-ENTRY-TYPE      PIC 9(1).                               
001700         88  PB-LEDGR-TY-PURCHASE     VALUE 0.                            
001800         88  PB-LEDGR-TY-SALE         VALUE 1.                            
001900         88  PB-LEDGR-TY-POS-ADJ      VALUE 2.                            
002000         88  PB-LEDGR-TY-NEG-ADJ      VALUE 3.                            
002100         88  PB-LEDGR-TY-TRANSFER     VALUE 4.                            
002200         88  PB-LEDGR-TY-CONSUMPTION  VALUE 5.                            
002300         88  PB-LEDGR-TY-OUTPUT       VALUE 6.                            
002400     03  PB-LEDGR-POSTING-DATE    PIC 9(8).                               
002500     03  PB-LEDGR-QTY             PIC S9(7)V99.                           
002600     03  FILLER                   PIC X(12).                              

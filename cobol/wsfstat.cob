000100*    FILE STATUS FIELDS FOR ALL PB FILES - ONE COMMON BLOCK SO            
000200*    EVERY PROGRAM TESTS OPENS/READS THE SAME WAY.  ADDED WHEN            
000300*    THE U6/U7 RUNS STARTED TRAPPING OPEN FAILURES INSTEAD OF             
000400*    ABENDING WITH A COBOL RUNTIME MESSAGE.                               
000500*                                                                         
000600 01  WS-FILE-STATUSES.                                                    
000700     03  PB-PARM-STATUS       PIC XX     VALUE "00".                      
000800     03  PB-ITEM-STATUS       PIC XX     VALUE "00".                      
000900     03  PB-VEND-STATUS       PIC XX     VALUE "00".                      
001000     03  PB-PURCH-STATUS      PIC XX     VALUE "00".                      
001100     03  PB-BOM-STATUS        PIC XX     VALUE "00".                      
001200     03  PB-LEDGR-STATUS      PIC XX     VALUE "00".                      
001300     03  PB-REQ-STATUS        PIC XX     VALUE "00".                      
001400     03  PB-INV-STATUS        PIC XX     VALUE "00".                      
001500     03  PB-BOMX-STATUS       PIC XX     VALUE "00".                      
001600     03  PB-ICLS-STATUS       PIC XX     VALUE "00".                      
001700     03  PB-BENCHI-STATUS     PIC XX     VALUE "00".                      
001800     03  PB-BENCV-STATUS      PIC XX     VALUE "00".                      
001900     03  PB-PRINT-STATUS      PIC XX     VALUE "00".                      
002000     03  PB-REQD-STATUS       PIC XX     VALUE "00".                      
002100     03  PB-REQDCN-STATUS     PIC XX     VALUE "00".                      
002200     03  FILLER               PIC X(1).                                   

000100*****************************************************                     
000200*                                                    *                    
000300*   COUNTRY TARIFF RATE TABLE - RULE R6             *                     
000400*      CN/HK 1.450, US 0.000, LISTED OTHERS 0.100,  *                     
000500*      UNKNOWN COUNTRY DEFAULTS TO 0.000            *                     
000600*                                                    *                    
000700*****************************************************                     
000800* 02/05/1994 VBC - CREATED, ADAPTED FROM WSPYSWT RATE                     
000900*                  TABLE IDIOM (STATE W/H RATE OCCURS TABLE).             
001000* 14/06/1998 VBC - RATE WIDENED TO 9V999 FOR 1.450 (WAS V99).             
001100*                                                                         
001200 01  WS-TARIFF-TABLE.                                                     
001300     03  FILLER  PIC X(6)    VALUE "CN1450".                              
001400     03  FILLER  PIC X(6)    VALUE "HK1450".                              
001500     03  FILLER  PIC X(6)    VALUE "US0000".                              
001600     03  FILLER  PIC X(6)    VALUE "AU0100".                              
001700     03  FILLER  PIC X(6)    VALUE "BR0100".                              
001800     03  FILLER  PIC X(6)    VALUE "KH0100".                              
001900     03  FILLER  PIC X(6)    VALUE "CA0100".                              
002000     03  FILLER  PIC X(6)    VALUE "CL0100".                              
002100     03  FILLER  PIC X(6)    VALUE "CO0100".                              
002200     03  FILLER  PIC X(6)    VALUE "DK0100".                              
002300     03  FILLER  PIC X(6)    VALUE "EU0100".                              
002400     03  FILLER  PIC X(6)    VALUE "FR0100".                              
002500     03  FILLER  PIC X(6)    VALUE "DE0100".                              
002600     03  FILLER  PIC X(6)    VALUE "IN0100".                              
002700     03  FILLER  PIC X(6)    VALUE "ID0100".                              
002800     03  FILLER  PIC X(6)    VALUE "IL0100".                              
002900     03  FILLER  PIC X(6)    VALUE "IT0100".                              
003000     03  FILLER  PIC X(6)    VALUE "JP0100".                              
003100     03  FILLER  PIC X(6)    VALUE "MY0100".                              
003200     03  FILLER  PIC X(6)    VALUE "MX0100".                              
003300     03  FILLER  PIC X(6)    VALUE "PK0100".                              
003400     03  FILLER  PIC X(6)    VALUE "PH0100".                              
003500     03  FILLER  PIC X(6)    VALUE "SG0100".                              
003600     03  FILLER  PIC X(6)    VALUE "KR0100".                              
003700     03  FILLER  PIC X(6)    VALUE "LK0100".                              
003800     03  FILLER  PIC X(6)    VALUE "CH0100".                              
003900     03  FILLER  PIC X(6)    VALUE "TW0100".                              
004000     03  FILLER  PIC X(6)    VALUE "TH0100".                              
004100     03  FILLER  PIC X(6)    VALUE "TR0100".                              
004200     03  FILLER  PIC X(6)    VALUE "UK0100".                              
004300     03  FILLER  PIC X(6)    VALUE "VN0100".                              
004400 01  WS-TARIFF-TABLE-R REDEFINES WS-TARIFF-TABLE.                         
004500     03  WS-TARIFF-ENTRY           OCCURS 31                              
004600                                   INDEXED BY WS-TARIFF-IX.               
004700         05  WS-TARIFF-CTRY        PIC X(2).                              
004800         05  WS-TARIFF-RATE        PIC 9V999.                             
004900 01  WS-TARIFF-COUNT               PIC 99      VALUE 31.                  
005000*    SECTION-301 OVERRIDE RATE WHEN HTS-40PCT MATCHES AND COUNTRY         
005100*    (NORMALISED HK TO CN) IS CN - SEE RULE R6.                           
005200 01  WS-TARIFF-SECTION301-RATE     PIC V999    VALUE 0.400.               

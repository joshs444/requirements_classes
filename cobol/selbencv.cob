000100* 02/05/1994 VBC - CREATED - U4/U5 PER-ITEM+VENDOR BENCHMARK.             
000200 SELECT PB-BENCV-FILE                                                     
000300     ASSIGN TO "PBBENCV"                                                  
000400     ORGANIZATION IS SEQUENTIAL                                           
000500     FILE STATUS  IS PB-BENCV-STATUS.                                     

* 08/02/1995 VBC - CREATED - U2 CLASSIFICATION OUTPUT, BY ITEM-NO.
 SELECT PB-ICLS-FILE
     ASSIGN TO "PBICLS"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-ICLS-STATUS.

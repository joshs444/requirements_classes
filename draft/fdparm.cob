*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE PB RUN-PARAMETER CARD *
*      ONE RECORD PER NIGHTLY RUN                   *
*                                                    *
*****************************************************
*  RECORD SIZE 20 BYTES.
*
* 14/11/1989 VBC - CREATED.
* 02/05/1994 VBC - ADDED PB-PARM-TARGET-CTRY, DEFAULT "CN".
* 19/09/2025 VBC - PADDED FILLER TO ALLOW FOR FUTURE CARD FIELDS.
*
 FD  PB-PARM-FILE
     LABEL RECORD IS OMITTED.
*
 01  PB-PARM-RECORD.
*    RUN DATE, CCYYMMDD.
     03  PB-PARM-RUN-DATE        PIC 9(8).
*    TARGET SOURCING COUNTRY, DEFAULT "CN".
     03  PB-PARM-TARGET-CTRY     PIC X(2).
     03  FILLER                  PIC X(10).

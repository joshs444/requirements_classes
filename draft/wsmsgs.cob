*****************************************************
*                                                    *
*   COMMON ERROR / DIAGNOSTIC MESSAGES FOR THE      *
*      PB (PURCHASING/BOM) SUITE                    *
*                                                    *
*****************************************************
* 14/11/1989 VBC - CREATED, HOUSE STYLE PER ACAS
*                  ERROR-MESSAGES GROUP (SEE PYRGSTR).
* 02/05/1994 VBC - ADDED PB008-PB011 FOR THE U3/U4/U5/U6/U7/U8
*                  FILE-OPEN GUARDS (LEDGR, PURCH, REQ, INV).
*
 01  PB-ERROR-MESSAGES.
     03  PB001     PIC X(40) VALUE
         "PB001 PARM FILE NOT FOUND - ABORTING RUN".
     03  PB002     PIC X(34) VALUE
         "PB002 READ PARM RECORD ERROR = ".
     03  PB003     PIC X(32) VALUE
         "PB003 ITEM MASTER NOT FOUND -".
     03  PB004     PIC X(34) VALUE
         "PB004 VENDOR MASTER NOT FOUND -".
     03  PB005     PIC X(38) VALUE
         "PB005 NO BOM DATA FOUND - NOTHING TO DO".
     03  PB006     PIC X(40) VALUE
         "PB006 ITEM NOT ON MASTER - RECORD SKIPPED -".
     03  PB007     PIC X(46) VALUE
         "PB007 BOM CYCLE GUARD FIRED FOR ITEM - LOGGED -".
     03  PB008     PIC X(30) VALUE
         "PB008 LEDGER FILE NOT FOUND -".
     03  PB009     PIC X(32) VALUE
         "PB009 PURCHASE FILE NOT FOUND -".
     03  PB010     PIC X(36) VALUE
         "PB010 REQUISITION FILE NOT FOUND -".
     03  PB011     PIC X(34) VALUE
         "PB011 INVENTORY FILE NOT FOUND -".
     03  FILLER    PIC X(1).

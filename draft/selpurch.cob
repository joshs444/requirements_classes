* 14/11/1989 VBC - CREATED - PO LINES, ANY ORDER ON INPUT.
 SELECT PB-PURCH-FILE
     ASSIGN TO "PBPURCH"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-PURCH-STATUS.

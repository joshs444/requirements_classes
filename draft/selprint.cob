* 14/11/1989 VBC - CREATED - SHARED 132-COLUMN PRINT FILE SELECT.
 SELECT PRINT-FILE
     ASSIGN TO "PBPRINT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS  IS PB-PRINT-STATUS.

*****************************************************************
*                                                                *
*               VENDOR EXPOSURE AND SOURCING REPORTS            *
*                                                                *
*        REPORTS A-D ON THE SHARED 132-COLUMN PRINT FILE        *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PB030.
     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.
     DATE-WRITTEN.       09/05/1994.
     DATE-COMPILED.
     SECURITY.           COPYRIGHT (C) 1994-2026, V B COEN.
*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                        LICENSE.  SEE FILE COPYING FOR DETAILS.
*
*    REMARKS.            TAKES ITS OWN PASS OVER THE PURCHASE
*                        ORDER FILE TO BUILD LINE AND GROUP SPEND
*                        VALUES (OPEN/DELIVERED), THEN REPORTS
*                        VENDOR EXPOSURE IN THE TARGET SOURCING
*                        COUNTRY FOUR WAYS - BY VENDOR (A), BY
*                        VENDOR X ITEM (B), VENDOR ACTION PLAN
*                        (C, A CONTROL BREAK OVER B) AND
*                        ALTERNATIVE VENDOR OPTIONS (D).  USES
*                        THE PB020 COST BENCHMARK FILES FOR THE
*                        MULTI-SOURCE FLAG AND FOR RANKING
*                        NON-TARGET-COUNTRY ALTERNATIVES.
*
*    VERSION.            SEE PROG-NAME IN WS.
*
*    CALLED MODULES.     PBDATE.
*
*    FUNCTIONS USED.     NONE.
*
*    FILES USED.
*                        PBPARM.   RUN DATE, TARGET COUNTRY.
*                        PBITEM.   ITEM MASTER (DESC/HTS/CAT).
*                        PBVEND.   VENDOR MASTER (NAME/COUNTRY).
*                        PBPURCH.  PURCHASE ORDER LINES.
*                        PBBENCHI. PB020 PER-ITEM BENCHMARKS.
*                        PBBENCV.  PB020 ITEM+VENDOR BENCHMARKS.
*                        PBPRINT.  REPORTS A, B, C, D.
*
*    ERROR MESSAGES USED.
*                        PB001, PB002, PB003, PB004, PB009.
*
* CHANGES:
* 09/05/1994 VBC - 1.00 CREATED.
* 14/02/1995 VBC -    .01 ADDED REPORT D, ALTERNATIVE VENDORS.
* 11/01/1999 VBC - 1.01   Y2K - WINDOW ARITHMETIC NOW VIA PBDATE.
* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
* 24/09/2025 VBC -    .02 REMOVED A STRAY MOVE PAST THE END OF THE
*                         WS-CUSER-ENTRY TABLE IN EE049 - DEAD,
*                         UNREAD, AND THE TABLE ONLY RUNS 1 TO 30.
*
*****************************************************************
*
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND
* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026
* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE
* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.
*
*****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 COPY "ENVDIV.COB".
 COPY "SELPARM.COB".
 COPY "SELITEM.COB".
 COPY "SELVEND.COB".
 COPY "SELPURCH.COB".
 COPY "SELBENCI.COB".
 COPY "SELBENCV.COB".
 COPY "SELPRINT.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*-------------
*
 COPY "FDPARM.COB".
 COPY "FDITEM.COB".
 COPY "FDVEND.COB".
 COPY "FDPURCH.COB".
 COPY "FDBENCI.COB".
 COPY "FDBENCV.COB".
*
 FD  PRINT-FILE
     LABEL RECORD IS OMITTED.
*
 01  PRINT-LINE                  PIC X(132).
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  PROG-NAME               PIC X(17) VALUE "PB030 (1.01)".
*
 COPY "WSDATE.COB".
 COPY "WSMSGS.COB".
 COPY "WSFSTAT.COB".
 COPY "WSHTS40.COB".
*
 01  WS-SWITCHES.
     03  WS-ITEM-EOF          PIC X     VALUE "N".
         88  ITEM-EOF             VALUE "Y".
     03  WS-VEND-EOF          PIC X     VALUE "N".
         88  VEND-EOF             VALUE "Y".
     03  WS-BENCHI-EOF        PIC X     VALUE "N".
         88  BENCHI-EOF           VALUE "Y".
     03  WS-BENCV-EOF         PIC X     VALUE "N".
         88  BENCV-EOF            VALUE "Y".
     03  WS-PURCH-EOF         PIC X     VALUE "N".
         88  PURCH-EOF            VALUE "Y".
     03  FILLER               PIC X(1).
*
 01  WS-TARGET-COUNTRY        PIC X(2)  VALUE "CN".
*
*    ITEM MASTER, LOADED ENTIRE - FILE COMES SORTED ASCENDING BY
*    ITEM-NO SO A STRAIGHT LOAD GIVES A BINARY-SEARCHABLE TABLE.
*
 01  WS-ITEM-TABLE.
     03  WS-ITM-ROWS          PIC 9(7)   COMP VALUE ZERO.
     03  WS-ITM-ENTRY OCCURS 1 TO 20000 TIMES
                      DEPENDING ON WS-ITM-ROWS
                      ASCENDING KEY WS-ITM-ITEM-NO
                      INDEXED BY WS-ITM-IX.
         05  WS-ITM-ITEM-NO       PIC X(20).
         05  WS-ITM-DESC          PIC X(30).
         05  WS-ITM-HTS           PIC X(12).
         05  WS-ITM-CATEGORY      PIC X(10).
*
*    VENDOR MASTER, LOADED ENTIRE THE SAME WAY - NAME/COUNTRY FOR
*    THE VENDORS FOUND ON THE PB020 ITEM+VENDOR BENCHMARK FILE.
*
 01  WS-VEND-TABLE.
     03  WS-VND-ROWS          PIC 9(5)   COMP VALUE ZERO.
     03  WS-VND-ENTRY OCCURS 1 TO 2000 TIMES
                      DEPENDING ON WS-VND-ROWS
                      ASCENDING KEY WS-VND-VEND-NO
                      INDEXED BY WS-VND-IX.
         05  WS-VND-VEND-NO       PIC X(10).
         05  WS-VND-NAME          PIC X(30).
         05  WS-VND-COUNTRY       PIC X(2).
*
*    PB020 PER-ITEM BENCHMARK, LOADED ENTIRE - ONLY THE FIELDS
*    THIS PROGRAM ACTUALLY CONSULTS (MULTI-COUNTRY FLAG, MOST
*    RECENT ASSIGNED USER/COST CENTER).
*
 01  WS-BENCHI-TABLE.
     03  WS-BHI-ROWS          PIC 9(7)   COMP VALUE ZERO.
     03  WS-BHI-ENTRY OCCURS 1 TO 20000 TIMES
                      DEPENDING ON WS-BHI-ROWS
                      ASCENDING KEY WS-BHI-ITEM-NO
                      INDEXED BY WS-BHI-IX.
         05  WS-BHI-ITEM-NO       PIC X(20).
         05  WS-BHI-MULTI-CTRY    PIC X.
             88  WS-BHI-MULTI-CTRY-YES    VALUE "Y".
         05  WS-BHI-LAST-USER     PIC X(10).
         05  WS-BHI-LAST-COST-CTR PIC X(6).
*
*    PB020 PER-ITEM+VENDOR BENCHMARK, LOADED ENTIRE AND ALREADY IN
*    ITEM-THEN-VENDOR ORDER (SEE PB020) - LETS US FIND ALL VENDORS
*    OF AN ITEM AS ONE CONTIGUOUS BLOCK BY BINARY SEARCH ON THE
*    ITEM-NO PORTION ALONE, THEN EXPANDING LEFT/RIGHT.
*
 01  WS-BENCV-TABLE.
     03  WS-BCV-ROWS          PIC 9(7)   COMP VALUE ZERO.
     03  WS-BCV-ENTRY OCCURS 1 TO 20000 TIMES
                      DEPENDING ON WS-BCV-ROWS
                      INDEXED BY WS-BCV-IX.
         05  WS-BCV-ITEM-NO       PIC X(20).
         05  WS-BCV-VEND-NO       PIC X(10).
         05  WS-BCV-LAST-DATE     PIC 9(8).
         05  WS-BCV-LAST-COST     PIC S9(7)V9(4).
*
*    VENDOR-LEVEL SPEND ACCUMULATORS (REPORT A), TARGET-COUNTRY
*    VENDORS ONLY, ALL PO-TYPES, BUILT OFF OUR OWN PURCHASE PASS.
*
 01  WS-VENDOR-TABLE.
     03  WS-V-ROWS            PIC 9(5)   COMP VALUE ZERO.
     03  WS-V-ENTRY OCCURS 1 TO 2000 TIMES
                    DEPENDING ON WS-V-ROWS
                    ASCENDING KEY WS-V-VEND-NO
                    INDEXED BY WS-V-IX.
         05  WS-V-VEND-NO         PIC X(10).
         05  WS-V-ALL-OPEN-SPEND  PIC S9(9)V99.
         05  WS-V-DEL-SPEND-PY    PIC S9(9)V99.
         05  WS-V-TARIFF-EXCL-OPEN PIC S9(9)V99.
*
*    VENDOR+ITEM SPEND ACCUMULATORS (REPORTS B/C/D), VENDOR-MAJOR
*    ORDER SO THE VENDOR CONTROL BREAK IN REPORT C NEEDS NO SORT.
*    TYPE-ITEM LINES ONLY.
*
 01  WS-VENDITEM-TABLE.
     03  WS-VI-ROWS           PIC 9(7)   COMP VALUE ZERO.
     03  WS-VI-ENTRY OCCURS 1 TO 20000 TIMES
                     DEPENDING ON WS-VI-ROWS
                     ASCENDING KEY WS-VI-KEY
                     INDEXED BY WS-VI-IX.
         05  WS-VI-KEY.
             07  WS-VI-VEND-NO        PIC X(10).
             07  WS-VI-ITEM-NO        PIC X(20).
         05  WS-VI-ALL-OPEN-SPEND PIC S9(9)V99.
         05  WS-VI-DEL-SPEND-PY   PIC S9(9)V99.
*
*    UP TO 3 CHEAPEST NON-TARGET-COUNTRY ALTERNATIVES FOUND FOR
*    THE ITEM CURRENTLY ON REPORT B, ASCENDING BY LAST UNIT COST -
*    RANK 1 IS THE PREFERRED ALTERNATIVE.
*
 01  WS-ALT-TABLE.
     03  WS-ALT-ROWS          PIC 9     COMP VALUE ZERO.
     03  WS-ALT-ENTRY OCCURS 3 TIMES INDEXED BY WS-ALT-IX.
         05  WS-ALT-VEND-NO       PIC X(10).
         05  WS-ALT-VEND-NAME     PIC X(30).
         05  WS-ALT-VEND-COUNTRY  PIC X(2).
         05  WS-ALT-LAST-DATE     PIC 9(8).
         05  WS-ALT-LAST-COST     PIC S9(7)V9(4).
*
*    REPORT A RANKING ARRAY - INDEXES INTO WS-VENDOR-TABLE, KEPT
*    BY STRAIGHT INSERTION - THIS SHOP'S PROGRAMS DO NOT USE THE
*    SORT VERB.
*
 01  WS-ARANK-TABLE.
     03  WS-ARANK-ROWS        PIC 9(5)   COMP VALUE ZERO.
     03  WS-ARANK-ENTRY OCCURS 1 TO 2000 TIMES
                        DEPENDING ON WS-ARANK-ROWS
                        INDEXED BY WS-ARANK-IX.
         05  WS-ARANK-VEND-IX     PIC 9(5)   COMP.
         05  WS-ARANK-SORT-KEY    PIC S9(9)V99.
*
*    DISTINCT-USER FREQUENCY TABLE FOR REPORT C'S ACTION-OWNER,
*    RESET AT EVERY VENDOR BREAK.
*
 01  WS-CUSER-TABLE.
     03  WS-CUSER-ROWS        PIC 9(2)   COMP VALUE ZERO.
     03  WS-CUSER-ENTRY OCCURS 1 TO 30 TIMES
                        DEPENDING ON WS-CUSER-ROWS
                        INDEXED BY WS-CUSER-IX.
         05  WS-CUSER-NAME        PIC X(10).
         05  WS-CUSER-FREQ        PIC 9(5)   COMP.
*
*    REPORT C (VENDOR ACTION PLAN) CONTROL-BREAK ACCUMULATORS -
*    RESET AT EVERY VENDOR BREAK, WRITTEN AT THE NEXT BREAK OR AT
*    END OF THE VENDOR+ITEM TABLE.
*
 01  WS-C-ACCUM.
     03  WS-C-CUR-VEND        PIC X(10) VALUE SPACES.
     03  WS-C-CUR-VEND-NAME   PIC X(30).
     03  WS-C-OPEN-SPEND      PIC S9(9)V99.
     03  WS-C-DEL-SPEND-PY    PIC S9(9)V99.
     03  WS-C-SNGL-OPEN-SPEND PIC S9(9)V99.
     03  WS-C-MULT-OPEN-SPEND PIC S9(9)V99.
     03  WS-C-EXCL-OPEN-SPEND PIC S9(9)V99.
     03  WS-C-SKU-COUNT       PIC 9(5)   COMP.
     03  WS-C-SNGL-ROW-COUNT  PIC 9(5)   COMP.
     03  WS-C-SHIFT-ROW-COUNT PIC 9(5)   COMP.
     03  WS-C-SAVINGS-SUM     PIC S9(9)V99.
     03  FILLER               PIC X(1).
*
*    REPORT A GRAND TOTALS, ACCUMULATED AS EACH VENDOR LINE IS
*    WRITTEN AND PRINTED AFTER THE LAST RANKED VENDOR.
*
 01  WS-A-GRAND-TOTAL.
     03  WS-A-GRAND-OPEN      PIC S9(9)V99   VALUE ZERO.
     03  WS-A-GRAND-DEL       PIC S9(9)V99   VALUE ZERO.
     03  FILLER               PIC X(1).
*
*    COMBINED B/C/D SECTION GRAND TOTALS, ROLLED UP FROM EACH
*    VENDOR'S WS-C-ACCUM FIGURES AT EVERY VENDOR BREAK.
*
 01  WS-BCD-GRAND-TOTAL.
     03  WS-BCD-GRAND-OPEN    PIC S9(9)V99   VALUE ZERO.
     03  WS-BCD-GRAND-DEL     PIC S9(9)V99   VALUE ZERO.
     03  WS-BCD-GRAND-SAVE    PIC S9(9)V99   VALUE ZERO.
     03  FILLER               PIC X(1).
*
 01  WS-MISC.
     03  WS-CUR-KEY           PIC X(20).
     03  WS-CUR-KEY-R REDEFINES WS-CUR-KEY.
*        ALTERNATE PREFIX/SUFFIX VIEW OF THE SEARCH KEY, CARRIED
*        OVER FROM THE MANUAL TRUNCATED-KEY SORT IDIOM ON MAPS09.
         05  WS-CUR-KEY-PFX       PIC X(10).
         05  WS-CUR-KEY-SFX       PIC X(10).
     03  WS-FOUND-SW          PIC X      VALUE "N".
         88  ROW-FOUND            VALUE "Y".
     03  WS-LOW                PIC 9(7)  COMP.
     03  WS-HIGH               PIC 9(7)  COMP.
     03  WS-MID                PIC 9(7)  COMP.
     03  WS-FIRST-IX           PIC 9(7)  COMP.
     03  WS-LAST-IX            PIC 9(7)  COMP.
     03  WS-SCAN-IX            PIC 9(7)  COMP.
     03  WS-LINE-DAYNO         PIC 9(7)  COMP.
     03  WS-LINE-DEL-VALUE     PIC S9(9)V99.
     03  WS-LINE-DEL-VALUE-R REDEFINES WS-LINE-DEL-VALUE.
*        WHOLE/DECIMAL SPLIT OF THE EXTENDED LINE VALUE, USED WHEN
*        CHECKING A SUSPECT LINE DURING RECONCILIATION.
         05  WS-LINE-DEL-VALUE-WHOLE PIC S9(9).
         05  WS-LINE-DEL-VALUE-FRAC  PIC 99.
     03  WS-LINE-OPEN-VALUE    PIC S9(9)V99.
     03  WS-EXCLUDED-SW        PIC X      VALUE "N".
         88  HTS-EXCLUDED         VALUE "Y".
     03  WS-ITEM-HTS-WORK      PIC X(12).
     03  WS-ALT-COST           PIC S9(7)V9(4).
     03  WS-LAST-COST          PIC S9(7)V9(4).
     03  WS-COST-DELTA-PCT     PIC S9V999.
     03  WS-COST-DELTA-SET     PIC X      VALUE "N".
         88  COST-DELTA-IS-SET    VALUE "Y".
     03  WS-SOURCING-ACTION    PIC X(20).
     03  WS-VEND-IS-MULTI-SW   PIC X      VALUE "N".
         88  VEND-ITEM-MULTI-SRC  VALUE "Y".
     03  WS-USER-FOR-ROW       PIC X(10).
     03  WS-COST-CTR-FOR-ROW   PIC X(6).
     03  WS-DESC-FOR-ROW       PIC X(30).
     03  WS-HTS-FOR-ROW        PIC X(12).
     03  WS-CATEGORY-FOR-ROW   PIC X(10).
     03  WS-OPEN-PLUS-DEL      PIC S9(9)V99.
     03  WS-SWAP-VEND-IX       PIC 9(5)   COMP.
     03  WS-SWAP-SORT-KEY      PIC S9(9)V99.
     03  WS-VI-VEND-NO-WORK    PIC X(10).
     03  WS-VI-ITEM-NO-WORK    PIC X(20).
     03  WS-HTS40-TRAIL-SP     PIC 99     COMP.
     03  WS-HTS40-PFX-LEN      PIC 99     COMP.
     03  WS-BENCV-FOUND-DATE   PIC 9(8).
     03  WS-BENCV-FOUND-COST   PIC S9(7)V9(4).
     03  WS-BENCV-WAS-FOUND    PIC X      VALUE "N".
         88  THIS-VENDOR-BENCV-FOUND VALUE "Y".
     03  WS-BLOCK-VEND-NO      PIC X(10).
     03  FILLER                PIC X(1).
*
 01  WS-ALT-SWAP-ENTRY         PIC X(61).
*
 01  PB-DATE-LINKAGE-WORK.
     03  PB-DW-FUNC            PIC 9.
     03  PB-DW-CCYYMMDD        PIC 9(8).
     03  PB-DW-ABSDAYS         PIC 9(7)   COMP.
     03  FILLER                PIC X(1).
*
 01  WS-REPORT-A-HEAD-1.
     03  FILLER               PIC X(17)  VALUE SPACES.
     03  FILLER               PIC X(40)  VALUE
         "APPLEWOOD COMPUTERS - VENDOR SPEND RPT".
*
 01  WS-REPORT-A-HEAD-2.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(11)  VALUE "VENDOR".
     03  FILLER               PIC X(31)  VALUE "NAME".
     03  FILLER               PIC X(11)  VALUE "ALL OPEN".
     03  FILLER               PIC X(12)  VALUE "DEL PY".
     03  FILLER               PIC X(6)   VALUE "ITMS".
     03  FILLER               PIC X(6)   VALUE "SNGL".
     03  FILLER               PIC X(6)   VALUE "EXCL%".
*
 01  WS-REPORT-A-TOTAL-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(41)  VALUE
         "GRAND TOTAL, QUALIFYING VENDORS".
     03  WAT-ALL-OPEN          PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WAT-DEL-PY            PIC ZZZZZZZ9.99.
*
 01  WS-REPORT-A-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WA-VEND-NO            PIC X(10).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WA-VEND-NAME          PIC X(30).
     03  WA-ALL-OPEN           PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WA-DEL-PY             PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WA-ITEM-CNT           PIC ZZZ9.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WA-SNGL-CNT           PIC ZZZ9.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WA-EXCL-PCT           PIC Z.999.
*
 01  WS-REPORT-B-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-VEND-NO            PIC X(10).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-ITEM-NO            PIC X(20).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-DESC               PIC X(20).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-HTS                PIC X(12).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-EXCL-FLAG          PIC X(3).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-MULTI-FLAG         PIC X(3).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-LAST-DATE          PIC 9(8).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-LAST-COST          PIC ZZZ9.9999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-ALT-COST           PIC ZZZ9.9999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-DELTA-PCT          PIC -9.999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WB-ACTION             PIC X(20).
*
 01  WS-REPORT-C-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-VEND-NO            PIC X(10).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-VEND-NAME          PIC X(30).
     03  WC-OPEN-SPEND         PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-DEL-SPEND          PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-EXCL-RATIO         PIC Z.999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-SKU-CNT            PIC ZZZ9.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-SNGL-CNT           PIC ZZZ9.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-SHIFT-CNT          PIC ZZZ9.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-SAVINGS            PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WC-OWNER              PIC X(10).
*
 01  WS-REPORT-BCD-HEAD-1.
     03  FILLER               PIC X(17)  VALUE SPACES.
     03  FILLER               PIC X(48)  VALUE
         "APPLEWOOD COMPUTERS - VENDOR ACTION/CANDIDATE RPT".
*
 01  WS-REPORT-B-HEAD-2.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(11)  VALUE "VENDOR".
     03  FILLER               PIC X(21)  VALUE "ITEM NO".
     03  FILLER               PIC X(21)  VALUE "DESCRIPTION".
     03  FILLER               PIC X(13)  VALUE "HTS".
     03  FILLER               PIC X(4)   VALUE "EXC".
     03  FILLER               PIC X(4)   VALUE "MLT".
     03  FILLER               PIC X(9)   VALUE "LST DATE".
     03  FILLER               PIC X(9)   VALUE "LST CST".
     03  FILLER               PIC X(9)   VALUE "ALT CST".
     03  FILLER               PIC X(8)   VALUE "PCT".
     03  FILLER               PIC X(20)  VALUE "ACTION".
*
 01  WS-REPORT-C-HEAD-2.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(11)  VALUE "VENDOR".
     03  FILLER               PIC X(31)  VALUE "NAME".
     03  FILLER               PIC X(11)  VALUE "OPEN".
     03  FILLER               PIC X(12)  VALUE "DEL PY".
     03  FILLER               PIC X(6)   VALUE "RATIO".
     03  FILLER               PIC X(6)   VALUE "SKUS".
     03  FILLER               PIC X(6)   VALUE "SNGL".
     03  FILLER               PIC X(6)   VALUE "SHFT".
     03  FILLER               PIC X(11)  VALUE "SAVINGS".
     03  FILLER               PIC X(10)  VALUE "OWNER".
*
 01  WS-REPORT-BCD-TOTAL-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(41)  VALUE
         "GRAND TOTAL, ALL VENDORS REPORTED ABOVE".
     03  WBCDT-OPEN            PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WBCDT-DEL             PIC ZZZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WBCDT-SAVE            PIC ZZZZZZZ9.99.
*
 01  WS-REPORT-D-LINE.
     03  FILLER               PIC X(3)   VALUE SPACES.
     03  WD-RANK               PIC 9.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WD-ITEM-NO            PIC X(20).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WD-VEND-NO            PIC X(10).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WD-VEND-NAME          PIC X(30).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WD-LAST-DATE          PIC 9(8).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WD-LAST-COST          PIC ZZZ9.9999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WD-PCT-DIFF           PIC -9.999.
*
 PROCEDURE DIVISION.
*===================
*
 AA000-MAIN-LOGIC SECTION.
**************************
*
     PERFORM  AA010-OPEN-AND-LOAD-TABLES.
     PERFORM  AA020-ACCUM-PURCH-LINES.
     PERFORM  AA030-PRINT-REPORT-A.
     PERFORM  AA040-PRINT-REPORTS-B-C-D.
     PERFORM  AA050-CLOSE-FILES.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-OPEN-AND-LOAD-TABLES SECTION.
************************************
*
     OPEN     INPUT  PB-PARM-FILE.
     IF       PB-PARM-STATUS NOT = "00"
              DISPLAY  PB001
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     READ     PB-PARM-FILE
              AT END
                       DISPLAY  PB002
                       MOVE     16 TO RETURN-CODE
                       STOP     RUN
     END-READ.
     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.
     IF       PB-PARM-TARGET-CTRY NOT = SPACES
              MOVE PB-PARM-TARGET-CTRY TO WS-TARGET-COUNTRY
     END-IF.
     CLOSE    PB-PARM-FILE.
*
     MOVE     1 TO PB-DW-FUNC.
     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.
     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD
              PB-DW-ABSDAYS.
     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.
     COMPUTE  WS-CUTOFF-365-DAYNO = WS-RUN-DAYNO - 365.
*
     OPEN     INPUT  PB-ITEM-FILE.
     IF       PB-ITEM-STATUS NOT = "00"
              DISPLAY  PB003
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     PERFORM  BB011-READ-ONE-ITEM UNTIL ITEM-EOF.
     CLOSE    PB-ITEM-FILE.
*
     OPEN     INPUT  PB-VEND-FILE.
     IF       PB-VEND-STATUS NOT = "00"
              DISPLAY  PB004
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     PERFORM  BB012-READ-ONE-VEND UNTIL VEND-EOF.
     CLOSE    PB-VEND-FILE.
*
     OPEN     INPUT  PB-BENCHI-FILE.
     PERFORM  BB013-READ-ONE-BENCHI UNTIL BENCHI-EOF.
     CLOSE    PB-BENCHI-FILE.
*
     OPEN     INPUT  PB-BENCV-FILE.
     PERFORM  BB014-READ-ONE-BENCV UNTIL BENCV-EOF.
     CLOSE    PB-BENCV-FILE.
*
     OPEN     INPUT  PB-PURCH-FILE.
     IF       PB-PURCH-STATUS NOT = "00"
              DISPLAY  PB009
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     OPEN     OUTPUT PRINT-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
 BB011-READ-ONE-ITEM SECTION.
*****************************
*
     READ     PB-ITEM-FILE
              AT END
                       MOVE "Y" TO WS-ITEM-EOF
     END-READ.
     IF       NOT ITEM-EOF
              ADD      1 TO WS-ITM-ROWS
              SET      WS-ITM-IX TO WS-ITM-ROWS
              MOVE     PB-ITEM-NO   TO WS-ITM-ITEM-NO (WS-ITM-IX)
              MOVE     PB-ITEM-DESC TO WS-ITM-DESC    (WS-ITM-IX)
              MOVE     PB-ITEM-HTS-CODE TO
                       WS-ITM-HTS (WS-ITM-IX)
              MOVE     PB-ITEM-CATEGORY TO
                       WS-ITM-CATEGORY (WS-ITM-IX)
     END-IF.
*
 BB011-EXIT.  EXIT SECTION.
*
 BB012-READ-ONE-VEND SECTION.
*****************************
*
     READ     PB-VEND-FILE
              AT END
                       MOVE "Y" TO WS-VEND-EOF
     END-READ.
     IF       NOT VEND-EOF
              ADD      1 TO WS-VND-ROWS
              SET      WS-VND-IX TO WS-VND-ROWS
              MOVE     PB-VEND-NO   TO WS-VND-VEND-NO (WS-VND-IX)
              MOVE     PB-VEND-NAME TO WS-VND-NAME    (WS-VND-IX)
              MOVE     PB-VEND-COUNTRY TO
                       WS-VND-COUNTRY (WS-VND-IX)
     END-IF.
*
 BB012-EXIT.  EXIT SECTION.
*
 BB013-READ-ONE-BENCHI SECTION.
*******************************
*
     READ     PB-BENCHI-FILE
              AT END
                       MOVE "Y" TO WS-BENCHI-EOF
     END-READ.
     IF       NOT BENCHI-EOF
              ADD      1 TO WS-BHI-ROWS
              SET      WS-BHI-IX TO WS-BHI-ROWS
              MOVE     PB-BENCHI-ITEM-NO TO
                       WS-BHI-ITEM-NO (WS-BHI-IX)
              MOVE     PB-BENCHI-MULTI-CTRY TO
                       WS-BHI-MULTI-CTRY (WS-BHI-IX)
              MOVE     PB-BENCHI-LAST-USER TO
                       WS-BHI-LAST-USER (WS-BHI-IX)
              MOVE     PB-BENCHI-LAST-COST-CTR TO
                       WS-BHI-LAST-COST-CTR (WS-BHI-IX)
     END-IF.
*
 BB013-EXIT.  EXIT SECTION.
*
 BB014-READ-ONE-BENCV SECTION.
******************************
*
     READ     PB-BENCV-FILE
              AT END
                       MOVE "Y" TO WS-BENCV-EOF
     END-READ.
     IF       NOT BENCV-EOF
              ADD      1 TO WS-BCV-ROWS
              SET      WS-BCV-IX TO WS-BCV-ROWS
              MOVE     PB-BENCV-ITEM-NO TO
                       WS-BCV-ITEM-NO (WS-BCV-IX)
              MOVE     PB-BENCV-VEND-NO TO
                       WS-BCV-VEND-NO (WS-BCV-IX)
              MOVE     PB-BENCV-LAST-DATE TO
                       WS-BCV-LAST-DATE (WS-BCV-IX)
              MOVE     PB-BENCV-LAST-COST TO
                       WS-BCV-LAST-COST (WS-BCV-IX)
     END-IF.
*
 BB014-EXIT.  EXIT SECTION.
*
 AA020-ACCUM-PURCH-LINES SECTION.
*********************************
*
*    ONE PASS OVER THE PURCHASE FILE BUILDING THE RULE R3 LINE
*    VALUES AND ROLLING THEM INTO THE VENDOR (A) AND VENDOR+ITEM
*    (B/C/D) ACCUMULATORS - TARGET-COUNTRY VENDORS ONLY.
*
     PERFORM  BB020-READ-ONE-PURCH UNTIL PURCH-EOF.
     CLOSE    PB-PURCH-FILE.
*
 AA020-EXIT.  EXIT SECTION.
*
 BB020-READ-ONE-PURCH SECTION.
******************************
*
     READ     PB-PURCH-FILE
              AT END
                       MOVE "Y" TO WS-PURCH-EOF
     END-READ.
     IF       NOT PURCH-EOF
              PERFORM  CC020-PROCESS-PURCH-LINE
     END-IF.
*
 BB020-EXIT.  EXIT SECTION.
*
 CC020-PROCESS-PURCH-LINE SECTION.
**********************************
*
     IF       PB-PURCH-VEND-COUNTRY NOT = WS-TARGET-COUNTRY
              GO TO    CC020-EXIT.
*
     COMPUTE  WS-LINE-DEL-VALUE ROUNDED =
                   PB-PURCH-UNIT-COST * PB-PURCH-QTY-DELIVERED.
     IF       PB-PURCH-OPEN
              COMPUTE WS-LINE-OPEN-VALUE ROUNDED =
                   PB-PURCH-UNIT-COST * PB-PURCH-QTY-OUTSTAND
     ELSE
              MOVE    ZERO TO WS-LINE-OPEN-VALUE
     END-IF.
*
     MOVE     1 TO PB-DW-FUNC.
     MOVE     PB-PURCH-ORDER-DATE TO PB-DW-CCYYMMDD.
     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD
              PB-DW-ABSDAYS.
     MOVE     PB-DW-ABSDAYS TO WS-LINE-DAYNO.
*
     MOVE     PB-PURCH-VEND-NO TO WS-CUR-KEY-PFX.
     PERFORM  DD021-FIND-OR-ADD-VENDOR-ACC.
     ADD      WS-LINE-OPEN-VALUE TO
              WS-V-ALL-OPEN-SPEND (WS-V-IX).
     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-365-DAYNO
              ADD WS-LINE-DEL-VALUE TO
                  WS-V-DEL-SPEND-PY (WS-V-IX)
     END-IF.
*
     IF       NOT PB-PURCH-TYPE-ITEM
              GO TO    CC020-EXIT.
*
     MOVE     "N" TO WS-EXCLUDED-SW.
     MOVE     PB-PURCH-ITEM-NO TO WS-CUR-KEY.
     PERFORM  DD022-FIND-ITEM-MASTER.
     IF       ROW-FOUND
              MOVE     WS-ITM-HTS (WS-ITM-IX) TO WS-ITEM-HTS-WORK
              PERFORM  DD023-CHECK-HTS40-LIST
     END-IF.
     IF       HTS-EXCLUDED
              ADD      WS-LINE-OPEN-VALUE TO
                       WS-V-TARIFF-EXCL-OPEN (WS-V-IX)
     END-IF.
*
     MOVE     PB-PURCH-VEND-NO TO WS-VI-VEND-NO-WORK.
     MOVE     PB-PURCH-ITEM-NO TO WS-VI-ITEM-NO-WORK.
     PERFORM  DD024-FIND-OR-ADD-VENDITEM-ACC.
     ADD      WS-LINE-OPEN-VALUE TO
              WS-VI-ALL-OPEN-SPEND (WS-VI-IX).
     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-365-DAYNO
              ADD WS-LINE-DEL-VALUE TO
                  WS-VI-DEL-SPEND-PY (WS-VI-IX)
     END-IF.
*
 CC020-EXIT.  EXIT SECTION.
*
 DD021-FIND-OR-ADD-VENDOR-ACC SECTION.
**************************************
*
*    BINARY SEARCH OF WS-VENDOR-TABLE ON WS-CUR-KEY-PFX (VENDOR
*    NUMBER); APPENDS A NEW ZERO ROW ON FIRST SIGHT OF A VENDOR.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-V-ROWS = ZERO
              GO TO    DD021-APPEND.
     MOVE     1 TO WS-LOW.
     MOVE     WS-V-ROWS TO WS-HIGH.
     PERFORM  EE021-PROBE-VENDOR-ACC
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       ROW-FOUND
              GO TO    DD021-EXIT.
*
 DD021-APPEND.
     ADD      1 TO WS-V-ROWS.
     SET      WS-V-IX TO WS-V-ROWS.
     MOVE     WS-CUR-KEY-PFX TO WS-V-VEND-NO (WS-V-IX).
     MOVE     ZERO TO WS-V-ALL-OPEN-SPEND  (WS-V-IX)
                       WS-V-DEL-SPEND-PY   (WS-V-IX)
                       WS-V-TARIFF-EXCL-OPEN (WS-V-IX).
*
 DD021-EXIT.  EXIT SECTION.
*
 EE021-PROBE-VENDOR-ACC SECTION.
********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-V-IX TO WS-MID.
     IF       WS-V-VEND-NO (WS-V-IX) = WS-CUR-KEY-PFX
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-V-VEND-NO (WS-V-IX) < WS-CUR-KEY-PFX
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE021-EXIT.  EXIT SECTION.
*
 DD022-FIND-ITEM-MASTER SECTION.
********************************
*
*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-CUR-KEY (ITEM NUMBER).
*    SEARCH ONLY - A PURCHASE LINE FOR AN ITEM NOT ON THE MASTER
*    JUST LEAVES THE HTS/DESC/CATEGORY WORK FIELDS AT SPACES.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-ITM-ROWS = ZERO
              GO TO    DD022-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-ITM-ROWS TO WS-HIGH.
     PERFORM  EE022-PROBE-ITEM-MASTER
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 DD022-EXIT.  EXIT SECTION.
*
 EE022-PROBE-ITEM-MASTER SECTION.
*********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-ITM-IX TO WS-MID.
     IF       WS-ITM-ITEM-NO (WS-ITM-IX) = WS-CUR-KEY
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-ITM-ITEM-NO (WS-ITM-IX) < WS-CUR-KEY
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE022-EXIT.  EXIT SECTION.
*
 DD023-CHECK-HTS40-LIST SECTION.
********************************
*
*    RULE R5 - ITEM IS TARIFF-EXCLUDED WHEN ITS HTS CODE STARTS
*    WITH ANY PREFIX ON THE 40 PERCENT LIST.
*
     MOVE     "N" TO WS-EXCLUDED-SW.
     IF       WS-ITEM-HTS-WORK = SPACES
              GO TO    DD023-EXIT.
     SET      WS-HTS40-IX TO 1.
     PERFORM  EE023-PROBE-HTS40-ENTRY
              VARYING WS-HTS40-IX FROM 1 BY 1
              UNTIL WS-HTS40-IX > WS-HTS40-COUNT OR HTS-EXCLUDED.
*
 DD023-EXIT.  EXIT SECTION.
*
 EE023-PROBE-HTS40-ENTRY SECTION.
*********************************
*
*    EACH LIST ENTRY IS A PREFIX LEFT-JUSTIFIED IN A 12-BYTE
*    FIELD - THE TRAILING SPACES GIVE US THE PREFIX LENGTH, SO WE
*    COMPARE ONLY THAT MANY LEADING BYTES OF THE ITEM'S HTS CODE.
*
     IF       WS-HTS40-PREFIX (WS-HTS40-IX) = SPACES
              GO TO    EE023-EXIT.
     MOVE     ZERO TO WS-HTS40-TRAIL-SP.
     INSPECT  WS-HTS40-PREFIX (WS-HTS40-IX)
              TALLYING WS-HTS40-TRAIL-SP FOR TRAILING SPACE.
     COMPUTE  WS-HTS40-PFX-LEN = 12 - WS-HTS40-TRAIL-SP.
     IF       WS-ITEM-HTS-WORK (1:WS-HTS40-PFX-LEN) =
              WS-HTS40-PREFIX (WS-HTS40-IX) (1:WS-HTS40-PFX-LEN)
              MOVE "Y" TO WS-EXCLUDED-SW
     END-IF.
*
 EE023-EXIT.  EXIT SECTION.
*
 DD024-FIND-OR-ADD-VENDITEM-ACC SECTION.
****************************************
*
*    BINARY SEARCH OF WS-VENDITEM-TABLE ON WS-VI-KEY (VENDOR THEN
*    ITEM); APPENDS A NEW ZERO ROW ON FIRST SIGHT OF THE PAIR.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-VI-ROWS = ZERO
              GO TO    DD024-APPEND.
     MOVE     1 TO WS-LOW.
     MOVE     WS-VI-ROWS TO WS-HIGH.
     PERFORM  EE024-PROBE-VENDITEM-ACC
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       ROW-FOUND
              GO TO    DD024-EXIT.
*
 DD024-APPEND.
     ADD      1 TO WS-VI-ROWS.
     SET      WS-VI-IX TO WS-VI-ROWS.
     MOVE     WS-VI-VEND-NO-WORK TO WS-VI-VEND-NO (WS-VI-IX).
     MOVE     WS-VI-ITEM-NO-WORK TO WS-VI-ITEM-NO (WS-VI-IX).
     MOVE     ZERO TO WS-VI-ALL-OPEN-SPEND (WS-VI-IX)
                       WS-VI-DEL-SPEND-PY  (WS-VI-IX).
*
 DD024-EXIT.  EXIT SECTION.
*
 EE024-PROBE-VENDITEM-ACC SECTION.
**********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-VI-IX TO WS-MID.
     IF       WS-VI-VEND-NO (WS-VI-IX) = WS-VI-VEND-NO-WORK
         AND  WS-VI-ITEM-NO (WS-VI-IX) = WS-VI-ITEM-NO-WORK
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-VI-VEND-NO (WS-VI-IX) < WS-VI-VEND-NO-WORK
          OR ( WS-VI-VEND-NO (WS-VI-IX) = WS-VI-VEND-NO-WORK
         AND   WS-VI-ITEM-NO (WS-VI-IX) < WS-VI-ITEM-NO-WORK )
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE024-EXIT.  EXIT SECTION.
*
 AA030-PRINT-REPORT-A SECTION.
******************************
*
*    RULE R9 THRESHOLD AND DESCENDING-SPEND RANK OVER THE VENDOR
*    ACCUMULATORS, THEN ONE DETAIL LINE PER SURVIVING VENDOR.
*
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-A-HEAD-1
              AFTER ADVANCING PAGE.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-A-HEAD-2
              AFTER ADVANCING 2.
*
     MOVE     ZERO TO WS-A-GRAND-OPEN WS-A-GRAND-DEL.
*
     PERFORM  BB031-RANK-ONE-VENDOR
              VARYING WS-V-IX FROM 1 BY 1
              UNTIL WS-V-IX > WS-V-ROWS.
*
     PERFORM  BB032-WRITE-ONE-REPORT-A-LINE
              VARYING WS-ARANK-IX FROM 1 BY 1
              UNTIL WS-ARANK-IX > WS-ARANK-ROWS.
*
     MOVE     SPACES TO WS-REPORT-A-TOTAL-LINE.
     MOVE     WS-A-GRAND-OPEN TO WAT-ALL-OPEN.
     MOVE     WS-A-GRAND-DEL  TO WAT-DEL-PY.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE AFTER ADVANCING 1.
     WRITE    PRINT-LINE FROM WS-REPORT-A-TOTAL-LINE
              AFTER ADVANCING 1.
*
 AA030-EXIT.  EXIT SECTION.
*
 BB031-RANK-ONE-VENDOR SECTION.
*******************************
*
     COMPUTE  WS-OPEN-PLUS-DEL =
                  WS-V-ALL-OPEN-SPEND (WS-V-IX) +
                  WS-V-DEL-SPEND-PY   (WS-V-IX).
     IF       WS-OPEN-PLUS-DEL < 1000.00
              GO TO    BB031-EXIT.
     ADD      1 TO WS-ARANK-ROWS.
     SET      WS-ARANK-IX TO WS-ARANK-ROWS.
     MOVE     WS-V-IX TO WS-ARANK-VEND-IX (WS-ARANK-IX).
     MOVE     WS-OPEN-PLUS-DEL TO WS-ARANK-SORT-KEY (WS-ARANK-IX).
     PERFORM  CC031-BUBBLE-NEW-ENTRY-UP.
*
 BB031-EXIT.  EXIT SECTION.
*
 CC031-BUBBLE-NEW-ENTRY-UP SECTION.
***********************************
*
*    STRAIGHT INSERTION, DESCENDING - THE NEW LAST ROW SWAPS
*    LEFTWARD UNTIL ITS SORT KEY IS NOT GREATER THAN ITS LEFT
*    NEIGHBOUR'S.  THE RANK TABLE IS SMALL (ONE ROW PER QUALIFYING
*    VENDOR) SO A PLAIN BUBBLE IS CHEAP ENOUGH.
*
     MOVE     WS-ARANK-ROWS TO WS-SCAN-IX.
*
 CC031-SWAP-LOOP.
     IF       WS-SCAN-IX = 1
              GO TO    CC031-EXIT.
     SET      WS-ARANK-IX TO WS-SCAN-IX.
     IF       WS-ARANK-SORT-KEY (WS-ARANK-IX) >
              WS-ARANK-SORT-KEY (WS-ARANK-IX - 1)
              MOVE WS-ARANK-VEND-IX (WS-ARANK-IX) TO
                   WS-SWAP-VEND-IX
              MOVE WS-ARANK-SORT-KEY (WS-ARANK-IX) TO
                   WS-SWAP-SORT-KEY
              MOVE WS-ARANK-VEND-IX  (WS-ARANK-IX - 1) TO
                   WS-ARANK-VEND-IX  (WS-ARANK-IX)
              MOVE WS-ARANK-SORT-KEY (WS-ARANK-IX - 1) TO
                   WS-ARANK-SORT-KEY (WS-ARANK-IX)
              MOVE WS-SWAP-VEND-IX   TO
                   WS-ARANK-VEND-IX  (WS-ARANK-IX - 1)
              MOVE WS-SWAP-SORT-KEY  TO
                   WS-ARANK-SORT-KEY (WS-ARANK-IX - 1)
              SUBTRACT 1 FROM WS-SCAN-IX
              GO TO    CC031-SWAP-LOOP
     END-IF.
*
 CC031-EXIT.  EXIT SECTION.
*
 BB032-WRITE-ONE-REPORT-A-LINE SECTION.
***************************************
*
     SET      WS-V-IX TO WS-ARANK-VEND-IX (WS-ARANK-IX).
     MOVE     SPACES TO WS-REPORT-A-LINE.
     MOVE     WS-V-VEND-NO (WS-V-IX) TO WA-VEND-NO.
     MOVE     WS-V-VEND-NO (WS-V-IX) TO WS-CUR-KEY-PFX.
     PERFORM  DD031-FIND-VEND-MASTER.
     IF       ROW-FOUND
              MOVE     WS-VND-NAME (WS-VND-IX) TO WA-VEND-NAME
     ELSE
              MOVE     SPACES TO WA-VEND-NAME
     END-IF.
     MOVE     WS-V-ALL-OPEN-SPEND (WS-V-IX) TO WA-ALL-OPEN.
     MOVE     WS-V-DEL-SPEND-PY   (WS-V-IX) TO WA-DEL-PY.
     ADD      WS-V-ALL-OPEN-SPEND (WS-V-IX) TO WS-A-GRAND-OPEN.
     ADD      WS-V-DEL-SPEND-PY   (WS-V-IX) TO WS-A-GRAND-DEL.
     PERFORM  CC032-COUNT-VENDOR-ITEMS.
     MOVE     WS-SCAN-IX TO WA-ITEM-CNT.
     MOVE     WS-FIRST-IX TO WA-SNGL-CNT.
     IF       WS-V-ALL-OPEN-SPEND (WS-V-IX) = ZERO
              MOVE ZERO TO WA-EXCL-PCT
     ELSE
              COMPUTE WA-EXCL-PCT ROUNDED =
                   WS-V-TARIFF-EXCL-OPEN (WS-V-IX) /
                   WS-V-ALL-OPEN-SPEND   (WS-V-IX)
     END-IF.
     WRITE    PRINT-LINE FROM WS-REPORT-A-LINE
              AFTER ADVANCING 1.
*
 BB032-EXIT.  EXIT SECTION.
*
 CC032-COUNT-VENDOR-ITEMS SECTION.
**********************************
*
*    WALKS THE CONTIGUOUS BLOCK OF WS-VENDITEM-TABLE ROWS FOR THIS
*    VENDOR (THE TABLE IS VENDOR-MAJOR SO THEY ARE CONTIGUOUS) TO
*    COUNT DISTINCT ITEMS (INTO WS-SCAN-IX) AND SINGLE-SOURCE
*    ITEMS, I.E. THOSE WHOSE PB020 MULTI-COUNTRY FLAG IS NOT SET
*    (INTO WS-FIRST-IX).
*
     MOVE     ZERO TO WS-SCAN-IX WS-FIRST-IX.
     MOVE     WS-CUR-KEY-PFX TO WS-BLOCK-VEND-NO.
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-VI-ROWS = ZERO
              GO TO    CC032-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-VI-ROWS TO WS-HIGH.
     PERFORM  EE032-PROBE-VENDOR-BLOCK
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       NOT ROW-FOUND
              GO TO    CC032-EXIT.
*
     MOVE     WS-VI-IX TO WS-LAST-IX.
     SET      WS-VI-IX TO WS-LAST-IX.
*
 CC032-EXPAND-LEFT.
     IF       WS-LAST-IX > 1
              SET WS-VI-IX DOWN BY 1
              IF WS-VI-VEND-NO (WS-VI-IX) = WS-BLOCK-VEND-NO
                 SUBTRACT 1 FROM WS-LAST-IX
                 GO TO CC032-EXPAND-LEFT
              END-IF
     END-IF.
*
     MOVE     WS-LAST-IX TO WS-FIRST-IX.
     SET      WS-VI-IX TO WS-FIRST-IX.
*
 CC032-SCAN-BLOCK.
     ADD      1 TO WS-SCAN-IX.
     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-CUR-KEY.
     PERFORM  DD032-FIND-BENCHI.
     IF       NOT ROW-FOUND
         OR   NOT WS-BHI-MULTI-CTRY-YES (WS-BHI-IX)
              ADD 1 TO WS-FIRST-IX
     END-IF.
     SET      WS-VI-IX UP BY 1.
     IF       WS-VI-IX <= WS-VI-ROWS
         AND  WS-VI-VEND-NO (WS-VI-IX) = WS-BLOCK-VEND-NO
              GO TO CC032-SCAN-BLOCK.
*
*    WS-FIRST-IX WAS BORROWED AS THE SINGLE-SOURCE COUNTER ABOVE -
*    RENAME NOTWITHSTANDING, IT NOW HOLDS THE RIGHT VALUE FOR
*    WA-SNGL-CNT AND WS-SCAN-IX HOLDS THE UNIQUE ITEM COUNT.
*
 CC032-EXIT.  EXIT SECTION.
*
 EE032-PROBE-VENDOR-BLOCK SECTION.
**********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-VI-IX TO WS-MID.
     IF       WS-VI-VEND-NO (WS-VI-IX) = WS-BLOCK-VEND-NO
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-VI-VEND-NO (WS-VI-IX) < WS-BLOCK-VEND-NO
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE032-EXIT.  EXIT SECTION.
*
 DD031-FIND-VEND-MASTER SECTION.
********************************
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-VND-ROWS = ZERO
              GO TO    DD031-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-VND-ROWS TO WS-HIGH.
     PERFORM  EE031-PROBE-VEND-MASTER
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 DD031-EXIT.  EXIT SECTION.
*
 EE031-PROBE-VEND-MASTER SECTION.
*********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-VND-IX TO WS-MID.
     IF       WS-VND-VEND-NO (WS-VND-IX) = WS-CUR-KEY-PFX
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-VND-VEND-NO (WS-VND-IX) < WS-CUR-KEY-PFX
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE031-EXIT.  EXIT SECTION.
*
 DD032-FIND-BENCHI SECTION.
***************************
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-BHI-ROWS = ZERO
              GO TO    DD032-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-BHI-ROWS TO WS-HIGH.
     PERFORM  EE033-PROBE-BENCHI
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 DD032-EXIT.  EXIT SECTION.
*
 EE033-PROBE-BENCHI SECTION.
****************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-BHI-IX TO WS-MID.
     IF       WS-BHI-ITEM-NO (WS-BHI-IX) = WS-CUR-KEY
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-BHI-ITEM-NO (WS-BHI-IX) < WS-CUR-KEY
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE033-EXIT.  EXIT SECTION.
*
 AA040-PRINT-REPORTS-B-C-D SECTION.
***********************************
*
*    WS-VENDITEM-TABLE IS ALREADY VENDOR-MAJOR, ITEM-MINOR, SO
*    REPORT C'S VENDOR CONTROL BREAK NEEDS NO SEPARATE SORT PASS -
*    IT FIRES WHENEVER WS-VI-VEND-NO CHANGES DURING THE WALK.
*
     MOVE     ZERO TO WS-BCD-GRAND-OPEN WS-BCD-GRAND-DEL
                       WS-BCD-GRAND-SAVE.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-BCD-HEAD-1
              AFTER ADVANCING PAGE.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-B-HEAD-2
              AFTER ADVANCING 2.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-C-HEAD-2
              AFTER ADVANCING 1.
*
     PERFORM  BB041-PROCESS-ONE-VENDITEM-ROW
              VARYING WS-VI-IX FROM 1 BY 1
              UNTIL WS-VI-IX > WS-VI-ROWS.
     IF       WS-C-CUR-VEND NOT = SPACES
              PERFORM CC041-WRITE-REPORT-C-FOOTING
     END-IF.
*
     MOVE     SPACES TO WS-REPORT-BCD-TOTAL-LINE.
     MOVE     WS-BCD-GRAND-OPEN TO WBCDT-OPEN.
     MOVE     WS-BCD-GRAND-DEL  TO WBCDT-DEL.
     MOVE     WS-BCD-GRAND-SAVE TO WBCDT-SAVE.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE AFTER ADVANCING 1.
     WRITE    PRINT-LINE FROM WS-REPORT-BCD-TOTAL-LINE
              AFTER ADVANCING 1.
*
 AA040-EXIT.  EXIT SECTION.
*
 BB041-PROCESS-ONE-VENDITEM-ROW SECTION.
****************************************
*
     IF       WS-VI-VEND-NO (WS-VI-IX) NOT = WS-C-CUR-VEND
              IF WS-C-CUR-VEND NOT = SPACES
                 PERFORM CC041-WRITE-REPORT-C-FOOTING
              END-IF
              PERFORM CC042-START-NEW-VENDOR-BREAK
     END-IF.
*
     COMPUTE  WS-OPEN-PLUS-DEL =
                  WS-VI-ALL-OPEN-SPEND (WS-VI-IX) +
                  WS-VI-DEL-SPEND-PY   (WS-VI-IX).
     IF       WS-OPEN-PLUS-DEL < 1000.00
              GO TO    BB041-EXIT.
*
     PERFORM  CC043-BUILD-AND-WRITE-REPORT-B-ROW.
     PERFORM  CC044-ACCUM-REPORT-C-TOTALS.
     IF       WS-SOURCING-ACTION NOT = "DEVELOP ALT SOURCE"
              PERFORM CC045-WRITE-REPORT-D-ROWS
     END-IF.
*
 BB041-EXIT.  EXIT SECTION.
*
 CC042-START-NEW-VENDOR-BREAK SECTION.
**************************************
*
     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WS-C-CUR-VEND.
     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WS-CUR-KEY-PFX.
     PERFORM  DD031-FIND-VEND-MASTER.
     IF       ROW-FOUND
              MOVE WS-VND-NAME (WS-VND-IX) TO WS-C-CUR-VEND-NAME
     ELSE
              MOVE SPACES TO WS-C-CUR-VEND-NAME
     END-IF.
     MOVE     ZERO TO WS-C-OPEN-SPEND      WS-C-DEL-SPEND-PY
                       WS-C-SNGL-OPEN-SPEND WS-C-MULT-OPEN-SPEND
                       WS-C-EXCL-OPEN-SPEND WS-C-SKU-COUNT
                       WS-C-SNGL-ROW-COUNT  WS-C-SHIFT-ROW-COUNT
                       WS-C-SAVINGS-SUM.
     MOVE     ZERO TO WS-CUSER-ROWS.
*
 CC042-EXIT.  EXIT SECTION.
*
 CC043-BUILD-AND-WRITE-REPORT-B-ROW SECTION.
********************************************
*
*    ASSEMBLES ONE REPORT B DETAIL LINE - ITEM MASTER, PB020
*    BENCHMARK AND ALTERNATIVE-VENDOR LOOKUPS, THEN RULE R7'S
*    SOURCING ACTION.
*
     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-CUR-KEY.
     PERFORM  DD022-FIND-ITEM-MASTER.
     IF       ROW-FOUND
              MOVE WS-ITM-DESC     (WS-ITM-IX) TO WS-DESC-FOR-ROW
              MOVE WS-ITM-HTS      (WS-ITM-IX) TO WS-HTS-FOR-ROW
              MOVE WS-ITM-CATEGORY (WS-ITM-IX) TO
                   WS-CATEGORY-FOR-ROW
     ELSE
              MOVE SPACES TO WS-DESC-FOR-ROW WS-HTS-FOR-ROW
                              WS-CATEGORY-FOR-ROW
     END-IF.
     MOVE     WS-HTS-FOR-ROW TO WS-ITEM-HTS-WORK.
     PERFORM  DD023-CHECK-HTS40-LIST.
*
     PERFORM  DD032-FIND-BENCHI.
     IF       ROW-FOUND
              MOVE WS-BHI-MULTI-CTRY (WS-BHI-IX) TO
                   WS-VEND-IS-MULTI-SW
              MOVE WS-BHI-LAST-USER (WS-BHI-IX) TO
                   WS-USER-FOR-ROW
              MOVE WS-BHI-LAST-COST-CTR (WS-BHI-IX) TO
                   WS-COST-CTR-FOR-ROW
     ELSE
              MOVE "N" TO WS-VEND-IS-MULTI-SW
              MOVE SPACES TO WS-USER-FOR-ROW WS-COST-CTR-FOR-ROW
     END-IF.
     IF       WS-USER-FOR-ROW = SPACES
              MOVE "UNASSIGNED" TO WS-USER-FOR-ROW
     END-IF.
*
     PERFORM  DD041-FIND-THIS-VENDOR-BENCV.
     IF       THIS-VENDOR-BENCV-FOUND
              MOVE WS-BENCV-FOUND-COST TO WS-LAST-COST
     ELSE
              MOVE ZERO TO WS-LAST-COST
     END-IF.
*
     PERFORM  DD042-BUILD-ALT-VENDOR-LIST.
     MOVE     "N" TO WS-COST-DELTA-SET.
     IF       WS-ALT-ROWS > ZERO
              MOVE WS-ALT-LAST-COST (1) TO WS-ALT-COST
              IF   WS-LAST-COST NOT = ZERO
                   COMPUTE WS-COST-DELTA-PCT ROUNDED =
                        (WS-ALT-COST - WS-LAST-COST) /
                        WS-LAST-COST
                   MOVE "Y" TO WS-COST-DELTA-SET
              END-IF
     END-IF.
*
     PERFORM  DD043-SOURCING-ACTION.
*
     MOVE     SPACES TO WS-REPORT-B-LINE.
     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WB-VEND-NO.
     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WB-ITEM-NO.
     MOVE     WS-DESC-FOR-ROW (1:20) TO WB-DESC.
     MOVE     WS-HTS-FOR-ROW TO WB-HTS.
     IF       HTS-EXCLUDED
              MOVE "YES" TO WB-EXCL-FLAG
     ELSE
              MOVE "NO " TO WB-EXCL-FLAG
     END-IF.
     IF       VEND-ITEM-MULTI-SRC
              MOVE "YES" TO WB-MULTI-FLAG
     ELSE
              MOVE "NO " TO WB-MULTI-FLAG
     END-IF.
     IF       THIS-VENDOR-BENCV-FOUND
              MOVE WS-BENCV-FOUND-DATE TO WB-LAST-DATE
              MOVE WS-BENCV-FOUND-COST TO WB-LAST-COST
     ELSE
              MOVE ZERO TO WB-LAST-DATE WB-LAST-COST
     END-IF.
     IF       WS-ALT-ROWS > ZERO
              MOVE WS-ALT-COST TO WB-ALT-COST
     ELSE
              MOVE ZERO TO WB-ALT-COST
     END-IF.
     IF       COST-DELTA-IS-SET
              MOVE WS-COST-DELTA-PCT TO WB-DELTA-PCT
     ELSE
              MOVE ZERO TO WB-DELTA-PCT
     END-IF.
     MOVE     WS-SOURCING-ACTION TO WB-ACTION.
     WRITE    PRINT-LINE FROM WS-REPORT-B-LINE
              AFTER ADVANCING 1.
*
 CC043-EXIT.  EXIT SECTION.
*
 DD041-FIND-THIS-VENDOR-BENCV SECTION.
**************************************
*
*    BINARY SEARCH OF WS-BENCV-TABLE ON THE EXACT ITEM+VENDOR
*    PAIR CURRENTLY BEING REPORTED (COMPOUND KEY, NO OCCURS KEY
*    CLAUSE ON THIS TABLE SO THE SEARCH IS CODED OUT LONGHAND).
*
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     "N" TO WS-BENCV-WAS-FOUND.
     MOVE     ZERO TO WS-BENCV-FOUND-DATE WS-BENCV-FOUND-COST.
     IF       WS-BCV-ROWS = ZERO
              GO TO    DD041-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-BCV-ROWS TO WS-HIGH.
     PERFORM  EE041-PROBE-BENCV-EXACT
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       ROW-FOUND
              MOVE "Y" TO WS-BENCV-WAS-FOUND
              MOVE WS-BCV-LAST-DATE (WS-BCV-IX) TO
                   WS-BENCV-FOUND-DATE
              MOVE WS-BCV-LAST-COST (WS-BCV-IX) TO
                   WS-BENCV-FOUND-COST
     END-IF.
*
 DD041-EXIT.  EXIT SECTION.
*
 EE041-PROBE-BENCV-EXACT SECTION.
*********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-BCV-IX TO WS-MID.
     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-VI-ITEM-NO-WORK.
     MOVE     WS-VI-VEND-NO (WS-VI-IX) TO WS-VI-VEND-NO-WORK.
     IF       WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK
         AND  WS-BCV-VEND-NO (WS-BCV-IX) = WS-VI-VEND-NO-WORK
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-BCV-ITEM-NO (WS-BCV-IX) < WS-VI-ITEM-NO-WORK
          OR  (WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK
         AND   WS-BCV-VEND-NO (WS-BCV-IX) < WS-VI-VEND-NO-WORK)
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE041-EXIT.  EXIT SECTION.
*
 DD042-BUILD-ALT-VENDOR-LIST SECTION.
*************************************
*
*    FINDS THE CONTIGUOUS BLOCK OF WS-BENCV-TABLE ROWS FOR THIS
*    ITEM (ANY VENDOR) BY BINARY SEARCH ON THE ITEM-NO PORTION,
*    THEN KEEPS THE UP-TO-3 CHEAPEST WHOSE VENDOR'S COUNTRY IS
*    NOT THE TARGET COUNTRY, ASCENDING BY LAST UNIT COST.
*
     MOVE     ZERO TO WS-ALT-ROWS.
     MOVE     "N" TO WS-FOUND-SW.
     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WS-VI-ITEM-NO-WORK.
     IF       WS-BCV-ROWS = ZERO
              GO TO    DD042-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-BCV-ROWS TO WS-HIGH.
     PERFORM  EE042-PROBE-BENCV-BY-ITEM
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       NOT ROW-FOUND
              GO TO    DD042-EXIT.
*
     MOVE     WS-BCV-IX TO WS-FIRST-IX.
     SET      WS-BCV-IX TO WS-FIRST-IX.
*
 DD042-EXPAND-LEFT.
     IF       WS-FIRST-IX > 1
              SET WS-BCV-IX DOWN BY 1
              IF WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK
                 SUBTRACT 1 FROM WS-FIRST-IX
                 GO TO DD042-EXPAND-LEFT
              END-IF
     END-IF.
*
     SET      WS-BCV-IX TO WS-FIRST-IX.
*
 DD042-SCAN-BLOCK.
     MOVE     WS-BCV-VEND-NO (WS-BCV-IX) TO WS-CUR-KEY-PFX.
     PERFORM  DD031-FIND-VEND-MASTER.
     IF       ROW-FOUND
         AND  WS-VND-COUNTRY (WS-VND-IX) NOT = WS-TARGET-COUNTRY
              PERFORM CC046-INSERT-ALT-CANDIDATE
     END-IF.
     SET      WS-BCV-IX UP BY 1.
     IF       WS-BCV-IX <= WS-BCV-ROWS
         AND  WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK
              GO TO DD042-SCAN-BLOCK.
*
 DD042-EXIT.  EXIT SECTION.
*
 EE042-PROBE-BENCV-BY-ITEM SECTION.
***********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-BCV-IX TO WS-MID.
     IF       WS-BCV-ITEM-NO (WS-BCV-IX) = WS-VI-ITEM-NO-WORK
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-BCV-ITEM-NO (WS-BCV-IX) < WS-VI-ITEM-NO-WORK
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE042-EXIT.  EXIT SECTION.
*
 CC046-INSERT-ALT-CANDIDATE SECTION.
************************************
*
*    KEEPS AT MOST THE 3 CHEAPEST ALTERNATIVES SEEN SO FAR,
*    ASCENDING BY LAST UNIT COST - A NEW CANDIDATE EITHER FILLS A
*    FREE SLOT OR BUMPS THE CURRENT MOST EXPENSIVE OF THE 3.
*
     IF       WS-ALT-ROWS < 3
              ADD  1 TO WS-ALT-ROWS
              SET  WS-ALT-IX TO WS-ALT-ROWS
     ELSE
         IF   WS-BCV-LAST-COST (WS-BCV-IX) NOT <
              WS-ALT-LAST-COST (3)
              GO TO CC046-EXIT
         ELSE
              SET  WS-ALT-IX TO 3
         END-IF
     END-IF.
     MOVE     WS-BCV-VEND-NO (WS-BCV-IX) TO
              WS-ALT-VEND-NO (WS-ALT-IX)
     MOVE     WS-VND-NAME     (WS-VND-IX) TO
              WS-ALT-VEND-NAME (WS-ALT-IX)
     MOVE     WS-VND-COUNTRY  (WS-VND-IX) TO
              WS-ALT-VEND-COUNTRY (WS-ALT-IX)
     MOVE     WS-BCV-LAST-DATE (WS-BCV-IX) TO
              WS-ALT-LAST-DATE (WS-ALT-IX)
     MOVE     WS-BCV-LAST-COST (WS-BCV-IX) TO
              WS-ALT-LAST-COST (WS-ALT-IX).
     PERFORM  CC047-BUBBLE-ALT-UP.
*
 CC046-EXIT.  EXIT SECTION.
*
 CC047-BUBBLE-ALT-UP SECTION.
*****************************
*
*    STRAIGHT INSERTION, ASCENDING BY LAST UNIT COST - THE NEW ROW
*    SWAPS LEFTWARD UNTIL NOT CHEAPER THAN ITS LEFT NEIGHBOUR.
*
     MOVE     WS-ALT-IX TO WS-SCAN-IX.
*
 CC047-SWAP-LOOP.
     IF       WS-SCAN-IX = 1
              GO TO    CC047-EXIT.
     SET      WS-ALT-IX TO WS-SCAN-IX.
     IF       WS-ALT-LAST-COST (WS-ALT-IX) <
              WS-ALT-LAST-COST (WS-ALT-IX - 1)
              MOVE WS-ALT-ENTRY (WS-ALT-IX) TO WS-ALT-SWAP-ENTRY
              MOVE WS-ALT-ENTRY (WS-ALT-IX - 1) TO
                   WS-ALT-ENTRY (WS-ALT-IX)
              MOVE WS-ALT-SWAP-ENTRY TO
                   WS-ALT-ENTRY (WS-ALT-IX - 1)
              SUBTRACT 1 FROM WS-SCAN-IX
              GO TO    CC047-SWAP-LOOP
     END-IF.
*
 CC047-EXIT.  EXIT SECTION.
*
 DD043-SOURCING-ACTION SECTION.
*******************************
*
*    RULE R7.
*
     IF       NOT VEND-ITEM-MULTI-SRC
              MOVE "DEVELOP ALT SOURCE" TO WS-SOURCING-ACTION
     ELSE
         IF   NOT COST-DELTA-IS-SET
              MOVE "ANALYSE" TO WS-SOURCING-ACTION
         ELSE
             IF  WS-COST-DELTA-PCT NOT > 0.500
                 MOVE "SHIFT NOW" TO WS-SOURCING-ACTION
             ELSE
                 MOVE "MONITOR" TO WS-SOURCING-ACTION
             END-IF
         END-IF
     END-IF.
*
 DD043-EXIT.  EXIT SECTION.
*
 CC044-ACCUM-REPORT-C-TOTALS SECTION.
*************************************
*
     ADD      WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO WS-C-OPEN-SPEND.
     ADD      WS-VI-DEL-SPEND-PY (WS-VI-IX) TO
              WS-C-DEL-SPEND-PY.
     ADD      1 TO WS-C-SKU-COUNT.
     IF       HTS-EXCLUDED
              ADD WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO
                  WS-C-EXCL-OPEN-SPEND
     END-IF.
     IF       VEND-ITEM-MULTI-SRC
              ADD WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO
                  WS-C-MULT-OPEN-SPEND
     ELSE
              ADD 1 TO WS-C-SNGL-ROW-COUNT
              ADD WS-VI-ALL-OPEN-SPEND (WS-VI-IX) TO
                  WS-C-SNGL-OPEN-SPEND
     END-IF.
     IF       WS-SOURCING-ACTION = "SHIFT NOW"
              ADD 1 TO WS-C-SHIFT-ROW-COUNT
     END-IF.
     IF       COST-DELTA-IS-SET AND WS-COST-DELTA-PCT < ZERO
              COMPUTE WS-C-SAVINGS-SUM ROUNDED =
                   WS-C-SAVINGS-SUM +
                   (WS-COST-DELTA-PCT * WS-OPEN-PLUS-DEL)
     END-IF.
     PERFORM  CC048-TALLY-ACTION-OWNER.
*
 CC044-EXIT.  EXIT SECTION.
*
 CC048-TALLY-ACTION-OWNER SECTION.
**********************************
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-CUSER-ROWS = ZERO
              GO TO    CC048-APPEND.
     PERFORM  EE048-PROBE-CUSER
              VARYING WS-CUSER-IX FROM 1 BY 1
              UNTIL WS-CUSER-IX > WS-CUSER-ROWS OR ROW-FOUND.
     IF       ROW-FOUND
              ADD 1 TO WS-CUSER-FREQ (WS-CUSER-IX)
              GO TO    CC048-EXIT.
*
 CC048-APPEND.
     IF       WS-CUSER-ROWS < 30
              ADD  1 TO WS-CUSER-ROWS
              SET  WS-CUSER-IX TO WS-CUSER-ROWS
              MOVE WS-USER-FOR-ROW TO WS-CUSER-NAME (WS-CUSER-IX)
              MOVE 1 TO WS-CUSER-FREQ (WS-CUSER-IX)
     END-IF.
*
 CC048-EXIT.  EXIT SECTION.
*
 EE048-PROBE-CUSER SECTION.
***************************
*
     IF       WS-CUSER-NAME (WS-CUSER-IX) = WS-USER-FOR-ROW
              MOVE "Y" TO WS-FOUND-SW
     END-IF.
*
 EE048-EXIT.  EXIT SECTION.
*
 CC045-WRITE-REPORT-D-ROWS SECTION.
***********************************
*
     PERFORM  DD045-WRITE-ONE-ALT-ROW
              VARYING WS-ALT-IX FROM 1 BY 1
              UNTIL WS-ALT-IX > WS-ALT-ROWS.
*
 CC045-EXIT.  EXIT SECTION.
*
 DD045-WRITE-ONE-ALT-ROW SECTION.
*********************************
*
     MOVE     SPACES TO WS-REPORT-D-LINE.
     MOVE     WS-ALT-IX TO WD-RANK.
     MOVE     WS-VI-ITEM-NO (WS-VI-IX) TO WD-ITEM-NO.
     MOVE     WS-ALT-VEND-NO   (WS-ALT-IX) TO WD-VEND-NO.
     MOVE     WS-ALT-VEND-NAME (WS-ALT-IX) TO WD-VEND-NAME.
     MOVE     WS-ALT-LAST-DATE (WS-ALT-IX) TO WD-LAST-DATE.
     MOVE     WS-ALT-LAST-COST (WS-ALT-IX) TO WD-LAST-COST.
     IF       WS-LAST-COST NOT = ZERO
              COMPUTE WD-PCT-DIFF ROUNDED =
                   (WS-ALT-LAST-COST (WS-ALT-IX) - WS-LAST-COST) /
                   WS-LAST-COST
     ELSE
              MOVE ZERO TO WD-PCT-DIFF
     END-IF.
     WRITE    PRINT-LINE FROM WS-REPORT-D-LINE
              AFTER ADVANCING 1.
*
 DD045-EXIT.  EXIT SECTION.
*
 CC041-WRITE-REPORT-C-FOOTING SECTION.
**************************************
*
     MOVE     SPACES TO WS-REPORT-C-LINE.
     MOVE     WS-C-CUR-VEND TO WC-VEND-NO.
     MOVE     WS-C-CUR-VEND-NAME TO WC-VEND-NAME.
     MOVE     WS-C-OPEN-SPEND TO WC-OPEN-SPEND.
     MOVE     WS-C-DEL-SPEND-PY TO WC-DEL-SPEND.
     IF       WS-C-OPEN-SPEND = ZERO
              MOVE ZERO TO WC-EXCL-RATIO
     ELSE
              COMPUTE WC-EXCL-RATIO ROUNDED =
                   WS-C-EXCL-OPEN-SPEND / WS-C-OPEN-SPEND
     END-IF.
     MOVE     WS-C-SKU-COUNT TO WC-SKU-CNT.
     MOVE     WS-C-SNGL-ROW-COUNT TO WC-SNGL-CNT.
     MOVE     WS-C-SHIFT-ROW-COUNT TO WC-SHIFT-CNT.
     IF       WS-C-SAVINGS-SUM < ZERO
              COMPUTE WC-SAVINGS = WS-C-SAVINGS-SUM * -1
     ELSE
              MOVE WS-C-SAVINGS-SUM TO WC-SAVINGS
     END-IF.
     PERFORM  EE049-FIND-MAX-FREQ-USER.
     MOVE     WS-USER-FOR-ROW TO WC-OWNER.
     WRITE    PRINT-LINE FROM WS-REPORT-C-LINE
              AFTER ADVANCING 2.
*
     ADD      WS-C-OPEN-SPEND    TO WS-BCD-GRAND-OPEN.
     ADD      WS-C-DEL-SPEND-PY  TO WS-BCD-GRAND-DEL.
     ADD      WS-C-SAVINGS-SUM   TO WS-BCD-GRAND-SAVE.
*
 CC041-EXIT.  EXIT SECTION.
*
 EE049-FIND-MAX-FREQ-USER SECTION.
**********************************
*
*    FIRST-ON-TIES WINNER OF THE DISTINCT-USER FREQUENCY TABLE -
*    A PLAIN LEFT-TO-RIGHT SCAN KEEPING THE BEST SEEN SO FAR.
*
     MOVE     "UNASSIGNED" TO WS-USER-FOR-ROW.
     IF       WS-CUSER-ROWS = ZERO
              GO TO    EE049-EXIT.
     MOVE     ZERO TO WS-MID.
     PERFORM  FF049-CHECK-ONE-CUSER
              VARYING WS-CUSER-IX FROM 1 BY 1
              UNTIL WS-CUSER-IX > WS-CUSER-ROWS.
*
 EE049-EXIT.  EXIT SECTION.
*
 FF049-CHECK-ONE-CUSER SECTION.
*******************************
*
     IF       WS-CUSER-FREQ (WS-CUSER-IX) > WS-MID
              MOVE WS-CUSER-FREQ (WS-CUSER-IX) TO WS-MID
              MOVE WS-CUSER-NAME (WS-CUSER-IX) TO WS-USER-FOR-ROW
     END-IF.
*
 FF049-EXIT.  EXIT SECTION.
*
 AA050-CLOSE-FILES SECTION.
***************************
*
     CLOSE    PRINT-FILE.
*
 AA050-EXIT.  EXIT SECTION.
*

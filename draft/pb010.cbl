*****************************************************************
*                                                                *
*                   ITEM CLASSIFICATION - NIGHTLY RUN            *
*                                                                *
*        FILE-ONLY OUTPUT - NO PRINTED REPORT                   *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PB010.
     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.
     DATE-WRITTEN.       21/11/1989.
     DATE-COMPILED.
     SECURITY.           COPYRIGHT (C) 1989-2026, V B COEN.
*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                        LICENSE.  SEE FILE COPYING FOR DETAILS.
*
*    REMARKS.            DERIVES THE MAKE/BUY CLASSIFICATION FOR
*                        EVERY ITEM FROM NINE MONTHS OF LEDGER
*                        ACTIVITY AND CURRENT OPEN PURCHASE
*                        ORDERS.  FEEDS PB005 (TOP-LEVEL TEST)
*                        AND THE U6/U7 VENDOR/SAVINGS RUNS.
*
*    VERSION.            SEE PROG-NAME IN WS.
*
*    CALLED MODULES.     PBDATE.
*
*    FUNCTIONS USED.     NONE.
*
*    FILES USED.
*                        PBPARM.  RUN DATE.
*                        PBLEDGR. STOCK LEDGER MOVEMENTS.
*                        PBPURCH. PURCHASE ORDER LINES.
*                        PBITEM.  ITEM MASTER.
*                        PBICLS.  ITEM CLASSIFICATION OUTPUT.
*
*    ERROR MESSAGES USED.
*                        PB001, PB002, PB003, PB008, PB009.
*
* CHANGES:
* 21/11/1989 VBC - 1.00 CREATED.
* 04/03/1992 VBC -    .01 LEDGER WINDOW CHANGED FROM 6 TO 9 MONTHS
*                         AT REQUEST OF PURCHASING (270 DAYS).
* 11/01/1999 VBC - 1.01   Y2K - CUT-OFF ARITHMETIC NOW VIA PBDATE.
* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
*
*****************************************************************
*
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND
* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026
* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE
* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.
*
*****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 COPY "ENVDIV.COB".
 COPY "SELPARM.COB".
 COPY "SELLEDGR.COB".
 COPY "SELPURCH.COB".
 COPY "SELITEM.COB".
 COPY "SELICLS.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*-------------
*
 COPY "FDPARM.COB".
 COPY "FDLEDGR.COB".
 COPY "FDPURCH.COB".
 COPY "FDITEM.COB".
 COPY "FDICLS.COB".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  PROG-NAME               PIC X(17) VALUE "PB010 (1.01)".
*
 COPY "WSDATE.COB".
 COPY "WSMSGS.COB".
 COPY "WSFSTAT.COB".
*
 01  WS-SWITCHES.
     03  WS-LEDGR-EOF         PIC X     VALUE "N".
         88  LEDGR-EOF            VALUE "Y".
     03  WS-ITEM-EOF          PIC X     VALUE "N".
         88  ITEM-EOF             VALUE "Y".
     03  FILLER               PIC X(1).
*
*    ONE ACCUMULATOR ROW PER ITEM, BUILT FROM THE LEDGER AND
*    PURCHASE FILES, HELD IN ITEM-NUMBER ORDER SO THE FINAL PASS
*    AGAINST THE ITEM MASTER CAN WALK BOTH FILES IN STEP.
*
 01  WS-ACCUM-TABLE.
     03  WS-ACCUM-ROWS        PIC 9(7)   COMP   VALUE ZERO.
     03  WS-ACCUM-ENTRY       OCCURS 1 TO 20000 TIMES
                              DEPENDING ON WS-ACCUM-ROWS
                              INDEXED BY WS-ACCUM-IX
                              ASCENDING KEY IS WS-ACC-ITEM-NO.
         05  WS-ACC-ITEM-NO   PIC X(20).
         05  WS-ACC-PURCH-9M  PIC S9(9)V99.
         05  WS-ACC-OUTPUT-9M PIC S9(9)V99.
         05  WS-ACC-OPEN-PO   PIC S9(9)V99.
*
 01  WS-MISC.
     03  WS-CUR-KEY           PIC X(20).
     03  WS-CUR-KEY-R REDEFINES WS-CUR-KEY.
*        ALTERNATE PREFIX/SUFFIX VIEW OF THE SEARCH KEY, CARRIED
*        OVER FROM THE MANUAL TRUNCATED-KEY SORT IDIOM ON MAPS09.
         05  WS-CUR-KEY-PFX   PIC X(10).
         05  WS-CUR-KEY-SFX   PIC X(10).
     03  WS-FOUND-SW          PIC X      VALUE "N".
         88  ROW-FOUND            VALUE "Y".
     03  WS-MAIN-CODE         PIC X.
         88  MAIN-IS-OUTPUT       VALUE "O".
         88  MAIN-IS-PURCHASE     VALUE "P".
     03  WS-LOW               PIC 9(7)   COMP.
     03  WS-HIGH              PIC 9(7)   COMP.
     03  WS-MID               PIC 9(7)   COMP.
     03  WS-ABS-QTY           PIC S9(7)V99.
     03  WS-ABS-QTY-R REDEFINES WS-ABS-QTY.
*        WHOLE/DECIMAL SPLIT OF THE ABSOLUTE LEDGER QUANTITY, USED
*        WHEN CHECKING A SUSPECT POSTING DURING RECONCILIATION.
         05  WS-ABS-QTY-WHOLE PIC S9(7).
         05  WS-ABS-QTY-FRAC  PIC 99.
     03  FILLER               PIC X(1).
*
 01  PB-DATE-LINKAGE-WORK.
     03  PB-DW-FUNC           PIC 9.
     03  PB-DW-CCYYMMDD       PIC 9(8).
     03  PB-DW-ABSDAYS        PIC 9(7)   COMP.
     03  FILLER               PIC X(1).
*
 PROCEDURE DIVISION.
*===================
*
 AA000-MAIN SECTION.
*******************
*
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA020-ACCUM-LEDGER.
     PERFORM  AA030-ACCUM-PURCHASES.
     PERFORM  AA040-CLASSIFY-ITEMS.
     PERFORM  AA050-CLOSE-FILES.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-OPEN-FILES SECTION.
**************************
*
     OPEN     INPUT  PB-PARM-FILE.
     IF       PB-PARM-STATUS NOT = "00"
              DISPLAY  PB001
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     READ     PB-PARM-FILE
              AT END
                       DISPLAY  PB002
                       MOVE     16 TO RETURN-CODE
                       STOP     RUN
     END-READ.
     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.
     CLOSE    PB-PARM-FILE.
*
     MOVE     1 TO PB-DW-FUNC.
     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.
     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD
              PB-DW-ABSDAYS.
     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.
     COMPUTE  WS-CUTOFF-270-DAYNO = WS-RUN-DAYNO - 270.
*
     OPEN     INPUT  PB-LEDGR-FILE.
     IF       PB-LEDGR-STATUS NOT = "00"
              DISPLAY  PB008
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     OPEN     INPUT  PB-PURCH-FILE.
     IF       PB-PURCH-STATUS NOT = "00"
              DISPLAY  PB009
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     OPEN     INPUT  PB-ITEM-FILE.
     IF       PB-ITEM-STATUS NOT = "00"
              DISPLAY  PB003
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     OPEN     OUTPUT PB-ICLS-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
 AA020-ACCUM-LEDGER SECTION.
****************************
*
*    LEDGER ENTRIES ARE SORTED BY ITEM-NO.  TYPE 0 (PURCHASE) AND
*    TYPE 6 (OUTPUT) POSTINGS WITHIN THE LAST 270 DAYS ARE SUMMED
*    BY ABSOLUTE QUANTITY PER ITEM.
*
     PERFORM  BB005-READ-ONE-LEDGER UNTIL LEDGR-EOF.
     CLOSE    PB-LEDGR-FILE.
*
 AA020-EXIT.  EXIT SECTION.
*
 BB005-READ-ONE-LEDGER SECTION.
*******************************
*
     READ     PB-LEDGR-FILE
              AT END
                       MOVE "Y" TO WS-LEDGR-EOF
              NOT AT END
                  IF       (PB-LEDGR-ENTRY-PURCHASE OR
                                  PB-LEDGR-ENTRY-OUTPUT)
                       AND  PB-LEDGR-POSTING-DATE NOT < ZERO
                       PERFORM  BB010-LEDGER-WITHIN-WINDOW
                  END-IF
     END-READ.
*
 BB005-EXIT.  EXIT SECTION.
*
 BB010-LEDGER-WITHIN-WINDOW SECTION.
************************************
*
     MOVE     1 TO PB-DW-FUNC.
     MOVE     PB-LEDGR-POSTING-DATE TO PB-DW-CCYYMMDD.
     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD
              PB-DW-ABSDAYS.
     IF       PB-DW-ABSDAYS < WS-CUTOFF-270-DAYNO
              GO TO    BB010-EXIT.
*
     IF       PB-LEDGR-QTY < ZERO
              COMPUTE  WS-ABS-QTY = PB-LEDGR-QTY * -1
     ELSE
              MOVE     PB-LEDGR-QTY TO WS-ABS-QTY
     END-IF.
*
     MOVE     PB-LEDGR-ITEM-NO TO WS-CUR-KEY.
     PERFORM  CC010-FIND-OR-ADD-ACCUM.
     IF       PB-LEDGR-ENTRY-PURCHASE
              ADD      WS-ABS-QTY TO
                       WS-ACC-PURCH-9M (WS-ACCUM-IX)
     ELSE
              ADD      WS-ABS-QTY TO
                       WS-ACC-OUTPUT-9M (WS-ACCUM-IX)
     END-IF.
*
 BB010-EXIT.  EXIT SECTION.
*
 AA030-ACCUM-PURCHASES SECTION.
*******************************
*
*    OPEN, TYPE-ITEM PURCHASE LINES ADD THEIR OUTSTANDING QUANTITY
*    TO THE SAME ACCUMULATOR TABLE.
*
     MOVE     "00" TO PB-PURCH-STATUS.
     PERFORM  BB015-READ-ONE-PURCH UNTIL PB-PURCH-STATUS = "10".
     CLOSE    PB-PURCH-FILE.
*
 AA030-EXIT.  EXIT SECTION.
*
 BB015-READ-ONE-PURCH SECTION.
******************************
*
     READ     PB-PURCH-FILE
              AT END
                       MOVE "10" TO PB-PURCH-STATUS
              NOT AT END
                  IF       PB-PURCH-OPEN AND PB-PURCH-TYPE-ITEM
                           MOVE PB-PURCH-ITEM-NO TO WS-CUR-KEY
                           PERFORM  CC010-FIND-OR-ADD-ACCUM
                           ADD  PB-PURCH-QTY-OUTSTAND TO
                                WS-ACC-OPEN-PO (WS-ACCUM-IX)
                  END-IF
     END-READ.
*
 BB015-EXIT.  EXIT SECTION.
*
 CC010-FIND-OR-ADD-ACCUM SECTION.
*********************************
*
*    LOCATES (OR CREATES) THE ACCUMULATOR ROW FOR WS-CUR-KEY, BY
*    BINARY SEARCH OF THE TABLE BUILT SO FAR.
*
     PERFORM  DD010-LOOKUP-ACCUM.
     IF       NOT ROW-FOUND
              PERFORM  DD020-INSERT-ACCUM
     END-IF.
*
 CC010-EXIT.  EXIT SECTION.
*
 DD010-LOOKUP-ACCUM SECTION.
****************************
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-ACCUM-ROWS = ZERO
              GO TO    DD010-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-ACCUM-ROWS TO WS-HIGH.
     PERFORM  DD015-PROBE-MIDPOINT
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 DD010-EXIT.  EXIT SECTION.
*
 DD015-PROBE-MIDPOINT SECTION.
******************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-ACCUM-IX TO WS-MID.
     IF       WS-ACC-ITEM-NO (WS-ACCUM-IX) = WS-CUR-KEY
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-ACC-ITEM-NO (WS-ACCUM-IX) < WS-CUR-KEY
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 DD015-EXIT.  EXIT SECTION.
*
 DD020-INSERT-ACCUM SECTION.
****************************
*
     ADD      1 TO WS-ACCUM-ROWS.
     SET      WS-ACCUM-IX TO WS-ACCUM-ROWS.
     MOVE     WS-CUR-KEY TO WS-ACC-ITEM-NO (WS-ACCUM-IX).
     MOVE     ZERO TO WS-ACC-PURCH-9M  (WS-ACCUM-IX)
                       WS-ACC-OUTPUT-9M (WS-ACCUM-IX)
                       WS-ACC-OPEN-PO   (WS-ACCUM-IX).
*
 DD020-EXIT.  EXIT SECTION.
*
 AA040-CLASSIFY-ITEMS SECTION.
******************************
*
*    WALK THE ITEM MASTER.  FOR EACH ITEM, DERIVE MAIN FROM
*    ITEM-SOURCE (OR REPLENISH-SYS WHEN SOURCE IS BLANK), THEN
*    APPLY RULE R2 AGAINST THE ACCUMULATED ACTIVITY, IF ANY.
*
     PERFORM  BB020-CLASSIFY-ONE-ITEM UNTIL ITEM-EOF.
*
 AA040-EXIT.  EXIT SECTION.
*
 BB020-CLASSIFY-ONE-ITEM SECTION.
*********************************
*
     READ     PB-ITEM-FILE
              AT END
                       MOVE "Y" TO WS-ITEM-EOF
              NOT AT END
                  PERFORM  EE010-DERIVE-MAIN
                  PERFORM  EE020-LOOKUP-ACCUM-FOR-ITEM
                  PERFORM  EE030-APPLY-RULE-R2
                  PERFORM  EE040-WRITE-ICLS
     END-READ.
*
 BB020-EXIT.  EXIT SECTION.
*
 EE010-DERIVE-MAIN SECTION.
***************************
*
     IF       PB-ITEM-MADE-INHOUSE
              MOVE "O" TO WS-MAIN-CODE
     ELSE
         IF   PB-ITEM-THIRD-PARTY OR PB-ITEM-INTERCO
              MOVE "P" TO WS-MAIN-CODE
         ELSE
              IF   PB-ITEM-REPL-OUTPUT
                   MOVE "O" TO WS-MAIN-CODE
              ELSE
                   MOVE "P" TO WS-MAIN-CODE
              END-IF
         END-IF
     END-IF.
*
 EE010-EXIT.  EXIT SECTION.
*
 EE020-LOOKUP-ACCUM-FOR-ITEM SECTION.
*************************************
*
     MOVE     PB-ITEM-NO TO WS-CUR-KEY.
     PERFORM  DD010-LOOKUP-ACCUM.
*
 EE020-EXIT.  EXIT SECTION.
*
 EE030-APPLY-RULE-R2 SECTION.
*****************************
*
     IF       ROW-FOUND
              MOVE WS-ACC-PURCH-9M (WS-ACCUM-IX) TO
                       PB-ICLS-PURCHASE-9M
              MOVE WS-ACC-OUTPUT-9M (WS-ACCUM-IX) TO
                       PB-ICLS-OUTPUT-9M
              MOVE WS-ACC-OPEN-PO (WS-ACCUM-IX) TO
                       PB-ICLS-OPEN-PURCH
     ELSE
              MOVE ZERO TO PB-ICLS-PURCHASE-9M
                            PB-ICLS-OUTPUT-9M
                            PB-ICLS-OPEN-PURCH
     END-IF.
*
     IF       PB-ICLS-OPEN-PURCH > ZERO
              MOVE "P" TO PB-ICLS-PURCH-OUTPUT
     ELSE
         IF   MAIN-IS-OUTPUT AND
                  PB-ICLS-PURCHASE-9M > PB-ICLS-OUTPUT-9M
              MOVE "P" TO PB-ICLS-PURCH-OUTPUT
         ELSE
             IF  MAIN-IS-PURCHASE AND
                  PB-ICLS-OUTPUT-9M > PB-ICLS-PURCHASE-9M
                  MOVE "O" TO PB-ICLS-PURCH-OUTPUT
             ELSE
                  MOVE WS-MAIN-CODE TO PB-ICLS-PURCH-OUTPUT
             END-IF
         END-IF
     END-IF.
*
 EE030-EXIT.  EXIT SECTION.
*
 EE040-WRITE-ICLS SECTION.
**************************
*
     MOVE     PB-ITEM-NO    TO PB-ICLS-ITEM-NO.
     MOVE     PB-ITEM-INDEX TO PB-ICLS-ITEM-INDEX.
     WRITE    PB-ICLS-RECORD.
*
 EE040-EXIT.  EXIT SECTION.
*
 AA050-CLOSE-FILES SECTION.
***************************
*
     CLOSE    PB-ITEM-FILE
              PB-ICLS-FILE.
*
 AA050-EXIT.  EXIT SECTION.

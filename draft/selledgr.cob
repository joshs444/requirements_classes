* 14/11/1989 VBC - CREATED - ITEM LEDGER ENTRIES, ANY ORDER.
 SELECT PB-LEDGR-FILE
     ASSIGN TO "PBLEDGR"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-LEDGR-STATUS.

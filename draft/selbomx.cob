* 14/11/1989 VBC - CREATED - EXPLODED BOM OUTPUT, EMISSION ORDER.
 SELECT PB-BOMX-FILE
     ASSIGN TO "PBBOMX"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-BOMX-STATUS.

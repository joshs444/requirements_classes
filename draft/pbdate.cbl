*****************************************************************
*                                                                *
*                 DATE / ABSOLUTE-DAY CONVERSION                *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PBDATE.
     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING SUITE.
     DATE-WRITTEN.       14/11/1989.
     DATE-COMPILED.
     SECURITY.           COPYRIGHT (C) 1989-2026, V B COEN.
*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                        LICENSE.  SEE FILE COPYING FOR DETAILS.
*
*    REMARKS.            CONVERTS A CCYYMMDD DATE TO AN ABSOLUTE
*                        DAY NO SINCE 31/12/0000 AND BACK,
*                        THAT THE NIGHTLY PB RUN CAN SUBTRACT 270,
*                        365 OR 730 DAYS FROM RUN-DATE WITHOUT ANY
*                        INTRINSIC FUNCTION.  ADAPTED FROM THE
*                        MAPS04 DATE-BLOCK IDIOM.
*
*    CALLED MODULES.     NONE.
*
*    FUNCTIONS USED.     NONE - ARITHMETIC ONLY, HOUSE STANDARD.
*
*    FILES USED.         NONE.
*
* CHANGES:
* 14/11/1989 VBC - 1.00 CREATED FOR PB SUITE, FUNC 1 = DATE TO
*                       ABSOLUTE DAYS, FUNC 2 = ABSDAYS TO DATE.
* 02/05/1994 VBC - 1.01 LEAP-YEAR TEST CORRECTED FOR CENTURY YEARS
*                       (WAS TREATING 1900 AS LEAP YEAR IN ERROR).
* 11/01/1999 VBC - 1.02 Y2K REVIEW - CCYYMMDD CONFIRMED,
*                       NO WINDOWING LOGIC NEEDED IN THIS MODULE.
* 19/09/2025 VBC - 1.03 VERSION UPDATE, BUILDS RESET FOR V3.3.
*
*****************************************************************
*
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND
* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026
* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE
* COPYING FOR DETAILS.
*
*****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 COPY "ENVDIV.COB".
*
 DATA                    DIVISION.
*================================
*
 WORKING-STORAGE SECTION.
*------------------------
*
 01  WS-DAYS-BEFORE-MONTH.
     03  FILLER              PIC 9(3)   VALUE 000.
     03  FILLER              PIC 9(3)   VALUE 031.
     03  FILLER              PIC 9(3)   VALUE 059.
     03  FILLER              PIC 9(3)   VALUE 090.
     03  FILLER              PIC 9(3)   VALUE 120.
     03  FILLER              PIC 9(3)   VALUE 151.
     03  FILLER              PIC 9(3)   VALUE 181.
     03  FILLER              PIC 9(3)   VALUE 212.
     03  FILLER              PIC 9(3)   VALUE 243.
     03  FILLER              PIC 9(3)   VALUE 273.
     03  FILLER              PIC 9(3)   VALUE 304.
     03  FILLER              PIC 9(3)   VALUE 334.
 01  WS-DBM-TABLE REDEFINES WS-DAYS-BEFORE-MONTH.
     03  WS-DBM              PIC 9(3)   OCCURS 12.
*
 01  WS-WORK.
     03  WS-YY               PIC 9(4)   COMP.
     03  WS-MM               PIC 99     COMP.
     03  WS-DD               PIC 99     COMP.
     03  WS-CC-REM           PIC 9(4)   COMP.
     03  WS-QUAD-REM         PIC 9(2)   COMP.
     03  WS-CENT-REM         PIC 9(2)   COMP.
     03  WS-LEAP-SW          PIC X      VALUE "N".
         88  WS-IS-LEAP-YEAR      VALUE "Y".
     03  WS-DOY              PIC 9(3)   COMP.
     03  WS-YEAR-START-DAYS  PIC 9(7)   COMP.
     03  WS-NEXT-START-DAYS  PIC 9(7)   COMP.
*
 LINKAGE SECTION.
*----------------
*
 01  PB-DATE-LINKAGE.
     03  PB-DATE-FUNC        PIC 9.
         88  PB-DATE-TO-ABSDAYS   VALUE 1.
         88  PB-DATE-FROM-ABSDAYS VALUE 2.
     03  PB-DATE-CCYYMMDD    PIC 9(8).
     03  PB-DATE-ABSDAYS     PIC 9(7)     COMP.
*
 PROCEDURE DIVISION USING PB-DATE-LINKAGE.
*=========================================
*
 AA000-MAIN SECTION.
*******************
*
     IF       PB-DATE-TO-ABSDAYS
              PERFORM  BB010-DATE-TO-ABSDAYS
     ELSE
              PERFORM  BB020-ABSDAYS-TO-DATE
     END-IF.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 BB010-DATE-TO-ABSDAYS SECTION.
*******************************
*
     DIVIDE   PB-DATE-CCYYMMDD BY 10000 GIVING WS-YY
                                  REMAINDER WS-CC-REM.
     DIVIDE   WS-CC-REM BY 100 GIVING WS-MM REMAINDER WS-DD.
     PERFORM  BB030-TEST-LEAP-YEAR.
     PERFORM  BB040-YEAR-START-DAYS.
     COMPUTE  PB-DATE-ABSDAYS = WS-YEAR-START-DAYS - 1
              + WS-DBM (WS-MM) + WS-DD.
     IF       WS-MM > 2 AND WS-IS-LEAP-YEAR
              ADD 1 TO PB-DATE-ABSDAYS.
*
 BB010-EXIT.  EXIT SECTION.
*
 BB020-ABSDAYS-TO-DATE SECTION.
*******************************
*
*    ESTIMATE THE YEAR FROM THE ABSOLUTE DAY NUMBER THEN WALK
*    BACK OR FORWARD A YEAR AT A TIME UNTIL IT BRACKETS THE DATE.
*
     COMPUTE  WS-YY = (PB-DATE-ABSDAYS / 365) + 1.
*
     PERFORM  BB040-YEAR-START-DAYS.
     PERFORM  CC010-STEP-YEAR-BACK
              UNTIL WS-YEAR-START-DAYS <= PB-DATE-ABSDAYS.
*
     ADD      1 TO WS-YY GIVING WS-CC-REM.
     PERFORM  BB050-NEXT-YEAR-START-DAYS.
     PERFORM  CC020-STEP-YEAR-FORWARD
              UNTIL WS-NEXT-START-DAYS > PB-DATE-ABSDAYS.
*
     PERFORM  BB030-TEST-LEAP-YEAR.
     COMPUTE  WS-DOY = PB-DATE-ABSDAYS - WS-YEAR-START-DAYS + 1.
*
     MOVE     12 TO WS-MM.
     PERFORM  CC030-STEP-MONTH-BACK
              UNTIL WS-MM = 1
                 OR WS-DOY > WS-DBM (WS-MM)
                 OR (WS-MM = 2 AND WS-IS-LEAP-YEAR
                     AND WS-DOY > WS-DBM (WS-MM) + 1).
     COMPUTE  WS-DD = WS-DOY - WS-DBM (WS-MM).
     IF       WS-MM > 2 AND WS-IS-LEAP-YEAR
              SUBTRACT 1 FROM WS-DD.
*
     COMPUTE  PB-DATE-CCYYMMDD = (WS-YY * 10000) +
              (WS-MM * 100) + WS-DD.
*
 BB020-EXIT.  EXIT SECTION.
*
 CC010-STEP-YEAR-BACK SECTION.
******************************
*
     SUBTRACT 1 FROM WS-YY.
     PERFORM  BB040-YEAR-START-DAYS.
*
 CC010-EXIT.  EXIT SECTION.
*
 CC020-STEP-YEAR-FORWARD SECTION.
*********************************
*
     ADD      1 TO WS-YY.
     PERFORM  BB040-YEAR-START-DAYS.
     PERFORM  BB050-NEXT-YEAR-START-DAYS.
*
 CC020-EXIT.  EXIT SECTION.
*
 CC030-STEP-MONTH-BACK SECTION.
*******************************
*
     SUBTRACT 1 FROM WS-MM.
*
 CC030-EXIT.  EXIT SECTION.
*
 BB030-TEST-LEAP-YEAR SECTION.
******************************
*
     MOVE     "N" TO WS-LEAP-SW.
     DIVIDE   WS-YY BY 4 GIVING WS-CC-REM REMAINDER WS-QUAD-REM.
     IF       WS-QUAD-REM = ZERO
              DIVIDE   WS-YY BY 100 GIVING WS-CC-REM
                                    REMAINDER WS-CENT-REM
              IF       WS-CENT-REM NOT = ZERO
                       MOVE "Y" TO WS-LEAP-SW
              ELSE
                       DIVIDE WS-YY BY 400 GIVING WS-CC-REM
                                           REMAINDER WS-CENT-REM
                       IF     WS-CENT-REM = ZERO
                              MOVE "Y" TO WS-LEAP-SW
              END-IF
     END-IF.
*
 BB030-EXIT.  EXIT SECTION.
*
 BB040-YEAR-START-DAYS SECTION.
*******************************
*
*    DAY NUMBER OF 1 JAN OF YEAR WS-YY, DAY 1 BEING 1 JAN YEAR 1.
*
     COMPUTE  WS-YEAR-START-DAYS =
              (WS-YY - 1) * 365
              + (WS-YY - 1) / 4
              - (WS-YY - 1) / 100
              + (WS-YY - 1) / 400
              + 1.
*
 BB040-EXIT.  EXIT SECTION.
*
 BB050-NEXT-YEAR-START-DAYS SECTION.
************************************
*
     COMPUTE  WS-NEXT-START-DAYS =
              WS-YY * 365
              + WS-YY / 4
              - WS-YY / 100
              + WS-YY / 400
              + 1.
*
 BB050-EXIT.  EXIT SECTION.

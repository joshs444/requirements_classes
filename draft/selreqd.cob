* 02/05/1994 VBC - CREATED - U7 ENRICHED REQ DETAIL, ANY ORDER.
 SELECT PB-REQD-FILE
     ASSIGN TO "PBREQD"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-REQD-STATUS.

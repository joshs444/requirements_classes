* 14/11/1989 VBC - CREATED - VENDOR MASTER, SORTED BY VEND-NO.
 SELECT PB-VEND-FILE
     ASSIGN TO "PBVEND"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-VEND-STATUS.

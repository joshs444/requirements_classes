*****************************************************************
*                                                                *
*               INVENTORY ON-HAND AGGREGATION                   *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PB050.
     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.
     DATE-WRITTEN.       20/02/1995.
     DATE-COMPILED.
     SECURITY.           COPYRIGHT (C) 1995-2026, V B COEN.
*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                        LICENSE.  SEE FILE COPYING FOR DETAILS.
*
*    REMARKS.            SUMS ON-HAND QUANTITY PER ITEM ACROSS ALL
*                        LOCATIONS ON THE INVENTORY FILE AND
*                        ATTACHES EACH ITEM'S SURROGATE INDEX FROM
*                        THE ITEM MASTER (ZERO WHEN THE ITEM IS
*                        NOT ON THE MASTER), PRINTING ONE LINE
*                        PER ITEM.
*
*    VERSION.            SEE PROG-NAME IN WS.
*
*    CALLED MODULES.     NONE.
*
*    FUNCTIONS USED.     NONE.
*
*    FILES USED.
*                        PBITEM.   ITEM MASTER (INDEX).
*                        PBINV.    INVENTORY ON-HAND LINES.
*                        PBPRINT.  INVENTORY AGGREGATE REPORT.
*
*    ERROR MESSAGES USED.
*                        PB003, PB011.
*
* CHANGES:
* 20/02/1995 VBC - 1.00 CREATED.
* 11/01/1999 VBC - 1.01   Y2K - NO DATES CARRIED ON THIS FILE - NO
*                         CHANGE REQUIRED, CONFIRMED ONLY.
* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
*
*****************************************************************
*
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND
* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026
* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE
* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.
*
*****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 COPY "ENVDIV.COB".
 COPY "SELITEM.COB".
 COPY "SELINV.COB".
 COPY "SELPRINT.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*-------------
*
 COPY "FDITEM.COB".
 COPY "FDINV.COB".
*
 FD  PRINT-FILE
     LABEL RECORD IS OMITTED.
*
 01  PRINT-LINE                  PIC X(132).
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  PROG-NAME               PIC X(17) VALUE "PB050 (1.01)".
*
 COPY "WSMSGS.COB".
 COPY "WSFSTAT.COB".
*
 01  WS-SWITCHES.
     03  WS-ITEM-EOF          PIC X     VALUE "N".
         88  ITEM-EOF             VALUE "Y".
     03  WS-INV-EOF           PIC X     VALUE "N".
         88  INV-EOF              VALUE "Y".
     03  FILLER               PIC X(1).
*
*    ITEM MASTER, LOADED ENTIRE - FILE COMES SORTED ASCENDING BY
*    ITEM-NO SO A STRAIGHT LOAD GIVES A BINARY-SEARCHABLE TABLE.
*    ONLY THE SURROGATE INDEX IS NEEDED HERE.
*
 01  WS-ITEM-TABLE.
     03  WS-ITM-ROWS          PIC 9(7)   COMP VALUE ZERO.
     03  WS-ITM-ENTRY OCCURS 1 TO 20000 TIMES
                      DEPENDING ON WS-ITM-ROWS
                      ASCENDING KEY WS-ITM-ITEM-NO
                      INDEXED BY WS-ITM-IX.
         05  WS-ITM-ITEM-NO       PIC X(20).
         05  WS-ITM-INDEX         PIC 9(6).
*
*    ITEM QUANTITY ACCUMULATOR - ONE ROW PER DISTINCT ITEM-NO SEEN
*    ON PBINV, KEPT IN ASCENDING KEY ORDER BY BINARY-SEARCH INSERT
*    SINCE PBINV ITSELF CAN ARRIVE IN ANY ORDER.
*
 01  WS-ACC-TABLE.
     03  WS-ACC-ROWS          PIC 9(7)   COMP VALUE ZERO.
     03  WS-ACC-ENTRY OCCURS 1 TO 20000 TIMES
                      DEPENDING ON WS-ACC-ROWS
                      ASCENDING KEY WS-ACC-ITEM-NO
                      INDEXED BY WS-ACC-IX.
         05  WS-ACC-ITEM-NO       PIC X(20).
         05  WS-ACC-ITEM-NO-R REDEFINES WS-ACC-ITEM-NO.
*            CATEGORY-PREFIX VIEW, CARRIED OVER FROM THE OLD
*            BIN-LOCATION RECONCILIATION RUN - NOT ACTED ON HERE.
             07  WS-ACC-ITEM-CAT-PFX  PIC X(4).
             07  WS-ACC-ITEM-SUFFIX   PIC X(16).
         05  WS-ACC-TOTAL-QTY     PIC S9(9)V99.
*
 01  WS-MISC.
     03  WS-ITEM-KEY-WORK      PIC X(20).
     03  WS-ITEM-KEY-WORK-R REDEFINES WS-ITEM-KEY-WORK.
         05  WS-ITEM-KEY-PFX       PIC X(4).
         05  WS-ITEM-KEY-SFX       PIC X(16).
     03  WS-FOUND-SW           PIC X      VALUE "N".
         88  ROW-FOUND             VALUE "Y".
     03  WS-LOW                PIC 9(7)   COMP.
     03  WS-HIGH               PIC 9(7)   COMP.
     03  WS-MID                PIC 9(7)   COMP.
     03  WS-LINE-COUNT         PIC 9(7)   COMP VALUE ZERO.
     03  WS-GRAND-QTY          PIC S9(9)V99 VALUE ZERO.
     03  FILLER                PIC X(1).
*
 01  WS-GRAND-QTY-R REDEFINES WS-GRAND-QTY.
     03  WS-GRAND-QTY-WHOLE    PIC S9(7).
     03  WS-GRAND-QTY-FRAC     PIC 99.
*
 01  WS-REPORT-HEAD-1.
     03  FILLER               PIC X(17)  VALUE SPACES.
     03  FILLER               PIC X(40)  VALUE
         "APPLEWOOD COMPUTERS - INVENTORY AGGREGATE".
*
 01  WS-REPORT-HEAD-2.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(21)  VALUE "ITEM NO".
     03  FILLER               PIC X(12)  VALUE "ITEM INDEX".
     03  FILLER               PIC X(14)  VALUE "TOTAL ON HAND".
*
 01  WS-REPORT-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-ITEM-NO            PIC X(20).
     03  FILLER               PIC X(2)   VALUE SPACES.
     03  WR-ITEM-INDEX         PIC ZZZZZ9.
     03  FILLER               PIC X(5)   VALUE SPACES.
     03  WR-TOTAL-QTY          PIC -ZZZZZZ9.99.
*
 01  WS-REPORT-TOTAL-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(30)  VALUE
         "GRAND TOTAL ON-HAND QUANTITY".
     03  WT-GRAND-QTY          PIC -ZZZZZZZ9.99.
*
 PROCEDURE DIVISION.
*===================
*
 AA000-MAIN-LOGIC SECTION.
**************************
*
     PERFORM  AA010-OPEN-AND-LOAD-ITEM.
     PERFORM  AA020-ACCUMULATE-INVENTORY.
     PERFORM  AA030-PRINT-REPORT.
     PERFORM  AA040-CLOSE-FILES.
     GOBACK.
*
 AA010-OPEN-AND-LOAD-ITEM SECTION.
**********************************
*
     OPEN     INPUT  PB-ITEM-FILE.
     IF       PB-ITEM-STATUS NOT = "00"
              DISPLAY  PB003
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     PERFORM  BB011-READ-ONE-ITEM UNTIL ITEM-EOF.
     CLOSE    PB-ITEM-FILE.
*
     OPEN     INPUT  PB-INV-FILE.
     IF       PB-INV-STATUS NOT = "00"
              DISPLAY  PB011
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     OPEN     OUTPUT PRINT-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
 BB011-READ-ONE-ITEM SECTION.
*****************************
*
     READ     PB-ITEM-FILE
              AT END
                       MOVE "Y" TO WS-ITEM-EOF
     END-READ.
     IF       NOT ITEM-EOF
              ADD      1 TO WS-ITM-ROWS
              SET      WS-ITM-IX TO WS-ITM-ROWS
              MOVE     PB-ITEM-NO TO WS-ITM-ITEM-NO (WS-ITM-IX)
              MOVE     PB-ITEM-INDEX TO
                       WS-ITM-INDEX (WS-ITM-IX)
     END-IF.
*
 BB011-EXIT.  EXIT SECTION.
*
 AA020-ACCUMULATE-INVENTORY SECTION.
************************************
*
     PERFORM  BB020-READ-ONE-INV UNTIL INV-EOF.
*
 AA020-EXIT.  EXIT SECTION.
*
 BB020-READ-ONE-INV SECTION.
****************************
*
     READ     PB-INV-FILE
              AT END
                       MOVE "Y" TO WS-INV-EOF
     END-READ.
     IF       NOT INV-EOF
              PERFORM  CC020-FIND-OR-ADD-ITEM-ACC
              ADD      PB-INV-QTY TO
                       WS-ACC-TOTAL-QTY (WS-ACC-IX)
     END-IF.
*
 BB020-EXIT.  EXIT SECTION.
*
 CC020-FIND-OR-ADD-ITEM-ACC SECTION.
************************************
*
*    BINARY SEARCH OF WS-ACC-TABLE ON PB-INV-ITEM-NO, APPENDING A
*    NEW ZERO ROW ON FIRST SIGHT OF THE ITEM - SAME INSERT-OR-FIND
*    IDIOM AS THE VENDOR/ITEM ACCUMULATORS IN PB030/PB040.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-ACC-ROWS = ZERO
              GO TO    CC020-APPEND.
     MOVE     1 TO WS-LOW.
     MOVE     WS-ACC-ROWS TO WS-HIGH.
     PERFORM  DD020-PROBE-ITEM-ACC
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       ROW-FOUND
              GO TO    CC020-EXIT.
*
 CC020-APPEND.
     ADD      1 TO WS-ACC-ROWS.
     SET      WS-ACC-IX TO WS-ACC-ROWS.
     MOVE     PB-INV-ITEM-NO TO WS-ACC-ITEM-NO (WS-ACC-IX).
     MOVE     ZERO TO WS-ACC-TOTAL-QTY (WS-ACC-IX).
*
 CC020-EXIT.  EXIT SECTION.
*
 DD020-PROBE-ITEM-ACC SECTION.
******************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-ACC-IX TO WS-MID.
     IF       WS-ACC-ITEM-NO (WS-ACC-IX) = PB-INV-ITEM-NO
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-ACC-ITEM-NO (WS-ACC-IX) < PB-INV-ITEM-NO
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 DD020-EXIT.  EXIT SECTION.
*
 AA030-PRINT-REPORT SECTION.
****************************
*
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-1
              AFTER ADVANCING PAGE.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-2
              AFTER ADVANCING 2.
     MOVE     ZERO TO WS-GRAND-QTY.
     PERFORM  BB030-WRITE-ONE-ITEM-LINE
              VARYING WS-ACC-IX FROM 1 BY 1
              UNTIL WS-ACC-IX > WS-ACC-ROWS.
     MOVE     SPACES TO WS-REPORT-TOTAL-LINE.
     MOVE     WS-GRAND-QTY TO WT-GRAND-QTY.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE AFTER ADVANCING 2.
     WRITE    PRINT-LINE FROM WS-REPORT-TOTAL-LINE
              AFTER ADVANCING 1.
*
 AA030-EXIT.  EXIT SECTION.
*
 BB030-WRITE-ONE-ITEM-LINE SECTION.
***********************************
*
     MOVE     WS-ACC-ITEM-NO (WS-ACC-IX) TO WS-ITEM-KEY-WORK.
     PERFORM  CC030-FIND-ITEM-MASTER.
     MOVE     SPACES TO WS-REPORT-LINE.
     MOVE     WS-ACC-ITEM-NO (WS-ACC-IX) TO WR-ITEM-NO.
     IF       ROW-FOUND
              MOVE WS-ITM-INDEX (WS-ITM-IX) TO WR-ITEM-INDEX
     ELSE
              MOVE ZERO TO WR-ITEM-INDEX
     END-IF.
     MOVE     WS-ACC-TOTAL-QTY (WS-ACC-IX) TO WR-TOTAL-QTY.
     WRITE    PRINT-LINE FROM WS-REPORT-LINE
              AFTER ADVANCING 1.
     ADD      WS-ACC-TOTAL-QTY (WS-ACC-IX) TO WS-GRAND-QTY.
*
 BB030-EXIT.  EXIT SECTION.
*
 CC030-FIND-ITEM-MASTER SECTION.
********************************
*
*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-ITEM-KEY-WORK.  AN ITEM
*    ON PBINV BUT NOT ON THE MASTER REPORTS WITH INDEX ZERO, PER
*    U8'S OWN RULE.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-ITM-ROWS = ZERO
              GO TO    CC030-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-ITM-ROWS TO WS-HIGH.
     PERFORM  DD030-PROBE-ITEM-MASTER
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 CC030-EXIT.  EXIT SECTION.
*
 DD030-PROBE-ITEM-MASTER SECTION.
*********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-ITM-IX TO WS-MID.
     IF       WS-ITM-ITEM-NO (WS-ITM-IX) = WS-ITEM-KEY-WORK
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-ITM-ITEM-NO (WS-ITM-IX) < WS-ITEM-KEY-WORK
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 DD030-EXIT.  EXIT SECTION.
*
 AA040-CLOSE-FILES SECTION.
***************************
*
     CLOSE    PB-INV-FILE.
     CLOSE    PRINT-FILE.
*
 AA040-EXIT.  EXIT SECTION.

*****************************************************
*                                                    *
*   COUNTRY TARIFF RATE TABLE - RULE R6             *
*      CN/HK 1.450, US 0.000, LISTED OTHERS 0.100,  *
*      UNKNOWN COUNTRY DEFAULTS TO 0.000            *
*                                                    *
*****************************************************
* 02/05/1994 VBC - CREATED, ADAPTED FROM WSPYSWT RATE
*                  TABLE IDIOM (STATE W/H RATE OCCURS TABLE).
* 14/06/1998 VBC - RATE WIDENED TO 9V999 FOR 1.450 (WAS V99).
*
 01  WS-TARIFF-TABLE.
     03  FILLER  PIC X(6)    VALUE "CN1450".
     03  FILLER  PIC X(6)    VALUE "HK1450".
     03  FILLER  PIC X(6)    VALUE "US0000".
     03  FILLER  PIC X(6)    VALUE "AU0100".
     03  FILLER  PIC X(6)    VALUE "BR0100".
     03  FILLER  PIC X(6)    VALUE "KH0100".
     03  FILLER  PIC X(6)    VALUE "CA0100".
     03  FILLER  PIC X(6)    VALUE "CL0100".
     03  FILLER  PIC X(6)    VALUE "CO0100".
     03  FILLER  PIC X(6)    VALUE "DK0100".
     03  FILLER  PIC X(6)    VALUE "EU0100".
     03  FILLER  PIC X(6)    VALUE "FR0100".
     03  FILLER  PIC X(6)    VALUE "DE0100".
     03  FILLER  PIC X(6)    VALUE "IN0100".
     03  FILLER  PIC X(6)    VALUE "ID0100".
     03  FILLER  PIC X(6)    VALUE "IL0100".
     03  FILLER  PIC X(6)    VALUE "IT0100".
     03  FILLER  PIC X(6)    VALUE "JP0100".
     03  FILLER  PIC X(6)    VALUE "MY0100".
     03  FILLER  PIC X(6)    VALUE "MX0100".
     03  FILLER  PIC X(6)    VALUE "PK0100".
     03  FILLER  PIC X(6)    VALUE "PH0100".
     03  FILLER  PIC X(6)    VALUE "SG0100".
     03  FILLER  PIC X(6)    VALUE "KR0100".
     03  FILLER  PIC X(6)    VALUE "LK0100".
     03  FILLER  PIC X(6)    VALUE "CH0100".
     03  FILLER  PIC X(6)    VALUE "TW0100".
     03  FILLER  PIC X(6)    VALUE "TH0100".
     03  FILLER  PIC X(6)    VALUE "TR0100".
     03  FILLER  PIC X(6)    VALUE "UK0100".
     03  FILLER  PIC X(6)    VALUE "VN0100".
 01  WS-TARIFF-TABLE-R REDEFINES WS-TARIFF-TABLE.
     03  WS-TARIFF-ENTRY           OCCURS 31
                                   INDEXED BY WS-TARIFF-IX.
         05  WS-TARIFF-CTRY        PIC X(2).
         05  WS-TARIFF-RATE        PIC 9V999.
 01  WS-TARIFF-COUNT               PIC 99      VALUE 31.
*    SECTION-301 OVERRIDE RATE WHEN HTS-40PCT MATCHES AND COUNTRY
*    (NORMALISED HK TO CN) IS CN - SEE RULE R6.
 01  WS-TARIFF-SECTION301-RATE     PIC V999    VALUE 0.400.

*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE U7 ENRICHED REQ       *
*      DETAIL FILE, TARGET COUNTRY (CN/HK) SUBSET,  *
*      WRITTEN BY PB040                             *
*                                                    *
*****************************************************
*  RECORD SIZE 182 BYTES - SAME LAYOUT AS PBREQD.
*
* 02/05/1994 VBC - CREATED.
*
 FD  PB-REQDCN-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-REQDCN-RECORD.
     03  PB-REQDCN-ITEM-NO        PIC X(20).
     03  PB-REQDCN-QTY            PIC S9(7)V99.
     03  PB-REQDCN-UNIT-PRICE     PIC S9(7)V9(4).
     03  PB-REQDCN-VEND-NO        PIC X(10).
     03  PB-REQDCN-VEND-NAME      PIC X(30).
     03  PB-REQDCN-VEND-COUNTRY   PIC X(2).
     03  PB-REQDCN-SUBMIT-USER    PIC X(10).
     03  PB-REQDCN-SUBMIT-DATE    PIC 9(8).
     03  PB-REQDCN-HTS-CODE       PIC X(12).
     03  PB-REQDCN-ITEM-AVG-1YR   PIC S9(7)V9(4).
     03  PB-REQDCN-ITEM-AVG-FLAG  PIC X(1).
         88  PB-REQDCN-ITEM-AVG-SET    VALUE "Y".
     03  PB-REQDCN-BEST-VEND-NO   PIC X(10).
     03  PB-REQDCN-BEST-VEND-NM   PIC X(30).
     03  PB-REQDCN-BEST-VEND-CY   PIC X(2).
     03  PB-REQDCN-BEST-VEND-AVG  PIC S9(7)V9(4).
     03  PB-REQDCN-BEST-VEND-FLG  PIC X(1).
         88  PB-REQDCN-BEST-VEND-SET   VALUE "Y".
     03  FILLER                   PIC X(4).

* 14/11/1989 VBC - CREATED - BOM COMPONENT FILE, CHILD ORDER...
 SELECT PB-BOM-FILE
     ASSIGN TO "PBBOM"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-BOM-STATUS.

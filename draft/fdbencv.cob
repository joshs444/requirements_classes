*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE PER-ITEM+VENDOR COST  *
*      BENCHMARK FILE WRITTEN BY PB020 (U4/U5)      *
*                                                    *
*****************************************************
*  RECORD SIZE 80 BYTES.
*
* 02/05/1994 VBC - CREATED.
* 11/01/1999 VBC - Y2K - PB-BENCV-LAST-DATE CONFIRMED CCYYMMDD.
*
 FD  PB-BENCV-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-BENCV-RECORD.
     03  PB-BENCV-ITEM-NO         PIC X(20).
     03  PB-BENCV-VEND-NO         PIC X(10).
*    WEIGHTED AVG UNIT COST, TRAILING 730 DAYS, TYPE-ITEM LINES.
     03  PB-BENCV-AVG-COST-2YR    PIC S9(7)V9(4).
     03  PB-BENCV-AVG-2YR-FLAG    PIC X(1).
         88  PB-BENCV-AVG-2YR-SET      VALUE "Y".
*    MOST RECENT PURCHASE OF THE ITEM FROM THIS VENDOR.
     03  PB-BENCV-LAST-DATE       PIC 9(8).
     03  PB-BENCV-LAST-COST       PIC S9(7)V9(4).
     03  PB-BENCV-LAST-USER       PIC X(10).
     03  PB-BENCV-LAST-COST-CTR   PIC X(6).
     03  FILLER                   PIC X(2).

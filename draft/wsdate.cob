*****************************************************
*                                                    *
*   COMMON RUN-DATE / CUT-OFF DATE WORKING STORAGE  *
*      PAST-YEAR, PAST-2-YEAR AND 9-MONTH WINDOWS   *
*                                                    *
*****************************************************
* 14/11/1989 VBC - CREATED, ADAPTED FROM MAPS04 DATE BLOCK IDIOM.
* 19/06/1991 VBC - ADDED WS-CUTOFF-270 FOR 9-MONTH LEDGER WINDOW.
* 11/01/1999 VBC - Y2K - CCYYMMDD CONFIRMED, NO WINDOWING NEEDED.
*
 01  WS-RUN-DATE-BLOCK.
     03  WS-RUN-DATE              PIC 9(8).
     03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
         05  WS-RUN-CC            PIC 99.
         05  WS-RUN-YY            PIC 99.
         05  WS-RUN-MM            PIC 99.
         05  WS-RUN-DD            PIC 99.
     03  WS-RUN-DAYNO             PIC 9(7)      COMP.
*    GREGORIAN DAY NUMBER OF THE RUN DATE, VIA CALL "PBDATE".
     03  FILLER                   PIC X(1).
*
 01  WS-CUTOFF-BLOCK.
     03  WS-CUTOFF-270-DAYNO      PIC 9(7)      COMP.
     03  WS-CUTOFF-270            PIC 9(8).
*    NINE-MONTHS-AGO CUT-OFF, RUN-DATE LESS 270 DAYS.
     03  WS-CUTOFF-365-DAYNO      PIC 9(7)      COMP.
     03  WS-CUTOFF-365            PIC 9(8).
*    PAST-YEAR CUT-OFF, RUN-DATE LESS 365 DAYS.
     03  WS-CUTOFF-730-DAYNO      PIC 9(7)      COMP.
     03  WS-CUTOFF-730            PIC 9(8).
*    PAST-2-YEARS CUT-OFF, RUN-DATE LESS 730 DAYS.
     03  WS-WORK-DAYNO            PIC 9(7)      COMP.
     03  WS-WORK-DATE             PIC 9(8).
     03  FILLER                   PIC X(1).

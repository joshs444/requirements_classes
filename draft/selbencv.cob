* 02/05/1994 VBC - CREATED - U4/U5 PER-ITEM+VENDOR BENCHMARK.
 SELECT PB-BENCV-FILE
     ASSIGN TO "PBBENCV"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-BENCV-STATUS.

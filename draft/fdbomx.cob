*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE EXPLODED BOM FILE     *
*      WRITTEN BY PB005, EMISSION ORDER             *
*                                                    *
*****************************************************
*  RECORD SIZE 94 BYTES.
*
* 20/03/1990 VBC - CREATED.
* 19/09/2025 VBC - PADDED FILLER TO ALLOW FOR FUTURE EXPANSION.
*
 FD  PB-BOMX-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-BOMX-RECORD.
     03  PB-BOMX-ORDER            PIC 9(7).
     03  PB-BOMX-TOP-ITEM         PIC X(20).
     03  PB-BOMX-LEVEL            PIC 9(2).
     03  PB-BOMX-PARENT-ITEM      PIC X(20).
     03  PB-BOMX-CHILD-ITEM       PIC X(20).
     03  PB-BOMX-QTY-PER          PIC S9(5)V9(4).
     03  PB-BOMX-TOTAL-QTY        PIC 9(7)V9(4).
     03  FILLER                   PIC X(5).

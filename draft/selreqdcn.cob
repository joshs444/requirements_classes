* 02/05/1994 VBC - CREATED - U7 ENRICHED REQ DETAIL, TARGET
*                  COUNTRY (CN/HK) SUBSET ONLY, ANY ORDER.
 SELECT PB-REQDCN-FILE
     ASSIGN TO "PBREQDCN"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-REQDCN-STATUS.

*****************************************************************
*                                                                *
*                   BOM EXPLOSION - NIGHTLY RUN                 *
*                                                                *
*        USES RW (REPORT WRITER FOR PRINTS)                     *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PB005.
     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.
     DATE-WRITTEN.       14/11/1989.
     DATE-COMPILED.
     SECURITY.           COPYRIGHT (C) 1989-2026, V B COEN.
*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                        LICENSE.  SEE FILE COPYING FOR DETAILS.
*
*    REMARKS.            MULTI-LEVEL INDENTED BOM EXPLOSION FOR
*                        EVERY MANUFACTURED ("OUTPUT") ITEM, CYCLE
*                        SAFE, DEPTH-FIRST, PRESERVES BOM FILE
*                        CHILD ORDER.  SEMI-SOURCED FROM PYRGSTR
*                        FOR THE REPORT WRITER LAYOUT.
*
*    VERSION.            SEE PROG-NAME IN WS.
*
*    CALLED MODULES.     PBDATE.
*
*    FUNCTIONS USED.     NONE.
*
*    FILES USED.
*                        PBPARM.  RUN DATE / TARGET COUNTRY.
*                        PBITEM.  ITEM MASTER.
*                        PBBOM.   BOM COMPONENT FILE.
*                        PBBOMX.  EXPLODED BOM OUTPUT.
*                        PBPRINT. BOM EXPLOSION REPORT.
*
*    ERROR MESSAGES USED.
*                        PB001, PB002, PB003, PB005, PB007.
*
* CHANGES:
* 14/11/1989 VBC - 1.00 CREATED - STARTED CODING FROM PYRGSTR.
* 19/06/1991 VBC -    .01 CYCLE GUARD ADDED (R1) AFTER RECURSION
*                         FAULT FOUND ON A REWORKED SUB-ASSEMBLY.
* 08/02/1995 VBC -    .02 TOP-LEVEL SELECTION CHANGED TO USE THE
*                         U2 ITEMCLS FILE WHEN PRESENT, ELSE FALLS
*                         BACK TO REPLENISH-SYS ON ITEM MASTER.
* 11/01/1999 VBC - 1.01   Y2K - RUN-DATE CONFIRMED CCYYMMDD.
* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
* 24/09/2025 VBC -    .01 QTY PER COLUMN ON THE EXPLOSION RPT WAS
*                         PRINTING ZERO - STACK NEVER CARRIED THE
*                         EDGE'S OWN QTY-PER, ONLY THE CUMULATIVE
*                         TOTAL.  ADDED WS-STK-QTYPER/CUR-QTYPER.
* 24/09/2025 VBC -    .02 WS-CYCLE-HIT WAS DOING DOUBLE DUTY FOR
*                         TOP-LEVEL ITEM SELECTION AND FOR THE
*                         STACK-POP CYCLE GUARD.  SPLIT OUT A
*                         SEPARATE WS-TOP-LEVEL-SW (BB007/BB010).
*
*****************************************************************
*
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND
* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026
* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE
* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.
*
*****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 COPY "ENVDIV.COB".
 COPY "SELPARM.COB".
 COPY "SELITEM.COB".
 COPY "SELBOM.COB".
 COPY "SELICLS.COB".
 COPY "SELBOMX.COB".
 COPY "SELPRINT.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*-------------
*
 COPY "FDPARM.COB".
 COPY "FDITEM.COB".
 COPY "FDBOM.COB".
 COPY "FDICLS.COB".
 COPY "FDBOMX.COB".
*
 FD  PRINT-FILE
     REPORT IS BOM-EXPLOSION-REPORT.
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  PROG-NAME               PIC X(17) VALUE "PB005 (1.01)".
*
 COPY "WSDATE.COB".
 COPY "WSMSGS.COB".
 COPY "WSFSTAT.COB".
*
 01  WS-SWITCHES.
     03  WS-PARM-EOF          PIC X     VALUE "N".
         88  PARM-EOF             VALUE "Y".
     03  WS-ITEM-EOF          PIC X     VALUE "N".
         88  ITEM-EOF             VALUE "Y".
     03  WS-ICLS-PRESENT      PIC X     VALUE "N".
         88  ICLS-FILE-PRESENT    VALUE "Y".
     03  WS-BOM-EOF           PIC X     VALUE "N".
         88  BOM-EOF              VALUE "Y".
     03  FILLER               PIC X(1).
*
 01  WS-COUNTS.
     03  WS-BOM-ROWS          PIC 9(7)  COMP   VALUE ZERO.
     03  WS-TOP-COUNT         PIC 9(5)  COMP   VALUE ZERO.
     03  WS-OUT-SEQ           PIC 9(7)  COMP   VALUE ZERO.
     03  WS-STACK-TOP         PIC 9(3)  COMP   VALUE ZERO.
     03  FILLER               PIC X(1).
*
*    IN-MEMORY BOM TABLE - LOADED ONCE, KEPT IN FILE CHILD ORDER.
*    QTY-PER LE ZERO OR NON-NUMERIC IS DROPPED AT LOAD TIME (R1).
*
 01  WS-BOM-TABLE.
     03  WS-BOM-ENTRY         OCCURS 1 TO 20000 TIMES
                              DEPENDING ON WS-BOM-ROWS
                              INDEXED BY WS-BOM-IX.
         05  WS-BOM-T-PARENT  PIC X(20).
         05  WS-BOM-T-CHILD   PIC X(20).
         05  WS-BOM-T-QTYPER  PIC S9(5)V9(4).
*
*    DEPTH-FIRST (LIFO) STACK OF NODES STILL TO BE WALKED.
*
 01  WS-EXPLODE-STACK.
     03  WS-STACK-ENTRY       OCCURS 1 TO 500 TIMES
                              DEPENDING ON WS-STACK-TOP
                              INDEXED BY WS-STACK-IX.
         05  WS-STK-PARENT    PIC X(20).
         05  WS-STK-CHILD     PIC X(20).
         05  WS-STK-LEVEL     PIC 9(2)   COMP.
         05  WS-STK-TOTALQTY  PIC S9(7)V9(4).
         05  WS-STK-QTYPER    PIC S9(5)V9(4).
*
*    ANCESTRY PATH FOR THE CYCLE GUARD, ONE ENTRY PER STACK LEVEL.
*
 01  WS-PATH-TABLE.
     03  WS-PATH-ENTRY        OCCURS 100 TIMES
                              INDEXED BY WS-PATH-IX.
         05  WS-PATH-ITEM     PIC X(20).
*
 01  WS-MISC.
     03  WS-TOP-ITEM          PIC X(20).
     03  WS-TOP-ITEM-R REDEFINES WS-TOP-ITEM.
*        ALTERNATE PREFIX/SUFFIX VIEW OF THE TOP ITEM KEY, FOR THE
*        SHORT-FORM DISPLAY USED IN OPERATOR CONSOLE MESSAGES.
         05  WS-TOP-ITEM-PFX  PIC X(10).
         05  WS-TOP-ITEM-SFX  PIC X(10).
     03  WS-CUR-PARENT        PIC X(20).
     03  WS-CUR-CHILD         PIC X(20).
     03  WS-CUR-LEVEL         PIC 9(2)   COMP.
     03  WS-CUR-TOTALQTY      PIC S9(7)V9(4).
     03  WS-CUR-TOTALQTY-R REDEFINES WS-CUR-TOTALQTY.
*        WHOLE/DECIMAL SPLIT OF THE CUMULATIVE QTY, USED WHEN THE
*        OLD DOT-MATRIX SPOOL COULD NOT HANDLE AN EDITED FIELD.
         05  WS-CUR-TOTALQTY-WHOLE  PIC S9(7).
         05  WS-CUR-TOTALQTY-FRAC   PIC 9(4).
     03  WS-CUR-QTYPER        PIC S9(5)V9(4).
     03  WS-TOP-LEVEL-SW      PIC X      VALUE "N".
         88  IS-TOP-LEVEL-ITEM    VALUE "Y".
     03  WS-CYCLE-HIT         PIC X      VALUE "N".
         88  CYCLE-HIT            VALUE "Y".
     03  WS-TOP-COMP-CNT      PIC 9(5)   COMP.
     03  FILLER               PIC X(1).
*
 01  PB-DATE-LINKAGE-WORK.
     03  PB-DW-FUNC           PIC 9.
     03  PB-DW-CCYYMMDD       PIC 9(8).
     03  PB-DW-ABSDAYS        PIC 9(7)   COMP.
     03  FILLER               PIC X(1).
*
 PROCEDURE DIVISION.
*===================
*
 AA000-MAIN SECTION.
*******************
*
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA020-LOAD-BOM-TABLE.
     INITIATE BOM-EXPLOSION-REPORT.
     PERFORM  AA030-EXPLODE-TOP-ITEMS.
     TERMINATE BOM-EXPLOSION-REPORT.
     PERFORM  AA040-CLOSE-FILES.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-OPEN-FILES SECTION.
**************************
*
     OPEN     INPUT  PB-PARM-FILE.
     IF       PB-PARM-STATUS NOT = "00"
              DISPLAY  PB001
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     READ     PB-PARM-FILE
              AT END
                       DISPLAY  PB002
                       MOVE     16 TO RETURN-CODE
                       STOP     RUN
     END-READ.
     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.
     CLOSE    PB-PARM-FILE.
*
     MOVE     1 TO PB-DW-FUNC.
     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.
     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD
              PB-DW-ABSDAYS.
     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.
*
     OPEN     INPUT  PB-ITEM-FILE.
     IF       PB-ITEM-STATUS NOT = "00"
              DISPLAY  PB003
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     OPEN     INPUT  PB-BOM-FILE.
     IF       PB-BOM-STATUS NOT = "00"
              DISPLAY  PB005
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     MOVE     "N" TO WS-ICLS-PRESENT.
     OPEN     INPUT  PB-ICLS-FILE.
     IF       PB-ICLS-STATUS = "00"
              MOVE     "Y" TO WS-ICLS-PRESENT
     ELSE
              CLOSE    PB-ICLS-FILE.
*
     OPEN     OUTPUT PB-BOMX-FILE.
     OPEN     OUTPUT PRINT-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
 AA020-LOAD-BOM-TABLE SECTION.
******************************
*
*    LOAD THE BOM FILE INTO WS-BOM-TABLE, KEEPING ONLY ROWS WITH
*    QTY-PER GREATER THAN ZERO.  FILE CHILD ORDER IS PRESERVED.
*
     MOVE     ZERO TO WS-BOM-ROWS.
     PERFORM  BB005-LOAD-ONE-BOM-ROW UNTIL BOM-EOF.
     CLOSE    PB-BOM-FILE.
*
 AA020-EXIT.  EXIT SECTION.
*
 BB005-LOAD-ONE-BOM-ROW SECTION.
********************************
*
     READ     PB-BOM-FILE
              AT END
                       MOVE "Y" TO WS-BOM-EOF
              NOT AT END
                  IF   PB-BOM-QTY-PER > ZERO
                       ADD  1 TO WS-BOM-ROWS
                       SET  WS-BOM-IX TO WS-BOM-ROWS
                       MOVE PB-BOM-PARENT-ITEM TO
                                       WS-BOM-T-PARENT (WS-BOM-IX)
                       MOVE PB-BOM-CHILD-ITEM  TO
                                       WS-BOM-T-CHILD  (WS-BOM-IX)
                       MOVE PB-BOM-QTY-PER     TO
                                       WS-BOM-T-QTYPER (WS-BOM-IX)
                  END-IF
     END-READ.
*
 BB005-EXIT.  EXIT SECTION.
*
 AA030-EXPLODE-TOP-ITEMS SECTION.
*********************************
*
*    WALK THE ITEM MASTER.  FOR EVERY ITEM WHOSE CLASSIFICATION
*    (U2 ITEMCLS WHEN PRESENT, ELSE REPLENISH-SYS) IS OUTPUT,
*    PERFORM A DEPTH-FIRST EXPLOSION OF ITS DIRECT BOM CHILDREN.
*
     PERFORM  BB007-EXPLODE-ONE-ITEM UNTIL ITEM-EOF.
*
 AA030-EXIT.  EXIT SECTION.
*
 BB007-EXPLODE-ONE-ITEM SECTION.
********************************
*
     READ     PB-ITEM-FILE
              AT END
                       MOVE "Y" TO WS-ITEM-EOF
              NOT AT END
                  PERFORM  BB010-TEST-TOP-LEVEL
                  IF       IS-TOP-LEVEL-ITEM
                           PERFORM  BB020-EXPLODE-ONE-TOP
                  END-IF
     END-READ.
*
 BB007-EXIT.  EXIT SECTION.
*
 BB010-TEST-TOP-LEVEL SECTION.
******************************
*
     MOVE     "N" TO WS-TOP-LEVEL-SW.
     IF       ICLS-FILE-PRESENT
              PERFORM  CC010-LOOKUP-ICLS
     ELSE
              IF       PB-ITEM-REPL-OUTPUT
                       MOVE "Y" TO WS-TOP-LEVEL-SW
              END-IF
     END-IF.
*
 BB010-EXIT.  EXIT SECTION.
*
 CC010-LOOKUP-ICLS SECTION.
***************************
*
*    THE ITEMCLS FILE IS SORTED BY ITEM-NO, SAME AS THE ITEM
*    MASTER, SO A SEQUENTIAL MATCH IS SUFFICIENT.
*
     PERFORM  CC015-ADVANCE-ICLS
              UNTIL PB-ICLS-STATUS NOT = "00"
                 OR PB-ICLS-ITEM-NO NOT < PB-ITEM-NO.
     IF       PB-ICLS-ITEM-NO = PB-ITEM-NO
              IF       PB-ICLS-IS-OUTPUT
                       MOVE "Y" TO WS-TOP-LEVEL-SW
              END-IF
     END-IF.
*
 CC010-EXIT.  EXIT SECTION.
*
 CC015-ADVANCE-ICLS SECTION.
****************************
*
     READ     PB-ICLS-FILE
              AT END
                       MOVE  HIGH-VALUES TO
                             PB-ICLS-ITEM-NO
     END-READ.
*
 CC015-EXIT.  EXIT SECTION.
*
 BB020-EXPLODE-ONE-TOP SECTION.
*******************************
*
     MOVE     PB-ITEM-NO TO WS-TOP-ITEM.
     MOVE     ZERO TO WS-STACK-TOP WS-TOP-COMP-CNT.
     SET      WS-PATH-IX TO 1.
     MOVE     WS-TOP-ITEM TO WS-PATH-ITEM (1).
*
*    PUSH THE DIRECT CHILDREN OF THE TOP ITEM, IN REVERSE BOM-FILE
*    ORDER, SO THAT THE STACK POPS THEM BACK IN FILE ORDER.
*
     PERFORM  DD005-PUSH-IF-TOP-CHILD
              VARYING WS-BOM-IX FROM WS-BOM-ROWS BY -1
              UNTIL WS-BOM-IX < 1.
*
     PERFORM  DD020-POP-AND-EMIT UNTIL WS-STACK-TOP = ZERO.
*
     ADD      1 TO WS-TOP-COUNT.
*
 BB020-EXIT.  EXIT SECTION.
*
 DD005-PUSH-IF-TOP-CHILD SECTION.
*********************************
*
     IF       WS-BOM-T-PARENT (WS-BOM-IX) = WS-TOP-ITEM
              PERFORM  DD010-PUSH-NODE
              COMPUTE  WS-STK-TOTALQTY (WS-STACK-TOP) =
                       WS-BOM-T-QTYPER (WS-BOM-IX) * 1.0
              MOVE     WS-BOM-T-QTYPER (WS-BOM-IX) TO
                       WS-STK-QTYPER (WS-STACK-TOP)
              MOVE     0 TO WS-STK-LEVEL (WS-STACK-TOP)
     END-IF.
*
 DD005-EXIT.  EXIT SECTION.
*
 DD010-PUSH-NODE SECTION.
*************************
*
     ADD      1 TO WS-STACK-TOP.
     SET      WS-STACK-IX TO WS-STACK-TOP.
     MOVE     WS-BOM-T-PARENT (WS-BOM-IX) TO
                       WS-STK-PARENT (WS-STACK-IX).
     MOVE     WS-BOM-T-CHILD  (WS-BOM-IX) TO
                       WS-STK-CHILD  (WS-STACK-IX).
*
 DD010-EXIT.  EXIT SECTION.
*
 DD020-POP-AND-EMIT SECTION.
****************************
*
     SET      WS-STACK-IX TO WS-STACK-TOP.
     MOVE     WS-STK-PARENT   (WS-STACK-IX) TO WS-CUR-PARENT.
     MOVE     WS-STK-CHILD    (WS-STACK-IX) TO WS-CUR-CHILD.
     MOVE     WS-STK-LEVEL    (WS-STACK-IX) TO WS-CUR-LEVEL.
     MOVE     WS-STK-TOTALQTY (WS-STACK-IX) TO WS-CUR-TOTALQTY.
     MOVE     WS-STK-QTYPER   (WS-STACK-IX) TO WS-CUR-QTYPER.
     SUBTRACT 1 FROM WS-STACK-TOP.
*
*    CYCLE GUARD - IS WS-CUR-CHILD ALREADY ON THE ROOT-NODE PATH
*    (INDEXED BY LEVEL + 2, SINCE PATH (1) HOLDS THE TOP ITEM) ?
*
     MOVE     "N" TO WS-CYCLE-HIT.
     PERFORM  EE005-SCAN-PATH-FOR-CYCLE
              VARYING WS-PATH-IX FROM 1 BY 1
              UNTIL WS-PATH-IX > WS-CUR-LEVEL + 1.
     IF       CYCLE-HIT
              DISPLAY  PB007 " " WS-CUR-CHILD
              GO TO    DD020-EXIT.
*
     SET      WS-PATH-IX TO WS-CUR-LEVEL.
     ADD      2 TO WS-PATH-IX.
     MOVE     WS-CUR-CHILD TO WS-PATH-ITEM (WS-PATH-IX).
*
     ADD      1 TO WS-OUT-SEQ.
     MOVE     WS-OUT-SEQ      TO PB-BOMX-ORDER.
     MOVE     WS-TOP-ITEM     TO PB-BOMX-TOP-ITEM.
     MOVE     WS-CUR-LEVEL    TO PB-BOMX-LEVEL.
     MOVE     WS-CUR-PARENT   TO PB-BOMX-PARENT-ITEM.
     MOVE     WS-CUR-CHILD    TO PB-BOMX-CHILD-ITEM.
     MOVE     WS-CUR-QTYPER   TO PB-BOMX-QTY-PER.
     MOVE     WS-CUR-TOTALQTY TO PB-BOMX-TOTAL-QTY.
     WRITE    PB-BOMX-RECORD.
     ADD      1 TO WS-TOP-COMP-CNT.
     GENERATE BOMX-DETAIL.
*
*    PUSH THE CHILDREN OF WS-CUR-CHILD, IN REVERSE BOM-FILE ORDER.
*
     PERFORM  DD030-PUSH-IF-CUR-CHILD
              VARYING WS-BOM-IX FROM WS-BOM-ROWS BY -1
              UNTIL WS-BOM-IX < 1.
*
 DD020-EXIT.  EXIT SECTION.
*
 EE005-SCAN-PATH-FOR-CYCLE SECTION.
***********************************
*
     IF       WS-PATH-ITEM (WS-PATH-IX) = WS-CUR-CHILD
              MOVE "Y" TO WS-CYCLE-HIT
     END-IF.
*
 EE005-EXIT.  EXIT SECTION.
*
 DD030-PUSH-IF-CUR-CHILD SECTION.
*********************************
*
     IF       WS-BOM-T-PARENT (WS-BOM-IX) = WS-CUR-CHILD
              PERFORM  DD010-PUSH-NODE
              COMPUTE  WS-STK-TOTALQTY (WS-STACK-TOP)
                       ROUNDED =
                       WS-BOM-T-QTYPER (WS-BOM-IX) *
                       WS-CUR-TOTALQTY
              MOVE     WS-BOM-T-QTYPER (WS-BOM-IX) TO
                       WS-STK-QTYPER (WS-STACK-TOP)
              COMPUTE  WS-STK-LEVEL (WS-STACK-TOP) =
                       WS-CUR-LEVEL + 1
     END-IF.
*
 DD030-EXIT.  EXIT SECTION.
*
 AA040-CLOSE-FILES SECTION.
***************************
*
     CLOSE    PB-ITEM-FILE
              PB-BOMX-FILE
              PRINT-FILE.
     IF       ICLS-FILE-PRESENT
              CLOSE    PB-ICLS-FILE.
*
 AA040-EXIT.  EXIT SECTION.
*
 REPORT SECTION.
****************
*
 RD  BOM-EXPLOSION-REPORT
     CONTROL      WS-TOP-ITEM
     PAGE LIMIT   56
     HEADING      1
     FIRST DETAIL 5
     LAST DETAIL  54
     FOOTING      56.
*
 01  BOMX-PAGE-HEAD  TYPE PAGE HEADING.
     03  LINE 1.
         05  COL   1   PIC X(17)   SOURCE PROG-NAME.
         05  COL  45   PIC X(40)   VALUE
             "APPLEWOOD COMPUTERS - BOM EXPLOSION RPT".
         05  COL 124   PIC X(5)    VALUE "PAGE ".
         05  COL 129   PIC ZZ9     SOURCE PAGE-COUNTER.
     03  LINE 3.
         05  COL   1   PIC X(6)    VALUE "ORDER".
         05  COL   8   PIC X(20)   VALUE "TOP ITEM".
         05  COL  29   PIC X(3)    VALUE "LVL".
         05  COL  33   PIC X(20)   VALUE "PARENT ITEM".
         05  COL  54   PIC X(20)   VALUE "COMPONENT".
         05  COL  75   PIC X(8)    VALUE "QTY PER".
         05  COL  88   PIC X(12)   VALUE "TOTAL QTY".
*
 01  BOMX-TOP-HEAD  TYPE CONTROL HEADING WS-TOP-ITEM.
     03  LINE PLUS 1.
         05  COL   1   PIC X(16)   VALUE "TOP LEVEL ITEM -".
         05  COL  18   PIC X(20)   SOURCE WS-TOP-ITEM.
*
 01  BOMX-DETAIL  TYPE DETAIL.
     03  LINE PLUS 1.
         05  COL   1   PIC 9(7)    SOURCE WS-OUT-SEQ.
         05  COL  29   PIC Z9      SOURCE WS-CUR-LEVEL.
         05  COL  33   PIC X(20)   SOURCE WS-CUR-PARENT.
         05  COL  54   PIC X(20)   SOURCE WS-CUR-CHILD.
         05  COL  75   PIC ZZZ9.9999  SOURCE PB-BOMX-QTY-PER.
         05  COL  88   PIC ZZZZ9.9999 SOURCE WS-CUR-TOTALQTY.
*
 01  BOMX-TOP-FOOT  TYPE CONTROL FOOTING WS-TOP-ITEM.
     03  LINE PLUS 2.
         05  COL   1   PIC X(30)   VALUE
             "COMPONENT RECORDS FOR TOP ITEM -".
         05  COL  35   PIC ZZZZ9   SOURCE WS-TOP-COMP-CNT.
*
 01  BOMX-GRAND-FOOT  TYPE CONTROL FOOTING FINAL LINE PLUS 3.
     03  COL   1       PIC X(34)   VALUE
         "GRAND TOTAL - COMPONENT RECORDS -".
     03  COL  36       PIC ZZZZZZ9 SOURCE WS-OUT-SEQ.

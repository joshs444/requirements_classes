*****************************************************************
*                                                                *
*               REQUISITION SAVINGS ANALYSIS                    *
*                                                                *
*        PLAIN AND TARIFF-ADJUSTED VARIANTS, PLUS THE           *
*        ENRICHED REQ DETAIL FILES THEY ARE BUILT FROM          *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PB040.
     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.
     DATE-WRITTEN.       14/02/1995.
     DATE-COMPILED.
     SECURITY.           COPYRIGHT (C) 1995-2026, V B COEN.
*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                        LICENSE.  SEE FILE COPYING FOR DETAILS.
*
*    REMARKS.            JOINS EACH REQUISITION LINE TO THE
*                        VENDOR AND ITEM MASTERS AND TO THE PB020
*                        COST BENCHMARKS, WRITING AN ENRICHED
*                        DETAIL RECORD FOR EVERY LINE (PLUS A
*                        SEPARATE DETAIL FILE OF CN/HK-VENDOR
*                        LINES ONLY).  THE LINES ARE THEN GROUPED
*                        BY ITEM+VENDOR+REQUESTOR AND REPORTED IN
*                        TWO VARIANTS - AT FACE VALUE, AND WITH
*                        IMPORT TARIFFS APPLIED TO BOTH SIDES OF
*                        THE COMPARISON - RANKED BY POTENTIAL
*                        SAVINGS.
*
*    VERSION.            SEE PROG-NAME IN WS.
*
*    CALLED MODULES.     NONE.
*
*    FUNCTIONS USED.     NONE.
*
*    FILES USED.
*                        PBITEM.   ITEM MASTER (HTS CODE).
*                        PBVEND.   VENDOR MASTER (NAME/COUNTRY).
*                        PBBENCHI. PB020 PER-ITEM BENCHMARKS.
*                        PBREQ.    REQUISITION LINES.
*                        PBREQD.   ENRICHED REQ DETAIL (OUT).
*                        PBREQDCN. ENRICHED REQ DETAIL, CN/HK
*                                  VENDORS ONLY (OUT).
*                        PBPRINT.  REQ SAVINGS REPORTS, PLAIN
*                                  AND TARIFF-ADJUSTED.
*
*    ERROR MESSAGES USED.
*                        PB003, PB004, PB010.
*
* CHANGES:
* 14/02/1995 VBC - 1.00 CREATED.
* 23/08/1996 VBC -    .01 ADDED PBREQDCN SPLIT FILE FOR THE
*                         CHINA SOURCING REVIEW TEAM.
* 11/01/1999 VBC - 1.01   Y2K - PB-REQ-SUBMIT-DATE CONFIRMED
*                         CCYYMMDD ON INPUT, NO WINDOW MATHS HERE.
* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
*
*****************************************************************
*
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND
* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026
* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE
* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.
*
*****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 COPY "ENVDIV.COB".
 COPY "SELITEM.COB".
 COPY "SELVEND.COB".
 COPY "SELBENCI.COB".
 COPY "SELREQ.COB".
 COPY "SELREQD.COB".
 COPY "SELREQDCN.COB".
 COPY "SELPRINT.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*-------------
*
 COPY "FDITEM.COB".
 COPY "FDVEND.COB".
 COPY "FDBENCI.COB".
 COPY "FDREQ.COB".
 COPY "FDREQD.COB".
 COPY "FDREQDCN.COB".
*
 FD  PRINT-FILE
     LABEL RECORD IS OMITTED.
*
 01  PRINT-LINE                  PIC X(132).
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  PROG-NAME               PIC X(17) VALUE "PB040 (1.01)".
*
 COPY "WSMSGS.COB".
 COPY "WSFSTAT.COB".
 COPY "WSHTS40.COB".
 COPY "WSTARIFF.COB".
*
 01  WS-SWITCHES.
     03  WS-ITEM-EOF          PIC X     VALUE "N".
         88  ITEM-EOF             VALUE "Y".
     03  WS-VEND-EOF          PIC X     VALUE "N".
         88  VEND-EOF             VALUE "Y".
     03  WS-BENCHI-EOF        PIC X     VALUE "N".
         88  BENCHI-EOF           VALUE "Y".
     03  WS-REQ-EOF           PIC X     VALUE "N".
         88  REQ-EOF              VALUE "Y".
     03  FILLER               PIC X(1).
*
*    ITEM MASTER, LOADED ENTIRE - FILE COMES SORTED ASCENDING BY
*    ITEM-NO SO A STRAIGHT LOAD GIVES A BINARY-SEARCHABLE TABLE.
*    ONLY THE HTS CODE IS NEEDED HERE (R5/R6 TARIFF WORK).
*
 01  WS-ITEM-TABLE.
     03  WS-ITM-ROWS          PIC 9(7)   COMP VALUE ZERO.
     03  WS-ITM-ENTRY OCCURS 1 TO 20000 TIMES
                      DEPENDING ON WS-ITM-ROWS
                      ASCENDING KEY WS-ITM-ITEM-NO
                      INDEXED BY WS-ITM-IX.
         05  WS-ITM-ITEM-NO       PIC X(20).
         05  WS-ITM-HTS           PIC X(12).
*
*    VENDOR MASTER, LOADED ENTIRE THE SAME WAY.
*
 01  WS-VEND-TABLE.
     03  WS-VND-ROWS          PIC 9(5)   COMP VALUE ZERO.
     03  WS-VND-ENTRY OCCURS 1 TO 2000 TIMES
                      DEPENDING ON WS-VND-ROWS
                      ASCENDING KEY WS-VND-VEND-NO
                      INDEXED BY WS-VND-IX.
         05  WS-VND-VEND-NO       PIC X(10).
         05  WS-VND-NAME          PIC X(30).
         05  WS-VND-COUNTRY       PIC X(2).
*
*    PB020 PER-ITEM BENCHMARK, LOADED ENTIRE - ONLY THE U4/U5
*    FIELDS THIS PROGRAM CONSULTS (1-YEAR ITEM AVERAGE, BEST
*    VENDOR 2-YEAR AVERAGE AND ITS COUNTRY).
*
 01  WS-BENCHI-TABLE.
     03  WS-BHI-ROWS          PIC 9(7)   COMP VALUE ZERO.
     03  WS-BHI-ENTRY OCCURS 1 TO 20000 TIMES
                      DEPENDING ON WS-BHI-ROWS
                      ASCENDING KEY WS-BHI-ITEM-NO
                      INDEXED BY WS-BHI-IX.
         05  WS-BHI-ITEM-NO       PIC X(20).
         05  WS-BHI-AVG-1YR       PIC S9(7)V9(4).
         05  WS-BHI-AVG-1YR-FLAG  PIC X.
             88  WS-BHI-AVG-1YR-SET   VALUE "Y".
         05  WS-BHI-BEST-VEND-NO  PIC X(10).
         05  WS-BHI-BEST-VEND-NM  PIC X(30).
         05  WS-BHI-BEST-VEND-CY  PIC X(2).
         05  WS-BHI-BEST-VEND-AVG PIC S9(7)V9(4).
         05  WS-BHI-BEST-VEND-FLG PIC X.
             88  WS-BHI-BEST-VEND-SET VALUE "Y".
*
*    REQUISITION GROUPS - ITEM+VENDOR+REQUESTOR, KEPT IN ASCENDING
*    COMPOUND-KEY ORDER BY BINARY-SEARCH INSERT AS THE REQ FILE IS
*    READ (THE REQ FILE ITSELF CARRIES NO GUARANTEED ORDER).
*
 01  WS-REQG-TABLE.
     03  WS-RG-ROWS           PIC 9(7)   COMP VALUE ZERO.
     03  WS-RG-ENTRY OCCURS 1 TO 20000 TIMES
                     DEPENDING ON WS-RG-ROWS
                     ASCENDING KEY WS-RG-KEY
                     INDEXED BY WS-RG-IX.
         05  WS-RG-KEY.
             07  WS-RG-ITEM-NO        PIC X(20).
             07  WS-RG-VEND-NO        PIC X(10).
             07  WS-RG-USER           PIC X(10).
         05  WS-RG-TOTAL-QTY      PIC S9(9)V99.
         05  WS-RG-PRICE-SUM      PIC S9(9)V9(4).
         05  WS-RG-LINE-COUNT     PIC 9(7)   COMP.
         05  WS-RG-HTS            PIC X(12).
         05  WS-RG-VEND-NAME      PIC X(30).
         05  WS-RG-VEND-COUNTRY   PIC X(2).
         05  WS-RG-ITEM-AVG-1YR   PIC S9(7)V9(4).
         05  WS-RG-ITEM-AVG-FLAG  PIC X.
             88  WS-RG-ITEM-AVG-SET   VALUE "Y".
         05  WS-RG-BEST-VEND-NO   PIC X(10).
         05  WS-RG-BEST-VEND-NM   PIC X(30).
         05  WS-RG-BEST-VEND-CY   PIC X(2).
         05  WS-RG-BEST-VEND-AVG  PIC S9(7)V9(4).
         05  WS-RG-BEST-VEND-FLG  PIC X.
             88  WS-RG-BEST-VEND-SET  VALUE "Y".
*
*    RANKING TABLE - DESCENDING BY POTENTIAL SAVINGS - BUILT
*    SEPARATELY FOR THE PLAIN AND TARIFF-ADJUSTED REPORTS SINCE
*    TARIFFS CAN RE-ORDER THE LIST.
*
 01  WS-RANK-TABLE.
     03  WS-RANK-ROWS         PIC 9(7)   COMP VALUE ZERO.
     03  WS-RANK-ENTRY OCCURS 1 TO 20000 TIMES
                       DEPENDING ON WS-RANK-ROWS
                       INDEXED BY WS-RANK-IX.
         05  WS-RANK-GRP-IX       PIC 9(7)   COMP.
         05  WS-RANK-SORT-KEY     PIC S9(9)V99.
         05  WS-RANK-SAVINGS      PIC S9(9)V99.
         05  WS-RANK-FLAG         PIC X(24).
*
 01  WS-MISC.
     03  WS-ITEM-KEY-WORK      PIC X(20).
     03  WS-VEND-KEY-WORK      PIC X(10).
     03  WS-HTS40-CODE-WORK    PIC X(12).
     03  WS-VEND-NM-WORK       PIC X(30).
     03  WS-VEND-CY-WORK       PIC X(2).
     03  WS-FOUND-SW           PIC X      VALUE "N".
         88  ROW-FOUND             VALUE "Y".
     03  WS-BHI-FOUND-SW        PIC X      VALUE "N".
         88  BHI-ROW-FOUND          VALUE "Y".
     03  WS-LOW                 PIC 9(7)  COMP.
     03  WS-HIGH                PIC 9(7)  COMP.
     03  WS-MID                 PIC 9(7)  COMP.
     03  WS-EXCLUDED-SW         PIC X      VALUE "N".
         88  HTS-EXCLUDED          VALUE "Y".
     03  WS-HTS40-TRAIL-SP      PIC 99     COMP.
     03  WS-HTS40-PFX-LEN       PIC 99     COMP.
     03  WS-SWAP-RANK-IX        PIC 9(7)   COMP.
     03  WS-SWAP-SORT-KEY       PIC S9(9)V99.
     03  WS-SWAP-SAVINGS        PIC S9(9)V99.
     03  WS-SWAP-FLAG           PIC X(24).
     03  WS-SWAP-GRP-IX         PIC 9(7)   COMP.
     03  WS-GRAND-TOTAL         PIC S9(9)V99.
     03  FILLER                 PIC X(1).
*
*    COUNTRY-RATE LOOKUP WORK AREA - FILLED BY DD025 FOR WHICHEVER
*    COUNTRY IS BEING PRICED, HK NORMALISED TO CN FIRST.
*
 01  WS-RATE-WORK.
     03  WS-RATE-CTRY-WORK     PIC X(2).
     03  WS-RATE-RESULT        PIC 9V999.
     03  FILLER                PIC X(1).
*
*    GENERIC SAVINGS/FLAG CALCULATOR WORK AREA - LOADED ONCE WITH
*    PLAIN FIGURES, ONCE WITH TARIFF-ADJUSTED FIGURES, AND PASSED
*    THROUGH THE SAME R8/STEP-4 ARITHMETIC BOTH TIMES.
*
 01  WS-CALC-WORK.
     03  WS-CALC-REQ-PRICE      PIC S9(7)V9(4).
     03  WS-CALC-ITEM-AVG       PIC S9(7)V9(4).
     03  WS-CALC-ITEM-AVG-SET   PIC X.
         88  CALC-ITEM-AVG-SET     VALUE "Y".
     03  WS-CALC-BEST-AVG       PIC S9(7)V9(4).
     03  WS-CALC-BEST-AVG-SET   PIC X.
         88  CALC-BEST-AVG-SET     VALUE "Y".
     03  WS-CALC-BEST-VEND-NO   PIC X(10).
     03  WS-CALC-BEST-VEND-CY   PIC X(2).
     03  WS-CALC-CUR-VEND-NO    PIC X(10).
     03  WS-CALC-CUR-VEND-CY    PIC X(2).
     03  WS-CALC-TOTAL-QTY      PIC S9(9)V99.
     03  WS-CALC-BENCHMARK      PIC S9(7)V9(4).
     03  WS-CALC-BENCHMARK-SET  PIC X.
         88  CALC-BENCHMARK-SET    VALUE "Y".
     03  WS-CALC-SAVE-PER-UNIT  PIC S9(7)V9(4).
     03  WS-CALC-POTENTIAL      PIC S9(9)V99.
     03  WS-CALC-POTENTIAL-R REDEFINES WS-CALC-POTENTIAL.
*        WHOLE/DECIMAL SPLIT OF THE POTENTIAL-SAVINGS FIGURE, KEPT
*        FROM THE DAYS WE CHECKED THE PENNIES BY HAND ON A SUSPECT
*        REQUISITION GROUP.
         05  WS-CALC-POTENTIAL-WHOLE PIC S9(7).
         05  WS-CALC-POTENTIAL-FRAC  PIC 99.
     03  WS-CALC-STATUS-FLAG    PIC X(24).
     03  WS-CALC-CHEAPER-AVG-SW PIC X.
         88  CALC-CHEAPER-AVG      VALUE "Y".
     03  WS-CALC-CHEAPER-ALT-SW PIC X.
         88  CALC-CHEAPER-ALT      VALUE "Y".
     03  WS-CALC-CHINA-MOVE-SW  PIC X.
         88  CALC-CHINA-MOVE       VALUE "Y".
     03  FILLER                 PIC X(1).
     03  WS-CALC-NORM-BEST-CY   PIC X(2).
     03  WS-CALC-NORM-CUR-CY    PIC X(2).
*
 01  WS-REPORT-HEAD-1.
     03  FILLER               PIC X(17)  VALUE SPACES.
     03  WH1-TITLE             PIC X(40).
*
 01  WS-REPORT-HEAD-2.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(20)  VALUE "ITEM".
     03  FILLER               PIC X(11)  VALUE "VENDOR".
     03  FILLER               PIC X(11)  VALUE "REQUESTOR".
     03  FILLER               PIC X(9)   VALUE "TOTL QTY".
     03  FILLER               PIC X(10)  VALUE "AVG PRICE".
     03  FILLER               PIC X(10)  VALUE "ITEM AVG".
     03  FILLER               PIC X(10)  VALUE "BEST AVG".
     03  FILLER               PIC X(11)  VALUE "BEST VEND".
     03  FILLER               PIC X(10)  VALUE "SAVE/UNIT".
     03  FILLER               PIC X(11)  VALUE "POTENTIAL".
     03  FILLER               PIC X(20)  VALUE "STATUS".
*
 01  WS-REPORT-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-ITEM-NO            PIC X(20).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-VEND-NO            PIC X(10).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-USER               PIC X(10).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-TOTAL-QTY          PIC ZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-AVG-PRICE          PIC ZZZ9.9999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-ITEM-AVG           PIC ZZZ9.9999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-BEST-AVG           PIC ZZZ9.9999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-BEST-VEND          PIC X(10).
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-SAVE-PER-UNIT      PIC -ZZ9.9999.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-POTENTIAL          PIC -ZZZZZ9.99.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  WR-STATUS             PIC X(20).
*
 01  WS-REPORT-TOTAL-LINE.
     03  FILLER               PIC X(1)   VALUE SPACES.
     03  FILLER               PIC X(44)  VALUE
         "GRAND TOTAL POTENTIAL SAVINGS, FLAGGED ROWS".
     03  WT-GRAND-TOTAL        PIC -ZZZZZZZ9.99.
*
 PROCEDURE DIVISION.
*===================
*
 AA000-MAIN-LOGIC SECTION.
**************************
*
     PERFORM  AA010-OPEN-AND-LOAD-TABLES.
     PERFORM  AA020-PROCESS-REQ-LINES.
     PERFORM  AA030-PRINT-PLAIN-REPORT.
     PERFORM  AA040-PRINT-TARIFF-REPORT.
     PERFORM  AA050-CLOSE-FILES.
     GOBACK.
*
 AA010-OPEN-AND-LOAD-TABLES SECTION.
************************************
*
     OPEN     INPUT  PB-ITEM-FILE.
     IF       PB-ITEM-STATUS NOT = "00"
              DISPLAY  PB003
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     PERFORM  BB011-READ-ONE-ITEM UNTIL ITEM-EOF.
     CLOSE    PB-ITEM-FILE.
*
     OPEN     INPUT  PB-VEND-FILE.
     IF       PB-VEND-STATUS NOT = "00"
              DISPLAY  PB004
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     PERFORM  BB012-READ-ONE-VEND UNTIL VEND-EOF.
     CLOSE    PB-VEND-FILE.
*
     OPEN     INPUT  PB-BENCHI-FILE.
     PERFORM  BB013-READ-ONE-BENCHI UNTIL BENCHI-EOF.
     CLOSE    PB-BENCHI-FILE.
*
     OPEN     INPUT  PB-REQ-FILE.
     IF       PB-REQ-STATUS NOT = "00"
              DISPLAY  PB010
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     OPEN     OUTPUT PB-REQD-FILE.
     OPEN     OUTPUT PB-REQDCN-FILE.
     OPEN     OUTPUT PRINT-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
 BB011-READ-ONE-ITEM SECTION.
*****************************
*
     READ     PB-ITEM-FILE
              AT END
                       MOVE "Y" TO WS-ITEM-EOF
     END-READ.
     IF       NOT ITEM-EOF
              ADD      1 TO WS-ITM-ROWS
              SET      WS-ITM-IX TO WS-ITM-ROWS
              MOVE     PB-ITEM-NO TO WS-ITM-ITEM-NO (WS-ITM-IX)
              MOVE     PB-ITEM-HTS-CODE TO
                       WS-ITM-HTS (WS-ITM-IX)
     END-IF.
*
 BB011-EXIT.  EXIT SECTION.
*
 BB012-READ-ONE-VEND SECTION.
*****************************
*
     READ     PB-VEND-FILE
              AT END
                       MOVE "Y" TO WS-VEND-EOF
     END-READ.
     IF       NOT VEND-EOF
              ADD      1 TO WS-VND-ROWS
              SET      WS-VND-IX TO WS-VND-ROWS
              MOVE     PB-VEND-NO   TO WS-VND-VEND-NO (WS-VND-IX)
              MOVE     PB-VEND-NAME TO WS-VND-NAME    (WS-VND-IX)
              MOVE     PB-VEND-COUNTRY TO
                       WS-VND-COUNTRY (WS-VND-IX)
     END-IF.
*
 BB012-EXIT.  EXIT SECTION.
*
 BB013-READ-ONE-BENCHI SECTION.
*******************************
*
     READ     PB-BENCHI-FILE
              AT END
                       MOVE "Y" TO WS-BENCHI-EOF
     END-READ.
     IF       NOT BENCHI-EOF
              ADD      1 TO WS-BHI-ROWS
              SET      WS-BHI-IX TO WS-BHI-ROWS
              MOVE     PB-BENCHI-ITEM-NO TO
                       WS-BHI-ITEM-NO (WS-BHI-IX)
              MOVE     PB-BENCHI-AVG-COST-1YR TO
                       WS-BHI-AVG-1YR (WS-BHI-IX)
              MOVE     PB-BENCHI-AVG-1YR-FLAG TO
                       WS-BHI-AVG-1YR-FLAG (WS-BHI-IX)
              MOVE     PB-BENCHI-BEST-VEND-NO TO
                       WS-BHI-BEST-VEND-NO (WS-BHI-IX)
              MOVE     PB-BENCHI-BEST-VEND-NM TO
                       WS-BHI-BEST-VEND-NM (WS-BHI-IX)
              MOVE     PB-BENCHI-BEST-VEND-CY TO
                       WS-BHI-BEST-VEND-CY (WS-BHI-IX)
              MOVE     PB-BENCHI-BEST-VEND-AVG TO
                       WS-BHI-BEST-VEND-AVG (WS-BHI-IX)
              MOVE     PB-BENCHI-BEST-VEND-FLG TO
                       WS-BHI-BEST-VEND-FLG (WS-BHI-IX)
     END-IF.
*
 BB013-EXIT.  EXIT SECTION.
*
 AA020-PROCESS-REQ-LINES SECTION.
*********************************
*
     PERFORM  BB020-READ-ONE-REQ UNTIL REQ-EOF.
*
 AA020-EXIT.  EXIT SECTION.
*
 BB020-READ-ONE-REQ SECTION.
****************************
*
     READ     PB-REQ-FILE
              AT END
                       MOVE "Y" TO WS-REQ-EOF
     END-READ.
     IF       NOT REQ-EOF
              PERFORM  CC020-PROCESS-ONE-REQ-LINE
     END-IF.
*
 BB020-EXIT.  EXIT SECTION.
*
 CC020-PROCESS-ONE-REQ-LINE SECTION.
************************************
*
*    LOOK UP THE THREE MASTER/BENCHMARK SOURCES FOR THIS LINE'S
*    ITEM AND VENDOR, WRITE THE ENRICHED DETAIL RECORD(S), THEN
*    ROLL THE LINE INTO ITS ITEM+VENDOR+REQUESTOR GROUP.
*
     MOVE     PB-REQ-ITEM-NO TO WS-ITEM-KEY-WORK.
     PERFORM  DD021-FIND-ITEM-MASTER.
     IF       ROW-FOUND
              MOVE WS-ITM-HTS (WS-ITM-IX) TO WS-HTS40-CODE-WORK
     ELSE
              MOVE SPACES TO WS-HTS40-CODE-WORK
     END-IF.
*
     MOVE     PB-REQ-VEND-NO TO WS-VEND-KEY-WORK.
     PERFORM  DD022-FIND-VEND-MASTER.
     IF       ROW-FOUND
              MOVE WS-VND-NAME    (WS-VND-IX) TO WS-VEND-NM-WORK
              MOVE WS-VND-COUNTRY (WS-VND-IX) TO WS-VEND-CY-WORK
     ELSE
              MOVE SPACES TO WS-VEND-NM-WORK WS-VEND-CY-WORK
     END-IF.
*
     MOVE     PB-REQ-ITEM-NO TO WS-ITEM-KEY-WORK.
     PERFORM  DD023-FIND-BENCHI.
     MOVE     WS-FOUND-SW TO WS-BHI-FOUND-SW.
*
     PERFORM  DD024-CHECK-HTS40-LIST.
*
     PERFORM  EE020-WRITE-REQD-RECORD.
     IF       WS-VEND-CY-WORK = "CN" OR "HK"
              PERFORM  EE025-WRITE-REQDCN-RECORD
     END-IF.
*
     PERFORM  DD025-FIND-OR-ADD-REQ-GROUP.
     ADD      PB-REQ-QTY TO WS-RG-TOTAL-QTY (WS-RG-IX).
     ADD      PB-REQ-UNIT-PRICE TO WS-RG-PRICE-SUM (WS-RG-IX).
     ADD      1 TO WS-RG-LINE-COUNT (WS-RG-IX).
*
 CC020-EXIT.  EXIT SECTION.
*
 DD021-FIND-ITEM-MASTER SECTION.
********************************
*
*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-ITEM-KEY-WORK.  A
*    REQUISITION FOR AN ITEM NOT ON THE MASTER JUST LEAVES THE
*    HTS WORK FIELD AT SPACES - NOTHING IS TARIFF-EXCLUDED AND NO
*    HTS IS CARRIED TO THE DETAIL RECORD.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-ITM-ROWS = ZERO
              GO TO    DD021-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-ITM-ROWS TO WS-HIGH.
     PERFORM  EE021-PROBE-ITEM-MASTER
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 DD021-EXIT.  EXIT SECTION.
*
 EE021-PROBE-ITEM-MASTER SECTION.
*********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-ITM-IX TO WS-MID.
     IF       WS-ITM-ITEM-NO (WS-ITM-IX) = WS-ITEM-KEY-WORK
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-ITM-ITEM-NO (WS-ITM-IX) < WS-ITEM-KEY-WORK
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE021-EXIT.  EXIT SECTION.
*
 DD022-FIND-VEND-MASTER SECTION.
********************************
*
*    BINARY SEARCH OF WS-VEND-TABLE ON WS-VEND-KEY-WORK.  A
*    REQUISITION AGAINST A VENDOR NOT ON THE MASTER LEAVES THE
*    NAME/COUNTRY WORK FIELDS AT SPACES.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-VND-ROWS = ZERO
              GO TO    DD022-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-VND-ROWS TO WS-HIGH.
     PERFORM  EE022-PROBE-VEND-MASTER
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 DD022-EXIT.  EXIT SECTION.
*
 EE022-PROBE-VEND-MASTER SECTION.
*********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-VND-IX TO WS-MID.
     IF       WS-VND-VEND-NO (WS-VND-IX) = WS-VEND-KEY-WORK
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-VND-VEND-NO (WS-VND-IX) < WS-VEND-KEY-WORK
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE022-EXIT.  EXIT SECTION.
*
 DD023-FIND-BENCHI SECTION.
***************************
*
*    BINARY SEARCH OF WS-BENCHI-TABLE ON WS-ITEM-KEY-WORK.  NOT
*    FOUND LEAVES ROW-FOUND OFF - CALLER TESTS THE INDIVIDUAL
*    "-SET" 88-LEVELS RATHER THAN ROW-FOUND ITSELF, SINCE EVEN A
*    FOUND ROW MAY HAVE NEITHER AVERAGE SET (NO QUALIFYING LINES
*    WHEN PB020 RAN).
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-BHI-ROWS = ZERO
              GO TO    DD023-EXIT.
     MOVE     1 TO WS-LOW.
     MOVE     WS-BHI-ROWS TO WS-HIGH.
     PERFORM  EE023-PROBE-BENCHI
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
*
 DD023-EXIT.  EXIT SECTION.
*
 EE023-PROBE-BENCHI SECTION.
****************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-BHI-IX TO WS-MID.
     IF       WS-BHI-ITEM-NO (WS-BHI-IX) = WS-ITEM-KEY-WORK
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-BHI-ITEM-NO (WS-BHI-IX) < WS-ITEM-KEY-WORK
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE023-EXIT.  EXIT SECTION.
*
 DD024-CHECK-HTS40-LIST SECTION.
********************************
*
*    RULE R5 - ITEM IS TARIFF-EXCLUDED WHEN ITS HTS CODE STARTS
*    WITH ANY PREFIX ON THE 40 PERCENT LIST.
*
     MOVE     "N" TO WS-EXCLUDED-SW.
     IF       WS-HTS40-CODE-WORK = SPACES
              GO TO    DD024-EXIT.
     PERFORM  EE024-PROBE-HTS40-ENTRY
              VARYING WS-HTS40-IX FROM 1 BY 1
              UNTIL WS-HTS40-IX > WS-HTS40-COUNT OR HTS-EXCLUDED.
*
 DD024-EXIT.  EXIT SECTION.
*
 EE024-PROBE-HTS40-ENTRY SECTION.
*********************************
*
*    EACH LIST ENTRY IS A PREFIX LEFT-JUSTIFIED IN A 12-BYTE
*    FIELD - THE TRAILING SPACES GIVE US THE PREFIX LENGTH, SO WE
*    COMPARE ONLY THAT MANY LEADING BYTES OF THE ITEM'S HTS CODE.
*
     IF       WS-HTS40-PREFIX (WS-HTS40-IX) = SPACES
              GO TO    EE024-EXIT.
     MOVE     ZERO TO WS-HTS40-TRAIL-SP.
     INSPECT  WS-HTS40-PREFIX (WS-HTS40-IX)
              TALLYING WS-HTS40-TRAIL-SP FOR TRAILING SPACE.
     COMPUTE  WS-HTS40-PFX-LEN = 12 - WS-HTS40-TRAIL-SP.
     IF       WS-HTS40-CODE-WORK (1:WS-HTS40-PFX-LEN) =
              WS-HTS40-PREFIX (WS-HTS40-IX) (1:WS-HTS40-PFX-LEN)
              MOVE "Y" TO WS-EXCLUDED-SW
     END-IF.
*
 EE024-EXIT.  EXIT SECTION.
*
 DD025-FIND-OR-ADD-REQ-GROUP SECTION.
*************************************
*
*    BINARY SEARCH OF WS-REQG-TABLE ON ITEM+VENDOR+REQUESTOR;
*    APPENDS A NEW ZERO ROW ON FIRST SIGHT OF THE TRIPLE, COPYING
*    DOWN THE JOINED FIELDS THAT DO NOT CHANGE ACROSS THE GROUP'S
*    LINES.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-RG-ROWS = ZERO
              GO TO    DD025-APPEND.
     MOVE     1 TO WS-LOW.
     MOVE     WS-RG-ROWS TO WS-HIGH.
     PERFORM  EE025-PROBE-REQ-GROUP
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       ROW-FOUND
              GO TO    DD025-EXIT.
*
 DD025-APPEND.
     ADD      1 TO WS-RG-ROWS.
     SET      WS-RG-IX TO WS-RG-ROWS.
     MOVE     PB-REQ-ITEM-NO      TO WS-RG-ITEM-NO (WS-RG-IX).
     MOVE     PB-REQ-VEND-NO      TO WS-RG-VEND-NO (WS-RG-IX).
     MOVE     PB-REQ-SUBMIT-USER  TO WS-RG-USER    (WS-RG-IX).
     MOVE     ZERO TO WS-RG-TOTAL-QTY  (WS-RG-IX)
                       WS-RG-PRICE-SUM (WS-RG-IX)
                       WS-RG-LINE-COUNT (WS-RG-IX).
     MOVE     WS-HTS40-CODE-WORK  TO WS-RG-HTS         (WS-RG-IX).
     MOVE     WS-VEND-NM-WORK     TO WS-RG-VEND-NAME   (WS-RG-IX).
     MOVE     WS-VEND-CY-WORK     TO
              WS-RG-VEND-COUNTRY (WS-RG-IX).
     IF       BHI-ROW-FOUND
              MOVE WS-BHI-AVG-1YR (WS-BHI-IX) TO
                   WS-RG-ITEM-AVG-1YR (WS-RG-IX)
              MOVE WS-BHI-AVG-1YR-FLAG (WS-BHI-IX) TO
                   WS-RG-ITEM-AVG-FLAG (WS-RG-IX)
              MOVE WS-BHI-BEST-VEND-NO (WS-BHI-IX) TO
                   WS-RG-BEST-VEND-NO (WS-RG-IX)
              MOVE WS-BHI-BEST-VEND-NM (WS-BHI-IX) TO
                   WS-RG-BEST-VEND-NM (WS-RG-IX)
              MOVE WS-BHI-BEST-VEND-CY (WS-BHI-IX) TO
                   WS-RG-BEST-VEND-CY (WS-RG-IX)
              MOVE WS-BHI-BEST-VEND-AVG (WS-BHI-IX) TO
                   WS-RG-BEST-VEND-AVG (WS-RG-IX)
              MOVE WS-BHI-BEST-VEND-FLG (WS-BHI-IX) TO
                   WS-RG-BEST-VEND-FLG (WS-RG-IX)
     ELSE
              MOVE ZERO  TO WS-RG-ITEM-AVG-1YR (WS-RG-IX)
                             WS-RG-BEST-VEND-AVG (WS-RG-IX)
              MOVE "N"   TO WS-RG-ITEM-AVG-FLAG (WS-RG-IX)
                             WS-RG-BEST-VEND-FLG (WS-RG-IX)
              MOVE SPACES TO WS-RG-BEST-VEND-NO (WS-RG-IX)
                              WS-RG-BEST-VEND-NM (WS-RG-IX)
                              WS-RG-BEST-VEND-CY (WS-RG-IX)
     END-IF.
*
 DD025-EXIT.  EXIT SECTION.
*
 EE025-PROBE-REQ-GROUP SECTION.
*******************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-RG-IX TO WS-MID.
     IF       WS-RG-ITEM-NO (WS-RG-IX) = PB-REQ-ITEM-NO
         AND  WS-RG-VEND-NO (WS-RG-IX) = PB-REQ-VEND-NO
         AND  WS-RG-USER    (WS-RG-IX) = PB-REQ-SUBMIT-USER
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-RG-ITEM-NO (WS-RG-IX) < PB-REQ-ITEM-NO
          OR ( WS-RG-ITEM-NO (WS-RG-IX) = PB-REQ-ITEM-NO
         AND   WS-RG-VEND-NO (WS-RG-IX) < PB-REQ-VEND-NO )
          OR ( WS-RG-ITEM-NO (WS-RG-IX) = PB-REQ-ITEM-NO
         AND   WS-RG-VEND-NO (WS-RG-IX) = PB-REQ-VEND-NO
         AND   WS-RG-USER    (WS-RG-IX) < PB-REQ-SUBMIT-USER )
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE025-EXIT.  EXIT SECTION.
*
 EE020-WRITE-REQD-RECORD SECTION.
*********************************
*
     MOVE     SPACES TO PB-REQD-RECORD.
     MOVE     PB-REQ-ITEM-NO      TO PB-REQD-ITEM-NO.
     MOVE     PB-REQ-QTY          TO PB-REQD-QTY.
     MOVE     PB-REQ-UNIT-PRICE   TO PB-REQD-UNIT-PRICE.
     MOVE     PB-REQ-VEND-NO      TO PB-REQD-VEND-NO.
     MOVE     WS-VEND-NM-WORK     TO PB-REQD-VEND-NAME.
     MOVE     WS-VEND-CY-WORK     TO PB-REQD-VEND-COUNTRY.
     MOVE     PB-REQ-SUBMIT-USER  TO PB-REQD-SUBMIT-USER.
     MOVE     PB-REQ-SUBMIT-DATE  TO PB-REQD-SUBMIT-DATE.
     MOVE     WS-HTS40-CODE-WORK  TO PB-REQD-HTS-CODE.
     IF       BHI-ROW-FOUND
              MOVE "Y" TO PB-REQD-ITEM-AVG-FLAG
              MOVE WS-BHI-AVG-1YR (WS-BHI-IX) TO
                   PB-REQD-ITEM-AVG-1YR
     ELSE
              MOVE "N" TO PB-REQD-ITEM-AVG-FLAG
              MOVE ZERO TO PB-REQD-ITEM-AVG-1YR
     END-IF.
     IF       BHI-ROW-FOUND AND WS-BHI-BEST-VEND-SET (WS-BHI-IX)
              MOVE "Y" TO PB-REQD-BEST-VEND-FLG
              MOVE WS-BHI-BEST-VEND-NO (WS-BHI-IX) TO
                   PB-REQD-BEST-VEND-NO
              MOVE WS-BHI-BEST-VEND-NM (WS-BHI-IX) TO
                   PB-REQD-BEST-VEND-NM
              MOVE WS-BHI-BEST-VEND-CY (WS-BHI-IX) TO
                   PB-REQD-BEST-VEND-CY
              MOVE WS-BHI-BEST-VEND-AVG (WS-BHI-IX) TO
                   PB-REQD-BEST-VEND-AVG
     ELSE
              MOVE "N" TO PB-REQD-BEST-VEND-FLG
              MOVE SPACES TO PB-REQD-BEST-VEND-NO
                              PB-REQD-BEST-VEND-NM
                              PB-REQD-BEST-VEND-CY
              MOVE ZERO TO PB-REQD-BEST-VEND-AVG
     END-IF.
     WRITE    PB-REQD-RECORD.
*
 EE020-EXIT.  EXIT SECTION.
*
 EE025-WRITE-REQDCN-RECORD SECTION.
***********************************
*
     MOVE     SPACES TO PB-REQDCN-RECORD.
     MOVE     PB-REQD-ITEM-NO        TO PB-REQDCN-ITEM-NO.
     MOVE     PB-REQD-QTY            TO PB-REQDCN-QTY.
     MOVE     PB-REQD-UNIT-PRICE     TO PB-REQDCN-UNIT-PRICE.
     MOVE     PB-REQD-VEND-NO        TO PB-REQDCN-VEND-NO.
     MOVE     PB-REQD-VEND-NAME      TO PB-REQDCN-VEND-NAME.
     MOVE     PB-REQD-VEND-COUNTRY   TO PB-REQDCN-VEND-COUNTRY.
     MOVE     PB-REQD-SUBMIT-USER    TO PB-REQDCN-SUBMIT-USER.
     MOVE     PB-REQD-SUBMIT-DATE    TO PB-REQDCN-SUBMIT-DATE.
     MOVE     PB-REQD-HTS-CODE       TO PB-REQDCN-HTS-CODE.
     MOVE     PB-REQD-ITEM-AVG-1YR   TO PB-REQDCN-ITEM-AVG-1YR.
     MOVE     PB-REQD-ITEM-AVG-FLAG  TO PB-REQDCN-ITEM-AVG-FLAG.
     MOVE     PB-REQD-BEST-VEND-NO   TO PB-REQDCN-BEST-VEND-NO.
     MOVE     PB-REQD-BEST-VEND-NM   TO PB-REQDCN-BEST-VEND-NM.
     MOVE     PB-REQD-BEST-VEND-CY   TO PB-REQDCN-BEST-VEND-CY.
     MOVE     PB-REQD-BEST-VEND-AVG  TO PB-REQDCN-BEST-VEND-AVG.
     MOVE     PB-REQD-BEST-VEND-FLG  TO PB-REQDCN-BEST-VEND-FLG.
     WRITE    PB-REQDCN-RECORD.
*
 EE025-EXIT.  EXIT SECTION.
*
 AA030-PRINT-PLAIN-REPORT SECTION.
**********************************
*
     MOVE     ZERO TO WS-RANK-ROWS.
     PERFORM  BB031-RANK-ONE-GROUP-PLAIN
              VARYING WS-RG-IX FROM 1 BY 1
              UNTIL WS-RG-IX > WS-RG-ROWS.
*
     MOVE     "APPLEWOOD COMPUTERS - REQ SAVINGS (PLAIN)" TO
              WH1-TITLE.
     PERFORM  CC030-WRITE-REPORT-HEADINGS.
     MOVE     ZERO TO WS-GRAND-TOTAL.
     PERFORM  BB032-WRITE-ONE-RANKED-LINE
              VARYING WS-RANK-IX FROM 1 BY 1
              UNTIL WS-RANK-IX > WS-RANK-ROWS.
     PERFORM  CC031-WRITE-GRAND-TOTAL.
*
 AA030-EXIT.  EXIT SECTION.
*
 BB031-RANK-ONE-GROUP-PLAIN SECTION.
************************************
*
     COMPUTE  WS-CALC-REQ-PRICE ROUNDED =
                  WS-RG-PRICE-SUM (WS-RG-IX) /
                  WS-RG-LINE-COUNT (WS-RG-IX).
     MOVE     WS-RG-ITEM-AVG-1YR   (WS-RG-IX) TO WS-CALC-ITEM-AVG.
     MOVE     WS-RG-ITEM-AVG-FLAG  (WS-RG-IX) TO
              WS-CALC-ITEM-AVG-SET.
     MOVE     WS-RG-BEST-VEND-AVG  (WS-RG-IX) TO WS-CALC-BEST-AVG.
     MOVE     WS-RG-BEST-VEND-FLG  (WS-RG-IX) TO
              WS-CALC-BEST-AVG-SET.
     MOVE     WS-RG-BEST-VEND-NO   (WS-RG-IX) TO
              WS-CALC-BEST-VEND-NO.
     MOVE     WS-RG-BEST-VEND-CY   (WS-RG-IX) TO
              WS-CALC-BEST-VEND-CY.
     MOVE     WS-RG-VEND-NO        (WS-RG-IX) TO
              WS-CALC-CUR-VEND-NO.
     MOVE     WS-RG-VEND-COUNTRY   (WS-RG-IX) TO
              WS-CALC-CUR-VEND-CY.
     MOVE     WS-RG-TOTAL-QTY      (WS-RG-IX) TO
              WS-CALC-TOTAL-QTY.
     PERFORM  FF030-COMPUTE-SAVINGS-AND-FLAG.
*
     ADD      1 TO WS-RANK-ROWS.
     SET      WS-RANK-IX TO WS-RANK-ROWS.
     MOVE     WS-RG-IX            TO WS-RANK-GRP-IX (WS-RANK-IX).
     MOVE     WS-CALC-POTENTIAL   TO
              WS-RANK-SORT-KEY (WS-RANK-IX)
              WS-RANK-SAVINGS  (WS-RANK-IX).
     MOVE     WS-CALC-STATUS-FLAG TO WS-RANK-FLAG (WS-RANK-IX).
     PERFORM  GG030-BUBBLE-RANK-UP.
*
 BB031-EXIT.  EXIT SECTION.
*
 AA040-PRINT-TARIFF-REPORT SECTION.
***********************************
*
     MOVE     ZERO TO WS-RANK-ROWS.
     PERFORM  BB041-RANK-ONE-GROUP-TARIFF
              VARYING WS-RG-IX FROM 1 BY 1
              UNTIL WS-RG-IX > WS-RG-ROWS.
*
     MOVE     "APPLEWOOD COMPUTERS - REQ SAVINGS (TARIFF)" TO
              WH1-TITLE.
     PERFORM  CC030-WRITE-REPORT-HEADINGS.
     MOVE     ZERO TO WS-GRAND-TOTAL.
     PERFORM  BB032-WRITE-ONE-RANKED-LINE
              VARYING WS-RANK-IX FROM 1 BY 1
              UNTIL WS-RANK-IX > WS-RANK-ROWS.
     PERFORM  CC031-WRITE-GRAND-TOTAL.
*
 AA040-EXIT.  EXIT SECTION.
*
 BB041-RANK-ONE-GROUP-TARIFF SECTION.
*************************************
*
*    RULE R6 - ADJUST THE REQ PRICE AND ITEM AVERAGE BY THE
*    CURRENT VENDOR'S COUNTRY RATE, AND THE BEST-VENDOR AVERAGE BY
*    THE BEST VENDOR'S OWN COUNTRY RATE, THEN RUN THE SAME R8/
*    STEP-4 ARITHMETIC AS THE PLAIN VARIANT.
*
     COMPUTE  WS-CALC-REQ-PRICE ROUNDED =
                  WS-RG-PRICE-SUM (WS-RG-IX) /
                  WS-RG-LINE-COUNT (WS-RG-IX).
     MOVE     WS-RG-VEND-COUNTRY (WS-RG-IX) TO WS-RATE-CTRY-WORK.
     MOVE     WS-RG-HTS (WS-RG-IX) TO WS-HTS40-CODE-WORK.
     PERFORM  DD024-CHECK-HTS40-LIST.
     PERFORM  DD041-FIND-TARIFF-RATE.
     COMPUTE  WS-CALC-REQ-PRICE ROUNDED =
                  WS-CALC-REQ-PRICE * (1 + WS-RATE-RESULT).
*
     MOVE     WS-RG-ITEM-AVG-1YR  (WS-RG-IX) TO WS-CALC-ITEM-AVG.
     MOVE     WS-RG-ITEM-AVG-FLAG (WS-RG-IX) TO
              WS-CALC-ITEM-AVG-SET.
     IF       CALC-ITEM-AVG-SET
              COMPUTE WS-CALC-ITEM-AVG ROUNDED =
                      WS-CALC-ITEM-AVG * (1 + WS-RATE-RESULT)
     END-IF.
*
     MOVE     WS-RG-BEST-VEND-CY (WS-RG-IX) TO WS-RATE-CTRY-WORK.
     PERFORM  DD041-FIND-TARIFF-RATE.
     MOVE     WS-RG-BEST-VEND-AVG (WS-RG-IX) TO WS-CALC-BEST-AVG.
     MOVE     WS-RG-BEST-VEND-FLG (WS-RG-IX) TO
              WS-CALC-BEST-AVG-SET.
     IF       CALC-BEST-AVG-SET
              COMPUTE WS-CALC-BEST-AVG ROUNDED =
                      WS-CALC-BEST-AVG * (1 + WS-RATE-RESULT)
     END-IF.
*
     MOVE     WS-RG-BEST-VEND-NO  (WS-RG-IX) TO
              WS-CALC-BEST-VEND-NO.
     MOVE     WS-RG-BEST-VEND-CY  (WS-RG-IX) TO
              WS-CALC-BEST-VEND-CY.
     MOVE     WS-RG-VEND-NO       (WS-RG-IX) TO
              WS-CALC-CUR-VEND-NO.
     MOVE     WS-RG-VEND-COUNTRY  (WS-RG-IX) TO
              WS-CALC-CUR-VEND-CY.
     MOVE     WS-RG-TOTAL-QTY     (WS-RG-IX) TO WS-CALC-TOTAL-QTY.
     PERFORM  FF030-COMPUTE-SAVINGS-AND-FLAG.
*
     ADD      1 TO WS-RANK-ROWS.
     SET      WS-RANK-IX TO WS-RANK-ROWS.
     MOVE     WS-RG-IX            TO WS-RANK-GRP-IX (WS-RANK-IX).
     MOVE     WS-CALC-POTENTIAL   TO
              WS-RANK-SORT-KEY (WS-RANK-IX)
              WS-RANK-SAVINGS  (WS-RANK-IX).
     MOVE     WS-CALC-STATUS-FLAG TO WS-RANK-FLAG (WS-RANK-IX).
     PERFORM  GG030-BUBBLE-RANK-UP.
*
 BB041-EXIT.  EXIT SECTION.
*
 DD041-FIND-TARIFF-RATE SECTION.
********************************
*
*    RULE R6 - LINEAR SCAN OF THE (UNSORTED) COUNTRY RATE TABLE.
*    HK IS TREATED AS CN BOTH FOR THE LOOKUP AND FOR THE SECTION
*    301 OVERRIDE TEST; AN UNKNOWN COUNTRY DEFAULTS TO 0.000.
*
     IF       WS-RATE-CTRY-WORK = "HK"
              MOVE "CN" TO WS-RATE-CTRY-WORK
     END-IF.
     MOVE     ZERO TO WS-RATE-RESULT.
     PERFORM  EE041-PROBE-TARIFF-ENTRY
              VARYING WS-TARIFF-IX FROM 1 BY 1
              UNTIL WS-TARIFF-IX > WS-TARIFF-COUNT.
     IF       WS-RATE-CTRY-WORK = "CN" AND HTS-EXCLUDED
              MOVE WS-TARIFF-SECTION301-RATE TO WS-RATE-RESULT
     END-IF.
*
 DD041-EXIT.  EXIT SECTION.
*
 EE041-PROBE-TARIFF-ENTRY SECTION.
**********************************
*
     IF       WS-TARIFF-CTRY (WS-TARIFF-IX) = WS-RATE-CTRY-WORK
              MOVE WS-TARIFF-RATE (WS-TARIFF-IX) TO WS-RATE-RESULT
     END-IF.
*
 EE041-EXIT.  EXIT SECTION.
*
 FF030-COMPUTE-SAVINGS-AND-FLAG SECTION.
****************************************
*
*    RULE R8 AND U7 STEP 4 - SHARED BY THE PLAIN AND TARIFF
*    VARIANTS, WORKING ENTIRELY OFF THE WS-CALC-xxx FIGURES THE
*    CALLER HAS JUST LOADED (PLAIN OR TARIFF-ADJUSTED, IT MAKES NO
*    DIFFERENCE TO THIS PARAGRAPH).
*
     MOVE     "N" TO WS-CALC-BENCHMARK-SET.
     IF       CALC-ITEM-AVG-SET AND CALC-BEST-AVG-SET
              MOVE "Y" TO WS-CALC-BENCHMARK-SET
              IF WS-CALC-ITEM-AVG < WS-CALC-BEST-AVG
                 MOVE WS-CALC-ITEM-AVG TO WS-CALC-BENCHMARK
              ELSE
                 MOVE WS-CALC-BEST-AVG TO WS-CALC-BENCHMARK
              END-IF
     ELSE
         IF   CALC-ITEM-AVG-SET
              MOVE "Y" TO WS-CALC-BENCHMARK-SET
              MOVE WS-CALC-ITEM-AVG TO WS-CALC-BENCHMARK
         ELSE
             IF  CALC-BEST-AVG-SET
                 MOVE "Y" TO WS-CALC-BENCHMARK-SET
                 MOVE WS-CALC-BEST-AVG TO WS-CALC-BENCHMARK
             END-IF
         END-IF
     END-IF.
*
     IF       CALC-BENCHMARK-SET
              COMPUTE WS-CALC-SAVE-PER-UNIT ROUNDED =
                      WS-CALC-REQ-PRICE - WS-CALC-BENCHMARK
              COMPUTE WS-CALC-POTENTIAL ROUNDED =
                      WS-CALC-SAVE-PER-UNIT * WS-CALC-TOTAL-QTY
     ELSE
              MOVE ZERO TO WS-CALC-SAVE-PER-UNIT
                            WS-CALC-POTENTIAL
     END-IF.
*
     MOVE     "N" TO WS-CALC-CHEAPER-AVG-SW.
     IF       CALC-ITEM-AVG-SET
         AND  WS-CALC-REQ-PRICE > WS-CALC-ITEM-AVG
              MOVE "Y" TO WS-CALC-CHEAPER-AVG-SW
     END-IF.
*
     MOVE     "N" TO WS-CALC-CHEAPER-ALT-SW.
     IF       CALC-BEST-AVG-SET
         AND  WS-CALC-REQ-PRICE > WS-CALC-BEST-AVG
         AND  WS-CALC-CUR-VEND-NO NOT = WS-CALC-BEST-VEND-NO
              MOVE "Y" TO WS-CALC-CHEAPER-ALT-SW
     END-IF.
*
     MOVE     WS-CALC-BEST-VEND-CY TO WS-CALC-NORM-BEST-CY.
     IF       WS-CALC-NORM-BEST-CY = "HK"
              MOVE "CN" TO WS-CALC-NORM-BEST-CY
     END-IF.
     MOVE     WS-CALC-CUR-VEND-CY TO WS-CALC-NORM-CUR-CY.
     IF       WS-CALC-NORM-CUR-CY = "HK"
              MOVE "CN" TO WS-CALC-NORM-CUR-CY
     END-IF.
     MOVE     "N" TO WS-CALC-CHINA-MOVE-SW.
     IF       CALC-CHEAPER-ALT
         AND  WS-CALC-NORM-BEST-CY = "CN"
         AND  WS-CALC-NORM-CUR-CY NOT = "CN"
              MOVE "Y" TO WS-CALC-CHINA-MOVE-SW
     END-IF.
*
     IF       CALC-CHINA-MOVE
              MOVE "MOVED FROM CHINA" TO WS-CALC-STATUS-FLAG
     ELSE
         IF   CALC-CHEAPER-AVG
              MOVE "CHEAPER AVERAGE" TO WS-CALC-STATUS-FLAG
         ELSE
             IF  CALC-CHEAPER-ALT
                 MOVE "CHEAPER ALTERNATIVE VENDOR" TO
                      WS-CALC-STATUS-FLAG
             ELSE
                 MOVE SPACES TO WS-CALC-STATUS-FLAG
             END-IF
         END-IF
     END-IF.
*
     IF       (WS-CALC-STATUS-FLAG = "CHEAPER AVERAGE" OR
               "CHEAPER ALTERNATIVE VENDOR")
         AND  (WS-CALC-POTENTIAL < 250.00 AND
               WS-CALC-POTENTIAL > -250.00)
              MOVE SPACES TO WS-CALC-STATUS-FLAG
     END-IF.
     IF       WS-CALC-STATUS-FLAG = SPACES
         AND  WS-CALC-POTENTIAL NOT < 250.00
              MOVE "CHEAPER AVERAGE" TO WS-CALC-STATUS-FLAG
     END-IF.
*
 FF030-EXIT.  EXIT SECTION.
*
 GG030-BUBBLE-RANK-UP SECTION.
******************************
*
*    STRAIGHT INSERTION OF THE JUST-ADDED LAST ROW UP THROUGH THE
*    RANK TABLE UNTIL ITS POTENTIAL-SAVINGS SITS IN DESCENDING
*    ORDER - SAME IDIOM AS THE VENDOR RANKING IN PB030.
*
     SET      WS-RANK-IX TO WS-RANK-ROWS.
     PERFORM  HH030-SWAP-RANK-DOWN-ONE
              UNTIL WS-RANK-IX = 1 OR
              WS-RANK-SORT-KEY (WS-RANK-IX) NOT >
              WS-RANK-SORT-KEY (WS-RANK-IX - 1).
*
 GG030-EXIT.  EXIT SECTION.
*
 HH030-SWAP-RANK-DOWN-ONE SECTION.
**********************************
*
     MOVE     WS-RANK-GRP-IX   (WS-RANK-IX) TO WS-SWAP-GRP-IX.
     MOVE     WS-RANK-SORT-KEY (WS-RANK-IX) TO WS-SWAP-SORT-KEY.
     MOVE     WS-RANK-SAVINGS  (WS-RANK-IX) TO WS-SWAP-SAVINGS.
     MOVE     WS-RANK-FLAG     (WS-RANK-IX) TO WS-SWAP-FLAG.
     MOVE     WS-RANK-GRP-IX   (WS-RANK-IX - 1) TO
              WS-RANK-GRP-IX   (WS-RANK-IX).
     MOVE     WS-RANK-SORT-KEY (WS-RANK-IX - 1) TO
              WS-RANK-SORT-KEY (WS-RANK-IX).
     MOVE     WS-RANK-SAVINGS  (WS-RANK-IX - 1) TO
              WS-RANK-SAVINGS  (WS-RANK-IX).
     MOVE     WS-RANK-FLAG     (WS-RANK-IX - 1) TO
              WS-RANK-FLAG     (WS-RANK-IX).
     SET      WS-RANK-IX DOWN BY 1.
     MOVE     WS-SWAP-GRP-IX   TO WS-RANK-GRP-IX   (WS-RANK-IX).
     MOVE     WS-SWAP-SORT-KEY TO WS-RANK-SORT-KEY  (WS-RANK-IX).
     MOVE     WS-SWAP-SAVINGS  TO WS-RANK-SAVINGS  (WS-RANK-IX).
     MOVE     WS-SWAP-FLAG     TO WS-RANK-FLAG     (WS-RANK-IX).
     SET      WS-RANK-IX UP BY 1.
*
 HH030-EXIT.  EXIT SECTION.
*
 CC030-WRITE-REPORT-HEADINGS SECTION.
*************************************
*
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-1
              AFTER ADVANCING PAGE.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE FROM WS-REPORT-HEAD-2
              AFTER ADVANCING 2.
*
 CC030-EXIT.  EXIT SECTION.
*
 BB032-WRITE-ONE-RANKED-LINE SECTION.
*************************************
*
     SET      WS-RG-IX TO WS-RANK-GRP-IX (WS-RANK-IX).
     MOVE     SPACES TO WS-REPORT-LINE.
     MOVE     WS-RG-ITEM-NO     (WS-RG-IX) TO WR-ITEM-NO.
     MOVE     WS-RG-VEND-NO     (WS-RG-IX) TO WR-VEND-NO.
     MOVE     WS-RG-USER        (WS-RG-IX) TO WR-USER.
     MOVE     WS-RG-TOTAL-QTY   (WS-RG-IX) TO WR-TOTAL-QTY.
     COMPUTE  WR-AVG-PRICE ROUNDED =
                  WS-RG-PRICE-SUM (WS-RG-IX) /
                  WS-RG-LINE-COUNT (WS-RG-IX).
     IF       WS-RG-ITEM-AVG-SET (WS-RG-IX)
              MOVE WS-RG-ITEM-AVG-1YR (WS-RG-IX) TO WR-ITEM-AVG
     ELSE
              MOVE ZERO TO WR-ITEM-AVG
     END-IF.
     IF       WS-RG-BEST-VEND-SET (WS-RG-IX)
              MOVE WS-RG-BEST-VEND-AVG (WS-RG-IX) TO WR-BEST-AVG
              MOVE WS-RG-BEST-VEND-NO  (WS-RG-IX) TO WR-BEST-VEND
     ELSE
              MOVE ZERO   TO WR-BEST-AVG
              MOVE SPACES TO WR-BEST-VEND
     END-IF.
     MOVE     WS-RANK-SAVINGS (WS-RANK-IX) TO WR-POTENTIAL.
     MOVE     WS-RANK-FLAG    (WS-RANK-IX) TO WR-STATUS.
     COMPUTE  WR-SAVE-PER-UNIT ROUNDED =
                  WS-RANK-SAVINGS (WS-RANK-IX) /
                  WS-RG-TOTAL-QTY (WS-RG-IX)
              ON SIZE ERROR MOVE ZERO TO WR-SAVE-PER-UNIT.
     WRITE    PRINT-LINE FROM WS-REPORT-LINE
              AFTER ADVANCING 1.
*
     IF       WS-RANK-FLAG (WS-RANK-IX) NOT = SPACES
              ADD WS-RANK-SAVINGS (WS-RANK-IX) TO WS-GRAND-TOTAL
     END-IF.
*
 BB032-EXIT.  EXIT SECTION.
*
 CC031-WRITE-GRAND-TOTAL SECTION.
*********************************
*
     MOVE     SPACES TO WS-REPORT-TOTAL-LINE.
     MOVE     WS-GRAND-TOTAL TO WT-GRAND-TOTAL.
     MOVE     SPACES TO PRINT-LINE.
     WRITE    PRINT-LINE AFTER ADVANCING 2.
     WRITE    PRINT-LINE FROM WS-REPORT-TOTAL-LINE
              AFTER ADVANCING 1.
*
 CC031-EXIT.  EXIT SECTION.
*
 AA050-CLOSE-FILES SECTION.
***************************
*
     CLOSE    PB-REQ-FILE.
     CLOSE    PB-REQD-FILE.
     CLOSE    PB-REQDCN-FILE.
     CLOSE    PRINT-FILE.
*
 AA050-EXIT.  EXIT SECTION.

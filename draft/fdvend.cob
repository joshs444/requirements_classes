*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE VENDOR MASTER FILE    *
*      KEY IS PB-VEND-NO, FILE SORTED ASCENDING     *
*                                                    *
*****************************************************
*  RECORD SIZE 60 BYTES.
*
* 14/11/1989 VBC - CREATED.
*
 FD  PB-VEND-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-VEND-RECORD.
     03  PB-VEND-NO               PIC X(10).
     03  PB-VEND-NAME             PIC X(30).
     03  PB-VEND-COUNTRY          PIC X(2).
*    ISO COUNTRY CODE - CN, HK, US AND SO ON.
     03  FILLER                   PIC X(18).

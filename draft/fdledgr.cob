*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE ITEM LEDGER FILE      *
*                                                    *
*****************************************************
*  RECORD SIZE 50 BYTES.
*
* 14/11/1989 VBC - CREATED.
* 11/01/1999 VBC - Y2K - PB-LEDGR-POSTING-DATE CONFIRMED CCYYMMDD.
*
 FD  PB-LEDGR-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-LEDGR-RECORD.
     03  PB-LEDGR-ITEM-NO         PIC X(20).
     03  PB-LEDGR-ENTRY-TYPE      PIC 9(1).
         88  PB-LEDGR-TY-PURCHASE     VALUE 0.
         88  PB-LEDGR-TY-SALE         VALUE 1.
         88  PB-LEDGR-TY-POS-ADJ      VALUE 2.
         88  PB-LEDGR-TY-NEG-ADJ      VALUE 3.
         88  PB-LEDGR-TY-TRANSFER     VALUE 4.
         88  PB-LEDGR-TY-CONSUMPTION  VALUE 5.
         88  PB-LEDGR-TY-OUTPUT       VALUE 6.
     03  PB-LEDGR-POSTING-DATE    PIC 9(8).
     03  PB-LEDGR-QTY             PIC S9(7)V99.
     03  FILLER                   PIC X(12).

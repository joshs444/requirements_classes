*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE PURCHASE ORDER LINE   *
*      FILE (PO HEADER + LINE DENORMALISED)         *
*                                                    *
*****************************************************
*  RECORD SIZE 145 BYTES.
*
* 14/11/1989 VBC - CREATED.
* 03/08/1992 VBC - ADDED PB-PURCH-VEND-NAME/COUNTRY, DENORMALISED
*                  TO AVOID A VENDOR-MASTER LOOKUP PASS ON PURCH.
* 11/01/1999 VBC - Y2K - PB-PURCH-ORDER-DATE CONFIRMED CCYYMMDD.
*
 FD  PB-PURCH-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-PURCH-RECORD.
     03  PB-PURCH-DOC-NO          PIC X(10).
     03  PB-PURCH-LINE-NO         PIC 9(5).
     03  PB-PURCH-STATUS-CD       PIC X.
         88  PB-PURCH-OPEN             VALUE "O".
         88  PB-PURCH-CLOSED           VALUE "C".
     03  PB-PURCH-TYPE            PIC X.
         88  PB-PURCH-TYPE-ITEM        VALUE "I".
         88  PB-PURCH-TYPE-GL          VALUE "G".
         88  PB-PURCH-TYPE-FIXED-AST   VALUE "F".
     03  PB-PURCH-ORDER-DATE      PIC 9(8).
     03  PB-PURCH-ITEM-NO         PIC X(20).
     03  PB-PURCH-VEND-NO         PIC X(10).
     03  PB-PURCH-VEND-NAME       PIC X(30).
     03  PB-PURCH-VEND-COUNTRY    PIC X(2).
     03  PB-PURCH-QTY             PIC S9(7)V99.
     03  PB-PURCH-QTY-DELIVERED   PIC S9(7)V99.
     03  PB-PURCH-QTY-OUTSTAND    PIC S9(7)V99.
     03  PB-PURCH-UNIT-COST       PIC S9(7)V9(4).
     03  PB-PURCH-ASSIGNED-USER   PIC X(10).
     03  PB-PURCH-COST-CENTER     PIC X(6).
     03  FILLER                   PIC X(4).

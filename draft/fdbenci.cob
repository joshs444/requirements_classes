*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE PER-ITEM COST         *
*      BENCHMARK FILE WRITTEN BY PB020 (U4/U5)      *
*                                                    *
*****************************************************
*  RECORD SIZE 115 BYTES.
*
* 02/05/1994 VBC - CREATED.
* 17/09/1996 VBC - ADDED PB-BENCHI-MULTI-CTRY (U5 MULTI-SOURCE).
* 11/01/1999 VBC - Y2K - PB-BENCHI-LAST-DATE CONFIRMED CCYYMMDD.
*
 FD  PB-BENCHI-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-BENCHI-RECORD.
     03  PB-BENCHI-ITEM-NO        PIC X(20).
*    WEIGHTED AVG UNIT COST, TRAILING 365 DAYS, TYPE-ITEM LINES.
     03  PB-BENCHI-AVG-COST-1YR   PIC S9(7)V9(4).
     03  PB-BENCHI-AVG-1YR-FLAG   PIC X(1).
         88  PB-BENCHI-AVG-1YR-SET     VALUE "Y".
*    BEST (LOWEST AVERAGE COST) VENDOR OVER THE TRAILING 2 YEARS.
     03  PB-BENCHI-BEST-VEND-NO   PIC X(10).
     03  PB-BENCHI-BEST-VEND-NM   PIC X(30).
     03  PB-BENCHI-BEST-VEND-CY   PIC X(2).
     03  PB-BENCHI-BEST-VEND-AVG  PIC S9(7)V9(4).
     03  PB-BENCHI-BEST-VEND-FLG  PIC X(1).
         88  PB-BENCHI-BEST-VEND-SET   VALUE "Y".
*    Y WHEN BOUGHT FROM MORE THAN ONE COUNTRY, INC. THE TARGET.
     03  PB-BENCHI-MULTI-CTRY     PIC X(1).
         88  PB-BENCHI-MULTI-CTRY-YES  VALUE "Y".
*    MOST RECENT PURCHASE OF THE ITEM, ANY VENDOR.
     03  PB-BENCHI-LAST-DATE      PIC 9(8).
     03  PB-BENCHI-LAST-COST      PIC S9(7)V9(4).
     03  PB-BENCHI-LAST-USER      PIC X(10).
     03  PB-BENCHI-LAST-COST-CTR  PIC X(6).
     03  FILLER                   PIC X(5).

* 02/05/1994 VBC - CREATED - U4/U5 PER-ITEM BENCHMARK, BY ITEM-NO.
 SELECT PB-BENCHI-FILE
     ASSIGN TO "PBBENCHI"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-BENCHI-STATUS.

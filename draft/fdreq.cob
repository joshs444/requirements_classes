*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE REQUISITION LINE FILE *
*                                                    *
*****************************************************
*  RECORD SIZE 90 BYTES.
*
* 14/11/1989 VBC - CREATED.
* 11/01/1999 VBC - Y2K - PB-REQ-SUBMIT-DATE CONFIRMED CCYYMMDD.
*
 FD  PB-REQ-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-REQ-RECORD.
     03  PB-REQ-ITEM-NO           PIC X(20).
     03  PB-REQ-QTY               PIC S9(7)V99.
     03  PB-REQ-UNIT-PRICE        PIC S9(7)V9(4).
     03  PB-REQ-VEND-NO           PIC X(10).
     03  PB-REQ-SUBMIT-USER       PIC X(10).
     03  PB-REQ-SUBMIT-DATE       PIC 9(8).
     03  FILLER                   PIC X(22).

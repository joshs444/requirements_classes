*****************************************************
*                                                    *
*   COMMON ENVIRONMENT DIVISION ENTRIES             *
*      USED BY ALL PB (PURCHASING/BOM) PROGRAMS     *
*                                                    *
*****************************************************
* 14/11/1989 VBC - CREATED FOR PB SUITE.
* 06/03/1993 VBC - ADDED UPSI-0 FOR TARIFF-DETAIL SUPPRESS SWITCH.
* 11/01/1999 VBC - Y2K - CONFIRMED DATES HEREIN CCYYMMDD ONLY.
*
 CONFIGURATION SECTION.
*----------------------
 SOURCE-COMPUTER.        ACAS-HOST.
 OBJECT-COMPUTER.        ACAS-HOST.
 SPECIAL-NAMES.
     C01                 IS TOP-OF-FORM
     CLASS PB-NUMERIC    IS "0" THRU "9"
     CLASS PB-ALPHA      IS "A" THRU "Z"
     UPSI-0              ON STATUS IS PB-SW-TARIFF-DETAIL-ON
                         OFF STATUS IS PB-SW-TARIFF-DETAIL-OFF.
*
 INPUT-OUTPUT SECTION.
*---------------------
 FILE-CONTROL.

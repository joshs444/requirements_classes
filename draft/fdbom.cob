*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE BOM COMPONENT FILE    *
*      GROUPED BY PARENT, CHILD ORDER SIGNIFICANT   *
*                                                    *
*****************************************************
*  RECORD SIZE 50 BYTES.
*
* 14/11/1989 VBC - CREATED.
* 08/02/1995 VBC - NOTE - QTY-PER LE ZERO OR NON-NUMERIC DROPPED
*                  BY PB005 AT LOAD, SEE ZZ010-LOAD-BOM-TABLE.
*
 FD  PB-BOM-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-BOM-RECORD.
     03  PB-BOM-PARENT-ITEM       PIC X(20).
     03  PB-BOM-CHILD-ITEM        PIC X(20).
     03  PB-BOM-QTY-PER           PIC S9(5)V9(4).
     03  FILLER                   PIC X(1).

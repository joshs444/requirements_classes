* 14/11/1989 VBC - CREATED - INVENTORY ON-HAND LINES, ANY ORDER.
 SELECT PB-INV-FILE
     ASSIGN TO "PBINV"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-INV-STATUS.

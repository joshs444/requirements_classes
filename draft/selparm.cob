* 14/11/1989 VBC - CREATED - RUN PARAMETER CARD FOR PB SUITE.
 SELECT PB-PARM-FILE
     ASSIGN TO "PBPARM"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS  IS PB-PARM-STATUS.

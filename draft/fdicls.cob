*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE ITEM CLASSIFICATION   *
*      FILE WRITTEN BY PB010 (U2 ITEM-CLASSIFY)     *
*                                                    *
*****************************************************
*  RECORD SIZE 60 BYTES.
*
* 08/02/1995 VBC - CREATED.
*
 FD  PB-ICLS-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-ICLS-RECORD.
     03  PB-ICLS-ITEM-NO          PIC X(20).
     03  PB-ICLS-ITEM-INDEX       PIC 9(6).
     03  PB-ICLS-PURCHASE-9M      PIC S9(9)V99.
     03  PB-ICLS-OUTPUT-9M        PIC S9(9)V99.
     03  PB-ICLS-OPEN-PURCH       PIC S9(9)V99.
     03  PB-ICLS-PURCH-OUTPUT     PIC X(1).
         88  PB-ICLS-IS-PURCHASE      VALUE "P".
         88  PB-ICLS-IS-OUTPUT        VALUE "O".
     03  FILLER                   PIC X(1).

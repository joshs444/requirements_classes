*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE ITEM MASTER FILE      *
*      KEY IS PB-ITEM-NO, FILE SORTED ASCENDING     *
*                                                    *
*****************************************************
*  RECORD SIZE 112 BYTES.
*
* 14/11/1989 VBC - CREATED.
* 19/06/1991 VBC - ADDED PB-ITEM-HTS-CODE FOR TARIFF WORK.
* 11/01/1999 VBC - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
*
 FD  PB-ITEM-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-ITEM-RECORD.
     03  PB-ITEM-NO               PIC X(20).
     03  PB-ITEM-INDEX            PIC 9(6).
*    SURROGATE INDEX, UNIQUE AND GREATER THAN ZERO.
     03  PB-ITEM-DESC             PIC X(30).
*    SOURCE OF SUPPLY -
*       M = MADE IN-HOUSE, T = THIRD PARTY, I = INTERCO, SP = UNK.
     03  PB-ITEM-SOURCE           PIC X.
         88  PB-ITEM-MADE-INHOUSE      VALUE "M".
         88  PB-ITEM-THIRD-PARTY       VALUE "T".
         88  PB-ITEM-INTERCO           VALUE "I".
         88  PB-ITEM-SOURCE-UNKNOWN    VALUE " ".
*    FALLBACK REPLENISHMENT SYSTEM CODE WHEN SOURCE IS UNKNOWN.
     03  PB-ITEM-REPLENISH-SYS    PIC X.
         88  PB-ITEM-REPL-OUTPUT       VALUE "O".
         88  PB-ITEM-REPL-PURCHASE     VALUE "P".
     03  PB-ITEM-HTS-CODE         PIC X(12).
     03  PB-ITEM-CATEGORY         PIC X(10).
     03  FILLER                   PIC X(32).

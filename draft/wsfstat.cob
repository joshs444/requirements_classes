*    FILE STATUS FIELDS FOR ALL PB FILES - ONE COMMON BLOCK SO
*    EVERY PROGRAM TESTS OPENS/READS THE SAME WAY.  ADDED WHEN
*    THE U6/U7 RUNS STARTED TRAPPING OPEN FAILURES INSTEAD OF
*    ABENDING WITH A COBOL RUNTIME MESSAGE.
*
 01  WS-FILE-STATUSES.
     03  PB-PARM-STATUS       PIC XX     VALUE "00".
     03  PB-ITEM-STATUS       PIC XX     VALUE "00".
     03  PB-VEND-STATUS       PIC XX     VALUE "00".
     03  PB-PURCH-STATUS      PIC XX     VALUE "00".
     03  PB-BOM-STATUS        PIC XX     VALUE "00".
     03  PB-LEDGR-STATUS      PIC XX     VALUE "00".
     03  PB-REQ-STATUS        PIC XX     VALUE "00".
     03  PB-INV-STATUS        PIC XX     VALUE "00".
     03  PB-BOMX-STATUS       PIC XX     VALUE "00".
     03  PB-ICLS-STATUS       PIC XX     VALUE "00".
     03  PB-BENCHI-STATUS     PIC XX     VALUE "00".
     03  PB-BENCV-STATUS      PIC XX     VALUE "00".
     03  PB-PRINT-STATUS      PIC XX     VALUE "00".
     03  PB-REQD-STATUS       PIC XX     VALUE "00".
     03  PB-REQDCN-STATUS     PIC XX     VALUE "00".
     03  FILLER               PIC X(1).

*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE INVENTORY ON-HAND FILE*
*                                                    *
*****************************************************
*  RECORD SIZE 32 BYTES.
*
* 14/11/1989 VBC - CREATED.
*
 FD  PB-INV-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-INV-RECORD.
     03  PB-INV-ITEM-NO           PIC X(20).
     03  PB-INV-QTY               PIC S9(7)V99.
     03  FILLER                   PIC X(3).

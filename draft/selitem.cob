* 14/11/1989 VBC - CREATED - ITEM MASTER, SORTED BY ITEM-NO.
 SELECT PB-ITEM-FILE
     ASSIGN TO "PBITEM"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-ITEM-STATUS.

*****************************************************
*                                                    *
*   40 PERCENT HTS-PREFIX LIST - RULE R5            *
*      AN HTS CODE IS TARIFF-EXCLUDED WHEN IT       *
*      STARTS WITH ANY ENTRY IN THIS TABLE          *
*                                                    *
*****************************************************
* 02/05/1994 VBC - CREATED, ADAPTED FROM WSPYCALX
*                  RATE-CODE OCCURS TABLE IDIOM.
*
 01  WS-HTS40-TABLE.
     03  FILLER  PIC X(12)   VALUE "8517.13.00  ".
     03  FILLER  PIC X(12)   VALUE "8471        ".
     03  FILLER  PIC X(12)   VALUE "8517.62.00  ".
     03  FILLER  PIC X(12)   VALUE "8473.30     ".
     03  FILLER  PIC X(12)   VALUE "8528.52.00  ".
     03  FILLER  PIC X(12)   VALUE "8542        ".
     03  FILLER  PIC X(12)   VALUE "8486        ".
     03  FILLER  PIC X(12)   VALUE "8524        ".
     03  FILLER  PIC X(12)   VALUE "8523.51.00  ".
     03  FILLER  PIC X(12)   VALUE "8541.10.00  ".
     03  FILLER  PIC X(12)   VALUE "8541.21.00  ".
     03  FILLER  PIC X(12)   VALUE "8541.29.00  ".
     03  FILLER  PIC X(12)   VALUE "8541.30.00  ".
     03  FILLER  PIC X(12)   VALUE "8541.49.10  ".
     03  FILLER  PIC X(12)   VALUE "8541.49.70  ".
     03  FILLER  PIC X(12)   VALUE "8541.49.80  ".
     03  FILLER  PIC X(12)   VALUE "8541.49.95  ".
     03  FILLER  PIC X(12)   VALUE "8541.51.00  ".
     03  FILLER  PIC X(12)   VALUE "8541.59.00  ".
     03  FILLER  PIC X(12)   VALUE "8541.90.00  ".
 01  WS-HTS40-TABLE-R REDEFINES WS-HTS40-TABLE.
     03  WS-HTS40-PREFIX           PIC X(12)
                                   OCCURS 20
                                   INDEXED BY WS-HTS40-IX.
 01  WS-HTS40-COUNT                PIC 99      VALUE 20.

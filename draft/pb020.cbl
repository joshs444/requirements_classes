*****************************************************************
*                                                                *
*               PURCHASE COST BENCHMARKS - NIGHTLY RUN           *
*                                                                *
*        FILE-ONLY OUTPUT - NO PRINTED REPORT                   *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PB020.
     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
     INSTALLATION.       APPLEWOOD COMPUTERS - PURCHASING/BOM.
     DATE-WRITTEN.       02/05/1994.
     DATE-COMPILED.
     SECURITY.           COPYRIGHT (C) 1994-2026, V B COEN.
*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                        LICENSE.  SEE FILE COPYING FOR DETAILS.
*
*    REMARKS.            BUILDS THE WEIGHTED-AVERAGE-COST AND
*                        BEST-VENDOR BENCHMARKS FROM THE PURCHASE
*                        ORDER FILE - ONE RECORD PER ITEM
*                        (PBBENCHI,
*                        365-DAY WINDOW) AND ONE PER ITEM+VENDOR
*                        (PBBENCV, 730-DAY WINDOW) - PLUS THE
*                        MULTI-COUNTRY SOURCING FLAG.  FEEDS THE
*                        U6 VENDOR-EXPOSURE AND U7
*                        REQ-SAVINGS RUNS.
*
*    VERSION.            SEE PROG-NAME IN WS.
*
*    CALLED MODULES.     PBDATE.
*
*    FUNCTIONS USED.     NONE.
*
*    FILES USED.
*                        PBPARM.   RUN DATE, TARGET COUNTRY.
*                        PBPURCH.  PURCHASE ORDER LINES.
*                        PBBENCHI. PER-ITEM BENCHMARK OUTPUT.
*                        PBBENCV.  PER-ITEM+VENDOR BENCHMARK FILE.
*
*    ERROR MESSAGES USED.
*                        PB001, PB002, PB009.
*
* CHANGES:
* 02/05/1994 VBC - 1.00 CREATED.
* 17/09/1996 VBC -    .01 ADDED MULTI-COUNTRY FLAG (U5).
* 11/01/1999 VBC - 1.01   Y2K - WINDOW ARITHMETIC NOW VIA PBDATE.
* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
*
*****************************************************************
*
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PURCHASING AND
* BOM ANALYTICS SUITE AND IS COPYRIGHT (C) V B COEN, 1989-2026
* AND LATER.  DISTRIBUTED ON THE SAME TERMS AS ACAS - SEE THE FILE
* COPYING FOR DETAILS.  WITHOUT ANY WARRANTY, EXPRESS OR IMPLIED.
*
*****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 COPY "ENVDIV.COB".
 COPY "SELPARM.COB".
 COPY "SELPURCH.COB".
 COPY "SELBENCI.COB".
 COPY "SELBENCV.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE SECTION.
*-------------
*
 COPY "FDPARM.COB".
 COPY "FDPURCH.COB".
 COPY "FDBENCI.COB".
 COPY "FDBENCV.COB".
*
 WORKING-STORAGE SECTION.
*------------------------
*
 77  PROG-NAME               PIC X(17) VALUE "PB020 (1.01)".
*
 COPY "WSDATE.COB".
 COPY "WSMSGS.COB".
 COPY "WSFSTAT.COB".
*
 01  WS-SWITCHES.
     03  WS-PURCH-EOF         PIC X     VALUE "N".
         88  PURCH-EOF            VALUE "Y".
     03  FILLER               PIC X(1).
*
 01  WS-TARGET-COUNTRY        PIC X(2)  VALUE "CN".
*
*    ONE ROW PER ITEM SEEN ON A TYPE-ITEM PURCHASE LINE, HELD IN
*    ITEM-NUMBER ORDER.  CARRIES THE 365-DAY COST ACCUMULATORS,
*    THE DISTINCT-COUNTRY LIST (U5), THE MOST-RECENT PURCHASE OF
*    THE ITEM FROM ANY VENDOR, AND THE BEST-VENDOR RESULT FILLED
*    IN BY THE SECOND PASS OVER WS-ITEMVEND-TABLE.
*
 01  WS-ITEM-TABLE.
     03  WS-IA-ROWS           PIC 9(7)   COMP   VALUE ZERO.
     03  WS-IA-ENTRY          OCCURS 1 TO 5000 TIMES
                              DEPENDING ON WS-IA-ROWS
                              INDEXED BY WS-IA-IX
                              ASCENDING KEY IS WS-IA-ITEM-NO.
         05  WS-IA-ITEM-NO         PIC X(20).
         05  WS-IA-SUM-COSTQTY-1YR PIC S9(11)V9(4).
         05  WS-IA-SUM-QTY-1YR     PIC S9(9)V99.
         05  WS-IA-CTRY-CNT        PIC 9(2)   COMP.
         05  WS-IA-CTRY-LIST       PIC X(2)   OCCURS 10 TIMES.
         05  WS-IA-BOUGHT-TARGET   PIC X      VALUE "N".
             88  WS-IA-BOUGHT-TARGET-YES  VALUE "Y".
         05  WS-IA-LAST-DAYNO      PIC 9(7)   COMP   VALUE ZERO.
         05  WS-IA-LAST-DATE       PIC 9(8)   VALUE ZERO.
         05  WS-IA-LAST-COST       PIC S9(7)V9(4) VALUE ZERO.
         05  WS-IA-LAST-USER       PIC X(10).
         05  WS-IA-LAST-COST-CTR   PIC X(6).
         05  WS-IA-BEST-VEND-NO    PIC X(10).
         05  WS-IA-BEST-VEND-NM    PIC X(30).
         05  WS-IA-BEST-VEND-CY    PIC X(2).
         05  WS-IA-BEST-VEND-AVG   PIC S9(7)V9(4).
         05  WS-IA-BEST-VEND-FLG   PIC X      VALUE "N".
             88  WS-IA-BEST-VEND-SET      VALUE "Y".
*
*    ONE ROW PER ITEM+VENDOR SEEN, HELD IN ITEM-THEN-VENDOR ORDER
*    SO THE BEST-VENDOR PASS CAN WALK BOTH TABLES TOGETHER - IT
*    CARRIES THE 730-DAY COST ACCUMULATORS AND THE MOST-RECENT
*    PURCHASE OF THE ITEM FROM THIS VENDOR.
*
 01  WS-ITEMVEND-TABLE.
     03  WS-IV-ROWS           PIC 9(7)   COMP   VALUE ZERO.
     03  WS-IV-ENTRY          OCCURS 1 TO 10000 TIMES
                              DEPENDING ON WS-IV-ROWS
                              INDEXED BY WS-IV-IX
                              ASCENDING KEY IS WS-IV-KEY.
         05  WS-IV-KEY.
             07  WS-IV-ITEM-NO     PIC X(20).
             07  WS-IV-VEND-NO     PIC X(10).
         05  WS-IV-VEND-NAME       PIC X(30).
         05  WS-IV-VEND-CTRY       PIC X(2).
         05  WS-IV-SUM-COSTQTY-2YR PIC S9(11)V9(4).
         05  WS-IV-SUM-QTY-2YR     PIC S9(9)V99.
         05  WS-IV-LAST-DAYNO      PIC 9(7)   COMP   VALUE ZERO.
         05  WS-IV-LAST-DATE       PIC 9(8)   VALUE ZERO.
         05  WS-IV-LAST-COST       PIC S9(7)V9(4) VALUE ZERO.
         05  WS-IV-LAST-USER       PIC X(10).
         05  WS-IV-LAST-COST-CTR   PIC X(6).
*
 01  WS-MISC.
     03  WS-CUR-ITEM-KEY      PIC X(20).
     03  WS-CUR-ITEM-KEY-R REDEFINES WS-CUR-ITEM-KEY.
*        ALTERNATE PREFIX/SUFFIX VIEW OF THE SEARCH KEY, CARRIED
*        OVER FROM THE MANUAL TRUNCATED-KEY SORT IDIOM ON MAPS09.
         05  WS-CUR-ITEM-PFX      PIC X(10).
         05  WS-CUR-ITEM-SFX      PIC X(10).
     03  WS-CUR-IV-KEY.
         05  WS-CUR-IV-ITEM-NO    PIC X(20).
         05  WS-CUR-IV-VEND-NO    PIC X(10).
     03  WS-FOUND-SW          PIC X      VALUE "N".
         88  ROW-FOUND            VALUE "Y".
     03  WS-CTRY-FOUND-SW     PIC X      VALUE "N".
         88  CTRY-FOUND           VALUE "Y".
     03  WS-LOW               PIC 9(7)   COMP.
     03  WS-HIGH              PIC 9(7)   COMP.
     03  WS-MID               PIC 9(7)   COMP.
     03  WS-LINE-DAYNO        PIC 9(7)   COMP.
     03  WS-LINE-COSTQTY      PIC S9(11)V9(4).
     03  WS-LINE-COSTQTY-R REDEFINES WS-LINE-COSTQTY.
*        WHOLE/DECIMAL SPLIT OF THE EXTENDED LINE COST, USED WHEN
*        CHECKING A SUSPECT LINE DURING RECONCILIATION.
         05  WS-LINE-COSTQTY-WHOLE PIC S9(11).
         05  WS-LINE-COSTQTY-FRAC  PIC 9(4).
     03  WS-IV-SCAN-PTR       PIC 9(7)   COMP   VALUE 1.
     03  WS-CTRY-IX           PIC 9(2)   COMP.
     03  WS-VEND-AVG-SCRATCH  PIC S9(7)V9(4).
     03  FILLER               PIC X(1).
*
 01  PB-DATE-LINKAGE-WORK.
     03  PB-DW-FUNC           PIC 9.
     03  PB-DW-CCYYMMDD       PIC 9(8).
     03  PB-DW-ABSDAYS        PIC 9(7)   COMP.
     03  FILLER               PIC X(1).
*
 PROCEDURE DIVISION.
*===================
*
 AA000-MAIN SECTION.
*******************
*
     PERFORM  AA010-OPEN-FILES.
     PERFORM  AA020-ACCUM-PURCHASES.
     PERFORM  AA030-SELECT-BEST-VENDORS.
     PERFORM  AA040-WRITE-BENCHI.
     PERFORM  AA050-WRITE-BENCV.
     PERFORM  AA060-CLOSE-FILES.
     GOBACK.
*
 AA000-EXIT.  EXIT SECTION.
*
 AA010-OPEN-FILES SECTION.
**************************
*
     OPEN     INPUT  PB-PARM-FILE.
     IF       PB-PARM-STATUS NOT = "00"
              DISPLAY  PB001
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
     READ     PB-PARM-FILE
              AT END
                       DISPLAY  PB002
                       MOVE     16 TO RETURN-CODE
                       STOP     RUN
     END-READ.
     MOVE     PB-PARM-RUN-DATE TO WS-RUN-DATE.
     IF       PB-PARM-TARGET-CTRY NOT = SPACES
              MOVE PB-PARM-TARGET-CTRY TO WS-TARGET-COUNTRY
     END-IF.
     CLOSE    PB-PARM-FILE.
*
     MOVE     1 TO PB-DW-FUNC.
     MOVE     WS-RUN-DATE TO PB-DW-CCYYMMDD.
     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD
              PB-DW-ABSDAYS.
     MOVE     PB-DW-ABSDAYS TO WS-RUN-DAYNO.
     COMPUTE  WS-CUTOFF-365-DAYNO = WS-RUN-DAYNO - 365.
     COMPUTE  WS-CUTOFF-730-DAYNO = WS-RUN-DAYNO - 730.
*
     OPEN     INPUT  PB-PURCH-FILE.
     IF       PB-PURCH-STATUS NOT = "00"
              DISPLAY  PB009
              MOVE     16 TO RETURN-CODE
              STOP     RUN.
*
     OPEN     OUTPUT PB-BENCHI-FILE
              PB-BENCV-FILE.
*
 AA010-EXIT.  EXIT SECTION.
*
 AA020-ACCUM-PURCHASES SECTION.
*******************************
*
*    ONE PASS OVER THE PURCHASE FILE - ONLY TYPE-ITEM LINES CARRY
*    A VALID ITEM NUMBER AND PARTICIPATE IN THE COST BENCHMARKS.
*
     PERFORM  BB010-READ-ONE-PURCH UNTIL PURCH-EOF.
     CLOSE    PB-PURCH-FILE.
*
 AA020-EXIT.  EXIT SECTION.
*
 BB010-READ-ONE-PURCH SECTION.
******************************
*
     READ     PB-PURCH-FILE
              AT END
                       MOVE "Y" TO WS-PURCH-EOF
              NOT AT END
                  IF       PB-PURCH-TYPE-ITEM
                           PERFORM  CC010-PROCESS-PURCH-LINE
                  END-IF
     END-READ.
*
 BB010-EXIT.  EXIT SECTION.
*
 CC010-PROCESS-PURCH-LINE SECTION.
**********************************
*
     MOVE     1 TO PB-DW-FUNC.
     MOVE     PB-PURCH-ORDER-DATE TO PB-DW-CCYYMMDD.
     CALL     "PBDATE" USING PB-DW-FUNC PB-DW-CCYYMMDD
              PB-DW-ABSDAYS.
     MOVE     PB-DW-ABSDAYS TO WS-LINE-DAYNO.
     COMPUTE  WS-LINE-COSTQTY = PB-PURCH-UNIT-COST * PB-PURCH-QTY.
*
     MOVE     PB-PURCH-ITEM-NO TO WS-CUR-ITEM-KEY.
     PERFORM  DD010-FIND-OR-ADD-ITEM-ACC.
     PERFORM  DD030-TRACK-COUNTRY.
     IF       PB-PURCH-VEND-COUNTRY = WS-TARGET-COUNTRY
              SET  WS-IA-BOUGHT-TARGET-YES (WS-IA-IX) TO TRUE
     END-IF.
     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-365-DAYNO
              ADD  WS-LINE-COSTQTY TO
                   WS-IA-SUM-COSTQTY-1YR (WS-IA-IX)
              ADD  PB-PURCH-QTY TO WS-IA-SUM-QTY-1YR (WS-IA-IX)
     END-IF.
     IF       WS-LINE-DAYNO > WS-IA-LAST-DAYNO (WS-IA-IX)
              MOVE WS-LINE-DAYNO         TO
                   WS-IA-LAST-DAYNO (WS-IA-IX)
              MOVE PB-PURCH-ORDER-DATE   TO
                   WS-IA-LAST-DATE (WS-IA-IX)
              MOVE PB-PURCH-UNIT-COST    TO
                   WS-IA-LAST-COST (WS-IA-IX)
              MOVE PB-PURCH-ASSIGNED-USER TO
                   WS-IA-LAST-USER (WS-IA-IX)
              MOVE PB-PURCH-COST-CENTER  TO
                   WS-IA-LAST-COST-CTR (WS-IA-IX)
     END-IF.
*
     MOVE     PB-PURCH-ITEM-NO TO WS-CUR-IV-ITEM-NO.
     MOVE     PB-PURCH-VEND-NO TO WS-CUR-IV-VEND-NO.
     PERFORM  DD020-FIND-OR-ADD-ITEMVEND-ACC.
     MOVE     PB-PURCH-VEND-NAME    TO WS-IV-VEND-NAME (WS-IV-IX).
     MOVE     PB-PURCH-VEND-COUNTRY TO WS-IV-VEND-CTRY (WS-IV-IX).
     IF       WS-LINE-DAYNO NOT < WS-CUTOFF-730-DAYNO
              ADD  WS-LINE-COSTQTY TO
                   WS-IV-SUM-COSTQTY-2YR (WS-IV-IX)
              ADD  PB-PURCH-QTY TO WS-IV-SUM-QTY-2YR (WS-IV-IX)
     END-IF.
     IF       WS-LINE-DAYNO > WS-IV-LAST-DAYNO (WS-IV-IX)
              MOVE WS-LINE-DAYNO         TO
                   WS-IV-LAST-DAYNO (WS-IV-IX)
              MOVE PB-PURCH-ORDER-DATE   TO
                   WS-IV-LAST-DATE (WS-IV-IX)
              MOVE PB-PURCH-UNIT-COST    TO
                   WS-IV-LAST-COST (WS-IV-IX)
              MOVE PB-PURCH-ASSIGNED-USER TO
                   WS-IV-LAST-USER (WS-IV-IX)
              MOVE PB-PURCH-COST-CENTER  TO
                   WS-IV-LAST-COST-CTR (WS-IV-IX)
     END-IF.
*
 CC010-EXIT.  EXIT SECTION.
*
 DD010-FIND-OR-ADD-ITEM-ACC SECTION.
************************************
*
*    BINARY SEARCH OF WS-ITEM-TABLE ON WS-CUR-ITEM-KEY; APPENDS A
*    NEW ZERO ROW WHEN THE ITEM HAS NOT BEEN SEEN BEFORE.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-IA-ROWS = ZERO
              GO TO    DD011-APPEND-ITEM-ROW.
     MOVE     1 TO WS-LOW.
     MOVE     WS-IA-ROWS TO WS-HIGH.
     PERFORM  EE010-PROBE-ITEM-MIDPOINT
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       ROW-FOUND
              GO TO    DD010-EXIT.
*
 DD011-APPEND-ITEM-ROW.
     ADD      1 TO WS-IA-ROWS.
     SET      WS-IA-IX TO WS-IA-ROWS.
     MOVE     WS-CUR-ITEM-KEY TO WS-IA-ITEM-NO (WS-IA-IX).
     MOVE     ZERO  TO WS-IA-SUM-COSTQTY-1YR (WS-IA-IX)
                        WS-IA-SUM-QTY-1YR     (WS-IA-IX)
                        WS-IA-CTRY-CNT        (WS-IA-IX)
                        WS-IA-LAST-DAYNO      (WS-IA-IX)
                        WS-IA-LAST-DATE       (WS-IA-IX)
                        WS-IA-LAST-COST       (WS-IA-IX).
     MOVE     SPACES TO WS-IA-LAST-USER     (WS-IA-IX)
                         WS-IA-LAST-COST-CTR (WS-IA-IX)
                         WS-IA-BEST-VEND-NO  (WS-IA-IX)
                         WS-IA-BEST-VEND-NM  (WS-IA-IX)
                         WS-IA-BEST-VEND-CY  (WS-IA-IX).
     MOVE     "N" TO WS-IA-BOUGHT-TARGET (WS-IA-IX)
                      WS-IA-BEST-VEND-FLG (WS-IA-IX).
*
 DD010-EXIT.  EXIT SECTION.
*
 EE010-PROBE-ITEM-MIDPOINT SECTION.
***********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-IA-IX TO WS-MID.
     IF       WS-IA-ITEM-NO (WS-IA-IX) = WS-CUR-ITEM-KEY
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-IA-ITEM-NO (WS-IA-IX) < WS-CUR-ITEM-KEY
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE010-EXIT.  EXIT SECTION.
*
 DD020-FIND-OR-ADD-ITEMVEND-ACC SECTION.
****************************************
*
*    BINARY SEARCH OF WS-ITEMVEND-TABLE ON WS-CUR-IV-KEY (ITEM-NO
*    THEN VEND-NO), SO ROWS SHARING AN ITEM STAY TOGETHER FOR THE
*    BEST-VENDOR SCAN IN AA030.
*
     MOVE     "N" TO WS-FOUND-SW.
     IF       WS-IV-ROWS = ZERO
              GO TO    DD021-APPEND-IV-ROW.
     MOVE     1 TO WS-LOW.
     MOVE     WS-IV-ROWS TO WS-HIGH.
     PERFORM  EE020-PROBE-IV-MIDPOINT
              UNTIL WS-LOW > WS-HIGH OR ROW-FOUND.
     IF       ROW-FOUND
              GO TO    DD020-EXIT.
*
 DD021-APPEND-IV-ROW.
     ADD      1 TO WS-IV-ROWS.
     SET      WS-IV-IX TO WS-IV-ROWS.
     MOVE     WS-CUR-IV-KEY TO WS-IV-KEY (WS-IV-IX).
     MOVE     ZERO  TO WS-IV-SUM-COSTQTY-2YR (WS-IV-IX)
                        WS-IV-SUM-QTY-2YR     (WS-IV-IX)
                        WS-IV-LAST-DAYNO      (WS-IV-IX)
                        WS-IV-LAST-DATE       (WS-IV-IX)
                        WS-IV-LAST-COST       (WS-IV-IX).
     MOVE     SPACES TO WS-IV-LAST-USER     (WS-IV-IX)
                         WS-IV-LAST-COST-CTR (WS-IV-IX).
*
 DD020-EXIT.  EXIT SECTION.
*
 EE020-PROBE-IV-MIDPOINT SECTION.
*********************************
*
     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
     SET      WS-IV-IX TO WS-MID.
     IF       WS-IV-KEY (WS-IV-IX) = WS-CUR-IV-KEY
              MOVE "Y" TO WS-FOUND-SW
     ELSE
         IF   WS-IV-KEY (WS-IV-IX) < WS-CUR-IV-KEY
              COMPUTE WS-LOW  = WS-MID + 1
         ELSE
              COMPUTE WS-HIGH = WS-MID - 1
         END-IF
     END-IF.
*
 EE020-EXIT.  EXIT SECTION.
*
 DD030-TRACK-COUNTRY SECTION.
*****************************
*
*    RECORDS PB-PURCH-VEND-COUNTRY AGAINST THE CURRENT ITEM ROW'S
*    DISTINCT-COUNTRY LIST (RULE R5 U5 MULTI-SOURCE), UP TO 10
*    DISTINCT COUNTRIES PER ITEM - AMPLY SUFFICIENT IN PRACTICE.
*
     MOVE     "N" TO WS-CTRY-FOUND-SW.
     PERFORM  EE030-PROBE-COUNTRY-LIST
              VARYING WS-CTRY-IX FROM 1 BY 1
              UNTIL WS-CTRY-IX > WS-IA-CTRY-CNT (WS-IA-IX)
                 OR CTRY-FOUND.
     IF       NOT CTRY-FOUND
         AND  WS-IA-CTRY-CNT (WS-IA-IX) < 10
              ADD  1 TO WS-IA-CTRY-CNT (WS-IA-IX)
              MOVE WS-IA-CTRY-CNT (WS-IA-IX) TO WS-CTRY-IX
              MOVE PB-PURCH-VEND-COUNTRY TO
                   WS-IA-CTRY-LIST (WS-IA-IX WS-CTRY-IX)
     END-IF.
*
 DD030-EXIT.  EXIT SECTION.
*
 EE030-PROBE-COUNTRY-LIST SECTION.
**********************************
*
     IF       WS-IA-CTRY-LIST (WS-IA-IX WS-CTRY-IX)
                       = PB-PURCH-VEND-COUNTRY
              MOVE "Y" TO WS-CTRY-FOUND-SW
     END-IF.
*
 EE030-EXIT.  EXIT SECTION.
*
 AA030-SELECT-BEST-VENDORS SECTION.
***********************************
*
*    WALKS WS-ITEM-TABLE AND WS-ITEMVEND-TABLE TOGETHER (BOTH
*    SORTED ITEM-NO ASCENDING).  FOR EACH ITEM'S CONTIGUOUS BLOCK
*    OF VENDOR ROWS, KEEPS THE ONE WITH THE LOWEST 2-YEAR AVERAGE
*    COST - FIRST ENCOUNTERED (LOWEST VENDOR NUMBER) WINS TIES.
*
     MOVE     1 TO WS-IV-SCAN-PTR.
     PERFORM  BB030-BEST-VENDOR-FOR-ONE-ITEM
              VARYING WS-IA-IX FROM 1 BY 1
              UNTIL WS-IA-IX > WS-IA-ROWS.
*
 AA030-EXIT.  EXIT SECTION.
*
 BB030-BEST-VENDOR-FOR-ONE-ITEM SECTION.
****************************************
*
     SET      WS-IV-IX TO WS-IV-SCAN-PTR.
     PERFORM  CC030-SCAN-ONE-VENDOR-ROW
              VARYING WS-IV-IX FROM WS-IV-SCAN-PTR BY 1
              UNTIL WS-IV-IX > WS-IV-ROWS
                 OR WS-IV-ITEM-NO (WS-IV-IX)
                        NOT = WS-IA-ITEM-NO (WS-IA-IX).
     SET      WS-IV-SCAN-PTR FROM WS-IV-IX.
*
 BB030-EXIT.  EXIT SECTION.
*
 CC030-SCAN-ONE-VENDOR-ROW SECTION.
***********************************
*
*    GROUPS WITH NO QUANTITY IN THE 2-YEAR WINDOW ARE UNDEFINED
*    AND TAKE NO PART IN THE BEST-VENDOR COMPARISON (RULE R4).
*
     IF       WS-IV-SUM-QTY-2YR (WS-IV-IX) NOT = ZERO
              PERFORM  DD040-COMPARE-VENDOR-AVG
     END-IF.
*
 CC030-EXIT.  EXIT SECTION.
*
 DD040-COMPARE-VENDOR-AVG SECTION.
**********************************
*
     COMPUTE  WS-VEND-AVG-SCRATCH ROUNDED =
                   WS-IV-SUM-COSTQTY-2YR (WS-IV-IX) /
                   WS-IV-SUM-QTY-2YR (WS-IV-IX).
     IF       NOT WS-IA-BEST-VEND-SET (WS-IA-IX)
         OR   WS-VEND-AVG-SCRATCH <
                   WS-IA-BEST-VEND-AVG (WS-IA-IX)
              MOVE WS-VEND-AVG-SCRATCH TO
                   WS-IA-BEST-VEND-AVG (WS-IA-IX)
              MOVE WS-IV-VEND-NO  (WS-IV-IX) TO
                   WS-IA-BEST-VEND-NO (WS-IA-IX)
              MOVE WS-IV-VEND-NAME (WS-IV-IX) TO
                   WS-IA-BEST-VEND-NM (WS-IA-IX)
              MOVE WS-IV-VEND-CTRY (WS-IV-IX) TO
                   WS-IA-BEST-VEND-CY (WS-IA-IX)
              SET  WS-IA-BEST-VEND-SET (WS-IA-IX) TO TRUE
     END-IF.
*
 DD040-EXIT.  EXIT SECTION.
*
 AA040-WRITE-BENCHI SECTION.
****************************
*
     PERFORM  BB040-WRITE-ONE-BENCHI
              VARYING WS-IA-IX FROM 1 BY 1
              UNTIL WS-IA-IX > WS-IA-ROWS.
*
 AA040-EXIT.  EXIT SECTION.
*
 BB040-WRITE-ONE-BENCHI SECTION.
********************************
*
     MOVE     WS-IA-ITEM-NO (WS-IA-IX) TO PB-BENCHI-ITEM-NO.
     MOVE     "N" TO PB-BENCHI-AVG-1YR-FLAG.
     IF       WS-IA-SUM-QTY-1YR (WS-IA-IX) NOT = ZERO
              COMPUTE  PB-BENCHI-AVG-COST-1YR ROUNDED =
                            WS-IA-SUM-COSTQTY-1YR (WS-IA-IX) /
                            WS-IA-SUM-QTY-1YR (WS-IA-IX)
              SET      PB-BENCHI-AVG-1YR-SET TO TRUE
     ELSE
              MOVE     ZERO TO PB-BENCHI-AVG-COST-1YR
     END-IF.
*
     MOVE     "N" TO PB-BENCHI-BEST-VEND-FLG.
     IF       WS-IA-BEST-VEND-SET (WS-IA-IX)
              MOVE     WS-IA-BEST-VEND-NO  (WS-IA-IX) TO
                        PB-BENCHI-BEST-VEND-NO
              MOVE     WS-IA-BEST-VEND-NM  (WS-IA-IX) TO
                        PB-BENCHI-BEST-VEND-NM
              MOVE     WS-IA-BEST-VEND-CY  (WS-IA-IX) TO
                        PB-BENCHI-BEST-VEND-CY
              MOVE     WS-IA-BEST-VEND-AVG (WS-IA-IX) TO
                        PB-BENCHI-BEST-VEND-AVG
              SET      PB-BENCHI-BEST-VEND-SET TO TRUE
     ELSE
              MOVE     SPACES TO PB-BENCHI-BEST-VEND-NO
                                  PB-BENCHI-BEST-VEND-NM
                                  PB-BENCHI-BEST-VEND-CY
              MOVE     ZERO   TO PB-BENCHI-BEST-VEND-AVG
     END-IF.
*
     MOVE     "N" TO PB-BENCHI-MULTI-CTRY.
     IF       WS-IA-CTRY-CNT (WS-IA-IX) > 1
         AND  WS-IA-BOUGHT-TARGET-YES (WS-IA-IX)
              SET  PB-BENCHI-MULTI-CTRY-YES TO TRUE
     END-IF.
*
     MOVE     WS-IA-LAST-DATE (WS-IA-IX) TO
              PB-BENCHI-LAST-DATE.
     MOVE     WS-IA-LAST-COST (WS-IA-IX) TO
              PB-BENCHI-LAST-COST.
     MOVE     WS-IA-LAST-USER (WS-IA-IX) TO
              PB-BENCHI-LAST-USER.
     MOVE     WS-IA-LAST-COST-CTR (WS-IA-IX) TO
              PB-BENCHI-LAST-COST-CTR.
     WRITE    PB-BENCHI-RECORD.
*
 BB040-EXIT.  EXIT SECTION.
*
 AA050-WRITE-BENCV SECTION.
***************************
*
     PERFORM  BB050-WRITE-ONE-BENCV
              VARYING WS-IV-IX FROM 1 BY 1
              UNTIL WS-IV-IX > WS-IV-ROWS.
*
 AA050-EXIT.  EXIT SECTION.
*
 BB050-WRITE-ONE-BENCV SECTION.
*******************************
*
     MOVE     WS-IV-ITEM-NO (WS-IV-IX) TO PB-BENCV-ITEM-NO.
     MOVE     WS-IV-VEND-NO (WS-IV-IX) TO PB-BENCV-VEND-NO.
     MOVE     "N" TO PB-BENCV-AVG-2YR-FLAG.
     IF       WS-IV-SUM-QTY-2YR (WS-IV-IX) NOT = ZERO
              COMPUTE  PB-BENCV-AVG-COST-2YR ROUNDED =
                            WS-IV-SUM-COSTQTY-2YR (WS-IV-IX) /
                            WS-IV-SUM-QTY-2YR (WS-IV-IX)
              SET      PB-BENCV-AVG-2YR-SET TO TRUE
     ELSE
              MOVE     ZERO TO PB-BENCV-AVG-COST-2YR
     END-IF.
     MOVE     WS-IV-LAST-DATE (WS-IV-IX) TO
              PB-BENCV-LAST-DATE.
     MOVE     WS-IV-LAST-COST (WS-IV-IX) TO
              PB-BENCV-LAST-COST.
     MOVE     WS-IV-LAST-USER (WS-IV-IX) TO
              PB-BENCV-LAST-USER.
     MOVE     WS-IV-LAST-COST-CTR (WS-IV-IX) TO
              PB-BENCV-LAST-COST-CTR.
     WRITE    PB-BENCV-RECORD.
*
 BB050-EXIT.  EXIT SECTION.
*
 AA060-CLOSE-FILES SECTION.
***************************
*
     CLOSE    PB-BENCHI-FILE
              PB-BENCV-FILE.
*
 AA060-EXIT.  EXIT SECTION.

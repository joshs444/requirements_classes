*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE U7 ENRICHED REQ       *
*      DETAIL FILE WRITTEN BY PB040                 *
*                                                    *
*****************************************************
*  RECORD SIZE 182 BYTES.
*
* 02/05/1994 VBC - CREATED.
* 11/01/1999 VBC - Y2K - PB-REQD-SUBMIT-DATE CONFIRMED CCYYMMDD.
*
 FD  PB-REQD-FILE
     LABEL RECORD IS STANDARD.
*
 01  PB-REQD-RECORD.
     03  PB-REQD-ITEM-NO          PIC X(20).
     03  PB-REQD-QTY              PIC S9(7)V99.
     03  PB-REQD-UNIT-PRICE       PIC S9(7)V9(4).
     03  PB-REQD-VEND-NO          PIC X(10).
     03  PB-REQD-VEND-NAME        PIC X(30).
     03  PB-REQD-VEND-COUNTRY     PIC X(2).
     03  PB-REQD-SUBMIT-USER      PIC X(10).
     03  PB-REQD-SUBMIT-DATE      PIC 9(8).
     03  PB-REQD-HTS-CODE         PIC X(12).
*    ITEM WEIGHTED AVG COST, TRAILING 1 YEAR (FROM PBBENCHI).
     03  PB-REQD-ITEM-AVG-1YR     PIC S9(7)V9(4).
     03  PB-REQD-ITEM-AVG-FLAG    PIC X(1).
         88  PB-REQD-ITEM-AVG-SET      VALUE "Y".
*    BEST (LOWEST AVERAGE COST) VENDOR, TRAILING 2 YEARS.
     03  PB-REQD-BEST-VEND-NO     PIC X(10).
     03  PB-REQD-BEST-VEND-NM     PIC X(30).
     03  PB-REQD-BEST-VEND-CY     PIC X(2).
     03  PB-REQD-BEST-VEND-AVG    PIC S9(7)V9(4).
     03  PB-REQD-BEST-VEND-FLG    PIC X(1).
         88  PB-REQD-BEST-VEND-SET     VALUE "Y".
     03  FILLER                   PIC X(4).

* 14/11/1989 VBC - CREATED - REQUISITION LINES, ANY ORDER.
 SELECT PB-REQ-FILE
     ASSIGN TO "PBREQ"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS  IS PB-REQ-STATUS.
